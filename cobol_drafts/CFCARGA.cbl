000100******************************************************************
000110* FECHA       : 14/01/1991                                      *
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFCARGA                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE EL MAESTRO DE MOVIMIENTOS (TRANSACTIONS),   *
000170*             : VALIDA FECHA DE OPERACION E IMPORTES, DESCARTA  *
000180*             : LOS MOVIMIENTOS NO AUTORIZADOS (STATUS DISTINTO *
000190*             : DE "OK") Y DEJA EL EXTRACTO DEPURADO EN EL      *
000200*             : ARCHIVO DE TRABAJO TRANSACVAL QUE USAN TODOS    *
000210*             : LOS PROGRAMAS DE REPORTES Y SERVICIOS           *
000220* ARCHIVOS    : TRANSACTIONS=E, TRANSACVAL=S                    *
000230* ACCION (ES) : C=CARGA UNICA                                   *
000240* PROGRAMA(S) : CFRPCAT,CFRPSEM,CFRPLAB,CFSVCBK,CFSVINV,CFSVBUS, *
000250*             : CFVWPRI,CFVWEVT (CONSUMEN TRANSACVAL)           *
000260* INSTALADO   : 14/01/1991                                      *
000270* BPM/RATIONAL: 228866                                          *
000280* NOMBRE      : CARGA Y DEPURACION DE MOVIMIENTOS                *
000290******************************************************************
000300*             C A M B I O S   A L   P R O G R A M A              *
000310******************************************************************
000320* 14/01/1991 PEDR SOL-00441 CREACION DEL PROGRAMA ORIGINAL        PEDR9101
000330* 11/08/1993 PEDR SOL-00801 VALIDA IMPORTES NO NUMERICOS          PEDR9308
000340*                 SE DEJAN EN CERO                               *
000350* 22/11/1998 JLCM SOL-01377 FECHA OPERACION DE AA A AAAA          JLCM9811
000360*                 (PROYECTO MILENIO)                             *
000370* 09/02/2006 MRVQ SOL-02240 CONTEO DE RECHAZADOS EN EL            MRVQ0602
000380*                 RESUMEN DE CARGA                               *
000390******************************************************************
000400 ID DIVISION.
000410 PROGRAM-ID. CFCARGA.
000420 AUTHOR. ERICK RAMIREZ.
000430 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000440 DATE-WRITTEN. 14/01/1991.
000450 DATE-COMPILED.
000460 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANSACTIONS ASSIGN TO TRANSACTIONS
000550            ORGANIZATION  IS SEQUENTIAL
000560            ACCESS        IS SEQUENTIAL
000570            FILE STATUS   IS FS-TRANSAC
000580                             FSE-TRANSAC.
000590
000600     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000610            ORGANIZATION  IS SEQUENTIAL
000620            ACCESS        IS SEQUENTIAL
000630            FILE STATUS   IS FS-TRNVAL
000640                             FSE-TRNVAL.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680******************************************************************
000690*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000700******************************************************************
000710*   MAESTRO DE MOVIMIENTOS DE TARJETA, TAL COMO LLEGA DEL ORIGEN
000720 FD TRANSACTIONS.
000730     COPY CFTRNRG.
000740*   EXTRACTO DEPURADO, SOLO MOVIMIENTOS AUTORIZADOS
000750 FD TRANSACVAL.
000760     COPY CFTRNRG.
000770
000780 WORKING-STORAGE SECTION.
000790******************************************************************
000800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000810******************************************************************
000820 01 WKS-FS-STATUS.
000830    02 WKS-STATUS.
000840*      MAESTRO DE MOVIMIENTOS DE TARJETA
000850       04 FS-TRANSAC             PIC 9(02) VALUE ZEROES.
000860       04 FSE-TRANSAC.
000870          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000880          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000890          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000900*      EXTRACTO DEPURADO DE MOVIMIENTOS
000910       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000920       04 FSE-TRNVAL.
000930          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000940          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000950          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000960*      VARIABLES RUTINA DE FSE
000970       04 PROGRAMA               PIC X(08) VALUE SPACES.
000980       04 ARCHIVO                PIC X(08) VALUE SPACES.
000990       04 ACCION                 PIC X(10) VALUE SPACES.
001000       04 LLAVE                  PIC X(32) VALUE SPACES.
001010******************************************************************
001020*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001030******************************************************************
001040 01  TABLA-DIAS.
001050     02  FILLER             PIC X(24) VALUE
001060         '312831303130313130313031'.
001070 01  TD REDEFINES TABLA-DIAS.
001080     02  DIA-FIN-MES        PIC 99 OCCURS 12 TIMES.
001090
001100 01  WKS-VARIABLES-TRABAJO.
001110     02  WKS-LEIDOS             PIC 9(07) COMP VALUE ZEROES.
001120     02  WKS-ACEPTADOS          PIC 9(07) COMP VALUE ZEROES.
001130     02  WKS-RECHAZADOS         PIC 9(07) COMP VALUE ZEROES.
001140     02  WKS-SIN-FECHA          PIC 9(07) COMP VALUE ZEROES.
001150     02  FILLER                 PIC X(04) VALUE SPACES.
001160
001170 01  WKS-VALIDA-IMPORTE.
001180     02  WKS-IMP-ALFA           PIC X(12).
001190     02  WKS-IMP-ALFA-R REDEFINES WKS-IMP-ALFA.
001200         04  WKS-IMP-NUMERICO   PIC S9(09)V99.
001210     02  WKS-IMP-ES-VALIDO      PIC 9(01) VALUE ZEROES.
001220         88  IMPORTE-VALIDO              VALUE 1.
001230     02  FILLER                 PIC X(04) VALUE SPACES.
001240
001250 01  WKS-VALIDA-FECHA.
001255     02  WKS-FECHA-NUM          PIC 9(08).
001256     02  WKS-FECHA-NUM-R REDEFINES WKS-FECHA-NUM.
001257         04  WKS-FEC-ANIO       PIC 9(04).
001258         04  WKS-FEC-MES        PIC 9(02).
001259         04  WKS-FEC-DIA        PIC 9(02).
001290     02  WKS-FEC-ES-VALIDA      PIC 9(01) VALUE ZEROES.
001300         88  FECHA-VALIDA                VALUE 1.
001310     02  FILLER                 PIC X(04) VALUE SPACES.
001320
001330 01  WKS-FLAGS.
001340     02  WKS-FIN-TRANSAC        PIC 9(01) VALUE ZEROES.
001350         88  FIN-TRANSAC                  VALUE 1.
001360
001370******************************************************************
001380 PROCEDURE DIVISION.
001390******************************************************************
001400*               S E C C I O N    P R I N C I P A L
001410******************************************************************
001420 000-MAIN SECTION.
001430     PERFORM APERTURA-ARCHIVOS
001440     PERFORM LEE-TRANSACTIONS
001450     PERFORM PROCESA-MOVIMIENTO
001460        UNTIL FIN-TRANSAC
001470     PERFORM ESCRIBE-RESUMEN-CARGA
001480     PERFORM CIERRA-ARCHIVOS
001490     STOP RUN.
001500 000-MAIN-E. EXIT.
001510
001520 APERTURA-ARCHIVOS SECTION.
001530     MOVE   'CFCARGA'   TO   PROGRAMA
001540     OPEN INPUT  TRANSACTIONS
001550          OUTPUT TRANSACVAL
001560     IF FS-TRANSAC NOT EQUAL 0
001570        MOVE 'OPEN'        TO    ACCION
001580        MOVE SPACES        TO    LLAVE
001590        MOVE 'TRANSAC'     TO    ARCHIVO
001600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001610                              FS-TRANSAC, FSE-TRANSAC
001620        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACTIONS <<<'
001630                UPON CONSOLE
001640        MOVE 91            TO    RETURN-CODE
001650        STOP RUN
001660     END-IF
001670     IF FS-TRNVAL NOT EQUAL 0
001680        MOVE 'OPEN'        TO    ACCION
001690        MOVE SPACES        TO    LLAVE
001700        MOVE 'TRNVAL'      TO    ARCHIVO
001710        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001720                              FS-TRNVAL, FSE-TRNVAL
001730        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001740                UPON CONSOLE
001750        MOVE 91            TO    RETURN-CODE
001760        STOP RUN
001770     END-IF.
001780 APERTURA-ARCHIVOS-E. EXIT.
001790
001800******************************************************************
001810*    UN REGISTRO POR MOVIMIENTO: VALIDA FECHA E IMPORTES, SOLO   *
001820*    SE GRABA SI TRN-STATUS = "OK"                               *
001830******************************************************************
001840 PROCESA-MOVIMIENTO SECTION.
001850     ADD 1 TO WKS-LEIDOS
001860     IF TRN-STATUS = 'OK'
001870        PERFORM VALIDA-FECHA-OPERACION
001880        PERFORM VALIDA-IMPORTE-OPERACION
001890        PERFORM VALIDA-IMPORTE-PAGO
001900        WRITE CFG-TRANSAC-REG
001910        IF FS-TRNVAL NOT EQUAL 0
001920           MOVE 'WRITE'    TO    ACCION
001930           MOVE SPACES     TO    LLAVE
001940           MOVE 'TRNVAL'   TO    ARCHIVO
001950           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
001960                                 LLAVE, FS-TRNVAL, FSE-TRNVAL
001970        END-IF
001980        ADD 1 TO WKS-ACEPTADOS
001990     ELSE
002000        ADD 1 TO WKS-RECHAZADOS
002010     END-IF
002020     PERFORM LEE-TRANSACTIONS.
002030 PROCESA-MOVIMIENTO-E. EXIT.
002040
002050******************************************************************
002060*    LA FECHA DE OPERACION SE VALIDA PERO NUNCA SE RECHAZA EL    *
002070*    MOVIMIENTO POR ELLO: SI NO ES VALIDA QUEDA MARCADA PARA     *
002080*    QUE NUNCA ENTRE EN UNA VENTANA DE FECHAS (SOL-00441)        *
002090******************************************************************
002100 VALIDA-FECHA-OPERACION SECTION.
002110     MOVE 0                  TO   WKS-FEC-ES-VALIDA
002120     MOVE TRN-OPER-ANIO       TO   WKS-FEC-ANIO
002130     MOVE TRN-OPER-MES        TO   WKS-FEC-MES
002140     MOVE TRN-OPER-DIA        TO   WKS-FEC-DIA
002150     IF WKS-FEC-MES >= 1 AND WKS-FEC-MES <= 12
002160        IF WKS-FEC-DIA >= 1 AND
002170           WKS-FEC-DIA <= DIA-FIN-MES (WKS-FEC-MES)
002180           IF WKS-FEC-ANIO >= 1900 AND WKS-FEC-ANIO <= 2099
002190              MOVE 1 TO WKS-FEC-ES-VALIDA
002200           END-IF
002210        END-IF
002220     END-IF
002230     IF NOT FECHA-VALIDA
002240        ADD 1 TO WKS-SIN-FECHA
002250     END-IF.
002260 VALIDA-FECHA-OPERACION-E. EXIT.
002270
002280******************************************************************
002290*    IMPORTE NO NUMERICO SE TRATA COMO IMPORTE CERO (SOL-00801)  *
002300******************************************************************
002310 VALIDA-IMPORTE-OPERACION SECTION.
002320     MOVE TRN-IMP-OPER  TO WKS-IMP-NUMERICO
002330     IF TRN-IMP-OPER NUMERIC
002340        MOVE 1             TO WKS-IMP-ES-VALIDO
002350     ELSE
002360        MOVE 0             TO WKS-IMP-ES-VALIDO
002370        MOVE ZEROES        TO TRN-IMP-OPER
002380     END-IF.
002390 VALIDA-IMPORTE-OPERACION-E. EXIT.
002400
002410 VALIDA-IMPORTE-PAGO SECTION.
002420     IF NOT TRN-IMP-PAGO NUMERIC
002430        MOVE ZEROES        TO TRN-IMP-PAGO
002440     END-IF.
002450 VALIDA-IMPORTE-PAGO-E. EXIT.
002460
002470 LEE-TRANSACTIONS SECTION.
002480     READ TRANSACTIONS NEXT RECORD
002490        AT END
002500           MOVE 1 TO WKS-FIN-TRANSAC
002510     END-READ.
002520 LEE-TRANSACTIONS-E. EXIT.
002530
002540******************************************************************
002550*    RESUMEN DE CARGA EN SPOOL, NO SE ESCRIBE A DISCO (SOL-02240)*
002560******************************************************************
002570 ESCRIBE-RESUMEN-CARGA SECTION.
002580     DISPLAY 'CFCARGA - LEIDOS      : ' WKS-LEIDOS
002590             UPON CONSOLE
002600     DISPLAY 'CFCARGA - ACEPTADOS   : ' WKS-ACEPTADOS
002610             UPON CONSOLE
002620     DISPLAY 'CFCARGA - RECHAZADOS  : ' WKS-RECHAZADOS
002630             UPON CONSOLE
002640     DISPLAY 'CFCARGA - SIN FECHA   : ' WKS-SIN-FECHA
002650             UPON CONSOLE.
002660 ESCRIBE-RESUMEN-CARGA-E. EXIT.
002670
002680 CIERRA-ARCHIVOS SECTION.
002690     CLOSE TRANSACTIONS
002700           TRANSACVAL.
002710 CIERRA-ARCHIVOS-E. EXIT.
