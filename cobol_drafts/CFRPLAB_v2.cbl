000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPLAB                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO PROMEDIO POR TIPO DE DIA       *
000170*             : (LABORAL CONTRA FIN DE SEMANA). TOMA LOS 90     *
000180*             : DIAS QUE TERMINAN EN LA FECHA DE CORTE RECIBIDA *
000190*             : POR SYSIN Y PROMEDIA EL VALOR ABSOLUTO DEL      *
000200*             : IMPORTE EN CADA UNA DE LAS DOS CLASES            *
000210* ARCHIVOS    : TRANSACVAL=E, WORKDAYRPT=S                      *
000220* ACCION (ES) : R=REPORTE UNICO                                 *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA 90 DIAS E INDICE DIA)   *
000240* INSTALADO   : 09/02/2006                                      *
000250* BPM/RATIONAL: 228866                                          *
000260* NOMBRE      : REPORTE PROMEDIO LABORAL/FIN DE SEMANA          *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 09/02/2006 MRVQ SOL-02242 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000310* 17/07/2009 JCPV SOL-02617 SE REDONDEA EL PROMEDIO A 2           JCPV0907
000320*                 DECIMALES (ANTES TRUNCABA)                    *
000330* 11/09/2012 JCPV SOL-02982 VENTANA DE 90 DIAS A PRECISION DE     JCPV1209
000340*                 TIMESTAMP, EXCLUYE MOVIMIENTOS DEL DIA DE      *
000350*                 CORTE CON HORA MAYOR A MEDIANOCHE              *
000360******************************************************************
000370 ID DIVISION.
000380 PROGRAM-ID. CFRPLAB.
000390 AUTHOR. MARIA VILLAGRAN.
000400 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000410 DATE-WRITTEN. 09/02/2006.
000420 DATE-COMPILED.
000430 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000520            ORGANIZATION  IS SEQUENTIAL
000530            ACCESS        IS SEQUENTIAL
000540            FILE STATUS   IS FS-TRNVAL
000550                             FSE-TRNVAL.
000560
000570     SELECT WORKDAYRPT   ASSIGN TO WORKDAYRPT
000580            ORGANIZATION  IS SEQUENTIAL
000590            FILE STATUS   IS FS-LABRPT.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630******************************************************************
000640*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000650******************************************************************
000660*   EXTRACTO DEPURADO DE MOVIMIENTOS
000670 FD TRANSACVAL.
000680     COPY CFTRNRG.
000690*   REPORTE DE PROMEDIO LABORAL/FIN DE SEMANA, 2 LINEAS FIJAS
000700 FD WORKDAYRPT.
000710 01  CFG-LABRPT-REG.
000720     05  LAB-DAY-TYPE           PIC X(08).
000730     05  FILLER                 PIC X(01).
000740     05  LAB-AVG-SPENT          PIC Z(7)9.99.
000750     05  FILLER                 PIC X(13).
000760
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000800******************************************************************
000810 01 WKS-FS-STATUS.
000820    02 WKS-STATUS.
000830       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000840       04 FSE-TRNVAL.
000850          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000860          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000870          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000880       04 FS-LABRPT              PIC 9(02) VALUE ZEROES.
000890*      VARIABLES RUTINA DE FSE
000900       04 PROGRAMA               PIC X(08) VALUE SPACES.
000910       04 ARCHIVO                PIC X(08) VALUE SPACES.
000920       04 ACCION                 PIC X(10) VALUE SPACES.
000930       04 LLAVE                  PIC X(32) VALUE SPACES.
000940******************************************************************
000950*              P A R A M E T R O S   D E L   R E P O R T E       *
000960******************************************************************
000970 01  WKS-PARAM-FECHA            PIC 9(08).
000980 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
000990     02  WKS-PARAM-ANIO         PIC 9(04).
001000     02  WKS-PARAM-MES          PIC 9(02).
001010     02  WKS-PARAM-DIA          PIC 9(02).
001020******************************************************************
001030*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001040******************************************************************
001050 01  WKS-CFFECUT-LINK.
001060     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001070     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001080     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001090     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001100     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001110     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001120     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001130     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001140     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001150     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001160     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001170******************************************************************
001180*              R E C U R S O S   D E   T R A B A J O             *
001190******************************************************************
001200 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001210 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001220     02  WKS-OPER-ANIO          PIC 9(04).
001230     02  WKS-OPER-MES           PIC 9(02).
001240     02  WKS-OPER-DIA           PIC 9(02).
001250*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001260*--> VENTANA A PRECISION DE SEGUNDO (JCPV1209)
001270 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001280 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001290 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001300 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001310
001320 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001330
001340*--> INDICE 1=LABORAL (LUN-VIE) 2=FIN DE SEMANA (SAB-DOM)
001350 01  WKS-TABLA-CLASES.
001360     02  WKS-CLASE-ENTRY OCCURS 2 TIMES.
001370         04  WKS-CLASE-SUMA     PIC S9(11)V99 VALUE ZEROES.
001380         04  WKS-CLASE-CONTADOR PIC 9(07) COMP VALUE ZEROES.
001390
001400 01  WKS-NOMBRES-CLASES.
001410     02  FILLER  PIC X(08) VALUE 'LABORAL '.
001420     02  FILLER  PIC X(08) VALUE 'FINSEM  '.
001430 01  WKS-NOMBRES-CLASES-R REDEFINES WKS-NOMBRES-CLASES.
001440     02  WKS-NOMBRE-CLASE OCCURS 2 TIMES  PIC X(08).
001450
001460 01  WKS-VARIABLES-TRABAJO.
001470     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001480     02  WKS-POS-CLASE          PIC 9(02) COMP VALUE ZEROES.
001490     02  FILLER                 PIC X(04) VALUE SPACES.
001500 01  WKS-FLAGS.
001510     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001520         88  FIN-TRNVAL                   VALUE 1.
001530
001540******************************************************************
001550 PROCEDURE DIVISION.
001560******************************************************************
001570*               S E C C I O N    P R I N C I P A L
001580******************************************************************
001590 000-MAIN SECTION.
001600     PERFORM APERTURA-ARCHIVOS
001610     PERFORM LEE-PARAMETROS
001620     PERFORM CALCULA-VENTANA-90-DIAS
001630     PERFORM LEE-TRANSACVAL
001640     PERFORM ACUMULA-TIPO-DIA
001650        UNTIL FIN-TRNVAL
001660     PERFORM ESCRIBE-REPORTE-LABORAL
001670     PERFORM CIERRA-ARCHIVOS
001680     STOP RUN.
001690 000-MAIN-E. EXIT.
001700
001710 APERTURA-ARCHIVOS SECTION.
001720     MOVE   'CFRPLAB'   TO   PROGRAMA
001730     OPEN INPUT  TRANSACVAL
001740          OUTPUT WORKDAYRPT
001750     IF FS-TRNVAL NOT EQUAL 0
001760        MOVE 'OPEN'        TO    ACCION
001770        MOVE SPACES        TO    LLAVE
001780        MOVE 'TRNVAL'      TO    ARCHIVO
001790        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001800                              FS-TRNVAL, FSE-TRNVAL
001810        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001820                UPON CONSOLE
001830        MOVE 91            TO    RETURN-CODE
001840        STOP RUN
001850     END-IF.
001860 APERTURA-ARCHIVOS-E. EXIT.
001870
001880 LEE-PARAMETROS SECTION.
001890     ACCEPT WKS-PARAM-FECHA      FROM SYSIN.
001900 LEE-PARAMETROS-E. EXIT.
001910
001920 CALCULA-VENTANA-90-DIAS SECTION.
001930     MOVE 2                      TO WKS-CF-FUNCION
001940     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
001950     CALL 'CFFECUT' USING WKS-CF-FUNCION
001960                           WKS-CF-FECHA-ENTRADA
001970                           WKS-CF-HORA-ENTRADA
001980                           WKS-CF-HMS-ENTRADA
001990                           WKS-CF-PERIODO-COD
002000                           WKS-CF-FECHA-INICIO
002010                           WKS-CF-FECHA-FIN
002020                           WKS-CF-HMS-FIN
002030                           WKS-CF-INDICE-DIA
002040                           WKS-CF-SALUDO
002050                           WKS-CF-RETORNO
002060*--> WKS-CF-HMS-FIN LLEGA EN CERO PARA LA VENTANA DE 90 DIAS
002070*--> (JCPV1209)
002080     COMPUTE WKS-INICIO-TIMESTAMP =
002090             WKS-CF-FECHA-INICIO * 1000000
002100     COMPUTE WKS-FIN-TIMESTAMP =
002110             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002120 CALCULA-VENTANA-90-DIAS-E. EXIT.
002130
002140******************************************************************
002150*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA, OBTIENE EL      *
002160*    INDICE DE DIA (CALL CFFECUT) Y LO CLASIFICA LABORAL/FIN DE *
002170*    SEMANA (SOL-02242)                                          *
002180******************************************************************
002190 ACUMULA-TIPO-DIA SECTION.
002200     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002210     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002220     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002230     STRING TRN-OPER-HORA    DELIMITED BY SIZE
002240            TRN-OPER-MINUTO  DELIMITED BY SIZE
002250            TRN-OPER-SEGUNDO DELIMITED BY SIZE
002260       INTO WKS-OPER-HMS
002270     END-STRING
002280     COMPUTE WKS-OPER-TIMESTAMP =
002290             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
002300     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
002310        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
002320        MOVE 3                     TO WKS-CF-FUNCION
002330        MOVE WKS-OPER-FECHA        TO WKS-CF-FECHA-ENTRADA
002340        CALL 'CFFECUT' USING WKS-CF-FUNCION
002350                              WKS-CF-FECHA-ENTRADA
002360                              WKS-CF-HORA-ENTRADA
002370                              WKS-CF-HMS-ENTRADA
002380                              WKS-CF-PERIODO-COD
002390                              WKS-CF-FECHA-INICIO
002400                              WKS-CF-FECHA-FIN
002410                              WKS-CF-HMS-FIN
002420                              WKS-CF-INDICE-DIA
002430                              WKS-CF-SALUDO
002440                              WKS-CF-RETORNO
002450        IF WKS-CF-INDICE-DIA <= 4
002460           MOVE 1 TO WKS-POS-CLASE
002470        ELSE
002480           MOVE 2 TO WKS-POS-CLASE
002490        END-IF
002500        IF TRN-IMP-OPER < 0
002510           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002520        ELSE
002530           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
002540        END-IF
002550        ADD WKS-IMPORTE-ABS TO WKS-CLASE-SUMA (WKS-POS-CLASE)
002560        ADD 1                TO WKS-CLASE-CONTADOR (WKS-POS-CLASE)
002570     END-IF
002580     PERFORM LEE-TRANSACVAL.
002590 ACUMULA-TIPO-DIA-E. EXIT.
002600
002610 LEE-TRANSACVAL SECTION.
002620     READ TRANSACVAL NEXT RECORD
002630        AT END
002640           MOVE 1 TO WKS-FIN-TRNVAL
002650     END-READ.
002660 LEE-TRANSACVAL-E. EXIT.
002670
002680******************************************************************
002690*    UNA LINEA POR CLASE CON AL MENOS UN MOVIMIENTO EN LA        *
002700*    VENTANA (JCPV9709: PROMEDIO REDONDEADO A 2 DECIMALES)       *
002710******************************************************************
002720 ESCRIBE-REPORTE-LABORAL SECTION.
002730     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 2
002740        IF WKS-CLASE-CONTADOR (WKS-I) > 0
002750           MOVE SPACES                     TO CFG-LABRPT-REG
002760           MOVE WKS-NOMBRE-CLASE (WKS-I)   TO LAB-DAY-TYPE
002770           COMPUTE LAB-AVG-SPENT ROUNDED =
002780                   WKS-CLASE-SUMA (WKS-I) /
002790                   WKS-CLASE-CONTADOR (WKS-I)
002800           WRITE CFG-LABRPT-REG
002810        END-IF
002820     END-PERFORM.
002830 ESCRIBE-REPORTE-LABORAL-E. EXIT.
002840
002850 CIERRA-ARCHIVOS SECTION.
002860     CLOSE TRANSACVAL
002870           WORKDAYRPT.
002880 CIERRA-ARCHIVOS-E. EXIT.
