000100******************************************************************
000110* FECHA       : 11/05/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWPRI                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN PRINCIPAL DE PANTALLA (PAGINA PRINCIPAL).*
000170*             : SALUDO POR HORA, GASTO Y BONIFICACION POR        *
000180*             : TARJETA EN LO QUE VA DEL MES, TOP 5 MOVIMIENTOS  *
000190*             : POR IMPORTE ABSOLUTO, TASAS DE CAMBIO Y PRECIOS  *
000200*             : DE ACCIONES CONFIGURADOS POR EL TITULAR          *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), MAINPAGE=S        *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE MES Y SALUDO)         *
000240* INSTALADO   : 11/05/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA PRINCIPAL                         *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 11/05/2017 LFMJ SOL-03340 CREACION DEL PROGRAMA ORIGINAL        LFMJ1705
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 20/08/2021 MRVQ SOL-03799 TOPE DE 20 TARJETAS EN LA TABLA DE    MRVQ2108
000350*                 ACUMULACION POR SEGURIDAD                      *
000360******************************************************************
000370 ID DIVISION.
000380 PROGRAM-ID. CFVWPRI.
000390 AUTHOR. LUIS FERNANDO MEJIA.
000400 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000410 DATE-WRITTEN. 11/05/2017.
000420 DATE-COMPILED.
000430 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000520            ORGANIZATION  IS SEQUENTIAL
000530            ACCESS        IS SEQUENTIAL
000540            FILE STATUS   IS FS-TRNVAL
000550                              FSE-TRNVAL.
000560
000570     SELECT USERPARM      ASSIGN TO USERPARM
000580            OPTIONAL
000590            ORGANIZATION  IS SEQUENTIAL
000600            ACCESS        IS SEQUENTIAL
000610            FILE STATUS   IS FS-USRPRM.
000620
000630     SELECT MAINPAGE      ASSIGN TO MAINPAGE
000640            ORGANIZATION  IS SEQUENTIAL
000650            FILE STATUS   IS FS-MPGOUT.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690******************************************************************
000700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000710******************************************************************
000720*   EXTRACTO DEPURADO DE MOVIMIENTOS
000730 FD TRANSACVAL.
000740     COPY CFTRNRG.
000750*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000760 FD USERPARM.
000770     COPY CFPARRG.
000780*   RESUMEN DE PAGINA PRINCIPAL, VARIAS CLASES DE LINEA
000790 FD MAINPAGE.
000800 01  CFG-MPGOUT-SALUDO.
000810     05  MPG-SALUDO             PIC X(20).
000820     05  FILLER                 PIC X(94).
000830 01  CFG-MPGOUT-TARJETA REDEFINES CFG-MPGOUT-SALUDO.
000840     05  MPG-TARJETA-ULT4       PIC X(04).
000850     05  FILLER                 PIC X(01).
000860     05  MPG-TARJETA-GASTO      PIC Z(7)9.99.
000870     05  FILLER                 PIC X(01).
000880     05  MPG-TARJETA-CASHBACK   PIC Z(6)9.99.
000890     05  FILLER                 PIC X(87).
000900 01  CFG-MPGOUT-TOP5 REDEFINES CFG-MPGOUT-SALUDO.
000910     05  MPG-TOP-FECHA          PIC X(10).
000920     05  FILLER                 PIC X(01).
000930     05  MPG-TOP-IMPORTE        PIC -(7)9.99.
000940     05  FILLER                 PIC X(01).
000950     05  MPG-TOP-CATEGORIA      PIC X(30).
000960     05  FILLER                 PIC X(01).
000970     05  MPG-TOP-DESCRIPCION    PIC X(60).
000980 01  CFG-MPGOUT-MONEDA REDEFINES CFG-MPGOUT-SALUDO.
000990     05  MPG-MONEDA-COD         PIC X(03).
001000     05  FILLER                 PIC X(01).
001010     05  MPG-MONEDA-TASA        PIC Z(4)9.99.
001020     05  FILLER                 PIC X(102).
001030 01  CFG-MPGOUT-ACCION REDEFINES CFG-MPGOUT-SALUDO.
001040     05  MPG-ACCION-COD         PIC X(05).
001050     05  FILLER                 PIC X(01).
001060     05  MPG-ACCION-PRECIO      PIC Z(6)9.99.
001070     05  FILLER                 PIC X(98).
001080
001090 WORKING-STORAGE SECTION.
001100******************************************************************
001110*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001120******************************************************************
001130 01 WKS-FS-STATUS.
001140    02 WKS-STATUS.
001150       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001160       04 FSE-TRNVAL.
001170          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001180          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001190          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001200       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001210       04 FS-MPGOUT              PIC 9(02) VALUE ZEROES.
001220*      VARIABLES RUTINA DE FSE
001230       04 PROGRAMA               PIC X(08) VALUE SPACES.
001240       04 ARCHIVO                PIC X(08) VALUE SPACES.
001250       04 ACCION                 PIC X(10) VALUE SPACES.
001260       04 LLAVE                  PIC X(32) VALUE SPACES.
001270******************************************************************
001280*              P A R A M E T R O S   D E L   R E P O R T E       *
001290******************************************************************
001300 01  WKS-PARAM-FECHA            PIC 9(08).
001310 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001320     02  WKS-PARAM-ANIO         PIC 9(04).
001330     02  WKS-PARAM-MES          PIC 9(02).
001340     02  WKS-PARAM-DIA          PIC 9(02).
001350 01  WKS-PARAM-HORA             PIC 9(02).
001360******************************************************************
001370*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001380******************************************************************
001390 01  WKS-CFFECUT-LINK.
001400     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001410     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001420     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001430     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001440     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001450     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001460     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001470     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001480     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001490******************************************************************
001500*              R E C U R S O S   D E   T R A B A J O             *
001510******************************************************************
001520 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001530 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001540     02  WKS-OPER-ANIO          PIC 9(04).
001550     02  WKS-OPER-MES           PIC 9(02).
001560     02  WKS-OPER-DIA           PIC 9(02).
001570 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001580*--> TABLA DE ACUMULACION DE GASTO Y BONIFICACION POR TARJETA
001590 01  WKS-TABLA-TARJETAS.
001600     02  WKS-TARJ-ENTRY OCCURS 20 TIMES.
001610         04  WKS-TARJ-NUMERO    PIC X(16) VALUE SPACES.
001620         04  WKS-TARJ-ULT4      PIC X(04) VALUE SPACES.
001630         04  WKS-TARJ-GASTO     PIC S9(09)V99 VALUE ZEROES.
001640         04  WKS-TARJ-CASHBACK  PIC S9(07)V99 VALUE ZEROES.
001650*--> TABLA DE LOS 5 MOVIMIENTOS DE MAYOR IMPORTE ABSOLUTO
001660 01  WKS-TABLA-TOP5.
001670     02  WKS-TOP-ENTRY OCCURS 5 TIMES.
001680         04  WKS-TOP-ABS        PIC S9(09)V99 VALUE ZEROES.
001690         04  WKS-TOP-FECHA      PIC 9(08) VALUE ZEROES.
001700         04  WKS-TOP-IMPORTE    PIC S9(09)V99 VALUE ZEROES.
001710         04  WKS-TOP-CATEGORIA  PIC X(30) VALUE SPACES.
001720         04  WKS-TOP-DESCRIPCION PIC X(60) VALUE SPACES.
001730*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
001740 01  WKS-LISTA-MONEDAS.
001750     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
001760     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
001770         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
001780 01  WKS-LISTA-ACCIONES.
001790     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
001800     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
001810         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
001820 01  WKS-VARIABLES-TRABAJO.
001830     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001840     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
001850     02  WKS-TARJ-USADAS        PIC 9(02) COMP VALUE ZEROES.
001860     02  WKS-TARJ-POS           PIC 9(02) COMP VALUE ZEROES.
001870     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
001880     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
001890 01  WKS-FLAGS.
001900     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001910         88  FIN-TRNVAL                   VALUE 1.
001920
001930******************************************************************
001940 PROCEDURE DIVISION.
001950******************************************************************
001960*               S E C C I O N    P R I N C I P A L
001970******************************************************************
001980 000-MAIN SECTION.
001990     PERFORM APERTURA-ARCHIVOS
002000     PERFORM LEE-PARAMETROS
002010     PERFORM CALCULA-VENTANA-MES
002020     PERFORM CALCULA-SALUDO
002030     PERFORM CARGA-LISTA-USERPARM
002040     PERFORM LEE-TRANSACVAL
002050     PERFORM ACUMULA-MOVIMIENTO
002060        UNTIL FIN-TRNVAL
002070     PERFORM ESCRIBE-SALUDO
002080     PERFORM ESCRIBE-TARJETAS
002090     PERFORM ESCRIBE-TOP5
002100     PERFORM ESCRIBE-MONEDAS
002110     PERFORM ESCRIBE-ACCIONES
002120     PERFORM CIERRA-ARCHIVOS
002130     STOP RUN.
002140 000-MAIN-E. EXIT.
002150
002160 APERTURA-ARCHIVOS SECTION.
002170     MOVE   'CFVWPRI'   TO   PROGRAMA
002180     OPEN INPUT  TRANSACVAL
002190     IF FS-TRNVAL NOT EQUAL 0
002200        MOVE 'OPEN'        TO    ACCION
002210        MOVE SPACES        TO    LLAVE
002220        MOVE 'TRNVAL'      TO    ARCHIVO
002230        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002240                              FS-TRNVAL, FSE-TRNVAL
002250        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002260                UPON CONSOLE
002270        MOVE 91            TO    RETURN-CODE
002280        STOP RUN
002290     END-IF
002300     OPEN OUTPUT MAINPAGE.
002310 APERTURA-ARCHIVOS-E. EXIT.
002320
002330 LEE-PARAMETROS SECTION.
002340     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002350     ACCEPT WKS-PARAM-HORA       FROM SYSIN.
002360 LEE-PARAMETROS-E. EXIT.
002370
002380 CALCULA-VENTANA-MES SECTION.
002390     MOVE 1                      TO WKS-CF-FUNCION
002400     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002410     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002420     MOVE 'M'                    TO WKS-CF-PERIODO-COD
002430     CALL 'CFFECUT' USING WKS-CF-FUNCION
002440                           WKS-CF-FECHA-ENTRADA
002450                           WKS-CF-HORA-ENTRADA
002460                           WKS-CF-PERIODO-COD
002470                           WKS-CF-FECHA-INICIO
002480                           WKS-CF-FECHA-FIN
002490                           WKS-CF-INDICE-DIA
002500                           WKS-CF-SALUDO
002510                           WKS-CF-RETORNO.
002520 CALCULA-VENTANA-MES-E. EXIT.
002530
002540 CALCULA-SALUDO SECTION.
002550     MOVE 4                      TO WKS-CF-FUNCION
002560     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002570     CALL 'CFFECUT' USING WKS-CF-FUNCION
002580                           WKS-CF-FECHA-ENTRADA
002590                           WKS-CF-HORA-ENTRADA
002600                           WKS-CF-PERIODO-COD
002610                           WKS-CF-FECHA-INICIO
002620                           WKS-CF-FECHA-FIN
002630                           WKS-CF-INDICE-DIA
002640                           WKS-CF-SALUDO
002650                           WKS-CF-RETORNO.
002660 CALCULA-SALUDO-E. EXIT.
002670
002680******************************************************************
002690*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
002700*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
002710*    (JCPV1902)                                                  *
002720******************************************************************
002730 CARGA-LISTA-USERPARM SECTION.
002740     OPEN INPUT USERPARM
002750     IF FS-USRPRM = 0
002760        READ USERPARM
002770           AT END
002780              PERFORM CARGA-LISTA-DEFECTO
002790           NOT AT END
002800              PERFORM COPIA-LISTA-USERPARM
002810        END-READ
002820        CLOSE USERPARM
002830     ELSE
002840        PERFORM CARGA-LISTA-DEFECTO
002850     END-IF.
002860 CARGA-LISTA-USERPARM-E. EXIT.
002870
002880 COPIA-LISTA-USERPARM SECTION.
002890     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
002900     PERFORM VARYING WKS-I FROM 1 BY 1
002910             UNTIL WKS-I > WKS-NUM-MONEDAS
002920        MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
002930     END-PERFORM
002940     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
002950     PERFORM VARYING WKS-I FROM 1 BY 1
002960             UNTIL WKS-I > WKS-NUM-ACCIONES
002970        MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
002980     END-PERFORM.
002990 COPIA-LISTA-USERPARM-E. EXIT.
003000
003010 CARGA-LISTA-DEFECTO SECTION.
003020     MOVE 2              TO WKS-NUM-MONEDAS
003030     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003040     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003050     MOVE 5              TO WKS-NUM-ACCIONES
003060     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003070     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003080     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003090     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003100     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003110 CARGA-LISTA-DEFECTO-E. EXIT.
003120
003130 LEE-TRANSACVAL SECTION.
003140     READ TRANSACVAL NEXT RECORD
003150        AT END
003160           MOVE 1 TO WKS-FIN-TRNVAL
003170     END-READ.
003180 LEE-TRANSACVAL-E. EXIT.
003190
003200******************************************************************
003210*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL MES, ACUMULA *
003220*    GASTO/BONIFICACION POR TARJETA Y ACTUALIZA EL TOP 5         *
003230******************************************************************
003240 ACUMULA-MOVIMIENTO SECTION.
003250     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003260     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003270     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003280     IF WKS-OPER-FECHA >= WKS-CF-FECHA-INICIO AND
003290        WKS-OPER-FECHA <= WKS-CF-FECHA-FIN
003300        IF TRN-IMP-OPER < 0
003310           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003320        ELSE
003330           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
003340        END-IF
003350        IF TRN-IMP-OPER < 0 AND TRN-NUM-TARJETA NOT = SPACES
003360           PERFORM BUSCA-POSICION-TARJETA
003370           IF WKS-TARJ-POS > 0
003380              ADD WKS-IMPORTE-ABS
003390                 TO WKS-TARJ-GASTO (WKS-TARJ-POS)
003400           END-IF
003410        END-IF
003420        IF WKS-IMPORTE-ABS > WKS-TOP-ABS (5)
003430           PERFORM ACTUALIZA-TOP5
003440        END-IF
003450     END-IF
003460     PERFORM LEE-TRANSACVAL.
003470 ACUMULA-MOVIMIENTO-E. EXIT.
003480
003490******************************************************************
003500*    BUSCA EL NUMERO DE TARJETA EN LA TABLA, LA CREA SI NO       *
003510*    EXISTE. TOPE DE 20 TARJETAS POR SEGURIDAD (MRVQ2108)        *
003520******************************************************************
003530 BUSCA-POSICION-TARJETA SECTION.
003540     MOVE 0 TO WKS-TARJ-POS
003550     PERFORM VARYING WKS-I FROM 1 BY 1
003560             UNTIL WKS-I > WKS-TARJ-USADAS
003570        IF WKS-TARJ-NUMERO (WKS-I) = TRN-NUM-TARJETA
003580           MOVE WKS-I TO WKS-TARJ-POS
003590        END-IF
003600     END-PERFORM
003610     IF WKS-TARJ-POS = 0 AND WKS-TARJ-USADAS < 20
003620        ADD 1                      TO WKS-TARJ-USADAS
003630        MOVE WKS-TARJ-USADAS       TO WKS-TARJ-POS
003640        MOVE TRN-NUM-TARJETA       TO WKS-TARJ-NUMERO (WKS-TARJ-PO
003650        MOVE TRN-TARJETA-ULT4      TO WKS-TARJ-ULT4   (WKS-TARJ-PO
003660     END-IF.
003670 BUSCA-POSICION-TARJETA-E. EXIT.
003680
003690******************************************************************
003700*    INSERTA EL MOVIMIENTO ACTUAL EN LA TABLA DE LOS 5 DE MAYOR  *
003710*    IMPORTE ABSOLUTO, RECORRIENDO LA TABLA HACIA ABAJO (LFMJ1705)
003720******************************************************************
003730 ACTUALIZA-TOP5 SECTION.
003740     PERFORM VARYING WKS-I FROM 1 BY 1
003750             UNTIL WKS-I > 5 OR
003760                   WKS-TOP-ABS (WKS-I) < WKS-IMPORTE-ABS
003770        CONTINUE
003780     END-PERFORM
003790     PERFORM VARYING WKS-J FROM 5 BY -1
003800             UNTIL WKS-J <= WKS-I
003810        MOVE WKS-TOP-ABS         (WKS-J - 1)
003820                              TO WKS-TOP-ABS         (WKS-J)
003830        MOVE WKS-TOP-FECHA       (WKS-J - 1)
003840                              TO WKS-TOP-FECHA       (WKS-J)
003850        MOVE WKS-TOP-IMPORTE     (WKS-J - 1)
003860                              TO WKS-TOP-IMPORTE     (WKS-J)
003870        MOVE WKS-TOP-CATEGORIA   (WKS-J - 1)
003880                              TO WKS-TOP-CATEGORIA   (WKS-J)
003890        MOVE WKS-TOP-DESCRIPCION (WKS-J - 1)
003900                              TO WKS-TOP-DESCRIPCION (WKS-J)
003910     END-PERFORM
003920     MOVE WKS-IMPORTE-ABS       TO WKS-TOP-ABS         (WKS-I)
003930     MOVE WKS-OPER-FECHA        TO WKS-TOP-FECHA       (WKS-I)
003940     MOVE TRN-IMP-OPER          TO WKS-TOP-IMPORTE     (WKS-I)
003950     MOVE TRN-CATEGORIA         TO WKS-TOP-CATEGORIA   (WKS-I)
003960     MOVE TRN-DESCRIPCION       TO WKS-TOP-DESCRIPCION (WKS-I).
003970 ACTUALIZA-TOP5-E. EXIT.
003980
003990 ESCRIBE-SALUDO SECTION.
004000     MOVE SPACES               TO CFG-MPGOUT-SALUDO
004010     MOVE WKS-CF-SALUDO        TO MPG-SALUDO
004020     WRITE CFG-MPGOUT-SALUDO.
004030 ESCRIBE-SALUDO-E. EXIT.
004040
004050******************************************************************
004060*    UNA LINEA POR TARJETA CON GASTO Y BONIFICACION REDONDEADOS *
004070*    A DOS DECIMALES (BONIFICACION = 1% DEL GASTO, CFVWPRI)     *
004080******************************************************************
004090 ESCRIBE-TARJETAS SECTION.
004100     PERFORM VARYING WKS-I FROM 1 BY 1
004110             UNTIL WKS-I > WKS-TARJ-USADAS
004120        IF WKS-TARJ-GASTO (WKS-I) > 0
004130           COMPUTE WKS-TARJ-CASHBACK (WKS-I) ROUNDED =
004140                   WKS-TARJ-GASTO (WKS-I) * 0.01
004150           MOVE SPACES                     TO CFG-MPGOUT-TARJETA
004160           MOVE WKS-TARJ-ULT4 (WKS-I)      TO MPG-TARJETA-ULT4
004170           MOVE WKS-TARJ-GASTO (WKS-I)     TO MPG-TARJETA-GASTO
004180           MOVE WKS-TARJ-CASHBACK (WKS-I)  TO MPG-TARJETA-CASHBACK
004190           WRITE CFG-MPGOUT-TARJETA
004200        END-IF
004210     END-PERFORM.
004220 ESCRIBE-TARJETAS-E. EXIT.
004230
004240 ESCRIBE-TOP5 SECTION.
004250     PERFORM VARYING WKS-I FROM 1 BY 1
004260             UNTIL WKS-I > 5 OR WKS-TOP-ABS (WKS-I) = 0
004270        MOVE SPACES                        TO CFG-MPGOUT-TOP5
004280        STRING WKS-TOP-FECHA (WKS-I) (7:2) DELIMITED BY SIZE
004290               '.'                          DELIMITED BY SIZE
004300               WKS-TOP-FECHA (WKS-I) (5:2) DELIMITED BY SIZE
004310               '.'                          DELIMITED BY SIZE
004320               WKS-TOP-FECHA (WKS-I) (1:4) DELIMITED BY SIZE
004330          INTO MPG-TOP-FECHA
004340        END-STRING
004350        MOVE WKS-TOP-IMPORTE     (WKS-I)   TO MPG-TOP-IMPORTE
004360        MOVE WKS-TOP-CATEGORIA   (WKS-I)   TO MPG-TOP-CATEGORIA
004370        MOVE WKS-TOP-DESCRIPCION (WKS-I)   TO MPG-TOP-DESCRIPCION
004380        WRITE CFG-MPGOUT-TOP5
004390     END-PERFORM.
004400 ESCRIBE-TOP5-E. EXIT.
004410
004420******************************************************************
004430*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
004440******************************************************************
004450 ESCRIBE-MONEDAS SECTION.
004460     PERFORM VARYING WKS-I FROM 1 BY 1
004470             UNTIL WKS-I > WKS-NUM-MONEDAS
004480        EVALUATE WKS-MONEDA-COD (WKS-I)
004490           WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
004500           WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
004510           WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
004520           WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
004530        END-EVALUATE
004540        MOVE SPACES                   TO CFG-MPGOUT-MONEDA
004550        MOVE WKS-MONEDA-COD (WKS-I)   TO MPG-MONEDA-COD
004560        MOVE WKS-TASA-MONEDA          TO MPG-MONEDA-TASA
004570        WRITE CFG-MPGOUT-MONEDA
004580     END-PERFORM.
004590 ESCRIBE-MONEDAS-E. EXIT.
004600
004610******************************************************************
004620*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
004630*    MSFT=300.00 TSLA=200.00 OTRA=100.00
004640******************************************************************
004650 ESCRIBE-ACCIONES SECTION.
004660     PERFORM VARYING WKS-I FROM 1 BY 1
004670             UNTIL WKS-I > WKS-NUM-ACCIONES
004680        EVALUATE WKS-ACCION-COD (WKS-I)
004690           WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
004700           WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
004710           WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
004720           WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
004730           WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
004740           WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
004750        END-EVALUATE
004760        MOVE SPACES                    TO CFG-MPGOUT-ACCION
004770        MOVE WKS-ACCION-COD (WKS-I)    TO MPG-ACCION-COD
004780        MOVE WKS-PRECIO-ACCION         TO MPG-ACCION-PRECIO
004790        WRITE CFG-MPGOUT-ACCION
004800     END-PERFORM.
004810 ESCRIBE-ACCIONES-E. EXIT.
004820
004830 CIERRA-ARCHIVOS SECTION.
004840     CLOSE TRANSACVAL
004850           MAINPAGE.
004860 CIERRA-ARCHIVOS-E. EXIT.
