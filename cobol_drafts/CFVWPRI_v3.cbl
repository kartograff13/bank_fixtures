000100******************************************************************
000110* FECHA       : 11/05/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWPRI                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN PRINCIPAL DE PANTALLA (PAGINA PRINCIPAL).*
000170*             : SALUDO POR HORA, GASTO Y BONIFICACION POR        *
000180*             : TARJETA EN LO QUE VA DEL MES, TOP 5 MOVIMIENTOS  *
000190*             : POR IMPORTE ABSOLUTO, TASAS DE CAMBIO Y PRECIOS  *
000200*             : DE ACCIONES CONFIGURADOS POR EL TITULAR          *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), MAINPAGE=S        *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE MES Y SALUDO)         *
000240* INSTALADO   : 11/05/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA PRINCIPAL                         *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 11/05/2017 LFMJ SOL-03340 CREACION DEL PROGRAMA ORIGINAL        LFMJ1705
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 20/08/2021 MRVQ SOL-03799 TOPE DE 20 TARJETAS EN LA TABLA DE    MRVQ2108
000350*                 ACUMULACION POR SEGURIDAD                      *
000360* 14/03/2022 JCPV SOL-03860 EL PARAMETRO DE HORA SE RECIBE        JCPV2203
000370*                 COMPLETO (HHMMSS) PARA QUE LA VENTANA DEL MES  *
000380*                 SE COMPARE A PRECISION DE TIMESTAMP            *
000390* 15/07/2022 JCPV SOL-03911 CORRIGE EL TRUNCAMIENTO DE            JCPV1507
000400*                 INSTRUCCION AL CREAR UNA TARJETA NUEVA EN LA   *
000410*                 TABLA DE ACUMULACION. REESCRIBE TODOS LOS      *
000420*                 PARRAFOS CON CICLOS COMO PERFORM...THRU, SIN   *
000430*                 PERFORM VARYING EN LINEA                      *
000440******************************************************************
000450 ID DIVISION.
000460 PROGRAM-ID. CFVWPRI.
000470 AUTHOR. LUIS FERNANDO MEJIA.
000480 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000490 DATE-WRITTEN. 11/05/2017.
000500 DATE-COMPILED.
000510 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000600            ORGANIZATION  IS SEQUENTIAL
000610            ACCESS        IS SEQUENTIAL
000620            FILE STATUS   IS FS-TRNVAL
000630                              FSE-TRNVAL.
000640
000650     SELECT USERPARM      ASSIGN TO USERPARM
000660            OPTIONAL
000670            ORGANIZATION  IS SEQUENTIAL
000680            ACCESS        IS SEQUENTIAL
000690            FILE STATUS   IS FS-USRPRM.
000700
000710     SELECT MAINPAGE      ASSIGN TO MAINPAGE
000720            ORGANIZATION  IS SEQUENTIAL
000730            FILE STATUS   IS FS-MPGOUT.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770******************************************************************
000780*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000790******************************************************************
000800*   EXTRACTO DEPURADO DE MOVIMIENTOS
000810 FD TRANSACVAL.
000820     COPY CFTRNRG.
000830*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000840 FD USERPARM.
000850     COPY CFPARRG.
000860*   RESUMEN DE PAGINA PRINCIPAL, VARIAS CLASES DE LINEA
000870 FD MAINPAGE.
000880 01  CFG-MPGOUT-SALUDO.
000890     05  MPG-SALUDO             PIC X(20).
000900     05  FILLER                 PIC X(94).
000910 01  CFG-MPGOUT-TARJETA REDEFINES CFG-MPGOUT-SALUDO.
000920     05  MPG-TARJETA-ULT4       PIC X(04).
000930     05  FILLER                 PIC X(01).
000940     05  MPG-TARJETA-GASTO      PIC Z(7)9.99.
000950     05  FILLER                 PIC X(01).
000960     05  MPG-TARJETA-CASHBACK   PIC Z(6)9.99.
000970     05  FILLER                 PIC X(87).
000980 01  CFG-MPGOUT-TOP5 REDEFINES CFG-MPGOUT-SALUDO.
000990     05  MPG-TOP-FECHA          PIC X(10).
001000     05  FILLER                 PIC X(01).
001010     05  MPG-TOP-IMPORTE        PIC -(7)9.99.
001020     05  FILLER                 PIC X(01).
001030     05  MPG-TOP-CATEGORIA      PIC X(30).
001040     05  FILLER                 PIC X(01).
001050     05  MPG-TOP-DESCRIPCION    PIC X(60).
001060 01  CFG-MPGOUT-MONEDA REDEFINES CFG-MPGOUT-SALUDO.
001070     05  MPG-MONEDA-COD         PIC X(03).
001080     05  FILLER                 PIC X(01).
001090     05  MPG-MONEDA-TASA        PIC Z(4)9.99.
001100     05  FILLER                 PIC X(102).
001110 01  CFG-MPGOUT-ACCION REDEFINES CFG-MPGOUT-SALUDO.
001120     05  MPG-ACCION-COD         PIC X(05).
001130     05  FILLER                 PIC X(01).
001140     05  MPG-ACCION-PRECIO      PIC Z(6)9.99.
001150     05  FILLER                 PIC X(98).
001160
001170 WORKING-STORAGE SECTION.
001180******************************************************************
001190*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001200******************************************************************
001210 01 WKS-FS-STATUS.
001220    02 WKS-STATUS.
001230       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001240       04 FSE-TRNVAL.
001250          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001260          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001270          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001280       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001290       04 FS-MPGOUT              PIC 9(02) VALUE ZEROES.
001300*      VARIABLES RUTINA DE FSE
001310       04 PROGRAMA               PIC X(08) VALUE SPACES.
001320       04 ARCHIVO                PIC X(08) VALUE SPACES.
001330       04 ACCION                 PIC X(10) VALUE SPACES.
001340       04 LLAVE                  PIC X(32) VALUE SPACES.
001350******************************************************************
001360*              P A R A M E T R O S   D E L   R E P O R T E       *
001370******************************************************************
001380 01  WKS-PARAM-FECHA            PIC 9(08).
001390 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001400     02  WKS-PARAM-ANIO         PIC 9(04).
001410     02  WKS-PARAM-MES          PIC 9(02).
001420     02  WKS-PARAM-DIA          PIC 9(02).
001430*--> HHMMSS COMPLETA DE LA HORA DE ANALISIS (JCPV2203)
001440 01  WKS-PARAM-HMS              PIC 9(06).
001450 01  WKS-PARAM-HMS-R REDEFINES WKS-PARAM-HMS.
001460     02  WKS-PARAM-HORA         PIC 9(02).
001470     02  WKS-PARAM-MINUTO       PIC 9(02).
001480     02  WKS-PARAM-SEGUNDO      PIC 9(02).
001490******************************************************************
001500*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001510******************************************************************
001520 01  WKS-CFFECUT-LINK.
001530     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001540     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001550     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001560     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001570     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001580     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001590     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001600     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001610     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001620     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001630     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001640******************************************************************
001650*              R E C U R S O S   D E   T R A B A J O             *
001660******************************************************************
001670 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001680 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001690     02  WKS-OPER-ANIO          PIC 9(04).
001700     02  WKS-OPER-MES           PIC 9(02).
001710     02  WKS-OPER-DIA           PIC 9(02).
001720*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001730*--> VENTANA DEL MES A PRECISION DE SEGUNDO (JCPV2203)
001740 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001750 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001760 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001770 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001780 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001790*--> TABLA DE ACUMULACION DE GASTO Y BONIFICACION POR TARJETA
001800 01  WKS-TABLA-TARJETAS.
001810     02  WKS-TARJ-ENTRY OCCURS 20 TIMES.
001820         04  WKS-TARJ-NUMERO    PIC X(16) VALUE SPACES.
001830         04  WKS-TARJ-ULT4      PIC X(04) VALUE SPACES.
001840         04  WKS-TARJ-GASTO     PIC S9(09)V99 VALUE ZEROES.
001850         04  WKS-TARJ-CASHBACK  PIC S9(07)V99 VALUE ZEROES.
001860*--> TABLA DE LOS 5 MOVIMIENTOS DE MAYOR IMPORTE ABSOLUTO
001870 01  WKS-TABLA-TOP5.
001880     02  WKS-TOP-ENTRY OCCURS 5 TIMES.
001890         04  WKS-TOP-ABS        PIC S9(09)V99 VALUE ZEROES.
001900         04  WKS-TOP-FECHA      PIC 9(08) VALUE ZEROES.
001910         04  WKS-TOP-IMPORTE    PIC S9(09)V99 VALUE ZEROES.
001920         04  WKS-TOP-CATEGORIA  PIC X(30) VALUE SPACES.
001930         04  WKS-TOP-DESCRIPCION PIC X(60) VALUE SPACES.
001940*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
001950 01  WKS-LISTA-MONEDAS.
001960     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
001970     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
001980         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
001990 01  WKS-LISTA-ACCIONES.
002000     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
002010     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
002020         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
002030 01  WKS-VARIABLES-TRABAJO.
002040     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
002050     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
002060     02  WKS-TARJ-USADAS        PIC 9(02) COMP VALUE ZEROES.
002070     02  WKS-TARJ-POS           PIC 9(02) COMP VALUE ZEROES.
002080     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
002090     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
002100 01  WKS-FLAGS.
002110     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
002120         88  FIN-TRNVAL                   VALUE 1.
002130
002140******************************************************************
002150 PROCEDURE DIVISION.
002160******************************************************************
002170*               S E C C I O N    P R I N C I P A L
002180******************************************************************
002190 000-MAIN SECTION.
002200     PERFORM APERTURA-ARCHIVOS
002210     PERFORM LEE-PARAMETROS
002220     PERFORM CALCULA-VENTANA-MES
002230     PERFORM CALCULA-SALUDO
002240     PERFORM CARGA-LISTA-USERPARM
002250     PERFORM LEE-TRANSACVAL
002260     PERFORM ACUMULA-MOVIMIENTO
002270        UNTIL FIN-TRNVAL
002280     PERFORM ESCRIBE-SALUDO
002290     PERFORM ESCRIBE-TARJETAS
002300     PERFORM ESCRIBE-TOP5
002310     PERFORM ESCRIBE-MONEDAS
002320     PERFORM ESCRIBE-ACCIONES
002330     PERFORM CIERRA-ARCHIVOS
002340     STOP RUN.
002350 000-MAIN-E. EXIT.
002360
002370 APERTURA-ARCHIVOS SECTION.
002380     MOVE   'CFVWPRI'   TO   PROGRAMA
002390     OPEN INPUT  TRANSACVAL
002400     IF FS-TRNVAL NOT EQUAL 0
002410        MOVE 'OPEN'        TO    ACCION
002420        MOVE SPACES        TO    LLAVE
002430        MOVE 'TRNVAL'      TO    ARCHIVO
002440        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002450                              FS-TRNVAL, FSE-TRNVAL
002460        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002470                UPON CONSOLE
002480        MOVE 91            TO    RETURN-CODE
002490        STOP RUN
002500     END-IF
002510     OPEN OUTPUT MAINPAGE.
002520 APERTURA-ARCHIVOS-E. EXIT.
002530
002540 LEE-PARAMETROS SECTION.
002550     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002560     ACCEPT WKS-PARAM-HMS        FROM SYSIN.
002570 LEE-PARAMETROS-E. EXIT.
002580
002590 CALCULA-VENTANA-MES SECTION.
002600     MOVE 1                      TO WKS-CF-FUNCION
002610     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002620     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002630     MOVE WKS-PARAM-HMS          TO WKS-CF-HMS-ENTRADA
002640     MOVE 'M'                    TO WKS-CF-PERIODO-COD
002650     CALL 'CFFECUT' USING WKS-CF-FUNCION
002660                           WKS-CF-FECHA-ENTRADA
002670                           WKS-CF-HORA-ENTRADA
002680                           WKS-CF-HMS-ENTRADA
002690                           WKS-CF-PERIODO-COD
002700                           WKS-CF-FECHA-INICIO
002710                           WKS-CF-FECHA-FIN
002720                           WKS-CF-HMS-FIN
002730                           WKS-CF-INDICE-DIA
002740                           WKS-CF-SALUDO
002750                           WKS-CF-RETORNO
002760*--> TIMESTAMPS DE LA VENTANA PARA EL COMPARATIVO DE ACUMULA-
002770*--> MOVIMIENTO (JCPV2203)
002780     COMPUTE WKS-INICIO-TIMESTAMP =
002790             WKS-CF-FECHA-INICIO * 1000000
002800     COMPUTE WKS-FIN-TIMESTAMP =
002810             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002820 CALCULA-VENTANA-MES-E. EXIT.
002830
002840 CALCULA-SALUDO SECTION.
002850     MOVE 4                      TO WKS-CF-FUNCION
002860     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002870     CALL 'CFFECUT' USING WKS-CF-FUNCION
002880                           WKS-CF-FECHA-ENTRADA
002890                           WKS-CF-HORA-ENTRADA
002900                           WKS-CF-HMS-ENTRADA
002910                           WKS-CF-PERIODO-COD
002920                           WKS-CF-FECHA-INICIO
002930                           WKS-CF-FECHA-FIN
002940                           WKS-CF-HMS-FIN
002950                           WKS-CF-INDICE-DIA
002960                           WKS-CF-SALUDO
002970                           WKS-CF-RETORNO.
002980 CALCULA-SALUDO-E. EXIT.
002990
003000******************************************************************
003010*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
003020*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
003030*    (JCPV1902)                                                  *
003040******************************************************************
003050 CARGA-LISTA-USERPARM SECTION.
003060     OPEN INPUT USERPARM
003070     IF FS-USRPRM = 0
003080        READ USERPARM
003090           AT END
003100              PERFORM CARGA-LISTA-DEFECTO
003110           NOT AT END
003120              PERFORM COPIA-LISTA-USERPARM
003130        END-READ
003140        CLOSE USERPARM
003150     ELSE
003160        PERFORM CARGA-LISTA-DEFECTO
003170     END-IF.
003180 CARGA-LISTA-USERPARM-E. EXIT.
003190
003200 COPIA-LISTA-USERPARM SECTION.
003210     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003220     MOVE 1 TO WKS-I
003230     PERFORM COPIA-MONEDA-USERPARM THRU COPIA-MONEDA-USERPARM-E
003240        UNTIL WKS-I > WKS-NUM-MONEDAS
003250     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003260     MOVE 1 TO WKS-I
003270     PERFORM COPIA-ACCION-USERPARM THRU COPIA-ACCION-USERPARM-E
003280        UNTIL WKS-I > WKS-NUM-ACCIONES.
003290 COPIA-LISTA-USERPARM-E. EXIT.
003300
003310*--> COPIA UNA MONEDA DEL USERPARM A LA LISTA (JCPV1507)
003320 COPIA-MONEDA-USERPARM SECTION.
003330     MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003340     ADD 1 TO WKS-I.
003350 COPIA-MONEDA-USERPARM-E. EXIT.
003360
003370*--> COPIA UNA ACCION DEL USERPARM A LA LISTA (JCPV1507)
003380 COPIA-ACCION-USERPARM SECTION.
003390     MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003400     ADD 1 TO WKS-I.
003410 COPIA-ACCION-USERPARM-E. EXIT.
003420
003430 CARGA-LISTA-DEFECTO SECTION.
003440     MOVE 2              TO WKS-NUM-MONEDAS
003450     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003460     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003470     MOVE 5              TO WKS-NUM-ACCIONES
003480     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003490     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003500     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003510     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003520     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003530 CARGA-LISTA-DEFECTO-E. EXIT.
003540
003550 LEE-TRANSACVAL SECTION.
003560     READ TRANSACVAL NEXT RECORD
003570        AT END
003580           MOVE 1 TO WKS-FIN-TRNVAL
003590     END-READ.
003600 LEE-TRANSACVAL-E. EXIT.
003610
003620******************************************************************
003630*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL MES, ACUMULA *
003640*    GASTO/BONIFICACION POR TARJETA Y ACTUALIZA EL TOP 5         *
003650******************************************************************
003660 ACUMULA-MOVIMIENTO SECTION.
003670     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003680     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003690     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003700     STRING TRN-OPER-HORA    DELIMITED BY SIZE
003710            TRN-OPER-MINUTO  DELIMITED BY SIZE
003720            TRN-OPER-SEGUNDO DELIMITED BY SIZE
003730       INTO WKS-OPER-HMS
003740     END-STRING
003750     COMPUTE WKS-OPER-TIMESTAMP =
003760             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
003770     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
003780        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
003790        IF TRN-IMP-OPER < 0
003800           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003810        ELSE
003820           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
003830        END-IF
003840        IF TRN-IMP-OPER < 0 AND TRN-NUM-TARJETA NOT = SPACES
003850           PERFORM BUSCA-POSICION-TARJETA
003860           IF WKS-TARJ-POS > 0
003870              ADD WKS-IMPORTE-ABS
003880                 TO WKS-TARJ-GASTO (WKS-TARJ-POS)
003890           END-IF
003900        END-IF
003910        IF WKS-IMPORTE-ABS > WKS-TOP-ABS (5)
003920           PERFORM ACTUALIZA-TOP5
003930        END-IF
003940     END-IF
003950     PERFORM LEE-TRANSACVAL.
003960 ACUMULA-MOVIMIENTO-E. EXIT.
003970
003980******************************************************************
003990*    BUSCA EL NUMERO DE TARJETA EN LA TABLA, LA CREA SI NO       *
004000*    EXISTE. TOPE DE 20 TARJETAS POR SEGURIDAD (MRVQ2108)        *
004010******************************************************************
004020 BUSCA-POSICION-TARJETA SECTION.
004030     MOVE 0 TO WKS-TARJ-POS
004040     MOVE 1 TO WKS-I
004050     PERFORM BUSCA-COMPARA-TARJ THRU BUSCA-COMPARA-TARJ-E
004060        UNTIL WKS-I > WKS-TARJ-USADAS
004070     IF WKS-TARJ-POS = 0 AND WKS-TARJ-USADAS < 20
004080        ADD 1                      TO WKS-TARJ-USADAS
004090        MOVE WKS-TARJ-USADAS       TO WKS-TARJ-POS
004100        MOVE TRN-NUM-TARJETA       TO
004110             WKS-TARJ-NUMERO (WKS-TARJ-POS)
004120        MOVE TRN-TARJETA-ULT4      TO
004130             WKS-TARJ-ULT4   (WKS-TARJ-POS)
004140     END-IF.
004150 BUSCA-POSICION-TARJETA-E. EXIT.
004160
004170*--> COMPARA UNA POSICION CONTRA LA TARJETA BUSCADA (JCPV1507)
004180 BUSCA-COMPARA-TARJ SECTION.
004190     IF WKS-TARJ-NUMERO (WKS-I) = TRN-NUM-TARJETA
004200        MOVE WKS-I TO WKS-TARJ-POS
004210     END-IF
004220     ADD 1 TO WKS-I.
004230 BUSCA-COMPARA-TARJ-E. EXIT.
004240
004250******************************************************************
004260*    INSERTA EL MOVIMIENTO ACTUAL EN LA TABLA DE LOS 5 DE MAYOR  *
004270*    IMPORTE ABSOLUTO, RECORRIENDO LA TABLA HACIA ABAJO (LFMJ1705)
004280******************************************************************
004290 ACTUALIZA-TOP5 SECTION.
004300     MOVE 1 TO WKS-I
004310     PERFORM BUSCA-POSICION-TOP5 THRU BUSCA-POSICION-TOP5-E
004320        UNTIL WKS-I > 5 OR
004330              WKS-TOP-ABS (WKS-I) < WKS-IMPORTE-ABS
004340     MOVE 5 TO WKS-J
004350     PERFORM DESPLAZA-TOP5 THRU DESPLAZA-TOP5-E
004360        UNTIL WKS-J <= WKS-I
004370     MOVE WKS-IMPORTE-ABS       TO WKS-TOP-ABS         (WKS-I)
004380     MOVE WKS-OPER-FECHA        TO WKS-TOP-FECHA       (WKS-I)
004390     MOVE TRN-IMP-OPER          TO WKS-TOP-IMPORTE     (WKS-I)
004400     MOVE TRN-CATEGORIA         TO WKS-TOP-CATEGORIA   (WKS-I)
004410     MOVE TRN-DESCRIPCION       TO WKS-TOP-DESCRIPCION (WKS-I).
004420 ACTUALIZA-TOP5-E. EXIT.
004430
004440*--> AVANZA HASTA LA POSICION DONDE CABE EL NUEVO TOP5 (JCPV1507)
004450 BUSCA-POSICION-TOP5 SECTION.
004460     ADD 1 TO WKS-I.
004470 BUSCA-POSICION-TOP5-E. EXIT.
004480
004490*--> RECORRE LA TABLA TOP5 HACIA ABAJO PARA ABRIR ESPACIO
004500*--> (JCPV1507)
004510 DESPLAZA-TOP5 SECTION.
004520     MOVE WKS-TOP-ABS         (WKS-J - 1)
004530                           TO WKS-TOP-ABS         (WKS-J)
004540     MOVE WKS-TOP-FECHA       (WKS-J - 1)
004550                           TO WKS-TOP-FECHA       (WKS-J)
004560     MOVE WKS-TOP-IMPORTE     (WKS-J - 1)
004570                           TO WKS-TOP-IMPORTE     (WKS-J)
004580     MOVE WKS-TOP-CATEGORIA   (WKS-J - 1)
004590                           TO WKS-TOP-CATEGORIA   (WKS-J)
004600     MOVE WKS-TOP-DESCRIPCION (WKS-J - 1)
004610                           TO WKS-TOP-DESCRIPCION (WKS-J)
004620     SUBTRACT 1 FROM WKS-J.
004630 DESPLAZA-TOP5-E. EXIT.
004640
004650 ESCRIBE-SALUDO SECTION.
004660     MOVE SPACES               TO CFG-MPGOUT-SALUDO
004670     MOVE WKS-CF-SALUDO        TO MPG-SALUDO
004680     WRITE CFG-MPGOUT-SALUDO.
004690 ESCRIBE-SALUDO-E. EXIT.
004700
004710******************************************************************
004720*    UNA LINEA POR TARJETA CON GASTO Y BONIFICACION REDONDEADOS *
004730*    A DOS DECIMALES (BONIFICACION = 1% DEL GASTO, CFVWPRI)     *
004740******************************************************************
004750 ESCRIBE-TARJETAS SECTION.
004760     MOVE 1 TO WKS-I
004770     PERFORM ESCRIBE-LINEA-TARJETA THRU ESCRIBE-LINEA-TARJETA-E
004780        UNTIL WKS-I > WKS-TARJ-USADAS.
004790 ESCRIBE-TARJETAS-E. EXIT.
004800
004810*--> ESCRIBE UNA LINEA DE TARJETA SI TUVO GASTO (JCPV1507)
004820 ESCRIBE-LINEA-TARJETA SECTION.
004830     IF WKS-TARJ-GASTO (WKS-I) > 0
004840        COMPUTE WKS-TARJ-CASHBACK (WKS-I) ROUNDED =
004850                WKS-TARJ-GASTO (WKS-I) * 0.01
004860        MOVE SPACES                     TO CFG-MPGOUT-TARJETA
004870        MOVE WKS-TARJ-ULT4 (WKS-I)      TO MPG-TARJETA-ULT4
004880        MOVE WKS-TARJ-GASTO (WKS-I)     TO MPG-TARJETA-GASTO
004890        MOVE WKS-TARJ-CASHBACK (WKS-I)  TO MPG-TARJETA-CASHBACK
004900        WRITE CFG-MPGOUT-TARJETA
004910     END-IF
004920     ADD 1 TO WKS-I.
004930 ESCRIBE-LINEA-TARJETA-E. EXIT.
004940
004950 ESCRIBE-TOP5 SECTION.
004960     MOVE 1 TO WKS-I
004970     PERFORM ESCRIBE-LINEA-TOP5 THRU ESCRIBE-LINEA-TOP5-E
004980        UNTIL WKS-I > 5 OR WKS-TOP-ABS (WKS-I) = 0.
004990 ESCRIBE-TOP5-E. EXIT.
005000
005010*--> ESCRIBE UNA LINEA DE LOS 5 MAYORES MOVIMIENTOS (JCPV1507)
005020 ESCRIBE-LINEA-TOP5 SECTION.
005030     MOVE SPACES                        TO CFG-MPGOUT-TOP5
005040     STRING WKS-TOP-FECHA (WKS-I) (7:2) DELIMITED BY SIZE
005050            '.'                          DELIMITED BY SIZE
005060            WKS-TOP-FECHA (WKS-I) (5:2) DELIMITED BY SIZE
005070            '.'                          DELIMITED BY SIZE
005080            WKS-TOP-FECHA (WKS-I) (1:4) DELIMITED BY SIZE
005090       INTO MPG-TOP-FECHA
005100     END-STRING
005110     MOVE WKS-TOP-IMPORTE     (WKS-I)   TO MPG-TOP-IMPORTE
005120     MOVE WKS-TOP-CATEGORIA   (WKS-I)   TO MPG-TOP-CATEGORIA
005130     MOVE WKS-TOP-DESCRIPCION (WKS-I)   TO MPG-TOP-DESCRIPCION
005140     WRITE CFG-MPGOUT-TOP5
005150     ADD 1 TO WKS-I.
005160 ESCRIBE-LINEA-TOP5-E. EXIT.
005170
005180******************************************************************
005190*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
005200******************************************************************
005210 ESCRIBE-MONEDAS SECTION.
005220     MOVE 1 TO WKS-I
005230     PERFORM ESCRIBE-LINEA-MONEDA THRU ESCRIBE-LINEA-MONEDA-E
005240        UNTIL WKS-I > WKS-NUM-MONEDAS.
005250 ESCRIBE-MONEDAS-E. EXIT.
005260
005270*--> ESCRIBE UNA LINEA DE TASA DE CAMBIO (JCPV1507)
005280 ESCRIBE-LINEA-MONEDA SECTION.
005290     EVALUATE WKS-MONEDA-COD (WKS-I)
005300        WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
005310        WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
005320        WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
005330        WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
005340     END-EVALUATE
005350     MOVE SPACES                   TO CFG-MPGOUT-MONEDA
005360     MOVE WKS-MONEDA-COD (WKS-I)   TO MPG-MONEDA-COD
005370     MOVE WKS-TASA-MONEDA          TO MPG-MONEDA-TASA
005380     WRITE CFG-MPGOUT-MONEDA
005390     ADD 1 TO WKS-I.
005400 ESCRIBE-LINEA-MONEDA-E. EXIT.
005410
005420******************************************************************
005430*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
005440*    MSFT=300.00 TSLA=200.00 OTRA=100.00
005450******************************************************************
005460 ESCRIBE-ACCIONES SECTION.
005470     MOVE 1 TO WKS-I
005480     PERFORM ESCRIBE-LINEA-ACCION THRU ESCRIBE-LINEA-ACCION-E
005490        UNTIL WKS-I > WKS-NUM-ACCIONES.
005500 ESCRIBE-ACCIONES-E. EXIT.
005510
005520*--> ESCRIBE UNA LINEA DE PRECIO DE ACCION (JCPV1507)
005530 ESCRIBE-LINEA-ACCION SECTION.
005540     EVALUATE WKS-ACCION-COD (WKS-I)
005550        WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
005560        WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
005570        WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
005580        WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
005590        WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
005600        WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
005610     END-EVALUATE
005620     MOVE SPACES                    TO CFG-MPGOUT-ACCION
005630     MOVE WKS-ACCION-COD (WKS-I)    TO MPG-ACCION-COD
005640     MOVE WKS-PRECIO-ACCION         TO MPG-ACCION-PRECIO
005650     WRITE CFG-MPGOUT-ACCION
005660     ADD 1 TO WKS-I.
005670 ESCRIBE-LINEA-ACCION-E. EXIT.
005680
005690 CIERRA-ARCHIVOS SECTION.
005700     CLOSE TRANSACVAL
005710           MAINPAGE.
005720 CIERRA-ARCHIVOS-E. EXIT.
