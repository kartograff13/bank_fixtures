000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPLAB                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO PROMEDIO POR TIPO DE DIA       *
000170*             : (LABORAL CONTRA FIN DE SEMANA). TOMA LOS 90     *
000180*             : DIAS QUE TERMINAN EN LA FECHA DE CORTE RECIBIDA *
000190*             : POR SYSIN Y PROMEDIA EL VALOR ABSOLUTO DEL      *
000200*             : IMPORTE EN CADA UNA DE LAS DOS CLASES            *
000210* ARCHIVOS    : TRANSACVAL=E, WORKDAYRPT=S                      *
000220* ACCION (ES) : R=REPORTE UNICO                                 *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA 90 DIAS E INDICE DIA)   *
000240* INSTALADO   : 09/02/2006                                      *
000250* BPM/RATIONAL: 228866                                          *
000260* NOMBRE      : REPORTE PROMEDIO LABORAL/FIN DE SEMANA          *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 09/02/2006 MRVQ SOL-02242 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000310* 17/07/2009 JCPV SOL-02617 SE REDONDEA EL PROMEDIO A 2           JCPV0907
000320*                 DECIMALES (ANTES TRUNCABA)                    *
000330******************************************************************
000340 ID DIVISION.
000350 PROGRAM-ID. CFRPLAB.
000360 AUTHOR. MARIA VILLAGRAN.
000370 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000380 DATE-WRITTEN. 09/02/2006.
000390 DATE-COMPILED.
000400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000490            ORGANIZATION  IS SEQUENTIAL
000500            ACCESS        IS SEQUENTIAL
000510            FILE STATUS   IS FS-TRNVAL
000520                             FSE-TRNVAL.
000530
000540     SELECT WORKDAYRPT   ASSIGN TO WORKDAYRPT
000550            ORGANIZATION  IS SEQUENTIAL
000560            FILE STATUS   IS FS-LABRPT.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600******************************************************************
000610*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000620******************************************************************
000630*   EXTRACTO DEPURADO DE MOVIMIENTOS
000640 FD TRANSACVAL.
000650     COPY CFTRNRG.
000660*   REPORTE DE PROMEDIO LABORAL/FIN DE SEMANA, 2 LINEAS FIJAS
000670 FD WORKDAYRPT.
000680 01  CFG-LABRPT-REG.
000690     05  LAB-DAY-TYPE           PIC X(08).
000700     05  FILLER                 PIC X(01).
000710     05  LAB-AVG-SPENT          PIC Z(7)9.99.
000720     05  FILLER                 PIC X(13).
000730
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000770******************************************************************
000780 01 WKS-FS-STATUS.
000790    02 WKS-STATUS.
000800       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000810       04 FSE-TRNVAL.
000820          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000830          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000840          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000850       04 FS-LABRPT              PIC 9(02) VALUE ZEROES.
000860*      VARIABLES RUTINA DE FSE
000870       04 PROGRAMA               PIC X(08) VALUE SPACES.
000880       04 ARCHIVO                PIC X(08) VALUE SPACES.
000890       04 ACCION                 PIC X(10) VALUE SPACES.
000900       04 LLAVE                  PIC X(32) VALUE SPACES.
000910******************************************************************
000920*              P A R A M E T R O S   D E L   R E P O R T E       *
000930******************************************************************
000940 01  WKS-PARAM-FECHA            PIC 9(08).
000950 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
000960     02  WKS-PARAM-ANIO         PIC 9(04).
000970     02  WKS-PARAM-MES          PIC 9(02).
000980     02  WKS-PARAM-DIA          PIC 9(02).
000990******************************************************************
001000*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001010******************************************************************
001020 01  WKS-CFFECUT-LINK.
001030     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001040     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001050     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001060     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001070     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001080     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001090     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001100     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001110     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001120******************************************************************
001130*              R E C U R S O S   D E   T R A B A J O             *
001140******************************************************************
001150 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001160 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001170     02  WKS-OPER-ANIO          PIC 9(04).
001180     02  WKS-OPER-MES           PIC 9(02).
001190     02  WKS-OPER-DIA           PIC 9(02).
001200
001210 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001220
001230*--> INDICE 1=LABORAL (LUN-VIE) 2=FIN DE SEMANA (SAB-DOM)
001240 01  WKS-TABLA-CLASES.
001250     02  WKS-CLASE-ENTRY OCCURS 2 TIMES.
001260         04  WKS-CLASE-SUMA     PIC S9(11)V99 VALUE ZEROES.
001270         04  WKS-CLASE-CONTADOR PIC 9(07) COMP VALUE ZEROES.
001280
001290 01  WKS-NOMBRES-CLASES.
001300     02  FILLER  PIC X(08) VALUE 'LABORAL '.
001310     02  FILLER  PIC X(08) VALUE 'FINSEM  '.
001320 01  WKS-NOMBRES-CLASES-R REDEFINES WKS-NOMBRES-CLASES.
001330     02  WKS-NOMBRE-CLASE OCCURS 2 TIMES  PIC X(08).
001340
001350 01  WKS-VARIABLES-TRABAJO.
001360     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001370     02  WKS-POS-CLASE          PIC 9(02) COMP VALUE ZEROES.
001380     02  FILLER                 PIC X(04) VALUE SPACES.
001390 01  WKS-FLAGS.
001400     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001410         88  FIN-TRNVAL                   VALUE 1.
001420
001430******************************************************************
001440 PROCEDURE DIVISION.
001450******************************************************************
001460*               S E C C I O N    P R I N C I P A L
001470******************************************************************
001480 000-MAIN SECTION.
001490     PERFORM APERTURA-ARCHIVOS
001500     PERFORM LEE-PARAMETROS
001510     PERFORM CALCULA-VENTANA-90-DIAS
001520     PERFORM LEE-TRANSACVAL
001530     PERFORM ACUMULA-TIPO-DIA
001540        UNTIL FIN-TRNVAL
001550     PERFORM ESCRIBE-REPORTE-LABORAL
001560     PERFORM CIERRA-ARCHIVOS
001570     STOP RUN.
001580 000-MAIN-E. EXIT.
001590
001600 APERTURA-ARCHIVOS SECTION.
001610     MOVE   'CFRPLAB'   TO   PROGRAMA
001620     OPEN INPUT  TRANSACVAL
001630          OUTPUT WORKDAYRPT
001640     IF FS-TRNVAL NOT EQUAL 0
001650        MOVE 'OPEN'        TO    ACCION
001660        MOVE SPACES        TO    LLAVE
001670        MOVE 'TRNVAL'      TO    ARCHIVO
001680        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001690                              FS-TRNVAL, FSE-TRNVAL
001700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001710                UPON CONSOLE
001720        MOVE 91            TO    RETURN-CODE
001730        STOP RUN
001740     END-IF.
001750 APERTURA-ARCHIVOS-E. EXIT.
001760
001770 LEE-PARAMETROS SECTION.
001780     ACCEPT WKS-PARAM-FECHA      FROM SYSIN.
001790 LEE-PARAMETROS-E. EXIT.
001800
001810 CALCULA-VENTANA-90-DIAS SECTION.
001820     MOVE 2                      TO WKS-CF-FUNCION
001830     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
001840     CALL 'CFFECUT' USING WKS-CF-FUNCION
001850                           WKS-CF-FECHA-ENTRADA
001860                           WKS-CF-HORA-ENTRADA
001870                           WKS-CF-PERIODO-COD
001880                           WKS-CF-FECHA-INICIO
001890                           WKS-CF-FECHA-FIN
001900                           WKS-CF-INDICE-DIA
001910                           WKS-CF-SALUDO
001920                           WKS-CF-RETORNO.
001930 CALCULA-VENTANA-90-DIAS-E. EXIT.
001940
001950******************************************************************
001960*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA, OBTIENE EL      *
001970*    INDICE DE DIA (CALL CFFECUT) Y LO CLASIFICA LABORAL/FIN DE *
001980*    SEMANA (SOL-02242)                                          *
001990******************************************************************
002000 ACUMULA-TIPO-DIA SECTION.
002010     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002020     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002030     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002040     IF WKS-OPER-FECHA >= WKS-CF-FECHA-INICIO AND
002050        WKS-OPER-FECHA <= WKS-CF-FECHA-FIN
002060        MOVE 3                     TO WKS-CF-FUNCION
002070        MOVE WKS-OPER-FECHA        TO WKS-CF-FECHA-ENTRADA
002080        CALL 'CFFECUT' USING WKS-CF-FUNCION
002090                              WKS-CF-FECHA-ENTRADA
002100                              WKS-CF-HORA-ENTRADA
002110                              WKS-CF-PERIODO-COD
002120                              WKS-CF-FECHA-INICIO
002130                              WKS-CF-FECHA-FIN
002140                              WKS-CF-INDICE-DIA
002150                              WKS-CF-SALUDO
002160                              WKS-CF-RETORNO
002170        IF WKS-CF-INDICE-DIA <= 4
002180           MOVE 1 TO WKS-POS-CLASE
002190        ELSE
002200           MOVE 2 TO WKS-POS-CLASE
002210        END-IF
002220        IF TRN-IMP-OPER < 0
002230           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002240        ELSE
002250           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
002260        END-IF
002270        ADD WKS-IMPORTE-ABS TO WKS-CLASE-SUMA (WKS-POS-CLASE)
002280        ADD 1                TO WKS-CLASE-CONTADOR (WKS-POS-CLASE)
002290     END-IF
002300     PERFORM LEE-TRANSACVAL.
002310 ACUMULA-TIPO-DIA-E. EXIT.
002320
002330 LEE-TRANSACVAL SECTION.
002340     READ TRANSACVAL NEXT RECORD
002350        AT END
002360           MOVE 1 TO WKS-FIN-TRNVAL
002370     END-READ.
002380 LEE-TRANSACVAL-E. EXIT.
002390
002400******************************************************************
002410*    UNA LINEA POR CLASE CON AL MENOS UN MOVIMIENTO EN LA        *
002420*    VENTANA (JCPV9709: PROMEDIO REDONDEADO A 2 DECIMALES)       *
002430******************************************************************
002440 ESCRIBE-REPORTE-LABORAL SECTION.
002450     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 2
002460        IF WKS-CLASE-CONTADOR (WKS-I) > 0
002470           MOVE SPACES                     TO CFG-LABRPT-REG
002480           MOVE WKS-NOMBRE-CLASE (WKS-I)   TO LAB-DAY-TYPE
002490           COMPUTE LAB-AVG-SPENT ROUNDED =
002500                   WKS-CLASE-SUMA (WKS-I) /
002510                   WKS-CLASE-CONTADOR (WKS-I)
002520           WRITE CFG-LABRPT-REG
002530        END-IF
002540     END-PERFORM.
002550 ESCRIBE-REPORTE-LABORAL-E. EXIT.
002560
002570 CIERRA-ARCHIVOS SECTION.
002580     CLOSE TRANSACVAL
002590           WORKDAYRPT.
002600 CIERRA-ARCHIVOS-E. EXIT.
