000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPSEM                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO PROMEDIO POR DIA DE LA SEMANA. *
000170*             : TOMA LOS 90 DIAS QUE TERMINAN EN LA FECHA DE    *
000180*             : CORTE RECIBIDA POR SYSIN, AGRUPA POR DIA DE LA  *
000190*             : SEMANA DE LA OPERACION Y PROMEDIA EL VALOR      *
000200*             : ABSOLUTO DEL IMPORTE                             *
000210* ARCHIVOS    : TRANSACVAL=E, WEEKDAYRPT=S                      *
000220* ACCION (ES) : R=REPORTE UNICO                                 *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA 90 DIAS E INDICE DIA)   *
000240* INSTALADO   : 09/02/2006                                      *
000250* BPM/RATIONAL: 228866                                          *
000260* NOMBRE      : REPORTE PROMEDIO POR DIA DE SEMANA              *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 09/02/2006 MRVQ SOL-02241 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000310* 17/07/2009 JCPV SOL-02616 SE REDONDEA EL PROMEDIO A 2           JCPV0907
000320*                 DECIMALES (ANTES TRUNCABA)                    *
000330* 11/09/2012 JCPV SOL-02981 VENTANA DE 90 DIAS A PRECISION DE     JCPV1209
000340*                 TIMESTAMP, EXCLUYE MOVIMIENTOS DEL DIA DE      *
000350*                 CORTE CON HORA MAYOR A MEDIANOCHE              *
000360* 15/07/2022 JCPV SOL-03905 LOS NOMBRES DE DIA SE IMPRIMEN EN EL  JCPV2207
000370*                 IDIOMA ORIGINAL DEL EMISOR (RUSO), NO EN       *
000380*                 ESPANOL. REESCRIBE ESCRIBE-REPORTE-SEMANA      *
000390*                 COMO PARRAFOS PERFORM...THRU, SIN PERFORM      *
000400*                 VARYING EN LINEA                               *
000410******************************************************************
000420 ID DIVISION.
000430 PROGRAM-ID. CFRPSEM.
000440 AUTHOR. MARIA VILLAGRAN.
000450 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000460 DATE-WRITTEN. 09/02/2006.
000470 DATE-COMPILED.
000480 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000570            ORGANIZATION  IS SEQUENTIAL
000580            ACCESS        IS SEQUENTIAL
000590            FILE STATUS   IS FS-TRNVAL
000600                             FSE-TRNVAL.
000610
000620     SELECT WEEKDAYRPT   ASSIGN TO WEEKDAYRPT
000630            ORGANIZATION  IS SEQUENTIAL
000640            FILE STATUS   IS FS-SEMRPT.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680******************************************************************
000690*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000700******************************************************************
000710*   EXTRACTO DEPURADO DE MOVIMIENTOS
000720 FD TRANSACVAL.
000730     COPY CFTRNRG.
000740*   REPORTE DE PROMEDIO POR DIA DE LA SEMANA, HASTA 7 LINEAS
000750 FD WEEKDAYRPT.
000760 01  CFG-SEMRPT-REG.
000770     05  SEM-WEEKDAY-NAME       PIC X(24).
000780     05  FILLER                 PIC X(01).
000790     05  SEM-AVG-SPENT          PIC Z(7)9.99.
000800     05  FILLER                 PIC X(09).
000810
000820 WORKING-STORAGE SECTION.
000830******************************************************************
000840*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000850******************************************************************
000860 01 WKS-FS-STATUS.
000870    02 WKS-STATUS.
000880       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000890       04 FSE-TRNVAL.
000900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000910          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000920          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000930       04 FS-SEMRPT              PIC 9(02) VALUE ZEROES.
000940*      VARIABLES RUTINA DE FSE
000950       04 PROGRAMA               PIC X(08) VALUE SPACES.
000960       04 ARCHIVO                PIC X(08) VALUE SPACES.
000970       04 ACCION                 PIC X(10) VALUE SPACES.
000980       04 LLAVE                  PIC X(32) VALUE SPACES.
000990******************************************************************
001000*              P A R A M E T R O S   D E L   R E P O R T E       *
001010******************************************************************
001020 01  WKS-PARAM-FECHA            PIC 9(08).
001030 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001040     02  WKS-PARAM-ANIO         PIC 9(04).
001050     02  WKS-PARAM-MES          PIC 9(02).
001060     02  WKS-PARAM-DIA          PIC 9(02).
001070******************************************************************
001080*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001090******************************************************************
001100 01  WKS-CFFECUT-LINK.
001110     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001120     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001130     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001140     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001150     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001160     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001170     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001180     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001190     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001200     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001210     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001220******************************************************************
001230*              R E C U R S O S   D E   T R A B A J O             *
001240******************************************************************
001250 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001260 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001270     02  WKS-OPER-ANIO          PIC 9(04).
001280     02  WKS-OPER-MES           PIC 9(02).
001290     02  WKS-OPER-DIA           PIC 9(02).
001300*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001310*--> VENTANA A PRECISION DE SEGUNDO (JCPV1209)
001320 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001330 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001340 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001350 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001360
001370 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001380
001390*--> INDICE 1=LUNES 2=MARTES 3=MIERCOLES 4=JUEVES 5=VIERNES
001400*--> 6=SABADO 7=DOMINGO (SE SUMA 1 AL INDICE QUE DEVUELVE CFFECUT)
001410 01  WKS-TABLA-DIAS-SEM.
001420     02  WKS-DIA-ENTRY OCCURS 7 TIMES.
001430         04  WKS-DIA-SUMA       PIC S9(11)V99 VALUE ZEROES.
001440         04  WKS-DIA-CONTADOR   PIC 9(07) COMP VALUE ZEROES.
001450
001460*--> NOMBRES DE DIA EN EL IDIOMA ORIGINAL DEL EMISOR (JCPV2207)
001470 01  WKS-NOMBRES-DIAS.
001480     02  FILLER  PIC X(24) VALUE 'Понедельник  '.
001490     02  FILLER  PIC X(24) VALUE 'Вторник          '.
001500     02  FILLER  PIC X(24) VALUE 'Среда              '.
001510     02  FILLER  PIC X(24) VALUE 'Четверг          '.
001520     02  FILLER  PIC X(24) VALUE 'Пятница          '.
001530     02  FILLER  PIC X(24) VALUE 'Суббота          '.
001540     02  FILLER  PIC X(24) VALUE 'Воскресенье  '.
001550 01  WKS-NOMBRES-DIAS-R REDEFINES WKS-NOMBRES-DIAS.
001560     02  WKS-NOMBRE-DIA OCCURS 7 TIMES  PIC X(24).
001570
001580 01  WKS-VARIABLES-TRABAJO.
001590     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001600     02  WKS-POS-DIA             PIC 9(02) COMP VALUE ZEROES.
001610     02  FILLER                 PIC X(04) VALUE SPACES.
001620 01  WKS-FLAGS.
001630     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001640         88  FIN-TRNVAL                   VALUE 1.
001650
001660******************************************************************
001670 PROCEDURE DIVISION.
001680******************************************************************
001690*               S E C C I O N    P R I N C I P A L
001700******************************************************************
001710 000-MAIN SECTION.
001720     PERFORM APERTURA-ARCHIVOS
001730     PERFORM LEE-PARAMETROS
001740     PERFORM CALCULA-VENTANA-90-DIAS
001750     PERFORM LEE-TRANSACVAL
001760     PERFORM ACUMULA-DIA-SEMANA
001770        UNTIL FIN-TRNVAL
001780     PERFORM ESCRIBE-REPORTE-SEMANA
001790     PERFORM CIERRA-ARCHIVOS
001800     STOP RUN.
001810 000-MAIN-E. EXIT.
001820
001830 APERTURA-ARCHIVOS SECTION.
001840     MOVE   'CFRPSEM'   TO   PROGRAMA
001850     OPEN INPUT  TRANSACVAL
001860          OUTPUT WEEKDAYRPT
001870     IF FS-TRNVAL NOT EQUAL 0
001880        MOVE 'OPEN'        TO    ACCION
001890        MOVE SPACES        TO    LLAVE
001900        MOVE 'TRNVAL'      TO    ARCHIVO
001910        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001920                              FS-TRNVAL, FSE-TRNVAL
001930        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001940                UPON CONSOLE
001950        MOVE 91            TO    RETURN-CODE
001960        STOP RUN
001970     END-IF.
001980 APERTURA-ARCHIVOS-E. EXIT.
001990
002000 LEE-PARAMETROS SECTION.
002010     ACCEPT WKS-PARAM-FECHA      FROM SYSIN.
002020 LEE-PARAMETROS-E. EXIT.
002030
002040 CALCULA-VENTANA-90-DIAS SECTION.
002050     MOVE 2                      TO WKS-CF-FUNCION
002060     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002070     CALL 'CFFECUT' USING WKS-CF-FUNCION
002080                           WKS-CF-FECHA-ENTRADA
002090                           WKS-CF-HORA-ENTRADA
002100                           WKS-CF-HMS-ENTRADA
002110                           WKS-CF-PERIODO-COD
002120                           WKS-CF-FECHA-INICIO
002130                           WKS-CF-FECHA-FIN
002140                           WKS-CF-HMS-FIN
002150                           WKS-CF-INDICE-DIA
002160                           WKS-CF-SALUDO
002170                           WKS-CF-RETORNO
002180*--> WKS-CF-HMS-FIN LLEGA EN CERO PARA LA VENTANA DE 90 DIAS
002190*--> (JCPV1209)
002200     COMPUTE WKS-INICIO-TIMESTAMP =
002210             WKS-CF-FECHA-INICIO * 1000000
002220     COMPUTE WKS-FIN-TIMESTAMP =
002230             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002240 CALCULA-VENTANA-90-DIAS-E. EXIT.
002250
002260******************************************************************
002270*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA, OBTIENE EL      *
002280*    INDICE DE DIA DE LA SEMANA (CALL CFFECUT) Y ACUMULA         *
002290*    SUMA/CONTADOR EN LA TABLA (SOL-02241)                       *
002300******************************************************************
002310 ACUMULA-DIA-SEMANA SECTION.
002320     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002330     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002340     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002350     STRING TRN-OPER-HORA    DELIMITED BY SIZE
002360            TRN-OPER-MINUTO  DELIMITED BY SIZE
002370            TRN-OPER-SEGUNDO DELIMITED BY SIZE
002380       INTO WKS-OPER-HMS
002390     END-STRING
002400     COMPUTE WKS-OPER-TIMESTAMP =
002410             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
002420     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
002430        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
002440        MOVE 3                     TO WKS-CF-FUNCION
002450        MOVE WKS-OPER-FECHA        TO WKS-CF-FECHA-ENTRADA
002460        CALL 'CFFECUT' USING WKS-CF-FUNCION
002470                              WKS-CF-FECHA-ENTRADA
002480                              WKS-CF-HORA-ENTRADA
002490                              WKS-CF-HMS-ENTRADA
002500                              WKS-CF-PERIODO-COD
002510                              WKS-CF-FECHA-INICIO
002520                              WKS-CF-FECHA-FIN
002530                              WKS-CF-HMS-FIN
002540                              WKS-CF-INDICE-DIA
002550                              WKS-CF-SALUDO
002560                              WKS-CF-RETORNO
002570        COMPUTE WKS-POS-DIA = WKS-CF-INDICE-DIA + 1
002580        IF TRN-IMP-OPER < 0
002590           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002600        ELSE
002610           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
002620        END-IF
002630        ADD WKS-IMPORTE-ABS TO WKS-DIA-SUMA (WKS-POS-DIA)
002640        ADD 1                TO WKS-DIA-CONTADOR (WKS-POS-DIA)
002650     END-IF
002660     PERFORM LEE-TRANSACVAL.
002670 ACUMULA-DIA-SEMANA-E. EXIT.
002680
002690 LEE-TRANSACVAL SECTION.
002700     READ TRANSACVAL NEXT RECORD
002710        AT END
002720           MOVE 1 TO WKS-FIN-TRNVAL
002730     END-READ.
002740 LEE-TRANSACVAL-E. EXIT.
002750
002760******************************************************************
002770*    UNA LINEA POR DIA CON AL MENOS UN MOVIMIENTO EN LA VENTANA  *
002780*    (JCPV9709: PROMEDIO REDONDEADO A 2 DECIMALES)               *
002790******************************************************************
002800 ESCRIBE-REPORTE-SEMANA SECTION.
002810     MOVE 1 TO WKS-I
002820     PERFORM ESCRIBE-LINEA-DIA THRU ESCRIBE-LINEA-DIA-E
002830        UNTIL WKS-I > 7.
002840 ESCRIBE-REPORTE-SEMANA-E. EXIT.
002850
002860*--> UNA LINEA POR CADA DIA CON MOVIMIENTOS (JCPV2207)
002870 ESCRIBE-LINEA-DIA SECTION.
002880     IF WKS-DIA-CONTADOR (WKS-I) > 0
002890        MOVE SPACES                TO CFG-SEMRPT-REG
002900        MOVE WKS-NOMBRE-DIA (WKS-I) TO SEM-WEEKDAY-NAME
002910        COMPUTE SEM-AVG-SPENT ROUNDED =
002920                WKS-DIA-SUMA (WKS-I) / WKS-DIA-CONTADOR (WKS-I)
002930        WRITE CFG-SEMRPT-REG
002940     END-IF
002950     ADD 1 TO WKS-I.
002960 ESCRIBE-LINEA-DIA-E. EXIT.
002970
002980 CIERRA-ARCHIVOS SECTION.
002990     CLOSE TRANSACVAL
003000           WEEKDAYRPT.
003010 CIERRA-ARCHIVOS-E. EXIT.
