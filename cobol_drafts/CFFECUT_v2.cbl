000100******************************************************************
000110* FECHA       : 14/01/1991
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)
000130* APLICACION  : TARJETA CONSUMO PERSONAL
000140* PROGRAMA    : CFFECUT
000150* TIPO        : SUBPROGRAMA (CALL)
000160* DESCRIPCION : RUTINA DE FECHAS COMPARTIDA POR LOS PROGRAMAS DE
000170*             : REPORTES Y RESUMENES DE TARJETA. CALCULA VENTANAS
000180*             : DE FECHA (PERIODO W/M/Y/ALL Y VENTANA DE 90 DIAS),
000190*             : INDICE DE DIA DE LA SEMANA Y SALUDO POR HORA.
000200*             : NO UTILIZA FUNCIONES INTRINSECAS DE FECHA, TODO
000210*             : EL CALCULO SE HACE CON ARITMETICA DE TABLA, AL
000220*             : IGUAL QUE CIERRES1 (TLCU1C04).
000230* ARCHIVOS    : NO APLICA
000240* ACCION (ES) : 1=VENTANA PERIODO 2=VENTANA 90 DIAS
000250*             : 3=INDICE DIA SEMANA 4=SALUDO POR HORA
000260* PROGRAMA(S) : LLAMADO POR CFRPCAT, CFRPSEM, CFRPLAB, CFVWPRI,
000270*             : CFVWEVT
000280* INSTALADO   : 14/01/1991
000290* BPM/RATIONAL: 228866
000300* NOMBRE      : UTILERIA DE FECHAS TARJETA CONSUMO
000310* DESCRIPCION : MANTENIMIENTO
000320******************************************************************
000330*             C A M B I O S   A L   P R O G R A M A              *
000340******************************************************************
000350* 14/01/1991 PEDR SOL-00441 CREACION DEL PROGRAMA ORIGINAL        PEDR9101
000360* 03/05/1994 PEDR SOL-00919 AGREGA FUNCION 2 VENTANA 90 DIAS      PEDR9405
000370* 22/11/1998 JLCM SOL-01377 AMPLIACION A AAAA (MILENIO)           JLCM9811
000380* 09/04/1999 JLCM SOL-01402 PRUEBA DE BISIESTO ANIO 2000          JLCM9904
000390* 14/03/2003 MRVQ SOL-01960 AGREGA FUNCION 4 SALUDO HORA          MRVQ0303
000400* 09/02/2006 MRVQ SOL-02240 AGREGA FUNCION 1 VENTANA PERIODO      MRVQ0602
000410*             W/M/Y/ALL PARA RESUMENES DE PANTALLA                MRVQ0602
000420* 09/08/2008 MRVQ SOL-02715 CORRIGE FECHA-FIN DE VENTANA 'W',     MRVQ0809
000430*             NO SUMABA LOS 6 DIAS DESPUES DEL LUNES              MRVQ0809
000440* 11/09/2012 JCPV SOL-02980 SE AGREGA HORA EXACTA (LNK-HMS-       JCPV1209
000450*             ENTRADA/LNK-HMS-FIN) PARA COMPARAR LAS VENTANAS     JCPV1209
000460*             A PRECISION DE TIMESTAMP Y NO SOLO DE FECHA         JCPV1209
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.    CFFECUT.
000500 AUTHOR.        ERICK RAMIREZ.
000510 INSTALLATION.  BANCO - CENTRO DE COMPUTO.
000520 DATE-WRITTEN.  14/01/1991.
000530 DATE-COMPILED.
000540 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620******************************************************************
000630*              T A B L A   D E   D I A S   P O R   M E S        *
000640******************************************************************
000650 01  TABLA-DIAS.
000660     02  FILLER             PIC X(24) VALUE
000670         '312831303130313130313031'.
000680 01  TD REDEFINES TABLA-DIAS.
000690     02  DIA-FIN-MES        PIC 99 OCCURS 12 TIMES.
000700******************************************************************
000710*              C A M P O S   D E   T R A B A J O                *
000720******************************************************************
000730 01  WKS-VARIABLES-TRABAJO.
000740     02  WKS-ANIO               PIC 9(04)      VALUE ZEROES.
000750     02  WKS-MES                PIC 9(02)      VALUE ZEROES.
000760     02  WKS-DIA                PIC 9(02)      VALUE ZEROES.
000770     02  WKS-I                  PIC 9(03) COMP VALUE ZEROES.
000780     02  WKS-CONTADOR-DIAS      PIC 9(03) COMP VALUE ZEROES.
000790     02  FILLER                 PIC X(04)      VALUE SPACES.
000800*--> CAMPOS AUXILIARES DEL CALCULO DE BISIESTO
000810 01  WKS-BISIESTO.
000820     02  WKS-RES-4              PIC S9(04) COMP VALUE ZEROES.
000830     02  WKS-RES-100            PIC S9(04) COMP VALUE ZEROES.
000840     02  WKS-RES-400            PIC S9(04) COMP VALUE ZEROES.
000850     02  WKS-COC                PIC S9(08) COMP VALUE ZEROES.
000860     02  WKS-ES-BISIESTO        PIC 9(01)      VALUE ZEROES.
000870         88  ANIO-BISIESTO                     VALUE 1.
000880     02  FILLER                 PIC X(04)      VALUE SPACES.
000890*--> CAMPOS AUXILIARES DE LA CONGRUENCIA DE ZELLER (DIA SEMANA)
000900 01  WKS-ZELLER.
000910     02  WKS-Z-MES              PIC S9(04) COMP VALUE ZEROES.
000920     02  WKS-Z-ANIO             PIC S9(06) COMP VALUE ZEROES.
000930     02  WKS-Z-SIGLO            PIC S9(06) COMP VALUE ZEROES.
000940     02  WKS-Z-ANIO-SIGLO       PIC S9(06) COMP VALUE ZEROES.
000950     02  WKS-Z-TERMINO          PIC S9(08) COMP VALUE ZEROES.
000960     02  WKS-Z-COCIENTE         PIC S9(08) COMP VALUE ZEROES.
000970     02  WKS-Z-H                PIC S9(04) COMP VALUE ZEROES.
000980     02  FILLER                 PIC X(04)      VALUE SPACES.
000990******************************************************************
001000*              L I N K A G E   S E C T I O N                    *
001010******************************************************************
001020 LINKAGE SECTION.
001030 01  LNK-FUNCION                PIC 9(01).
001040*--> 1=VENTANA PERIODO 2=VENTANA 90 DIAS 3=INDICE DIA SEMANA
001050*--> 4=SALUDO POR HORA
001060 01  LNK-FECHA-ENTRADA           PIC 9(08).
001070 01  LNK-FECHA-ENTRADA-R REDEFINES LNK-FECHA-ENTRADA.
001080     02  LNK-ENT-ANIO            PIC 9(04).
001090     02  LNK-ENT-MES             PIC 9(02).
001100     02  LNK-ENT-DIA             PIC 9(02).
001110 01  LNK-HORA-ENTRADA            PIC 9(02).
001120*--> HHMMSS COMPLETA DE LA FECHA DE ANALISIS, PARA VENTANAS A
001130*--> PRECISION DE TIMESTAMP (JCPV1209)
001140 01  LNK-HMS-ENTRADA             PIC 9(06).
001150 01  LNK-PERIODO-COD             PIC X(04).
001160*--> W=SEMANA M=MES Y=ANIO ALL=TODO OTRO=MES (SE ASUME M)
001170 01  LNK-FECHA-INICIO            PIC 9(08).
001180 01  LNK-FECHA-INICIO-R REDEFINES LNK-FECHA-INICIO.
001190     02  LNK-INI-ANIO            PIC 9(04).
001200     02  LNK-INI-MES             PIC 9(02).
001210     02  LNK-INI-DIA             PIC 9(02).
001220 01  LNK-FECHA-FIN                PIC 9(08).
001230 01  LNK-FECHA-FIN-R REDEFINES LNK-FECHA-FIN.
001240     02  LNK-FIN-ANIO            PIC 9(04).
001250     02  LNK-FIN-MES             PIC 9(02).
001260     02  LNK-FIN-DIA             PIC 9(02).
001270*--> HHMMSS DEL LIMITE SUPERIOR DE LA VENTANA (000000 PARA LA
001280*--> VENTANA DE 90 DIAS, SEGUN REGLA DE NEGOCIO) (JCPV1209)
001290 01  LNK-HMS-FIN                 PIC 9(06).
001300 01  LNK-INDICE-DIA               PIC 9(01).
001310*--> 0=LUNES 1=MARTES 2=MIERCOLES 3=JUEVES 4=VIERNES
001320*--> 5=SABADO 6=DOMINGO
001330 01  LNK-SALUDO                   PIC X(20).
001340 01  LNK-RETORNO                  PIC 9(02).
001350******************************************************************
001360 PROCEDURE DIVISION USING LNK-FUNCION      LNK-FECHA-ENTRADA
001370                           LNK-HORA-ENTRADA LNK-HMS-ENTRADA
001380                           LNK-PERIODO-COD
001390                           LNK-FECHA-INICIO LNK-FECHA-FIN
001400                           LNK-HMS-FIN      LNK-INDICE-DIA
001410                           LNK-SALUDO       LNK-RETORNO.
001420******************************************************************
001430 000-MAIN SECTION.
001440     MOVE 0 TO LNK-RETORNO
001450     EVALUATE LNK-FUNCION
001460        WHEN 1 PERFORM CALC-VENTANA-PERIODO
001470        WHEN 2 PERFORM CALC-VENTANA-90-DIAS
001480        WHEN 3 PERFORM CALC-INDICE-DIA-SEM
001490        WHEN 4 PERFORM CALC-SALUDO-HORA
001500        WHEN OTHER MOVE 99 TO LNK-RETORNO
001510     END-EVALUATE
001520     GOBACK.
001530 000-MAIN-E. EXIT.
001540
001550******************************************************************
001560*        V E N T A N A   D E   P E R I O D O  (W/M/Y/ALL)        *
001570******************************************************************
001580 CALC-VENTANA-PERIODO SECTION.
001590     MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-FIN
001600*--> POR DEFECTO EL FIN DE VENTANA LLEVA LA HORA EXACTA DE LA
001610*--> FECHA DE ANALISIS (M/Y/ALL TERMINAN EXACTAMENTE EN T)
001620     MOVE LNK-HMS-ENTRADA TO LNK-HMS-FIN
001630     EVALUATE LNK-PERIODO-COD
001640        WHEN 'W'
001650           PERFORM CALC-INDICE-DIA-SEM
001660           MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-INICIO
001670           MOVE LNK-INDICE-DIA TO WKS-CONTADOR-DIAS
001680           PERFORM RESTAR-UN-DIA-INICIO
001690              WKS-CONTADOR-DIAS TIMES
001700           MOVE LNK-FECHA-INICIO TO LNK-FECHA-FIN
001710           PERFORM SUMAR-UN-DIA-FIN 6 TIMES
001720*--> LA SEMANA TERMINA AL FINAL DEL DOMINGO, NO A LA HORA DE T
001730           MOVE 235959 TO LNK-HMS-FIN
001740        WHEN 'Y'
001750           MOVE LNK-ENT-ANIO TO LNK-INI-ANIO
001760           MOVE 01           TO LNK-INI-MES
001770           MOVE 01           TO LNK-INI-DIA
001780        WHEN 'ALL'
001790*--> ALL: DESDE EL 01/01/1900
001800           MOVE 1900 TO LNK-INI-ANIO
001810           MOVE 01   TO LNK-INI-MES
001820           MOVE 01   TO LNK-INI-DIA
001830        WHEN OTHER
001840*--> 'M' O CUALQUIER CODIGO NO RECONOCIDO SE TRATA COMO MES
001850           MOVE LNK-ENT-ANIO TO LNK-INI-ANIO
001860           MOVE LNK-ENT-MES  TO LNK-INI-MES
001870           MOVE 01           TO LNK-INI-DIA
001880     END-EVALUATE.
001890 CALC-VENTANA-PERIODO-E. EXIT.
001900
001910******************************************************************
001920*     V E N T A N A   D E   9 0   D I A S   ( R E P O R T E S )  *
001930******************************************************************
001940 CALC-VENTANA-90-DIAS SECTION.
001950     MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-FIN
001960     MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-INICIO
001970*--> LA VENTANA DE REPORTES SE COMPARA A LA MEDIANOCHE DE LA
001980*--> FECHA DE REPORTE, LOS MOVIMIENTOS DEL MISMO DIA CON HORA
001990*--> MAYOR A 00:00:00 QUEDAN FUERA (JCPV1209)
002000     MOVE ZEROES TO LNK-HMS-FIN
002010     PERFORM RESTAR-UN-DIA-INICIO 90 TIMES.
002020 CALC-VENTANA-90-DIAS-E. EXIT.
002030
002040******************************************************************
002050*   R E S T A   U N   D I A   A   L A   F E C H A   I N I C I O  *
002060******************************************************************
002070 RESTAR-UN-DIA-INICIO SECTION.
002080     IF LNK-INI-DIA > 1
002090        SUBTRACT 1 FROM LNK-INI-DIA
002100     ELSE
002110        IF LNK-INI-MES > 1
002120           SUBTRACT 1 FROM LNK-INI-MES
002130        ELSE
002140           MOVE 12 TO LNK-INI-MES
002150           SUBTRACT 1 FROM LNK-INI-ANIO
002160        END-IF
002170        MOVE LNK-INI-ANIO TO WKS-ANIO
002180        PERFORM CALC-BISIESTO
002190        IF LNK-INI-MES = 2 AND ANIO-BISIESTO
002200           MOVE 29 TO LNK-INI-DIA
002210        ELSE
002220           MOVE DIA-FIN-MES (LNK-INI-MES) TO LNK-INI-DIA
002230        END-IF
002240     END-IF.
002250 RESTAR-UN-DIA-INICIO-E. EXIT.
002260
002270******************************************************************
002280*   S U M A   U N   D I A   A   L A   F E C H A   F I N (PERIODO *
002290*   SEMANAL: LA VENTANA 'W' TERMINA 6 DIAS DESPUES DEL LUNES)    *
002300*   (MRVQ0809)                                                   *
002310******************************************************************
002320 SUMAR-UN-DIA-FIN SECTION.
002330     MOVE LNK-FIN-ANIO TO WKS-ANIO
002340     PERFORM CALC-BISIESTO
002350     IF LNK-FIN-MES = 2 AND ANIO-BISIESTO
002360        MOVE 29 TO WKS-DIA
002370     ELSE
002380        MOVE DIA-FIN-MES (LNK-FIN-MES) TO WKS-DIA
002390     END-IF
002400     IF LNK-FIN-DIA < WKS-DIA
002410        ADD 1 TO LNK-FIN-DIA
002420     ELSE
002430        MOVE 1 TO LNK-FIN-DIA
002440        IF LNK-FIN-MES < 12
002450           ADD 1 TO LNK-FIN-MES
002460        ELSE
002470           MOVE 1 TO LNK-FIN-MES
002480           ADD 1 TO LNK-FIN-ANIO
002490        END-IF
002500     END-IF.
002510 SUMAR-UN-DIA-FIN-E. EXIT.
002520
002530******************************************************************
002540*           C A L C U L A   S I   E L   A N I O   E S            *
002550*                       B I S I E S T O                          *
002560******************************************************************
002570 CALC-BISIESTO SECTION.
002580     DIVIDE WKS-ANIO BY 4   GIVING WKS-COC REMAINDER WKS-RES-4
002590     DIVIDE WKS-ANIO BY 100 GIVING WKS-COC REMAINDER WKS-RES-100
002600     DIVIDE WKS-ANIO BY 400 GIVING WKS-COC REMAINDER WKS-RES-400
002610     IF (WKS-RES-4 = 0 AND WKS-RES-100 NOT = 0)
002620        OR WKS-RES-400 = 0
002630        MOVE 1 TO WKS-ES-BISIESTO
002640     ELSE
002650        MOVE 0 TO WKS-ES-BISIESTO
002660     END-IF.
002670 CALC-BISIESTO-E. EXIT.
002680
002690******************************************************************
002700*   I N D I C E   D E L   D I A   D E   L A   S E M A N A        *
002710*       ( C O N G R U E N C I A   D E   Z E L L E R )            *
002720******************************************************************
002730 CALC-INDICE-DIA-SEM SECTION.
002740     MOVE LNK-ENT-MES  TO WKS-Z-MES
002750     MOVE LNK-ENT-ANIO TO WKS-Z-ANIO
002760     IF WKS-Z-MES < 3
002770        ADD 12 TO WKS-Z-MES
002780        SUBTRACT 1 FROM WKS-Z-ANIO
002790     END-IF
002800     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
002810                               REMAINDER WKS-Z-ANIO-SIGLO
002820     COMPUTE WKS-Z-TERMINO =
002830             LNK-ENT-DIA
002840           + ((13 * (WKS-Z-MES + 1)) / 5)
002850           + WKS-Z-ANIO-SIGLO
002860           + (WKS-Z-ANIO-SIGLO / 4)
002870           + (WKS-Z-SIGLO / 4)
002880           - (2 * WKS-Z-SIGLO)
002890           + 700
002900     DIVIDE WKS-Z-TERMINO BY 7 GIVING WKS-Z-COCIENTE
002910                                REMAINDER WKS-Z-H
002920*--> WKS-Z-H: 0=SABADO 1=DOMINGO 2=LUNES...6=VIERNES
002930     COMPUTE LNK-INDICE-DIA = (WKS-Z-H + 5)
002940     DIVIDE LNK-INDICE-DIA BY 7 GIVING WKS-Z-COCIENTE
002950                                 REMAINDER LNK-INDICE-DIA.
002960 CALC-INDICE-DIA-SEM-E. EXIT.
002970
002980******************************************************************
002990*          S A L U D O   S E G U N   L A   H O R A               *
003000******************************************************************
003010 CALC-SALUDO-HORA SECTION.
003020     EVALUATE TRUE
003030        WHEN LNK-HORA-ENTRADA >= 5 AND LNK-HORA-ENTRADA < 12
003040           MOVE 'BUENOS DIAS'   TO LNK-SALUDO
003050        WHEN LNK-HORA-ENTRADA >= 12 AND LNK-HORA-ENTRADA < 17
003060           MOVE 'BUENAS TARDES' TO LNK-SALUDO
003070        WHEN LNK-HORA-ENTRADA >= 17 AND LNK-HORA-ENTRADA < 23
003080           MOVE 'BUENAS NOCHES' TO LNK-SALUDO
003090        WHEN OTHER
003100           MOVE 'BUENAS MADRUGADAS' TO LNK-SALUDO
003110     END-EVALUATE.
003120 CALC-SALUDO-HORA-E. EXIT.
