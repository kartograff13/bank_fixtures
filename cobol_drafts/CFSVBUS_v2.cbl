000100******************************************************************
000110* FECHA       : 14/09/2015                                      *
000120* PROGRAMADOR : JOSE CARLOS PORTILLO (JCPV)                     *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFSVBUS                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : BUSQUEDA DE MOVIMIENTOS POR TRES MODALIDADES:   *
000170*             : S=TEXTO SIMPLE EN DESCRIPCION O CATEGORIA,      *
000180*             : T=NUMERO TELEFONICO EN LA DESCRIPCION,          *
000190*             : P=TRASPASO A PERSONA (NOMBRE ABREVIADO)         *
000200* ARCHIVOS    : TRANSACVAL=E, SEARCHRPT=S                       *
000210* ACCION (ES) : S=SIMPLE, T=TELEFONO, P=PERSONA (POR SYSIN)     *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 14/09/2015                                      *
000240* BPM/RATIONAL: 252018                                          *
000250* NOMBRE      : REPORTE DE BUSQUEDA DE MOVIMIENTOS              *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 14/09/2015 JCPV SOL-03103 CREACION DEL PROGRAMA ORIGINAL        JCPV1509
000300* 02/11/2017 MRVQ SOL-03288 SE AGREGA MODALIDAD DE BUSQUEDA       MRVQ1711
000310*                 DE TRASPASO A PERSONA                         *
000320* 02/07/2022 JCPV SOL-03903 CORRIGE EL PREFIJO TELEFONICO (SOLO   JCPV2207
000330*                 +7, NO CUALQUIER DIGITO) Y LA CATEGORIA EXACTA *
000340*                 DE TRASPASO, QUE LLEGA DEL ARCHIVO EN EL       *
000350*                 IDIOMA ORIGINAL DEL EMISOR, NO EN ESPANOL      *
000360******************************************************************
000370 ID DIVISION.
000380 PROGRAM-ID. CFSVBUS.
000390 AUTHOR. JOSE CARLOS PORTILLO.
000400 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000410 DATE-WRITTEN. 14/09/2015.
000420 DATE-COMPILED.
000430 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000520            ORGANIZATION  IS SEQUENTIAL
000530            ACCESS        IS SEQUENTIAL
000540            FILE STATUS   IS FS-TRNVAL
000550                             FSE-TRNVAL.
000560
000570     SELECT SEARCHRPT    ASSIGN TO SEARCHRPT
000580            ORGANIZATION  IS SEQUENTIAL
000590            FILE STATUS   IS FS-BUSRPT.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630******************************************************************
000640*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000650******************************************************************
000660*   EXTRACTO DEPURADO DE MOVIMIENTOS
000670 FD TRANSACVAL.
000680     COPY CFTRNRG.
000690*   REPORTE DE BUSQUEDA, UNA LINEA POR COINCIDENCIA Y UN TOTAL
000700 FD SEARCHRPT.
000710 01  CFG-BUSRPT-REG.
000720     05  BUS-FECHA              PIC X(10).
000730     05  FILLER                 PIC X(01).
000740     05  BUS-IMPORTE             PIC -(7)9.99.
000750     05  FILLER                 PIC X(01).
000760     05  BUS-DESCRIPCION        PIC X(60).
000770 01  CFG-BUSRPT-MSG REDEFINES CFG-BUSRPT-REG.
000780     05  BUS-MSG                PIC X(40).
000790     05  FILLER                 PIC X(39).
000800
000810 WORKING-STORAGE SECTION.
000820******************************************************************
000830*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000840******************************************************************
000850 01 WKS-FS-STATUS.
000860    02 WKS-STATUS.
000870       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000880       04 FSE-TRNVAL.
000890          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000910          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000920       04 FS-BUSRPT              PIC 9(02) VALUE ZEROES.
000930*      VARIABLES RUTINA DE FSE
000940       04 PROGRAMA               PIC X(08) VALUE SPACES.
000950       04 ARCHIVO                PIC X(08) VALUE SPACES.
000960       04 ACCION                 PIC X(10) VALUE SPACES.
000970       04 LLAVE                  PIC X(32) VALUE SPACES.
000980******************************************************************
000990*              P A R A M E T R O S   D E L   R E P O R T E       *
001000******************************************************************
001010 01  WKS-PARAM-LINEA            PIC X(41) VALUE SPACES.
001020 01  WKS-PARAM-LINEA-R REDEFINES WKS-PARAM-LINEA.
001030     02  WKS-PARAM-MODO         PIC X(01).
001040         88  MODO-SIMPLE    VALUE 'S'.
001050         88  MODO-TELEFONO  VALUE 'T'.
001060         88  MODO-PERSONA   VALUE 'P'.
001070     02  WKS-PARAM-QUERY        PIC X(40).
001080******************************************************************
001090*              R E C U R S O S   D E   T R A B A J O             *
001100******************************************************************
001110 01  WKS-QUERY-MAYUS            PIC X(40) VALUE SPACES.
001120 01  WKS-LARGO-QUERY            PIC 9(02) COMP VALUE ZEROES.
001130 01  WKS-DESC-MAYUS             PIC X(60) VALUE SPACES.
001140 01  WKS-CAT-MAYUS              PIC X(30) VALUE SPACES.
001150
001160*--> VENTANA DE 20 CARACTERES PARA RASTREAR EL PATRON TELEFONICO
001170 01  WKS-VENTANA-TEL            PIC X(20) VALUE SPACES.
001180 01  WKS-VENTANA-TEL-R REDEFINES WKS-VENTANA-TEL.
001190     02  WKS-VT-CARACTER OCCURS 20 TIMES PIC X(01).
001200
001210 01  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
001220 01  WKS-J                      PIC 9(02) COMP VALUE ZEROES.
001230 01  WKS-P                      PIC 9(02) COMP VALUE ZEROES.
001240 01  WKS-TIENE-PAREN            PIC 9(01) COMP VALUE ZEROES.
001250 01  WKS-LARGO-VENTANA          PIC 9(02) COMP VALUE ZEROES.
001260 01  WKS-ENCONTRADO             PIC 9(01) VALUE ZEROES.
001270     88  COINCIDE                         VALUE 1.
001280 01  WKS-CONTADOR-COINCIDENCIAS PIC 9(07) COMP VALUE ZEROES.
001290
001300 01  WKS-FLAGS.
001310     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001320         88  FIN-TRNVAL                   VALUE 1.
001330
001340******************************************************************
001350 PROCEDURE DIVISION.
001360******************************************************************
001370*               S E C C I O N    P R I N C I P A L
001380******************************************************************
001390 000-MAIN SECTION.
001400     PERFORM APERTURA-ARCHIVOS
001410     PERFORM LEE-PARAMETROS
001420     PERFORM LEE-TRANSACVAL
001430     PERFORM EVALUA-MOVIMIENTO
001440        UNTIL FIN-TRNVAL
001450     PERFORM ESCRIBE-TOTAL-COINCIDENCIAS
001460     PERFORM CIERRA-ARCHIVOS
001470     STOP RUN.
001480 000-MAIN-E. EXIT.
001490
001500 APERTURA-ARCHIVOS SECTION.
001510     MOVE   'CFSVBUS'   TO   PROGRAMA
001520     OPEN INPUT  TRANSACVAL
001530          OUTPUT SEARCHRPT
001540     IF FS-TRNVAL NOT EQUAL 0
001550        MOVE 'OPEN'        TO    ACCION
001560        MOVE SPACES        TO    LLAVE
001570        MOVE 'TRNVAL'      TO    ARCHIVO
001580        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001590                              FS-TRNVAL, FSE-TRNVAL
001600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001610                UPON CONSOLE
001620        MOVE 91            TO    RETURN-CODE
001630        STOP RUN
001640     END-IF.
001650 APERTURA-ARCHIVOS-E. EXIT.
001660
001670 LEE-PARAMETROS SECTION.
001680     ACCEPT WKS-PARAM-LINEA      FROM SYSIN
001690     MOVE WKS-PARAM-QUERY        TO WKS-QUERY-MAYUS
001700     INSPECT WKS-QUERY-MAYUS CONVERTING
001710        'abcdefghijklmnopqrstuvwxyz' TO
001720        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001730     MOVE 0 TO WKS-LARGO-QUERY
001740     PERFORM VARYING WKS-I FROM 40 BY -1 UNTIL WKS-I < 1
001750        IF WKS-LARGO-QUERY = 0 AND
001760           WKS-QUERY-MAYUS (WKS-I:1) NOT = SPACE
001770           MOVE WKS-I TO WKS-LARGO-QUERY
001780        END-IF
001790     END-PERFORM.
001800 LEE-PARAMETROS-E. EXIT.
001810
001820******************************************************************
001830*    DESPACHA AL PARRAFO DE VERIFICACION DE LA MODALIDAD PEDIDA  *
001840*    Y ESCRIBE LA LINEA DE RESULTADO SI HUBO COINCIDENCIA        *
001850******************************************************************
001860 EVALUA-MOVIMIENTO SECTION.
001870     MOVE 0 TO WKS-ENCONTRADO
001880     IF MODO-SIMPLE
001890        PERFORM VERIFICA-TEXTO-SIMPLE
001900     ELSE
001910        IF MODO-TELEFONO
001920           PERFORM VERIFICA-PATRON-TELEFONO
001930        ELSE
001940           IF MODO-PERSONA
001950              PERFORM VERIFICA-TRASPASO-PERSONA
001960           END-IF
001970        END-IF
001980     END-IF
001990     IF COINCIDE
002000        ADD 1 TO WKS-CONTADOR-COINCIDENCIAS
002010        PERFORM ESCRIBE-LINEA-COINCIDENCIA
002020     END-IF
002030     PERFORM LEE-TRANSACVAL.
002040 EVALUA-MOVIMIENTO-E. EXIT.
002050
002060******************************************************************
002070*    BUSQUEDA SIMPLE: EL TEXTO PEDIDO ES SUBCADENA, SIN          *
002080*    DISTINGUIR MAYUSCULAS, DE LA DESCRIPCION O DE LA CATEGORIA  *
002090******************************************************************
002100 VERIFICA-TEXTO-SIMPLE SECTION.
002110     IF WKS-LARGO-QUERY = 0
002120        GO TO VERIFICA-TEXTO-SIMPLE-E
002130     END-IF
002140     MOVE TRN-DESCRIPCION TO WKS-DESC-MAYUS
002150     INSPECT WKS-DESC-MAYUS CONVERTING
002160        'abcdefghijklmnopqrstuvwxyz' TO
002170        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002180     MOVE TRN-CATEGORIA   TO WKS-CAT-MAYUS
002190     INSPECT WKS-CAT-MAYUS CONVERTING
002200        'abcdefghijklmnopqrstuvwxyz' TO
002210        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002220     PERFORM VARYING WKS-I FROM 1 BY 1
002230             UNTIL WKS-I > (61 - WKS-LARGO-QUERY)
002240        IF WKS-DESC-MAYUS (WKS-I : WKS-LARGO-QUERY) =
002250           WKS-QUERY-MAYUS (1 : WKS-LARGO-QUERY)
002260           MOVE 1 TO WKS-ENCONTRADO
002270        END-IF
002280     END-PERFORM
002290     IF COINCIDE
002300        GO TO VERIFICA-TEXTO-SIMPLE-E
002310     END-IF
002320     PERFORM VARYING WKS-I FROM 1 BY 1
002330             UNTIL WKS-I > (31 - WKS-LARGO-QUERY)
002340        IF WKS-CAT-MAYUS (WKS-I : WKS-LARGO-QUERY) =
002350           WKS-QUERY-MAYUS (1 : WKS-LARGO-QUERY)
002360           MOVE 1 TO WKS-ENCONTRADO
002370        END-IF
002380     END-PERFORM.
002390 VERIFICA-TEXTO-SIMPLE-E. EXIT.
002400
002410******************************************************************
002420*    BUSQUEDA DE TELEFONO EN LA DESCRIPCION: PREFIJO "+" MAS UN  *
002430*    DIGITO, O PREFIJO "8"; LUEGO GRUPOS 3-3-2-2 DIGITOS, CON    *
002440*    PARENTESIS OPCIONAL EN EL PRIMER GRUPO Y SEPARADOR OPCIONAL *
002450*    (ESPACIO O GUION) ENTRE GRUPOS (MRVQ1711)                   *
002460******************************************************************
002470 VERIFICA-PATRON-TELEFONO SECTION.
002480     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 60
002490        IF NOT COINCIDE
002500           PERFORM INTENTA-TELEFONO-DESDE
002510        END-IF
002520     END-PERFORM.
002530 VERIFICA-PATRON-TELEFONO-E. EXIT.
002540
002550 INTENTA-TELEFONO-DESDE SECTION.
002560     COMPUTE WKS-LARGO-VENTANA = 61 - WKS-I
002570     IF WKS-LARGO-VENTANA > 20
002580        MOVE 20 TO WKS-LARGO-VENTANA
002590     END-IF
002600     IF WKS-LARGO-VENTANA < 10
002610        GO TO INTENTA-TELEFONO-DESDE-E
002620     END-IF
002630     MOVE SPACES TO WKS-VENTANA-TEL
002640     MOVE TRN-DESCRIPCION (WKS-I : WKS-LARGO-VENTANA) TO
002650          WKS-VENTANA-TEL (1 : WKS-LARGO-VENTANA)
002660     MOVE 0 TO WKS-TIENE-PAREN
002670     IF WKS-VT-CARACTER (1) = '+'
002680        IF WKS-VT-CARACTER (2) NOT = '7'
002690           GO TO INTENTA-TELEFONO-DESDE-E
002700        END-IF
002710        MOVE 3 TO WKS-P
002720     ELSE
002730        IF WKS-VT-CARACTER (1) = '8'
002740           MOVE 2 TO WKS-P
002750        ELSE
002760           GO TO INTENTA-TELEFONO-DESDE-E
002770        END-IF
002780     END-IF
002790     IF WKS-VT-CARACTER (WKS-P) = '('
002800        MOVE 1 TO WKS-TIENE-PAREN
002810        ADD 1 TO WKS-P
002820     END-IF
002830     IF WKS-P + 2 > 20
002840        GO TO INTENTA-TELEFONO-DESDE-E
002850     END-IF
002860     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
002870        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC OR
002880        WKS-VT-CARACTER (WKS-P + 2) NOT NUMERIC
002890        GO TO INTENTA-TELEFONO-DESDE-E
002900     END-IF
002910     ADD 3 TO WKS-P
002920     IF WKS-TIENE-PAREN = 1
002930        IF WKS-P > 20 OR WKS-VT-CARACTER (WKS-P) NOT = ')'
002940           GO TO INTENTA-TELEFONO-DESDE-E
002950        END-IF
002960        ADD 1 TO WKS-P
002970     END-IF
002980     IF WKS-P <= 20 AND
002990        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003000         WKS-VT-CARACTER (WKS-P) = '-')
003010        ADD 1 TO WKS-P
003020     END-IF
003030     IF WKS-P + 2 > 20
003040        GO TO INTENTA-TELEFONO-DESDE-E
003050     END-IF
003060     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003070        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC OR
003080        WKS-VT-CARACTER (WKS-P + 2) NOT NUMERIC
003090        GO TO INTENTA-TELEFONO-DESDE-E
003100     END-IF
003110     ADD 3 TO WKS-P
003120     IF WKS-P <= 20 AND
003130        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003140         WKS-VT-CARACTER (WKS-P) = '-')
003150        ADD 1 TO WKS-P
003160     END-IF
003170     IF WKS-P + 1 > 20
003180        GO TO INTENTA-TELEFONO-DESDE-E
003190     END-IF
003200     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003210        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC
003220        GO TO INTENTA-TELEFONO-DESDE-E
003230     END-IF
003240     ADD 2 TO WKS-P
003250     IF WKS-P <= 20 AND
003260        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003270         WKS-VT-CARACTER (WKS-P) = '-')
003280        ADD 1 TO WKS-P
003290     END-IF
003300     IF WKS-P + 1 > 20
003310        GO TO INTENTA-TELEFONO-DESDE-E
003320     END-IF
003330     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003340        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC
003350        GO TO INTENTA-TELEFONO-DESDE-E
003360     END-IF
003370     MOVE 1 TO WKS-ENCONTRADO.
003380 INTENTA-TELEFONO-DESDE-E. EXIT.
003390
003400******************************************************************
003410*    TRASPASO A PERSONA: CATEGORIA EXACTA "Переводы" Y, EN LA    *
003420*    DESCRIPCION, UNA PALABRA CAPITALIZADA, ESPACIO, UNA LETRA   *
003430*    MAYUSCULA Y UN PUNTO (EJEMPLO "JUAN P.") (MRVQ1711)        *
003440*    LA CATEGORIA LLEGA DEL ARCHIVO EN SU IDIOMA ORIGINAL, NO    *
003450*    SE TRADUCE (JCPV2207)                                       *
003460******************************************************************
003470 VERIFICA-TRASPASO-PERSONA SECTION.
003480     IF TRN-CATEGORIA NOT = 'Переводы'
003490        GO TO VERIFICA-TRASPASO-PERSONA-E
003500     END-IF
003510     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 60
003520        IF NOT COINCIDE
003530           PERFORM INTENTA-NOMBRE-DESDE
003540        END-IF
003550     END-PERFORM.
003560 VERIFICA-TRASPASO-PERSONA-E. EXIT.
003570
003580 INTENTA-NOMBRE-DESDE SECTION.
003590     IF TRN-DESCRIPCION (WKS-I:1) < 'A' OR
003600        TRN-DESCRIPCION (WKS-I:1) > 'Z'
003610        GO TO INTENTA-NOMBRE-DESDE-E
003620     END-IF
003630     MOVE WKS-I TO WKS-P
003640     ADD 1 TO WKS-P
003650     MOVE 0 TO WKS-J
003660     PERFORM UNTIL WKS-P > 60 OR
003670             TRN-DESCRIPCION (WKS-P:1) < 'a' OR
003680             TRN-DESCRIPCION (WKS-P:1) > 'z'
003690        ADD 1 TO WKS-P
003700        ADD 1 TO WKS-J
003710     END-PERFORM
003720     IF WKS-J < 1 OR WKS-P + 2 > 60
003730        GO TO INTENTA-NOMBRE-DESDE-E
003740     END-IF
003750     IF TRN-DESCRIPCION (WKS-P:1) NOT = SPACE
003760        GO TO INTENTA-NOMBRE-DESDE-E
003770     END-IF
003780     ADD 1 TO WKS-P
003790     IF TRN-DESCRIPCION (WKS-P:1) < 'A' OR
003800        TRN-DESCRIPCION (WKS-P:1) > 'Z'
003810        GO TO INTENTA-NOMBRE-DESDE-E
003820     END-IF
003830     ADD 1 TO WKS-P
003840     IF TRN-DESCRIPCION (WKS-P:1) NOT = '.'
003850        GO TO INTENTA-NOMBRE-DESDE-E
003860     END-IF
003870     MOVE 1 TO WKS-ENCONTRADO.
003880 INTENTA-NOMBRE-DESDE-E. EXIT.
003890
003900******************************************************************
003910*    UNA LINEA POR MOVIMIENTO COINCIDENTE: FECHA, IMPORTE CON    *
003920*    SIGNO Y DESCRIPCION, COMO LO PIDE EL FORMATO DE REPORTE     *
003930******************************************************************
003940 ESCRIBE-LINEA-COINCIDENCIA SECTION.
003950     MOVE SPACES               TO CFG-BUSRPT-REG
003960     STRING TRN-OPER-DIA  DELIMITED BY SIZE
003970            '.'           DELIMITED BY SIZE
003980            TRN-OPER-MES  DELIMITED BY SIZE
003990            '.'           DELIMITED BY SIZE
004000            TRN-OPER-ANIO DELIMITED BY SIZE
004010       INTO BUS-FECHA
004020     END-STRING
004030     MOVE TRN-IMP-OPER          TO BUS-IMPORTE
004040     MOVE TRN-DESCRIPCION       TO BUS-DESCRIPCION
004050     WRITE CFG-BUSRPT-REG.
004060 ESCRIBE-LINEA-COINCIDENCIA-E. EXIT.
004070
004080 LEE-TRANSACVAL SECTION.
004090     READ TRANSACVAL NEXT RECORD
004100        AT END
004110           MOVE 1 TO WKS-FIN-TRNVAL
004120     END-READ.
004130 LEE-TRANSACVAL-E. EXIT.
004140
004150******************************************************************
004160*    LINEA FINAL CON EL TOTAL DE MOVIMIENTOS ENCONTRADOS         *
004170******************************************************************
004180 ESCRIBE-TOTAL-COINCIDENCIAS SECTION.
004190     MOVE SPACES TO CFG-BUSRPT-MSG
004200     MOVE 'TOTAL DE COINCIDENCIAS : ' TO BUS-MSG
004210     MOVE WKS-CONTADOR-COINCIDENCIAS TO
004220          BUS-MSG (27:7)
004230     WRITE CFG-BUSRPT-MSG.
004240 ESCRIBE-TOTAL-COINCIDENCIAS-E. EXIT.
004250
004260 CIERRA-ARCHIVOS SECTION.
004270     CLOSE TRANSACVAL
004280           SEARCHRPT.
004290 CIERRA-ARCHIVOS-E. EXIT.
