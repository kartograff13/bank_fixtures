000100******************************************************************
000110* COPY MEMBER : CFTRNRG                                         *
000120* FECHA       : 14/01/1991                                      *
000130* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000140* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000150* DESCRIPCION : LAYOUT DEL MAESTRO DE MOVIMIENTOS DE TARJETA    *
000160*             : (TRANSACTIONS) Y DE SU EXTRACTO DEPURADO        *
000170*             : (TRANSACVAL). UN REGISTRO POR OPERACION.        *
000180* USADO POR   : CFCARGA, CFRPCAT, CFRPSEM, CFRPLAB, CFSVCBK,    *
000190*             : CFSVINV, CFSVBUS, CFVWPRI, CFVWEVT              *
000200******************************************************************
000210*             C A M B I O S   A L   C O P Y   M E M B E R       *
000220******************************************************************
000230* 14/01/1991 PEDR SOL-00441 CREACION DEL LAYOUT ORIGINAL         *
000240* 03/05/1994 PEDR SOL-00919 SE AGREGA TRN-CASHBACK PARA CUADRE   *
000250*                 DE BONIFICACIONES POR CONSUMO                 *
000260* 22/11/1998 JLCM SOL-01377 AMPLIACION DE AA A AAAA EN LAS FECHAS*
000270*                 (PROYECTO MILENIO)                             *
000280* 09/02/2006 MRVQ SOL-02240 SE AGREGA FILLER DE RESERVA AL FINAL *
000290* 02/07/2022 JCPV SOL-03904 CORRIGE EL COMENTARIO DE TRN-CATEGORIA*
000300*                 LOS VALORES LLEGAN DEL ARCHIVO EN EL IDIOMA    *
000310*                 ORIGINAL DEL EMISOR, NO SE TRADUCEN NI SE      *
000320*                 NORMALIZAN AL ESPANOL                          *
000330******************************************************************
000340 01  CFG-TRANSAC-REG.
000350*--> FECHA Y HORA EN QUE SE REALIZO LA OPERACION EN EL COMERCIO
000360     05  TRN-FEC-OPER           PIC X(19).
000370     05  TRN-FEC-OPER-R REDEFINES TRN-FEC-OPER.
000380         10  TRN-OPER-DIA       PIC 99.
000390         10  FILLER             PIC X(01).
000400         10  TRN-OPER-MES       PIC 99.
000410         10  FILLER             PIC X(01).
000420         10  TRN-OPER-ANIO      PIC 9(04).
000430         10  FILLER             PIC X(01).
000440         10  TRN-OPER-HORA      PIC 99.
000450         10  FILLER             PIC X(01).
000460         10  TRN-OPER-MINUTO    PIC 99.
000470         10  FILLER             PIC X(01).
000480         10  TRN-OPER-SEGUNDO   PIC 99.
000490*--> FECHA EN QUE EL COMERCIO LIQUIDA EL COBRO, NO SE USA EN LAS
000500*--> REGLAS DE NEGOCIO, SOLO SE ARRASTRA
000510     05  TRN-FEC-PAGO           PIC X(19).
000520*--> NUMERO DE TARJETA, PUEDE VENIR EN BLANCO
000530     05  TRN-NUM-TARJETA        PIC X(16).
000540     05  TRN-TARJETA-R REDEFINES TRN-NUM-TARJETA.
000550         10  FILLER             PIC X(12).
000560         10  TRN-TARJETA-ULT4   PIC X(04).
000570*--> "OK" = AUTORIZADA, CUALQUIER OTRO VALOR SE DESCARTA EN CARGA
000580     05  TRN-STATUS             PIC X(06).
000590*--> IMPORTE DE LA OPERACION. NEGATIVO = CONSUMO, POSITIVO = ABONO
000600     05  TRN-IMP-OPER           PIC S9(09)V99.
000610     05  TRN-MON-OPER           PIC X(03).
000620*--> IMPORTE Y MONEDA DE LIQUIDACION, SOLO SE ARRASTRAN
000630     05  TRN-IMP-PAGO           PIC S9(09)V99.
000640     05  TRN-MON-PAGO           PIC X(03).
000650*--> CASHBACK YA RECONOCIDO EN EL MOVIMIENTO, SOLO SE ARRASTRA
000660     05  TRN-CASHBACK           PIC S9(07)V99.
000670*--> CATEGORIA DE GASTO O INGRESO, SE ARRASTRA TAL COMO LLEGA DEL
000680*--> ARCHIVO EN EL IDIOMA ORIGINAL DEL EMISOR (EJEMPLO
000690*--> "Супермаркеты", "Переводы", "Наличные")
000700     05  TRN-CATEGORIA          PIC X(30).
000710*--> DESCRIPCION LIBRE (COMERCIO O CONTRAPARTE DEL TRASPASO)
000720     05  TRN-DESCRIPCION        PIC X(60).
000730     05  FILLER                 PIC X(20).
