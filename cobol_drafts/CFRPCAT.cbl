000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPCAT                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO POR CATEGORIA. TOMA LOS 90 DIAS*
000170*             : QUE TERMINAN EN LA FECHA DE CORTE RECIBIDA POR  *
000180*             : SYSIN, FILTRA POR LA CATEGORIA SOLICITADA Y     *
000190*             : SUMA EL IMPORTE POR MES CALENDARIO              *
000200* ARCHIVOS    : TRANSACVAL=E, CATEGORYRPT=S                     *
000210* ACCION (ES) : R=REPORTE UNICO                                 *
000220* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE 90 DIAS)             *
000230* INSTALADO   : 09/02/2006                                      *
000240* BPM/RATIONAL: 228866                                          *
000250* NOMBRE      : REPORTE GASTO POR CATEGORIA                     *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 09/02/2006 MRVQ SOL-02240 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000300* 17/07/2009 JCPV SOL-02615 SE AGREGA MENSAJE SIN DATOS           JCPV0907
000310*                 CUANDO LA SELECCION QUEDA VACIA                *
000320* 03/04/2012 MRVQ SOL-02910 TOPE DE 5 MESES EN LA TABLA DE        MRVQ1204
000330*                 ACUMULACION POR SEGURIDAD                     *
000340******************************************************************
000350 ID DIVISION.
000360 PROGRAM-ID. CFRPCAT.
000370 AUTHOR. MARIA VILLAGRAN.
000380 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000390 DATE-WRITTEN. 09/02/2006.
000400 DATE-COMPILED.
000410 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000500            ORGANIZATION  IS SEQUENTIAL
000510            ACCESS        IS SEQUENTIAL
000520            FILE STATUS   IS FS-TRNVAL
000530                             FSE-TRNVAL.
000540
000550     SELECT CATEGORYRPT  ASSIGN TO CATEGORYRPT
000560            ORGANIZATION  IS SEQUENTIAL
000570            FILE STATUS   IS FS-CATRPT.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610******************************************************************
000620*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000630******************************************************************
000640*   EXTRACTO DEPURADO DE MOVIMIENTOS
000650 FD TRANSACVAL.
000660     COPY CFTRNRG.
000670*   REPORTE DE GASTO POR CATEGORIA, UNA LINEA POR MES
000680 FD CATEGORYRPT.
000690 01  CFG-CATRPT-REG.
000700     05  CAT-MONTH              PIC X(07).
000710     05  FILLER                 PIC X(01).
000720     05  CAT-TOTAL-SPENT        PIC Z(7)9.99.
000730     05  FILLER                 PIC X(09).
000740 01  CFG-CATRPT-MSG REDEFINES CFG-CATRPT-REG.
000750     05  CAT-MSG                PIC X(40).
000760
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000800******************************************************************
000810 01 WKS-FS-STATUS.
000820    02 WKS-STATUS.
000830       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000840       04 FSE-TRNVAL.
000850          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000860          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000870          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000880       04 FS-CATRPT              PIC 9(02) VALUE ZEROES.
000890*      VARIABLES RUTINA DE FSE
000900       04 PROGRAMA               PIC X(08) VALUE SPACES.
000910       04 ARCHIVO                PIC X(08) VALUE SPACES.
000920       04 ACCION                 PIC X(10) VALUE SPACES.
000930       04 LLAVE                  PIC X(32) VALUE SPACES.
000940******************************************************************
000950*              P A R A M E T R O S   D E L   R E P O R T E       *
000960******************************************************************
000965 01  WKS-PARAM-FECHA            PIC 9(08).
000966 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
000967     02  WKS-PARAM-ANIO         PIC 9(04).
000968     02  WKS-PARAM-MES          PIC 9(02).
000969     02  WKS-PARAM-DIA          PIC 9(02).
000970 01  WKS-PARAMETROS.
000990     02  WKS-PARAM-CATEGORIA    PIC X(30).
001000     02  FILLER                 PIC X(04) VALUE SPACES.
001010******************************************************************
001020*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001030******************************************************************
001040 01  WKS-CFFECUT-LINK.
001050     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001060     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001070     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001080     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001090     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001100     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001110     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001120     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001130     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001140******************************************************************
001150*              R E C U R S O S   D E   T R A B A J O             *
001160******************************************************************
001170 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001180 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001190     02  WKS-OPER-ANIO          PIC 9(04).
001200     02  WKS-OPER-MES           PIC 9(02).
001210     02  WKS-OPER-DIA           PIC 9(02).
001220
001230 01  WKS-TABLA-MESES.
001240     02  WKS-MES-ENTRY OCCURS 5 TIMES.
001250         04  WKS-MES-CLAVE      PIC X(07) VALUE SPACES.
001260         04  WKS-MES-SUMA       PIC S9(09)V99 VALUE ZEROES.
001270 01  WKS-VARIABLES-TRABAJO.
001280     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001290     02  WKS-MES-USADOS         PIC 9(02) COMP VALUE ZEROES.
001300     02  WKS-MES-POS            PIC 9(02) COMP VALUE ZEROES.
001310     02  WKS-CLAVE-BUSCADA      PIC X(07) VALUE SPACES.
001320     02  FILLER                 PIC X(04) VALUE SPACES.
001330 01  WKS-FLAGS.
001340     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001350         88  FIN-TRNVAL                   VALUE 1.
001360
001370******************************************************************
001380 PROCEDURE DIVISION.
001390******************************************************************
001400*               S E C C I O N    P R I N C I P A L
001410******************************************************************
001420 000-MAIN SECTION.
001430     PERFORM APERTURA-ARCHIVOS
001440     PERFORM LEE-PARAMETROS
001450     PERFORM CALCULA-VENTANA-90-DIAS
001460     PERFORM LEE-TRANSACVAL
001470     PERFORM ACUMULA-CATEGORIA
001480        UNTIL FIN-TRNVAL
001490     PERFORM ESCRIBE-REPORTE-CATEGORIA
001500     PERFORM CIERRA-ARCHIVOS
001510     STOP RUN.
001520 000-MAIN-E. EXIT.
001530
001540 APERTURA-ARCHIVOS SECTION.
001550     MOVE   'CFRPCAT'   TO   PROGRAMA
001560     OPEN INPUT  TRANSACVAL
001570          OUTPUT CATEGORYRPT
001580     IF FS-TRNVAL NOT EQUAL 0
001590        MOVE 'OPEN'        TO    ACCION
001600        MOVE SPACES        TO    LLAVE
001610        MOVE 'TRNVAL'      TO    ARCHIVO
001620        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001630                              FS-TRNVAL, FSE-TRNVAL
001640        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001650                UPON CONSOLE
001660        MOVE 91            TO    RETURN-CODE
001670        STOP RUN
001680     END-IF.
001690 APERTURA-ARCHIVOS-E. EXIT.
001700
001710 LEE-PARAMETROS SECTION.
001720     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
001730     ACCEPT WKS-PARAM-CATEGORIA  FROM SYSIN.
001740 LEE-PARAMETROS-E. EXIT.
001750
001760 CALCULA-VENTANA-90-DIAS SECTION.
001770     MOVE 2                      TO WKS-CF-FUNCION
001780     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
001790     CALL 'CFFECUT' USING WKS-CF-FUNCION
001800                           WKS-CF-FECHA-ENTRADA
001810                           WKS-CF-HORA-ENTRADA
001820                           WKS-CF-PERIODO-COD
001830                           WKS-CF-FECHA-INICIO
001840                           WKS-CF-FECHA-FIN
001850                           WKS-CF-INDICE-DIA
001860                           WKS-CF-SALUDO
001870                           WKS-CF-RETORNO.
001880 CALCULA-VENTANA-90-DIAS-E. EXIT.
001890
001900******************************************************************
001910*    UN REGISTRO A LA VEZ: VALIDA VENTANA Y CATEGORIA, ACUMULA   *
001920*    EN LA TABLA DE MESES (SOL-02240)                            *
001930******************************************************************
001940 ACUMULA-CATEGORIA SECTION.
001950     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
001960     MOVE TRN-OPER-MES  TO WKS-OPER-MES
001970     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
001980     IF WKS-OPER-FECHA >= WKS-CF-FECHA-INICIO AND
001990        WKS-OPER-FECHA <= WKS-CF-FECHA-FIN    AND
002000        TRN-CATEGORIA = WKS-PARAM-CATEGORIA
002010        PERFORM BUSCA-POSICION-MES
002020        IF WKS-MES-POS > 0
002030           ADD TRN-IMP-OPER TO WKS-MES-SUMA (WKS-MES-POS)
002040        END-IF
002050     END-IF
002060     PERFORM LEE-TRANSACVAL.
002070 ACUMULA-CATEGORIA-E. EXIT.
002080
002090******************************************************************
002100*    BUSCA LA CLAVE YYYY-MM EN LA TABLA, LA CREA SI NO EXISTE.   *
002110*    SI LA TABLA YA TIENE 5 MESES SE IGNORA EL REGISTRO (ESTO    *
002120*    NO OCURRE EN PRODUCCION, LA VENTANA ES DE 90 DIAS)          *
002130*    (MAXIMO 5 MESES, SOL-02910)                                 *
002140******************************************************************
002150 BUSCA-POSICION-MES SECTION.
002160     MOVE 0 TO WKS-MES-POS
002170     STRING WKS-OPER-ANIO DELIMITED BY SIZE
002180            '-'           DELIMITED BY SIZE
002190            WKS-OPER-MES  DELIMITED BY SIZE
002200       INTO WKS-CLAVE-BUSCADA
002210     END-STRING
002220     PERFORM VARYING WKS-I FROM 1 BY 1
002230             UNTIL WKS-I > WKS-MES-USADOS
002240        IF WKS-MES-CLAVE (WKS-I) = WKS-CLAVE-BUSCADA
002250           MOVE WKS-I TO WKS-MES-POS
002260        END-IF
002270     END-PERFORM
002280     IF WKS-MES-POS = 0 AND WKS-MES-USADOS < 5
002290        ADD 1                  TO WKS-MES-USADOS
002300        MOVE WKS-MES-USADOS    TO WKS-MES-POS
002310        MOVE WKS-CLAVE-BUSCADA TO WKS-MES-CLAVE (WKS-MES-POS)
002320     END-IF.
002330 BUSCA-POSICION-MES-E. EXIT.
002340
002350 LEE-TRANSACVAL SECTION.
002360     READ TRANSACVAL NEXT RECORD
002370        AT END
002380           MOVE 1 TO WKS-FIN-TRNVAL
002390     END-READ.
002400 LEE-TRANSACVAL-E. EXIT.
002410
002420******************************************************************
002430*    ESCRIBE UNA LINEA POR MES CON DATOS; SI LA SELECCION QUEDO  *
002440*    VACIA ESCRIBE EL MENSAJE SIN DATOS (SOL-02615)              *
002450******************************************************************
002460 ESCRIBE-REPORTE-CATEGORIA SECTION.
002470     IF WKS-MES-USADOS = 0
002480        MOVE SPACES          TO CFG-CATRPT-REG
002490        MOVE 'NO HAY DATOS PARA ESTA CATEGORIA' TO CAT-MSG
002500        WRITE CFG-CATRPT-MSG
002510     ELSE
002520        PERFORM VARYING WKS-I FROM 1 BY 1
002530                UNTIL WKS-I > WKS-MES-USADOS
002540           MOVE SPACES                   TO CFG-CATRPT-REG
002550           MOVE WKS-MES-CLAVE (WKS-I)    TO CAT-MONTH
002560           IF WKS-MES-SUMA (WKS-I) < 0
002570              COMPUTE CAT-TOTAL-SPENT =
002580                      WKS-MES-SUMA (WKS-I) * -1
002590           ELSE
002600              MOVE WKS-MES-SUMA (WKS-I)  TO CAT-TOTAL-SPENT
002610           END-IF
002620           WRITE CFG-CATRPT-REG
002630        END-PERFORM
002640     END-IF.
002650 ESCRIBE-REPORTE-CATEGORIA-E. EXIT.
002660
002670 CIERRA-ARCHIVOS SECTION.
002680     CLOSE TRANSACVAL
002690           CATEGORYRPT.
002700 CIERRA-ARCHIVOS-E. EXIT.
