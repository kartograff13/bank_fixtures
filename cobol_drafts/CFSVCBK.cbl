000100******************************************************************
000110* FECHA       : 03/04/2012                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFSVCBK                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : CALCULO DE BONIFICACION (CASHBACK) GANADA POR   *
000170*             : CATEGORIA EN UN ANIO-MES DADO. TOMA SOLO LOS    *
000180*             : MOVIMIENTOS DE CONSUMO (IMPORTE NEGATIVO) Y     *
000190*             : ACUMULA EL 1% DEL VALOR ABSOLUTO POR CATEGORIA  *
000200* ARCHIVOS    : TRANSACVAL=E, CASHBACKRPT=S                     *
000210* ACCION (ES) : R=REPORTE UNICO                                 *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 03/04/2012                                      *
000240* BPM/RATIONAL: 241190                                          *
000250* NOMBRE      : REPORTE DE BONIFICACION POR CATEGORIA           *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 03/04/2012 MRVQ SOL-02911 CREACION DEL PROGRAMA ORIGINAL        MRVQ1204
000300* 14/09/2015 JCPV SOL-03102 CATEGORIA EN BLANCO AGRUPA EN         JCPV1509
000310*                 "OTRA CATEGORIA" EN LUGAR DE RECHAZARSE       *
000320******************************************************************
000330 ID DIVISION.
000340 PROGRAM-ID. CFSVCBK.
000350 AUTHOR. MARIA VILLAGRAN.
000360 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000370 DATE-WRITTEN. 03/04/2012.
000380 DATE-COMPILED.
000390 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000480            ORGANIZATION  IS SEQUENTIAL
000490            ACCESS        IS SEQUENTIAL
000500            FILE STATUS   IS FS-TRNVAL
000510                             FSE-TRNVAL.
000520
000530     SELECT CASHBACKRPT  ASSIGN TO CASHBACKRPT
000540            ORGANIZATION  IS SEQUENTIAL
000550            FILE STATUS   IS FS-CBKRPT.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590******************************************************************
000600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000610******************************************************************
000620*   EXTRACTO DEPURADO DE MOVIMIENTOS
000630 FD TRANSACVAL.
000640     COPY CFTRNRG.
000650*   REPORTE DE BONIFICACION POR CATEGORIA, UNA LINEA POR CATEGORIA
000660 FD CASHBACKRPT.
000670 01  CFG-CBKRPT-REG.
000680     05  CBK-CATEGORY           PIC X(30).
000690     05  FILLER                 PIC X(01).
000700     05  CBK-TOTAL-CASHBACK     PIC Z(6)9.99.
000710     05  FILLER                 PIC X(09).
000720 01  CFG-CBKRPT-MSG REDEFINES CFG-CBKRPT-REG.
000730     05  CBK-MSG                PIC X(40).
000740
000750 WORKING-STORAGE SECTION.
000760******************************************************************
000770*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000780******************************************************************
000790 01 WKS-FS-STATUS.
000800    02 WKS-STATUS.
000810       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000820       04 FSE-TRNVAL.
000830          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000840          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000850          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000860       04 FS-CBKRPT              PIC 9(02) VALUE ZEROES.
000870*      VARIABLES RUTINA DE FSE
000880       04 PROGRAMA               PIC X(08) VALUE SPACES.
000890       04 ARCHIVO                PIC X(08) VALUE SPACES.
000900       04 ACCION                 PIC X(10) VALUE SPACES.
000910       04 LLAVE                  PIC X(32) VALUE SPACES.
000920******************************************************************
000930*              P A R A M E T R O S   D E L   R E P O R T E       *
000940******************************************************************
000950 01  WKS-PARAM-PERIODO          PIC 9(06).
000960 01  WKS-PARAM-PERIODO-R REDEFINES WKS-PARAM-PERIODO.
000970     02  WKS-PARAM-ANIO         PIC 9(04).
000980     02  WKS-PARAM-MES          PIC 9(02).
000990******************************************************************
001000*              R E C U R S O S   D E   T R A B A J O             *
001010******************************************************************
001020 01  WKS-OPER-PERIODO            PIC 9(06) VALUE ZEROES.
001030 01  WKS-OPER-PERIODO-R REDEFINES WKS-OPER-PERIODO.
001040     02  WKS-OPER-ANIO          PIC 9(04).
001050     02  WKS-OPER-MES           PIC 9(02).
001060
001070 01  WKS-IMPORTE-ABS             PIC S9(09)V99 VALUE ZEROES.
001080 01  WKS-CASHBACK-MOVTO          PIC S9(07)V99 VALUE ZEROES.
001090 01  WKS-CATEGORIA-TRABAJO       PIC X(30) VALUE SPACES.
001100
001110*--> TABLA DE ACUMULACION DE BONIFICACION POR CATEGORIA
001120 01  WKS-TABLA-CATEGORIAS.
001130     02  WKS-CAT-ENTRY OCCURS 20 TIMES.
001140         04  WKS-CAT-NOMBRE     PIC X(30).
001150         04  WKS-CAT-CASHBACK   PIC S9(09)V99.
001160
001170 01  WKS-VARIABLES-TRABAJO.
001180     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001190     02  WKS-CAT-USADAS         PIC 9(02) COMP VALUE ZEROES.
001200     02  WKS-CAT-POS            PIC 9(02) COMP VALUE ZEROES.
001210 01  WKS-FLAGS.
001220     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001230         88  FIN-TRNVAL                   VALUE 1.
001240
001250******************************************************************
001260 PROCEDURE DIVISION.
001270******************************************************************
001280*               S E C C I O N    P R I N C I P A L
001290******************************************************************
001300 000-MAIN SECTION.
001310     PERFORM APERTURA-ARCHIVOS
001320     PERFORM LEE-PARAMETROS
001330     PERFORM LEE-TRANSACVAL
001340     PERFORM ACUMULA-CASHBACK
001350        UNTIL FIN-TRNVAL
001360     PERFORM ESCRIBE-REPORTE-CASHBACK
001370     PERFORM CIERRA-ARCHIVOS
001380     STOP RUN.
001390 000-MAIN-E. EXIT.
001400
001410 APERTURA-ARCHIVOS SECTION.
001420     MOVE   'CFSVCBK'   TO   PROGRAMA
001430     OPEN INPUT  TRANSACVAL
001440          OUTPUT CASHBACKRPT
001450     IF FS-TRNVAL NOT EQUAL 0
001460        MOVE 'OPEN'        TO    ACCION
001470        MOVE SPACES        TO    LLAVE
001480        MOVE 'TRNVAL'      TO    ARCHIVO
001490        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001500                              FS-TRNVAL, FSE-TRNVAL
001510        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001520                UPON CONSOLE
001530        MOVE 91            TO    RETURN-CODE
001540        STOP RUN
001550     END-IF.
001560 APERTURA-ARCHIVOS-E. EXIT.
001570
001580 LEE-PARAMETROS SECTION.
001590     ACCEPT WKS-PARAM-PERIODO    FROM SYSIN.
001600 LEE-PARAMETROS-E. EXIT.
001610
001620******************************************************************
001630*    SOLO CONSUMOS (IMPORTE NEGATIVO) DEL ANIO-MES SOLICITADO.   *
001640*    CATEGORIA EN BLANCO CUENTA COMO "OTRA CATEGORIA" (SOL-03102)*
001650******************************************************************
001660 ACUMULA-CASHBACK SECTION.
001670     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
001680     MOVE TRN-OPER-MES  TO WKS-OPER-MES
001690     IF WKS-OPER-PERIODO = WKS-PARAM-PERIODO AND
001700        TRN-IMP-OPER < 0
001710        IF TRN-CATEGORIA = SPACES
001720           MOVE 'OTRA CATEGORIA'   TO WKS-CATEGORIA-TRABAJO
001730        ELSE
001740           MOVE TRN-CATEGORIA      TO WKS-CATEGORIA-TRABAJO
001750        END-IF
001760        COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
001770        COMPUTE WKS-CASHBACK-MOVTO ROUNDED =
001780                WKS-IMPORTE-ABS * 0.01
001790        PERFORM BUSCA-POSICION-CATEGORIA
001800        IF WKS-CAT-POS > 0
001810           ADD WKS-CASHBACK-MOVTO
001820               TO WKS-CAT-CASHBACK (WKS-CAT-POS)
001830        END-IF
001840     END-IF
001850     PERFORM LEE-TRANSACVAL.
001860 ACUMULA-CASHBACK-E. EXIT.
001870
001880******************************************************************
001890*    BUSQUEDA LINEAL DE LA CATEGORIA EN LA TABLA; SI NO EXISTE   *
001900*    Y HAY ESPACIO, SE INSERTA AL FINAL                          *
001910******************************************************************
001920 BUSCA-POSICION-CATEGORIA SECTION.
001930     MOVE 0 TO WKS-CAT-POS
001940     PERFORM VARYING WKS-I FROM 1 BY 1
001950             UNTIL WKS-I > WKS-CAT-USADAS
001960        IF WKS-CAT-NOMBRE (WKS-I) = WKS-CATEGORIA-TRABAJO
001970           MOVE WKS-I TO WKS-CAT-POS
001980        END-IF
001990     END-PERFORM
002000     IF WKS-CAT-POS = 0 AND WKS-CAT-USADAS < 20
002010        ADD 1                        TO WKS-CAT-USADAS
002020        MOVE WKS-CAT-USADAS          TO WKS-CAT-POS
002030        MOVE WKS-CATEGORIA-TRABAJO   TO
002040             WKS-CAT-NOMBRE (WKS-CAT-POS)
002050        MOVE ZEROES                  TO
002060             WKS-CAT-CASHBACK (WKS-CAT-POS)
002070     END-IF.
002080 BUSCA-POSICION-CATEGORIA-E. EXIT.
002090
002100 LEE-TRANSACVAL SECTION.
002110     READ TRANSACVAL NEXT RECORD
002120        AT END
002130           MOVE 1 TO WKS-FIN-TRNVAL
002140     END-READ.
002150 LEE-TRANSACVAL-E. EXIT.
002160
002170******************************************************************
002180*    UNA LINEA POR CATEGORIA CON BONIFICACION; SI NO HUBO        *
002190*    MOVIMIENTOS EN EL PERIODO, SE AVISA EN UNA SOLA LINEA       *
002200******************************************************************
002210 ESCRIBE-REPORTE-CASHBACK SECTION.
002220     IF WKS-CAT-USADAS = 0
002230        MOVE SPACES TO CFG-CBKRPT-MSG
002240        MOVE 'NO HAY BONIFICACION PARA EL PERIODO SOLICITADO'
002250          TO CBK-MSG
002260        WRITE CFG-CBKRPT-MSG
002270     ELSE
002280        PERFORM VARYING WKS-I FROM 1 BY 1
002290                UNTIL WKS-I > WKS-CAT-USADAS
002300           MOVE SPACES                    TO CFG-CBKRPT-REG
002310           MOVE WKS-CAT-NOMBRE (WKS-I)    TO CBK-CATEGORY
002320           MOVE WKS-CAT-CASHBACK (WKS-I)  TO CBK-TOTAL-CASHBACK
002330           WRITE CFG-CBKRPT-REG
002340        END-PERFORM
002350     END-IF.
002360 ESCRIBE-REPORTE-CASHBACK-E. EXIT.
002370
002380 CIERRA-ARCHIVOS SECTION.
002390     CLOSE TRANSACVAL
002400           CASHBACKRPT.
002410 CIERRA-ARCHIVOS-E. EXIT.
