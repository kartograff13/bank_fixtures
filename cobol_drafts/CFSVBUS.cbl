000100******************************************************************
000110* FECHA       : 14/09/2015                                      *
000120* PROGRAMADOR : JOSE CARLOS PORTILLO (JCPV)                     *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFSVBUS                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : BUSQUEDA DE MOVIMIENTOS POR TRES MODALIDADES:   *
000170*             : S=TEXTO SIMPLE EN DESCRIPCION O CATEGORIA,      *
000180*             : T=NUMERO TELEFONICO EN LA DESCRIPCION,          *
000190*             : P=TRASPASO A PERSONA (NOMBRE ABREVIADO)         *
000200* ARCHIVOS    : TRANSACVAL=E, SEARCHRPT=S                       *
000210* ACCION (ES) : S=SIMPLE, T=TELEFONO, P=PERSONA (POR SYSIN)     *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 14/09/2015                                      *
000240* BPM/RATIONAL: 252018                                          *
000250* NOMBRE      : REPORTE DE BUSQUEDA DE MOVIMIENTOS              *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 14/09/2015 JCPV SOL-03103 CREACION DEL PROGRAMA ORIGINAL        JCPV1509
000300* 02/11/2017 MRVQ SOL-03288 SE AGREGA MODALIDAD DE BUSQUEDA       MRVQ1711
000310*                 DE TRASPASO A PERSONA                         *
000320******************************************************************
000330 ID DIVISION.
000340 PROGRAM-ID. CFSVBUS.
000350 AUTHOR. JOSE CARLOS PORTILLO.
000360 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000370 DATE-WRITTEN. 14/09/2015.
000380 DATE-COMPILED.
000390 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000480            ORGANIZATION  IS SEQUENTIAL
000490            ACCESS        IS SEQUENTIAL
000500            FILE STATUS   IS FS-TRNVAL
000510                             FSE-TRNVAL.
000520
000530     SELECT SEARCHRPT    ASSIGN TO SEARCHRPT
000540            ORGANIZATION  IS SEQUENTIAL
000550            FILE STATUS   IS FS-BUSRPT.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590******************************************************************
000600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000610******************************************************************
000620*   EXTRACTO DEPURADO DE MOVIMIENTOS
000630 FD TRANSACVAL.
000640     COPY CFTRNRG.
000650*   REPORTE DE BUSQUEDA, UNA LINEA POR COINCIDENCIA Y UN TOTAL
000660 FD SEARCHRPT.
000670 01  CFG-BUSRPT-REG.
000680     05  BUS-FECHA              PIC X(10).
000690     05  FILLER                 PIC X(01).
000700     05  BUS-IMPORTE             PIC -(7)9.99.
000710     05  FILLER                 PIC X(01).
000720     05  BUS-DESCRIPCION        PIC X(60).
000730 01  CFG-BUSRPT-MSG REDEFINES CFG-BUSRPT-REG.
000740     05  BUS-MSG                PIC X(40).
000750     05  FILLER                 PIC X(39).
000760
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000800******************************************************************
000810 01 WKS-FS-STATUS.
000820    02 WKS-STATUS.
000830       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000840       04 FSE-TRNVAL.
000850          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000860          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000870          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000880       04 FS-BUSRPT              PIC 9(02) VALUE ZEROES.
000890*      VARIABLES RUTINA DE FSE
000900       04 PROGRAMA               PIC X(08) VALUE SPACES.
000910       04 ARCHIVO                PIC X(08) VALUE SPACES.
000920       04 ACCION                 PIC X(10) VALUE SPACES.
000930       04 LLAVE                  PIC X(32) VALUE SPACES.
000940******************************************************************
000950*              P A R A M E T R O S   D E L   R E P O R T E       *
000960******************************************************************
000970 01  WKS-PARAM-LINEA            PIC X(41) VALUE SPACES.
000980 01  WKS-PARAM-LINEA-R REDEFINES WKS-PARAM-LINEA.
000990     02  WKS-PARAM-MODO         PIC X(01).
001000         88  MODO-SIMPLE    VALUE 'S'.
001010         88  MODO-TELEFONO  VALUE 'T'.
001020         88  MODO-PERSONA   VALUE 'P'.
001030     02  WKS-PARAM-QUERY        PIC X(40).
001040******************************************************************
001050*              R E C U R S O S   D E   T R A B A J O             *
001060******************************************************************
001070 01  WKS-QUERY-MAYUS            PIC X(40) VALUE SPACES.
001080 01  WKS-LARGO-QUERY            PIC 9(02) COMP VALUE ZEROES.
001090 01  WKS-DESC-MAYUS             PIC X(60) VALUE SPACES.
001100 01  WKS-CAT-MAYUS              PIC X(30) VALUE SPACES.
001110
001120*--> VENTANA DE 20 CARACTERES PARA RASTREAR EL PATRON TELEFONICO
001130 01  WKS-VENTANA-TEL            PIC X(20) VALUE SPACES.
001140 01  WKS-VENTANA-TEL-R REDEFINES WKS-VENTANA-TEL.
001150     02  WKS-VT-CARACTER OCCURS 20 TIMES PIC X(01).
001160
001170 01  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
001180 01  WKS-J                      PIC 9(02) COMP VALUE ZEROES.
001190 01  WKS-P                      PIC 9(02) COMP VALUE ZEROES.
001200 01  WKS-TIENE-PAREN            PIC 9(01) COMP VALUE ZEROES.
001210 01  WKS-LARGO-VENTANA          PIC 9(02) COMP VALUE ZEROES.
001220 01  WKS-ENCONTRADO             PIC 9(01) VALUE ZEROES.
001230     88  COINCIDE                         VALUE 1.
001240 01  WKS-CONTADOR-COINCIDENCIAS PIC 9(07) COMP VALUE ZEROES.
001250
001260 01  WKS-FLAGS.
001270     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001280         88  FIN-TRNVAL                   VALUE 1.
001290
001300******************************************************************
001310 PROCEDURE DIVISION.
001320******************************************************************
001330*               S E C C I O N    P R I N C I P A L
001340******************************************************************
001350 000-MAIN SECTION.
001360     PERFORM APERTURA-ARCHIVOS
001370     PERFORM LEE-PARAMETROS
001380     PERFORM LEE-TRANSACVAL
001390     PERFORM EVALUA-MOVIMIENTO
001400        UNTIL FIN-TRNVAL
001410     PERFORM ESCRIBE-TOTAL-COINCIDENCIAS
001420     PERFORM CIERRA-ARCHIVOS
001430     STOP RUN.
001440 000-MAIN-E. EXIT.
001450
001460 APERTURA-ARCHIVOS SECTION.
001470     MOVE   'CFSVBUS'   TO   PROGRAMA
001480     OPEN INPUT  TRANSACVAL
001490          OUTPUT SEARCHRPT
001500     IF FS-TRNVAL NOT EQUAL 0
001510        MOVE 'OPEN'        TO    ACCION
001520        MOVE SPACES        TO    LLAVE
001530        MOVE 'TRNVAL'      TO    ARCHIVO
001540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001550                              FS-TRNVAL, FSE-TRNVAL
001560        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001570                UPON CONSOLE
001580        MOVE 91            TO    RETURN-CODE
001590        STOP RUN
001600     END-IF.
001610 APERTURA-ARCHIVOS-E. EXIT.
001620
001630 LEE-PARAMETROS SECTION.
001640     ACCEPT WKS-PARAM-LINEA      FROM SYSIN
001650     MOVE WKS-PARAM-QUERY        TO WKS-QUERY-MAYUS
001660     INSPECT WKS-QUERY-MAYUS CONVERTING
001670        'abcdefghijklmnopqrstuvwxyz' TO
001680        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001690     MOVE 0 TO WKS-LARGO-QUERY
001700     PERFORM VARYING WKS-I FROM 40 BY -1 UNTIL WKS-I < 1
001710        IF WKS-LARGO-QUERY = 0 AND
001720           WKS-QUERY-MAYUS (WKS-I:1) NOT = SPACE
001730           MOVE WKS-I TO WKS-LARGO-QUERY
001740        END-IF
001750     END-PERFORM.
001760 LEE-PARAMETROS-E. EXIT.
001770
001780******************************************************************
001790*    DESPACHA AL PARRAFO DE VERIFICACION DE LA MODALIDAD PEDIDA  *
001800*    Y ESCRIBE LA LINEA DE RESULTADO SI HUBO COINCIDENCIA        *
001810******************************************************************
001820 EVALUA-MOVIMIENTO SECTION.
001830     MOVE 0 TO WKS-ENCONTRADO
001840     IF MODO-SIMPLE
001850        PERFORM VERIFICA-TEXTO-SIMPLE
001860     ELSE
001870        IF MODO-TELEFONO
001880           PERFORM VERIFICA-PATRON-TELEFONO
001890        ELSE
001900           IF MODO-PERSONA
001910              PERFORM VERIFICA-TRASPASO-PERSONA
001920           END-IF
001930        END-IF
001940     END-IF
001950     IF COINCIDE
001960        ADD 1 TO WKS-CONTADOR-COINCIDENCIAS
001970        PERFORM ESCRIBE-LINEA-COINCIDENCIA
001980     END-IF
001990     PERFORM LEE-TRANSACVAL.
002000 EVALUA-MOVIMIENTO-E. EXIT.
002010
002020******************************************************************
002030*    BUSQUEDA SIMPLE: EL TEXTO PEDIDO ES SUBCADENA, SIN          *
002040*    DISTINGUIR MAYUSCULAS, DE LA DESCRIPCION O DE LA CATEGORIA  *
002050******************************************************************
002060 VERIFICA-TEXTO-SIMPLE SECTION.
002070     IF WKS-LARGO-QUERY = 0
002080        GO TO VERIFICA-TEXTO-SIMPLE-E
002090     END-IF
002100     MOVE TRN-DESCRIPCION TO WKS-DESC-MAYUS
002110     INSPECT WKS-DESC-MAYUS CONVERTING
002120        'abcdefghijklmnopqrstuvwxyz' TO
002130        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002140     MOVE TRN-CATEGORIA   TO WKS-CAT-MAYUS
002150     INSPECT WKS-CAT-MAYUS CONVERTING
002160        'abcdefghijklmnopqrstuvwxyz' TO
002170        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002180     PERFORM VARYING WKS-I FROM 1 BY 1
002190             UNTIL WKS-I > (61 - WKS-LARGO-QUERY)
002200        IF WKS-DESC-MAYUS (WKS-I : WKS-LARGO-QUERY) =
002210           WKS-QUERY-MAYUS (1 : WKS-LARGO-QUERY)
002220           MOVE 1 TO WKS-ENCONTRADO
002230        END-IF
002240     END-PERFORM
002250     IF COINCIDE
002260        GO TO VERIFICA-TEXTO-SIMPLE-E
002270     END-IF
002280     PERFORM VARYING WKS-I FROM 1 BY 1
002290             UNTIL WKS-I > (31 - WKS-LARGO-QUERY)
002300        IF WKS-CAT-MAYUS (WKS-I : WKS-LARGO-QUERY) =
002310           WKS-QUERY-MAYUS (1 : WKS-LARGO-QUERY)
002320           MOVE 1 TO WKS-ENCONTRADO
002330        END-IF
002340     END-PERFORM.
002350 VERIFICA-TEXTO-SIMPLE-E. EXIT.
002360
002370******************************************************************
002380*    BUSQUEDA DE TELEFONO EN LA DESCRIPCION: PREFIJO "+" MAS UN  *
002390*    DIGITO, O PREFIJO "8"; LUEGO GRUPOS 3-3-2-2 DIGITOS, CON    *
002400*    PARENTESIS OPCIONAL EN EL PRIMER GRUPO Y SEPARADOR OPCIONAL *
002410*    (ESPACIO O GUION) ENTRE GRUPOS (MRVQ1711)                   *
002420******************************************************************
002430 VERIFICA-PATRON-TELEFONO SECTION.
002440     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 60
002450        IF NOT COINCIDE
002460           PERFORM INTENTA-TELEFONO-DESDE
002470        END-IF
002480     END-PERFORM.
002490 VERIFICA-PATRON-TELEFONO-E. EXIT.
002500
002510 INTENTA-TELEFONO-DESDE SECTION.
002520     COMPUTE WKS-LARGO-VENTANA = 61 - WKS-I
002530     IF WKS-LARGO-VENTANA > 20
002540        MOVE 20 TO WKS-LARGO-VENTANA
002550     END-IF
002560     IF WKS-LARGO-VENTANA < 10
002570        GO TO INTENTA-TELEFONO-DESDE-E
002580     END-IF
002590     MOVE SPACES TO WKS-VENTANA-TEL
002600     MOVE TRN-DESCRIPCION (WKS-I : WKS-LARGO-VENTANA) TO
002610          WKS-VENTANA-TEL (1 : WKS-LARGO-VENTANA)
002620     MOVE 0 TO WKS-TIENE-PAREN
002630     IF WKS-VT-CARACTER (1) = '+'
002640        IF WKS-VT-CARACTER (2) NOT NUMERIC
002650           GO TO INTENTA-TELEFONO-DESDE-E
002660        END-IF
002670        MOVE 3 TO WKS-P
002680     ELSE
002690        IF WKS-VT-CARACTER (1) = '8'
002700           MOVE 2 TO WKS-P
002710        ELSE
002720           GO TO INTENTA-TELEFONO-DESDE-E
002730        END-IF
002740     END-IF
002750     IF WKS-VT-CARACTER (WKS-P) = '('
002760        MOVE 1 TO WKS-TIENE-PAREN
002770        ADD 1 TO WKS-P
002780     END-IF
002790     IF WKS-P + 2 > 20
002800        GO TO INTENTA-TELEFONO-DESDE-E
002810     END-IF
002820     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
002830        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC OR
002840        WKS-VT-CARACTER (WKS-P + 2) NOT NUMERIC
002850        GO TO INTENTA-TELEFONO-DESDE-E
002860     END-IF
002870     ADD 3 TO WKS-P
002880     IF WKS-TIENE-PAREN = 1
002890        IF WKS-P > 20 OR WKS-VT-CARACTER (WKS-P) NOT = ')'
002900           GO TO INTENTA-TELEFONO-DESDE-E
002910        END-IF
002920        ADD 1 TO WKS-P
002930     END-IF
002940     IF WKS-P <= 20 AND
002950        (WKS-VT-CARACTER (WKS-P) = SPACE OR
002960         WKS-VT-CARACTER (WKS-P) = '-')
002970        ADD 1 TO WKS-P
002980     END-IF
002990     IF WKS-P + 2 > 20
003000        GO TO INTENTA-TELEFONO-DESDE-E
003010     END-IF
003020     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003030        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC OR
003040        WKS-VT-CARACTER (WKS-P + 2) NOT NUMERIC
003050        GO TO INTENTA-TELEFONO-DESDE-E
003060     END-IF
003070     ADD 3 TO WKS-P
003080     IF WKS-P <= 20 AND
003090        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003100         WKS-VT-CARACTER (WKS-P) = '-')
003110        ADD 1 TO WKS-P
003120     END-IF
003130     IF WKS-P + 1 > 20
003140        GO TO INTENTA-TELEFONO-DESDE-E
003150     END-IF
003160     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003170        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC
003180        GO TO INTENTA-TELEFONO-DESDE-E
003190     END-IF
003200     ADD 2 TO WKS-P
003210     IF WKS-P <= 20 AND
003220        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003230         WKS-VT-CARACTER (WKS-P) = '-')
003240        ADD 1 TO WKS-P
003250     END-IF
003260     IF WKS-P + 1 > 20
003270        GO TO INTENTA-TELEFONO-DESDE-E
003280     END-IF
003290     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003300        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC
003310        GO TO INTENTA-TELEFONO-DESDE-E
003320     END-IF
003330     MOVE 1 TO WKS-ENCONTRADO.
003340 INTENTA-TELEFONO-DESDE-E. EXIT.
003350
003360******************************************************************
003370*    TRASPASO A PERSONA: CATEGORIA EXACTA "TRASPASOS" Y, EN LA   *
003380*    DESCRIPCION, UNA PALABRA CAPITALIZADA, ESPACIO, UNA LETRA   *
003390*    MAYUSCULA Y UN PUNTO (EJEMPLO "JUAN P.") (MRVQ1711)        *
003400******************************************************************
003410 VERIFICA-TRASPASO-PERSONA SECTION.
003420     IF TRN-CATEGORIA NOT = 'TRASPASOS'
003430        GO TO VERIFICA-TRASPASO-PERSONA-E
003440     END-IF
003450     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 60
003460        IF NOT COINCIDE
003470           PERFORM INTENTA-NOMBRE-DESDE
003480        END-IF
003490     END-PERFORM.
003500 VERIFICA-TRASPASO-PERSONA-E. EXIT.
003510
003520 INTENTA-NOMBRE-DESDE SECTION.
003530     IF TRN-DESCRIPCION (WKS-I:1) < 'A' OR
003540        TRN-DESCRIPCION (WKS-I:1) > 'Z'
003550        GO TO INTENTA-NOMBRE-DESDE-E
003560     END-IF
003570     MOVE WKS-I TO WKS-P
003580     ADD 1 TO WKS-P
003590     MOVE 0 TO WKS-J
003600     PERFORM UNTIL WKS-P > 60 OR
003610             TRN-DESCRIPCION (WKS-P:1) < 'a' OR
003620             TRN-DESCRIPCION (WKS-P:1) > 'z'
003630        ADD 1 TO WKS-P
003640        ADD 1 TO WKS-J
003650     END-PERFORM
003660     IF WKS-J < 1 OR WKS-P + 2 > 60
003670        GO TO INTENTA-NOMBRE-DESDE-E
003680     END-IF
003690     IF TRN-DESCRIPCION (WKS-P:1) NOT = SPACE
003700        GO TO INTENTA-NOMBRE-DESDE-E
003710     END-IF
003720     ADD 1 TO WKS-P
003730     IF TRN-DESCRIPCION (WKS-P:1) < 'A' OR
003740        TRN-DESCRIPCION (WKS-P:1) > 'Z'
003750        GO TO INTENTA-NOMBRE-DESDE-E
003760     END-IF
003770     ADD 1 TO WKS-P
003780     IF TRN-DESCRIPCION (WKS-P:1) NOT = '.'
003790        GO TO INTENTA-NOMBRE-DESDE-E
003800     END-IF
003810     MOVE 1 TO WKS-ENCONTRADO.
003820 INTENTA-NOMBRE-DESDE-E. EXIT.
003830
003840******************************************************************
003850*    UNA LINEA POR MOVIMIENTO COINCIDENTE: FECHA, IMPORTE CON    *
003860*    SIGNO Y DESCRIPCION, COMO LO PIDE EL FORMATO DE REPORTE     *
003870******************************************************************
003880 ESCRIBE-LINEA-COINCIDENCIA SECTION.
003890     MOVE SPACES               TO CFG-BUSRPT-REG
003900     STRING TRN-OPER-DIA  DELIMITED BY SIZE
003910            '.'           DELIMITED BY SIZE
003920            TRN-OPER-MES  DELIMITED BY SIZE
003930            '.'           DELIMITED BY SIZE
003940            TRN-OPER-ANIO DELIMITED BY SIZE
003950       INTO BUS-FECHA
003960     END-STRING
003970     MOVE TRN-IMP-OPER          TO BUS-IMPORTE
003980     MOVE TRN-DESCRIPCION       TO BUS-DESCRIPCION
003990     WRITE CFG-BUSRPT-REG.
004000 ESCRIBE-LINEA-COINCIDENCIA-E. EXIT.
004010
004020 LEE-TRANSACVAL SECTION.
004030     READ TRANSACVAL NEXT RECORD
004040        AT END
004050           MOVE 1 TO WKS-FIN-TRNVAL
004060     END-READ.
004070 LEE-TRANSACVAL-E. EXIT.
004080
004090******************************************************************
004100*    LINEA FINAL CON EL TOTAL DE MOVIMIENTOS ENCONTRADOS         *
004110******************************************************************
004120 ESCRIBE-TOTAL-COINCIDENCIAS SECTION.
004130     MOVE SPACES TO CFG-BUSRPT-MSG
004140     MOVE 'TOTAL DE COINCIDENCIAS : ' TO BUS-MSG
004150     MOVE WKS-CONTADOR-COINCIDENCIAS TO
004160          BUS-MSG (27:7)
004170     WRITE CFG-BUSRPT-MSG.
004180 ESCRIBE-TOTAL-COINCIDENCIAS-E. EXIT.
004190
004200 CIERRA-ARCHIVOS SECTION.
004210     CLOSE TRANSACVAL
004220           SEARCHRPT.
004230 CIERRA-ARCHIVOS-E. EXIT.
