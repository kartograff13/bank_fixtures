000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPLAB                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO PROMEDIO POR TIPO DE DIA       *
000170*             : (LABORAL CONTRA FIN DE SEMANA). TOMA LOS 90     *
000180*             : DIAS QUE TERMINAN EN LA FECHA DE CORTE RECIBIDA *
000190*             : POR SYSIN Y PROMEDIA EL VALOR ABSOLUTO DEL      *
000200*             : IMPORTE EN CADA UNA DE LAS DOS CLASES            *
000210* ARCHIVOS    : TRANSACVAL=E, WORKDAYRPT=S                      *
000220* ACCION (ES) : R=REPORTE UNICO                                 *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA 90 DIAS E INDICE DIA)   *
000240* INSTALADO   : 09/02/2006                                      *
000250* BPM/RATIONAL: 228866                                          *
000260* NOMBRE      : REPORTE PROMEDIO LABORAL/FIN DE SEMANA          *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 09/02/2006 MRVQ SOL-02242 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000310* 17/07/2009 JCPV SOL-02617 SE REDONDEA EL PROMEDIO A 2           JCPV0907
000320*                 DECIMALES (ANTES TRUNCABA)                    *
000330* 11/09/2012 JCPV SOL-02982 VENTANA DE 90 DIAS A PRECISION DE     JCPV1209
000340*                 TIMESTAMP, EXCLUYE MOVIMIENTOS DEL DIA DE      *
000350*                 CORTE CON HORA MAYOR A MEDIANOCHE              *
000360* 15/07/2022 JCPV SOL-03906 LA CLASE DE DIA SE IMPRIME EN EL      JCPV2207
000370*                 IDIOMA ORIGINAL DEL EMISOR (RUSO), NO EN       *
000380*                 ESPANOL. REESCRIBE ESCRIBE-REPORTE-LABORAL     *
000390*                 COMO PARRAFOS PERFORM...THRU, SIN PERFORM      *
000400*                 VARYING EN LINEA                               *
000410******************************************************************
000420 ID DIVISION.
000430 PROGRAM-ID. CFRPLAB.
000440 AUTHOR. MARIA VILLAGRAN.
000450 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000460 DATE-WRITTEN. 09/02/2006.
000470 DATE-COMPILED.
000480 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000570            ORGANIZATION  IS SEQUENTIAL
000580            ACCESS        IS SEQUENTIAL
000590            FILE STATUS   IS FS-TRNVAL
000600                             FSE-TRNVAL.
000610
000620     SELECT WORKDAYRPT   ASSIGN TO WORKDAYRPT
000630            ORGANIZATION  IS SEQUENTIAL
000640            FILE STATUS   IS FS-LABRPT.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680******************************************************************
000690*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000700******************************************************************
000710*   EXTRACTO DEPURADO DE MOVIMIENTOS
000720 FD TRANSACVAL.
000730     COPY CFTRNRG.
000740*   REPORTE DE PROMEDIO LABORAL/FIN DE SEMANA, 2 LINEAS FIJAS
000750 FD WORKDAYRPT.
000760 01  CFG-LABRPT-REG.
000770     05  LAB-DAY-TYPE           PIC X(16).
000780     05  FILLER                 PIC X(01).
000790     05  LAB-AVG-SPENT          PIC Z(7)9.99.
000800     05  FILLER                 PIC X(13).
000810
000820 WORKING-STORAGE SECTION.
000830******************************************************************
000840*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000850******************************************************************
000860 01 WKS-FS-STATUS.
000870    02 WKS-STATUS.
000880       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000890       04 FSE-TRNVAL.
000900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000910          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000920          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000930       04 FS-LABRPT              PIC 9(02) VALUE ZEROES.
000940*      VARIABLES RUTINA DE FSE
000950       04 PROGRAMA               PIC X(08) VALUE SPACES.
000960       04 ARCHIVO                PIC X(08) VALUE SPACES.
000970       04 ACCION                 PIC X(10) VALUE SPACES.
000980       04 LLAVE                  PIC X(32) VALUE SPACES.
000990******************************************************************
001000*              P A R A M E T R O S   D E L   R E P O R T E       *
001010******************************************************************
001020 01  WKS-PARAM-FECHA            PIC 9(08).
001030 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001040     02  WKS-PARAM-ANIO         PIC 9(04).
001050     02  WKS-PARAM-MES          PIC 9(02).
001060     02  WKS-PARAM-DIA          PIC 9(02).
001070******************************************************************
001080*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001090******************************************************************
001100 01  WKS-CFFECUT-LINK.
001110     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001120     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001130     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001140     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001150     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001160     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001170     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001180     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001190     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001200     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001210     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001220******************************************************************
001230*              R E C U R S O S   D E   T R A B A J O             *
001240******************************************************************
001250 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001260 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001270     02  WKS-OPER-ANIO          PIC 9(04).
001280     02  WKS-OPER-MES           PIC 9(02).
001290     02  WKS-OPER-DIA           PIC 9(02).
001300*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001310*--> VENTANA A PRECISION DE SEGUNDO (JCPV1209)
001320 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001330 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001340 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001350 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001360
001370 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001380
001390*--> INDICE 1=LABORAL (LUN-VIE) 2=FIN DE SEMANA (SAB-DOM)
001400 01  WKS-TABLA-CLASES.
001410     02  WKS-CLASE-ENTRY OCCURS 2 TIMES.
001420         04  WKS-CLASE-SUMA     PIC S9(11)V99 VALUE ZEROES.
001430         04  WKS-CLASE-CONTADOR PIC 9(07) COMP VALUE ZEROES.
001440
001450*--> NOMBRES DE CLASE EN EL IDIOMA ORIGINAL DEL EMISOR (JCPV2207)
001460 01  WKS-NOMBRES-CLASES.
001470     02  FILLER  PIC X(16) VALUE 'Рабочий  '.
001480     02  FILLER  PIC X(16) VALUE 'Выходной'.
001490 01  WKS-NOMBRES-CLASES-R REDEFINES WKS-NOMBRES-CLASES.
001500     02  WKS-NOMBRE-CLASE OCCURS 2 TIMES  PIC X(16).
001510
001520 01  WKS-VARIABLES-TRABAJO.
001530     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001540     02  WKS-POS-CLASE          PIC 9(02) COMP VALUE ZEROES.
001550     02  FILLER                 PIC X(04) VALUE SPACES.
001560 01  WKS-FLAGS.
001570     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001580         88  FIN-TRNVAL                   VALUE 1.
001590
001600******************************************************************
001610 PROCEDURE DIVISION.
001620******************************************************************
001630*               S E C C I O N    P R I N C I P A L
001640******************************************************************
001650 000-MAIN SECTION.
001660     PERFORM APERTURA-ARCHIVOS
001670     PERFORM LEE-PARAMETROS
001680     PERFORM CALCULA-VENTANA-90-DIAS
001690     PERFORM LEE-TRANSACVAL
001700     PERFORM ACUMULA-TIPO-DIA
001710        UNTIL FIN-TRNVAL
001720     PERFORM ESCRIBE-REPORTE-LABORAL
001730     PERFORM CIERRA-ARCHIVOS
001740     STOP RUN.
001750 000-MAIN-E. EXIT.
001760
001770 APERTURA-ARCHIVOS SECTION.
001780     MOVE   'CFRPLAB'   TO   PROGRAMA
001790     OPEN INPUT  TRANSACVAL
001800          OUTPUT WORKDAYRPT
001810     IF FS-TRNVAL NOT EQUAL 0
001820        MOVE 'OPEN'        TO    ACCION
001830        MOVE SPACES        TO    LLAVE
001840        MOVE 'TRNVAL'      TO    ARCHIVO
001850        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001860                              FS-TRNVAL, FSE-TRNVAL
001870        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001880                UPON CONSOLE
001890        MOVE 91            TO    RETURN-CODE
001900        STOP RUN
001910     END-IF.
001920 APERTURA-ARCHIVOS-E. EXIT.
001930
001940 LEE-PARAMETROS SECTION.
001950     ACCEPT WKS-PARAM-FECHA      FROM SYSIN.
001960 LEE-PARAMETROS-E. EXIT.
001970
001980 CALCULA-VENTANA-90-DIAS SECTION.
001990     MOVE 2                      TO WKS-CF-FUNCION
002000     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002010     CALL 'CFFECUT' USING WKS-CF-FUNCION
002020                           WKS-CF-FECHA-ENTRADA
002030                           WKS-CF-HORA-ENTRADA
002040                           WKS-CF-HMS-ENTRADA
002050                           WKS-CF-PERIODO-COD
002060                           WKS-CF-FECHA-INICIO
002070                           WKS-CF-FECHA-FIN
002080                           WKS-CF-HMS-FIN
002090                           WKS-CF-INDICE-DIA
002100                           WKS-CF-SALUDO
002110                           WKS-CF-RETORNO
002120*--> WKS-CF-HMS-FIN LLEGA EN CERO PARA LA VENTANA DE 90 DIAS
002130*--> (JCPV1209)
002140     COMPUTE WKS-INICIO-TIMESTAMP =
002150             WKS-CF-FECHA-INICIO * 1000000
002160     COMPUTE WKS-FIN-TIMESTAMP =
002170             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002180 CALCULA-VENTANA-90-DIAS-E. EXIT.
002190
002200******************************************************************
002210*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA, OBTIENE EL      *
002220*    INDICE DE DIA (CALL CFFECUT) Y LO CLASIFICA LABORAL/FIN DE *
002230*    SEMANA (SOL-02242)                                          *
002240******************************************************************
002250 ACUMULA-TIPO-DIA SECTION.
002260     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002270     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002280     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002290     STRING TRN-OPER-HORA    DELIMITED BY SIZE
002300            TRN-OPER-MINUTO  DELIMITED BY SIZE
002310            TRN-OPER-SEGUNDO DELIMITED BY SIZE
002320       INTO WKS-OPER-HMS
002330     END-STRING
002340     COMPUTE WKS-OPER-TIMESTAMP =
002350             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
002360     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
002370        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
002380        MOVE 3                     TO WKS-CF-FUNCION
002390        MOVE WKS-OPER-FECHA        TO WKS-CF-FECHA-ENTRADA
002400        CALL 'CFFECUT' USING WKS-CF-FUNCION
002410                              WKS-CF-FECHA-ENTRADA
002420                              WKS-CF-HORA-ENTRADA
002430                              WKS-CF-HMS-ENTRADA
002440                              WKS-CF-PERIODO-COD
002450                              WKS-CF-FECHA-INICIO
002460                              WKS-CF-FECHA-FIN
002470                              WKS-CF-HMS-FIN
002480                              WKS-CF-INDICE-DIA
002490                              WKS-CF-SALUDO
002500                              WKS-CF-RETORNO
002510        IF WKS-CF-INDICE-DIA <= 4
002520           MOVE 1 TO WKS-POS-CLASE
002530        ELSE
002540           MOVE 2 TO WKS-POS-CLASE
002550        END-IF
002560        IF TRN-IMP-OPER < 0
002570           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002580        ELSE
002590           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
002600        END-IF
002610        ADD WKS-IMPORTE-ABS TO WKS-CLASE-SUMA (WKS-POS-CLASE)
002620        ADD 1                TO WKS-CLASE-CONTADOR (WKS-POS-CLASE)
002630     END-IF
002640     PERFORM LEE-TRANSACVAL.
002650 ACUMULA-TIPO-DIA-E. EXIT.
002660
002670 LEE-TRANSACVAL SECTION.
002680     READ TRANSACVAL NEXT RECORD
002690        AT END
002700           MOVE 1 TO WKS-FIN-TRNVAL
002710     END-READ.
002720 LEE-TRANSACVAL-E. EXIT.
002730
002740******************************************************************
002750*    UNA LINEA POR CLASE CON AL MENOS UN MOVIMIENTO EN LA        *
002760*    VENTANA (JCPV9709: PROMEDIO REDONDEADO A 2 DECIMALES)       *
002770******************************************************************
002780 ESCRIBE-REPORTE-LABORAL SECTION.
002790     MOVE 1 TO WKS-I
002800     PERFORM ESCRIBE-LINEA-CLASE THRU ESCRIBE-LINEA-CLASE-E
002810        UNTIL WKS-I > 2.
002820 ESCRIBE-REPORTE-LABORAL-E. EXIT.
002830
002840*--> UNA LINEA POR CADA CLASE CON MOVIMIENTOS (JCPV2207)
002850 ESCRIBE-LINEA-CLASE SECTION.
002860     IF WKS-CLASE-CONTADOR (WKS-I) > 0
002870        MOVE SPACES                     TO CFG-LABRPT-REG
002880        MOVE WKS-NOMBRE-CLASE (WKS-I)   TO LAB-DAY-TYPE
002890        COMPUTE LAB-AVG-SPENT ROUNDED =
002900                WKS-CLASE-SUMA (WKS-I) /
002910                WKS-CLASE-CONTADOR (WKS-I)
002920        WRITE CFG-LABRPT-REG
002930     END-IF
002940     ADD 1 TO WKS-I.
002950 ESCRIBE-LINEA-CLASE-E. EXIT.
002960
002970 CIERRA-ARCHIVOS SECTION.
002980     CLOSE TRANSACVAL
002990           WORKDAYRPT.
003000 CIERRA-ARCHIVOS-E. EXIT.
