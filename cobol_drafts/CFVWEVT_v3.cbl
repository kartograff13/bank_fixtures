000100******************************************************************
000110* FECHA       : 19/06/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWEVT                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN DE MOVIMIENTOS (PAGINA DE EVENTOS).      *
000170*             : TOTALES Y DESGLOSE POR CATEGORIA DE CONSUMOS E   *
000180*             : INGRESOS EN LA VENTANA DE PERIODO SOLICITADA,    *
000190*             : SUBTOTAL DE EFECTIVO Y TRASPASOS, TASAS DE       *
000200*             : CAMBIO Y PRECIOS DE ACCIONES CONFIGURADOS        *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), EVENTPAGE=S       *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE PERIODO W/M/Y/ALL)    *
000240* INSTALADO   : 19/06/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA DE EVENTOS                        *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 19/06/2017 LFMJ SOL-03341 CREACION DEL PROGRAMA ORIGINAL        LFMJ1706
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 11/11/2020 MRVQ SOL-03750 SI EL CODIGO DE PERIODO NO ES         MRVQ2011
000350*                 VALIDO (W/M/Y/ALL) SE ASUME M                  *
000360* 14/03/2022 JCPV SOL-03861 EL PARAMETRO DE HORA SE RECIBE        JCPV2203
000370*                 COMPLETO (HHMMSS) PARA QUE LA VENTANA DE
000380*                 PERIODO SE COMPARE A PRECISION DE TIMESTAMP
000390* 02/07/2022 JCPV SOL-03902 CORRIGE EL SUBTOTAL DE EFECTIVO/      JCPV2207
000400*                 TRASPASOS: COMPARABA CONTRA LITERALES EN
000410*                 ESPANOL, LA CATEGORIA LLEGA DEL ARCHIVO EN EL
000420*                 IDIOMA ORIGINAL DEL EMISOR
000430* 15/07/2022 JCPV SOL-03909 LA CATEGORIA SOBRANTE SE ESCRIBE      JCPV1507
000440*                 EN EL IDIOMA ORIGINAL DEL EMISOR (RUSO), NO
000450*                 COMO "OTROS". CORRIGE TRUNCAMIENTOS DE
000460*                 INSTRUCCION EN LA BUSQUEDA Y EN LA PERMUTA DE
000470*                 LA BURBUJA. REESCRIBE TODOS LOS PARRAFOS CON
000480*                 CICLOS COMO PERFORM...THRU, SIN PERFORM
000490*                 VARYING EN LINEA
000500******************************************************************
000510 ID DIVISION.
000520 PROGRAM-ID. CFVWEVT.
000530 AUTHOR. LUIS FERNANDO MEJIA.
000540 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000550 DATE-WRITTEN. 19/06/2017.
000560 DATE-COMPILED.
000570 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000660            ORGANIZATION  IS SEQUENTIAL
000670            ACCESS        IS SEQUENTIAL
000680            FILE STATUS   IS FS-TRNVAL
000690                              FSE-TRNVAL.
000700
000710     SELECT USERPARM      ASSIGN TO USERPARM
000720            OPTIONAL
000730            ORGANIZATION  IS SEQUENTIAL
000740            ACCESS        IS SEQUENTIAL
000750            FILE STATUS   IS FS-USRPRM.
000760
000770     SELECT EVENTPAGE     ASSIGN TO EVENTPAGE
000780            ORGANIZATION  IS SEQUENTIAL
000790            FILE STATUS   IS FS-EVPOUT.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830******************************************************************
000840*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000850******************************************************************
000860*   EXTRACTO DEPURADO DE MOVIMIENTOS
000870 FD TRANSACVAL.
000880     COPY CFTRNRG.
000890*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000900 FD USERPARM.
000910     COPY CFPARRG.
000920*   RESUMEN DE PAGINA DE EVENTOS, VARIAS CLASES DE LINEA
000930 FD EVENTPAGE.
000940 01  CFG-EVPOUT-TOTAL.
000950     05  EVP-TOTAL-TIPO         PIC X(08).
000960     05  FILLER                 PIC X(01).
000970     05  EVP-TOTAL-MONTO        PIC Z(8)9.
000980     05  FILLER                 PIC X(42).
000990 01  CFG-EVPOUT-CATEGORIA REDEFINES CFG-EVPOUT-TOTAL.
001000     05  EVP-CAT-NOMBRE         PIC X(30).
001010     05  FILLER                 PIC X(01).
001020     05  EVP-CAT-MONTO          PIC -(7)9.99.
001030     05  FILLER                 PIC X(18).
001040 01  CFG-EVPOUT-MONEDA REDEFINES CFG-EVPOUT-TOTAL.
001050     05  EVP-MONEDA-COD         PIC X(03).
001060     05  FILLER                 PIC X(01).
001070     05  EVP-MONEDA-TASA        PIC Z(4)9.99.
001080     05  FILLER                 PIC X(48).
001090 01  CFG-EVPOUT-ACCION REDEFINES CFG-EVPOUT-TOTAL.
001100     05  EVP-ACCION-COD         PIC X(05).
001110     05  FILLER                 PIC X(01).
001120     05  EVP-ACCION-PRECIO      PIC Z(6)9.99.
001130     05  FILLER                 PIC X(44).
001140
001150 WORKING-STORAGE SECTION.
001160******************************************************************
001170*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001180******************************************************************
001190 01 WKS-FS-STATUS.
001200    02 WKS-STATUS.
001210       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001220       04 FSE-TRNVAL.
001230          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001240          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001250          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001260       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001270       04 FS-EVPOUT              PIC 9(02) VALUE ZEROES.
001280*      VARIABLES RUTINA DE FSE
001290       04 PROGRAMA               PIC X(08) VALUE SPACES.
001300       04 ARCHIVO                PIC X(08) VALUE SPACES.
001310       04 ACCION                 PIC X(10) VALUE SPACES.
001320       04 LLAVE                  PIC X(32) VALUE SPACES.
001330******************************************************************
001340*              P A R A M E T R O S   D E L   R E P O R T E       *
001350******************************************************************
001360 01  WKS-PARAM-FECHA            PIC 9(08).
001370 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001380     02  WKS-PARAM-ANIO         PIC 9(04).
001390     02  WKS-PARAM-MES          PIC 9(02).
001400     02  WKS-PARAM-DIA          PIC 9(02).
001410*--> HHMMSS COMPLETA DE LA HORA DE ANALISIS (JCPV2203)
001420 01  WKS-PARAM-HMS              PIC 9(06).
001430 01  WKS-PARAM-HMS-R REDEFINES WKS-PARAM-HMS.
001440     02  WKS-PARAM-HORA         PIC 9(02).
001450     02  WKS-PARAM-MINUTO       PIC 9(02).
001460     02  WKS-PARAM-SEGUNDO      PIC 9(02).
001470 01  WKS-PARAM-PERIODO          PIC X(04).
001480******************************************************************
001490*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001500******************************************************************
001510 01  WKS-CFFECUT-LINK.
001520     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001530     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001540     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001550     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001560     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001570     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001580     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001590     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001600     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001610     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001620     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001630******************************************************************
001640*              R E C U R S O S   D E   T R A B A J O             *
001650******************************************************************
001660 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001670 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001680     02  WKS-OPER-ANIO          PIC 9(04).
001690     02  WKS-OPER-MES           PIC 9(02).
001700     02  WKS-OPER-DIA           PIC 9(02).
001710*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001720*--> VENTANA DE PERIODO A PRECISION DE SEGUNDO (JCPV2203)
001730 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001740 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001750 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001760 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001770 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001780 01  WKS-TOTAL-GASTO            PIC S9(09)V99 VALUE ZEROES.
001790 01  WKS-TOTAL-GASTO-ENT        PIC S9(09)    VALUE ZEROES.
001800 01  WKS-TOTAL-INGRESO          PIC S9(09)V99 VALUE ZEROES.
001810 01  WKS-TOTAL-INGRESO-ENT      PIC S9(09)    VALUE ZEROES.
001820 01  WKS-REMANENTE-GASTO        PIC S9(09)V99 VALUE ZEROES.
001830*--> TABLA DE CATEGORIAS DE CONSUMO (TOPE 20, SOLO SE INFORMAN
001840*--> LAS 7 MAYORES, EL RESTO SE AGRUPA EN "Остальное")
001850 01  WKS-TABLA-CAT-GASTO.
001860     02  WKS-CATG-ENTRY OCCURS 20 TIMES.
001870         04  WKS-CATG-NOMBRE    PIC X(30) VALUE SPACES.
001880         04  WKS-CATG-MONTO     PIC S9(09)V99 VALUE ZEROES.
001890*--> TABLA DE CATEGORIAS DE INGRESO (TOPE 20)
001900 01  WKS-TABLA-CAT-INGRESO.
001910     02  WKS-CATI-ENTRY OCCURS 20 TIMES.
001920         04  WKS-CATI-NOMBRE    PIC X(30) VALUE SPACES.
001930         04  WKS-CATI-MONTO     PIC S9(09)V99 VALUE ZEROES.
001940*--> SUBTOTAL DE EFECTIVO Y TRASPASOS (SOLO 2 CATEGORIAS POSIBLES)
001950 01  WKS-TABLA-EFVO.
001960     02  WKS-EFVO-ENTRY OCCURS 2 TIMES.
001970         04  WKS-EFVO-NOMBRE    PIC X(30) VALUE SPACES.
001980         04  WKS-EFVO-MONTO     PIC S9(09)V99 VALUE ZEROES.
001990*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
002000 01  WKS-LISTA-MONEDAS.
002010     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
002020     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
002030         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
002040 01  WKS-LISTA-ACCIONES.
002050     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
002060     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
002070         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
002080 01  WKS-SWAP-NOMBRE            PIC X(30) VALUE SPACES.
002090 01  WKS-SWAP-MONTO             PIC S9(09)V99 VALUE ZEROES.
002100 01  WKS-VARIABLES-TRABAJO.
002110     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
002120     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
002130     02  WKS-CATG-USADAS        PIC 9(02) COMP VALUE ZEROES.
002140     02  WKS-CATG-POS           PIC 9(02) COMP VALUE ZEROES.
002150     02  WKS-CATI-USADAS        PIC 9(02) COMP VALUE ZEROES.
002160     02  WKS-CATI-POS           PIC 9(02) COMP VALUE ZEROES.
002170     02  WKS-EFVO-USADAS        PIC 9(02) COMP VALUE ZEROES.
002180     02  WKS-EFVO-POS           PIC 9(02) COMP VALUE ZEROES.
002190     02  WKS-TOPE-DESGLOSE      PIC 9(02) COMP VALUE ZEROES.
002200     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
002210     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
002220 01  WKS-FLAGS.
002230     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
002240         88  FIN-TRNVAL                   VALUE 1.
002250
002260******************************************************************
002270 PROCEDURE DIVISION.
002280******************************************************************
002290*               S E C C I O N    P R I N C I P A L
002300******************************************************************
002310 000-MAIN SECTION.
002320     PERFORM APERTURA-ARCHIVOS
002330     PERFORM LEE-PARAMETROS
002340     PERFORM VALIDA-PERIODO
002350     PERFORM CALCULA-VENTANA-PERIODO
002360     PERFORM CARGA-LISTA-USERPARM
002370     PERFORM LEE-TRANSACVAL
002380     PERFORM ACUMULA-MOVIMIENTO
002390        UNTIL FIN-TRNVAL
002400     PERFORM ORDENA-CATEGORIAS-GASTO
002410     PERFORM ORDENA-CATEGORIAS-INGRESO
002420     PERFORM ORDENA-EFECTIVO-TRASPASO
002430     PERFORM ESCRIBE-TOTAL-GASTO
002440     PERFORM ESCRIBE-CATEGORIAS-GASTO
002450     PERFORM ESCRIBE-EFECTIVO-TRASPASO
002460     PERFORM ESCRIBE-TOTAL-INGRESO
002470     PERFORM ESCRIBE-CATEGORIAS-INGRESO
002480     PERFORM ESCRIBE-MONEDAS
002490     PERFORM ESCRIBE-ACCIONES
002500     PERFORM CIERRA-ARCHIVOS
002510     STOP RUN.
002520 000-MAIN-E. EXIT.
002530
002540 APERTURA-ARCHIVOS SECTION.
002550     MOVE   'CFVWEVT'   TO   PROGRAMA
002560     OPEN INPUT  TRANSACVAL
002570     IF FS-TRNVAL NOT EQUAL 0
002580        MOVE 'OPEN'        TO    ACCION
002590        MOVE SPACES        TO    LLAVE
002600        MOVE 'TRNVAL'      TO    ARCHIVO
002610        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002620                              FS-TRNVAL, FSE-TRNVAL
002630        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002640                UPON CONSOLE
002650        MOVE 91            TO    RETURN-CODE
002660        STOP RUN
002670     END-IF
002680     OPEN OUTPUT EVENTPAGE.
002690 APERTURA-ARCHIVOS-E. EXIT.
002700
002710 LEE-PARAMETROS SECTION.
002720     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002730     ACCEPT WKS-PARAM-HMS        FROM SYSIN
002740     ACCEPT WKS-PARAM-PERIODO    FROM SYSIN.
002750 LEE-PARAMETROS-E. EXIT.
002760
002770******************************************************************
002780*    SI EL CODIGO DE PERIODO NO ES W, M, Y O ALL SE ASUME M      *
002790*    (MRVQ2011)                                                  *
002800******************************************************************
002810 VALIDA-PERIODO SECTION.
002820     IF WKS-PARAM-PERIODO NOT = 'W   ' AND
002830        WKS-PARAM-PERIODO NOT = 'M   ' AND
002840        WKS-PARAM-PERIODO NOT = 'Y   ' AND
002850        WKS-PARAM-PERIODO NOT = 'ALL '
002860        MOVE 'M   ' TO WKS-PARAM-PERIODO
002870     END-IF.
002880 VALIDA-PERIODO-E. EXIT.
002890
002900 CALCULA-VENTANA-PERIODO SECTION.
002910     MOVE 1                      TO WKS-CF-FUNCION
002920     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002930     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002940     MOVE WKS-PARAM-HMS          TO WKS-CF-HMS-ENTRADA
002950     MOVE WKS-PARAM-PERIODO      TO WKS-CF-PERIODO-COD
002960     CALL 'CFFECUT' USING WKS-CF-FUNCION
002970                           WKS-CF-FECHA-ENTRADA
002980                           WKS-CF-HORA-ENTRADA
002990                           WKS-CF-HMS-ENTRADA
003000                           WKS-CF-PERIODO-COD
003010                           WKS-CF-FECHA-INICIO
003020                           WKS-CF-FECHA-FIN
003030                           WKS-CF-HMS-FIN
003040                           WKS-CF-INDICE-DIA
003050                           WKS-CF-SALUDO
003060                           WKS-CF-RETORNO
003070*--> TIMESTAMPS DE LA VENTANA PARA EL COMPARATIVO DE ACUMULA-
003080*--> MOVIMIENTO (JCPV2203)
003090     COMPUTE WKS-INICIO-TIMESTAMP =
003100             WKS-CF-FECHA-INICIO * 1000000
003110     COMPUTE WKS-FIN-TIMESTAMP =
003120             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
003130 CALCULA-VENTANA-PERIODO-E. EXIT.
003140
003150******************************************************************
003160*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
003170*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
003180*    (JCPV1902)                                                  *
003190******************************************************************
003200 CARGA-LISTA-USERPARM SECTION.
003210     OPEN INPUT USERPARM
003220     IF FS-USRPRM = 0
003230        READ USERPARM
003240           AT END
003250              PERFORM CARGA-LISTA-DEFECTO
003260           NOT AT END
003270              PERFORM COPIA-LISTA-USERPARM
003280        END-READ
003290        CLOSE USERPARM
003300     ELSE
003310        PERFORM CARGA-LISTA-DEFECTO
003320     END-IF.
003330 CARGA-LISTA-USERPARM-E. EXIT.
003340
003350 COPIA-LISTA-USERPARM SECTION.
003360     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003370     MOVE 1 TO WKS-I
003380     PERFORM COPIA-MONEDA-USERPARM THRU COPIA-MONEDA-USERPARM-E
003390        UNTIL WKS-I > WKS-NUM-MONEDAS
003400     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003410     MOVE 1 TO WKS-I
003420     PERFORM COPIA-ACCION-USERPARM THRU COPIA-ACCION-USERPARM-E
003430        UNTIL WKS-I > WKS-NUM-ACCIONES.
003440 COPIA-LISTA-USERPARM-E. EXIT.
003450
003460*--> COPIA UNA MONEDA DEL USERPARM A LA LISTA (JCPV2207)
003470 COPIA-MONEDA-USERPARM SECTION.
003480     MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003490     ADD 1 TO WKS-I.
003500 COPIA-MONEDA-USERPARM-E. EXIT.
003510
003520*--> COPIA UNA ACCION DEL USERPARM A LA LISTA (JCPV2207)
003530 COPIA-ACCION-USERPARM SECTION.
003540     MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003550     ADD 1 TO WKS-I.
003560 COPIA-ACCION-USERPARM-E. EXIT.
003570
003580 CARGA-LISTA-DEFECTO SECTION.
003590     MOVE 2              TO WKS-NUM-MONEDAS
003600     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003610     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003620     MOVE 5              TO WKS-NUM-ACCIONES
003630     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003640     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003650     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003660     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003670     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003680 CARGA-LISTA-DEFECTO-E. EXIT.
003690
003700 LEE-TRANSACVAL SECTION.
003710     READ TRANSACVAL NEXT RECORD
003720        AT END
003730           MOVE 1 TO WKS-FIN-TRNVAL
003740     END-READ.
003750 LEE-TRANSACVAL-E. EXIT.
003760
003770******************************************************************
003780*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL PERIODO,     *
003790*    ACUMULA GASTO O INGRESO POR CATEGORIA SEGUN EL SIGNO DEL    *
003800*    IMPORTE (CFVWEVT)                                           *
003810******************************************************************
003820 ACUMULA-MOVIMIENTO SECTION.
003830     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003840     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003850     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003860     STRING TRN-OPER-HORA    DELIMITED BY SIZE
003870            TRN-OPER-MINUTO  DELIMITED BY SIZE
003880            TRN-OPER-SEGUNDO DELIMITED BY SIZE
003890       INTO WKS-OPER-HMS
003900     END-STRING
003910     COMPUTE WKS-OPER-TIMESTAMP =
003920             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
003930     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
003940        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
003950        IF TRN-IMP-OPER < 0
003960           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003970           ADD WKS-IMPORTE-ABS TO WKS-TOTAL-GASTO
003980           PERFORM BUSCA-POSICION-CATG
003990           IF WKS-CATG-POS > 0
004000              ADD WKS-IMPORTE-ABS TO WKS-CATG-MONTO (WKS-CATG-POS)
004010           END-IF
004020*--> SUBTOTAL DE EFECTIVO/TRASPASOS: LA CATEGORIA LLEGA DEL
004030*--> ARCHIVO EN SU IDIOMA ORIGINAL, NO SE TRADUCE (JCPV2207)
004040           IF TRN-CATEGORIA = 'Наличные' OR
004050              TRN-CATEGORIA = 'Переводы'
004060              PERFORM BUSCA-POSICION-EFVO
004070              IF WKS-EFVO-POS > 0
004080                 ADD WKS-IMPORTE-ABS
004090                    TO WKS-EFVO-MONTO (WKS-EFVO-POS)
004100              END-IF
004110           END-IF
004120        ELSE
004130           IF TRN-IMP-OPER > 0
004140              ADD TRN-IMP-OPER TO WKS-TOTAL-INGRESO
004150              PERFORM BUSCA-POSICION-CATI
004160              IF WKS-CATI-POS > 0
004170                 ADD TRN-IMP-OPER
004180                    TO WKS-CATI-MONTO (WKS-CATI-POS)
004190              END-IF
004200           END-IF
004210        END-IF
004220     END-IF
004230     PERFORM LEE-TRANSACVAL.
004240 ACUMULA-MOVIMIENTO-E. EXIT.
004250
004260 BUSCA-POSICION-CATG SECTION.
004270     MOVE 0 TO WKS-CATG-POS
004280     MOVE 1 TO WKS-I
004290     PERFORM BUSCA-COMPARA-CATG THRU BUSCA-COMPARA-CATG-E
004300        UNTIL WKS-I > WKS-CATG-USADAS
004310     IF WKS-CATG-POS = 0 AND WKS-CATG-USADAS < 20
004320        ADD 1                       TO WKS-CATG-USADAS
004330        MOVE WKS-CATG-USADAS        TO WKS-CATG-POS
004340        MOVE TRN-CATEGORIA TO WKS-CATG-NOMBRE (WKS-CATG-POS)
004350     END-IF.
004360 BUSCA-POSICION-CATG-E. EXIT.
004370
004380*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
004390 BUSCA-COMPARA-CATG SECTION.
004400     IF WKS-CATG-NOMBRE (WKS-I) = TRN-CATEGORIA
004410        MOVE WKS-I TO WKS-CATG-POS
004420     END-IF
004430     ADD 1 TO WKS-I.
004440 BUSCA-COMPARA-CATG-E. EXIT.
004450
004460 BUSCA-POSICION-CATI SECTION.
004470     MOVE 0 TO WKS-CATI-POS
004480     MOVE 1 TO WKS-I
004490     PERFORM BUSCA-COMPARA-CATI THRU BUSCA-COMPARA-CATI-E
004500        UNTIL WKS-I > WKS-CATI-USADAS
004510     IF WKS-CATI-POS = 0 AND WKS-CATI-USADAS < 20
004520        ADD 1                       TO WKS-CATI-USADAS
004530        MOVE WKS-CATI-USADAS        TO WKS-CATI-POS
004540        MOVE TRN-CATEGORIA TO WKS-CATI-NOMBRE (WKS-CATI-POS)
004550     END-IF.
004560 BUSCA-POSICION-CATI-E. EXIT.
004570
004580*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
004590 BUSCA-COMPARA-CATI SECTION.
004600     IF WKS-CATI-NOMBRE (WKS-I) = TRN-CATEGORIA
004610        MOVE WKS-I TO WKS-CATI-POS
004620     END-IF
004630     ADD 1 TO WKS-I.
004640 BUSCA-COMPARA-CATI-E. EXIT.
004650
004660 BUSCA-POSICION-EFVO SECTION.
004670     MOVE 0 TO WKS-EFVO-POS
004680     MOVE 1 TO WKS-I
004690     PERFORM BUSCA-COMPARA-EFVO THRU BUSCA-COMPARA-EFVO-E
004700        UNTIL WKS-I > WKS-EFVO-USADAS
004710     IF WKS-EFVO-POS = 0 AND WKS-EFVO-USADAS < 2
004720        ADD 1                       TO WKS-EFVO-USADAS
004730        MOVE WKS-EFVO-USADAS        TO WKS-EFVO-POS
004740        MOVE TRN-CATEGORIA TO WKS-EFVO-NOMBRE (WKS-EFVO-POS)
004750     END-IF.
004760 BUSCA-POSICION-EFVO-E. EXIT.
004770
004780*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
004790 BUSCA-COMPARA-EFVO SECTION.
004800     IF WKS-EFVO-NOMBRE (WKS-I) = TRN-CATEGORIA
004810        MOVE WKS-I TO WKS-EFVO-POS
004820     END-IF
004830     ADD 1 TO WKS-I.
004840 BUSCA-COMPARA-EFVO-E. EXIT.
004850
004860******************************************************************
004870*    ORDENA LA TABLA DE CATEGORIAS DE CONSUMO DE MAYOR A MENOR   *
004880*    IMPORTE (BURBUJA, LA TABLA NUNCA PASA DE 20 RENGLONES)      *
004890******************************************************************
004900 ORDENA-CATEGORIAS-GASTO SECTION.
004910     MOVE 1 TO WKS-I
004920     PERFORM ORDENA-PASADA-CATG THRU ORDENA-PASADA-CATG-E
004930        UNTIL WKS-I >= WKS-CATG-USADAS.
004940 ORDENA-CATEGORIAS-GASTO-E. EXIT.
004950
004960*--> UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE GASTO (JCPV2207)
004970 ORDENA-PASADA-CATG SECTION.
004980     MOVE 1 TO WKS-J
004990     PERFORM ORDENA-COMPARA-CATG THRU ORDENA-COMPARA-CATG-E
005000        UNTIL WKS-J >= WKS-CATG-USADAS - WKS-I + 1
005010     ADD 1 TO WKS-I.
005020 ORDENA-PASADA-CATG-E. EXIT.
005030
005040*--> COMPARA Y PERMUTA UN PAR ADYACENTE DE LA TABLA (JCPV2207)
005050 ORDENA-COMPARA-CATG SECTION.
005060     IF WKS-CATG-MONTO (WKS-J) < WKS-CATG-MONTO (WKS-J + 1)
005070        MOVE WKS-CATG-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
005080        MOVE WKS-CATG-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
005090        MOVE WKS-CATG-NOMBRE (WKS-J + 1)
005100             TO WKS-CATG-NOMBRE (WKS-J)
005110        MOVE WKS-CATG-MONTO  (WKS-J + 1)
005120             TO WKS-CATG-MONTO (WKS-J)
005130        MOVE WKS-SWAP-NOMBRE        TO WKS-CATG-NOMBRE (WKS-J + 1)
005140        MOVE WKS-SWAP-MONTO         TO WKS-CATG-MONTO  (WKS-J + 1)
005150     END-IF
005160     ADD 1 TO WKS-J.
005170 ORDENA-COMPARA-CATG-E. EXIT.
005180
005190 ORDENA-CATEGORIAS-INGRESO SECTION.
005200     MOVE 1 TO WKS-I
005210     PERFORM ORDENA-PASADA-CATI THRU ORDENA-PASADA-CATI-E
005220        UNTIL WKS-I >= WKS-CATI-USADAS.
005230 ORDENA-CATEGORIAS-INGRESO-E. EXIT.
005240
005250*--> UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE INGRESO (JCPV2207)
005260 ORDENA-PASADA-CATI SECTION.
005270     MOVE 1 TO WKS-J
005280     PERFORM ORDENA-COMPARA-CATI THRU ORDENA-COMPARA-CATI-E
005290        UNTIL WKS-J >= WKS-CATI-USADAS - WKS-I + 1
005300     ADD 1 TO WKS-I.
005310 ORDENA-PASADA-CATI-E. EXIT.
005320
005330*--> COMPARA Y PERMUTA UN PAR ADYACENTE DE LA TABLA (JCPV2207)
005340 ORDENA-COMPARA-CATI SECTION.
005350     IF WKS-CATI-MONTO (WKS-J) < WKS-CATI-MONTO (WKS-J + 1)
005360        MOVE WKS-CATI-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
005370        MOVE WKS-CATI-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
005380        MOVE WKS-CATI-NOMBRE (WKS-J + 1)
005390             TO WKS-CATI-NOMBRE (WKS-J)
005400        MOVE WKS-CATI-MONTO  (WKS-J + 1)
005410             TO WKS-CATI-MONTO (WKS-J)
005420        MOVE WKS-SWAP-NOMBRE        TO WKS-CATI-NOMBRE (WKS-J + 1)
005430        MOVE WKS-SWAP-MONTO         TO WKS-CATI-MONTO  (WKS-J + 1)
005440     END-IF
005450     ADD 1 TO WKS-J.
005460 ORDENA-COMPARA-CATI-E. EXIT.
005470
005480 ORDENA-EFECTIVO-TRASPASO SECTION.
005490     IF WKS-EFVO-USADAS = 2 AND
005500        WKS-EFVO-MONTO (1) < WKS-EFVO-MONTO (2)
005510        MOVE WKS-EFVO-NOMBRE (1) TO WKS-SWAP-NOMBRE
005520        MOVE WKS-EFVO-MONTO  (1) TO WKS-SWAP-MONTO
005530        MOVE WKS-EFVO-NOMBRE (2) TO WKS-EFVO-NOMBRE (1)
005540        MOVE WKS-EFVO-MONTO  (2) TO WKS-EFVO-MONTO  (1)
005550        MOVE WKS-SWAP-NOMBRE     TO WKS-EFVO-NOMBRE (2)
005560        MOVE WKS-SWAP-MONTO      TO WKS-EFVO-MONTO  (2)
005570     END-IF.
005580 ORDENA-EFECTIVO-TRASPASO-E. EXIT.
005590
005600 ESCRIBE-TOTAL-GASTO SECTION.
005610     COMPUTE WKS-TOTAL-GASTO-ENT ROUNDED = WKS-TOTAL-GASTO
005620     MOVE SPACES               TO CFG-EVPOUT-TOTAL
005630     MOVE 'GASTO   '           TO EVP-TOTAL-TIPO
005640     MOVE WKS-TOTAL-GASTO-ENT  TO EVP-TOTAL-MONTO
005650     WRITE CFG-EVPOUT-TOTAL.
005660 ESCRIBE-TOTAL-GASTO-E. EXIT.
005670
005680******************************************************************
005690*    LAS 7 CATEGORIAS DE MAYOR CONSUMO, EL RESTO SE AGRUPA EN    *
005700*    LA CATEGORIA "Остальное" SI EL REMANENTE ES MAYOR A CERO    *
005710******************************************************************
005720 ESCRIBE-CATEGORIAS-GASTO SECTION.
005730     MOVE 7 TO WKS-TOPE-DESGLOSE
005740     IF WKS-CATG-USADAS < 7
005750        MOVE WKS-CATG-USADAS TO WKS-TOPE-DESGLOSE
005760     END-IF
005770     MOVE 1 TO WKS-I
005780     PERFORM ESCRIBE-LINEA-CATG THRU ESCRIBE-LINEA-CATG-E
005790        UNTIL WKS-I > WKS-TOPE-DESGLOSE
005800     MOVE 0 TO WKS-REMANENTE-GASTO
005810     IF WKS-CATG-USADAS > 7
005820        MOVE 8 TO WKS-I
005830        PERFORM SUMA-REMANENTE-CATG THRU SUMA-REMANENTE-CATG-E
005840           UNTIL WKS-I > WKS-CATG-USADAS
005850        IF WKS-REMANENTE-GASTO > 0
005860           MOVE SPACES               TO CFG-EVPOUT-CATEGORIA
005870           MOVE 'Остальное'          TO EVP-CAT-NOMBRE
005880           MOVE WKS-REMANENTE-GASTO  TO EVP-CAT-MONTO
005890           WRITE CFG-EVPOUT-CATEGORIA
005900        END-IF
005910     END-IF.
005920 ESCRIBE-CATEGORIAS-GASTO-E. EXIT.
005930
005940*--> ESCRIBE UNA LINEA DE LAS 7 MAYORES (JCPV2207)
005950 ESCRIBE-LINEA-CATG SECTION.
005960     MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
005970     MOVE WKS-CATG-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
005980     MOVE WKS-CATG-MONTO  (WKS-I)   TO EVP-CAT-MONTO
005990     WRITE CFG-EVPOUT-CATEGORIA
006000     ADD 1 TO WKS-I.
006010 ESCRIBE-LINEA-CATG-E. EXIT.
006020
006030*--> ACUMULA EL REMANENTE DE CATEGORIAS 8 EN ADELANTE (JCPV2207)
006040 SUMA-REMANENTE-CATG SECTION.
006050     ADD WKS-CATG-MONTO (WKS-I) TO WKS-REMANENTE-GASTO
006060     ADD 1 TO WKS-I.
006070 SUMA-REMANENTE-CATG-E. EXIT.
006080
006090 ESCRIBE-EFECTIVO-TRASPASO SECTION.
006100     MOVE 1 TO WKS-I
006110     PERFORM ESCRIBE-LINEA-EFVO THRU ESCRIBE-LINEA-EFVO-E
006120        UNTIL WKS-I > WKS-EFVO-USADAS.
006130 ESCRIBE-EFECTIVO-TRASPASO-E. EXIT.
006140
006150*--> ESCRIBE UNA LINEA SI LA CATEGORIA TUVO MONTO (JCPV2207)
006160 ESCRIBE-LINEA-EFVO SECTION.
006170     IF WKS-EFVO-MONTO (WKS-I) > 0
006180        MOVE SPACES                  TO CFG-EVPOUT-CATEGORIA
006190        MOVE WKS-EFVO-NOMBRE (WKS-I) TO EVP-CAT-NOMBRE
006200        MOVE WKS-EFVO-MONTO  (WKS-I) TO EVP-CAT-MONTO
006210        WRITE CFG-EVPOUT-CATEGORIA
006220     END-IF
006230     ADD 1 TO WKS-I.
006240 ESCRIBE-LINEA-EFVO-E. EXIT.
006250
006260 ESCRIBE-TOTAL-INGRESO SECTION.
006270     COMPUTE WKS-TOTAL-INGRESO-ENT ROUNDED = WKS-TOTAL-INGRESO
006280     MOVE SPACES                 TO CFG-EVPOUT-TOTAL
006290     MOVE 'INGRESO '             TO EVP-TOTAL-TIPO
006300     MOVE WKS-TOTAL-INGRESO-ENT  TO EVP-TOTAL-MONTO
006310     WRITE CFG-EVPOUT-TOTAL.
006320 ESCRIBE-TOTAL-INGRESO-E. EXIT.
006330
006340 ESCRIBE-CATEGORIAS-INGRESO SECTION.
006350     MOVE 1 TO WKS-I
006360     PERFORM ESCRIBE-LINEA-CATI THRU ESCRIBE-LINEA-CATI-E
006370        UNTIL WKS-I > WKS-CATI-USADAS.
006380 ESCRIBE-CATEGORIAS-INGRESO-E. EXIT.
006390
006400*--> ESCRIBE UNA LINEA DE CATEGORIA DE INGRESO (JCPV2207)
006410 ESCRIBE-LINEA-CATI SECTION.
006420     MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
006430     MOVE WKS-CATI-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
006440     MOVE WKS-CATI-MONTO  (WKS-I)   TO EVP-CAT-MONTO
006450     WRITE CFG-EVPOUT-CATEGORIA
006460     ADD 1 TO WKS-I.
006470 ESCRIBE-LINEA-CATI-E. EXIT.
006480
006490******************************************************************
006500*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
006510******************************************************************
006520 ESCRIBE-MONEDAS SECTION.
006530     MOVE 1 TO WKS-I
006540     PERFORM ESCRIBE-LINEA-MONEDA THRU ESCRIBE-LINEA-MONEDA-E
006550        UNTIL WKS-I > WKS-NUM-MONEDAS.
006560 ESCRIBE-MONEDAS-E. EXIT.
006570
006580*--> ESCRIBE UNA LINEA DE TASA DE MONEDA (JCPV2207)
006590 ESCRIBE-LINEA-MONEDA SECTION.
006600     EVALUATE WKS-MONEDA-COD (WKS-I)
006610        WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
006620        WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
006630        WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
006640        WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
006650     END-EVALUATE
006660     MOVE SPACES                   TO CFG-EVPOUT-MONEDA
006670     MOVE WKS-MONEDA-COD (WKS-I)   TO EVP-MONEDA-COD
006680     MOVE WKS-TASA-MONEDA          TO EVP-MONEDA-TASA
006690     WRITE CFG-EVPOUT-MONEDA
006700     ADD 1 TO WKS-I.
006710 ESCRIBE-LINEA-MONEDA-E. EXIT.
006720
006730******************************************************************
006740*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
006750*    MSFT=300.00 TSLA=200.00 OTRA=100.00
006760******************************************************************
006770 ESCRIBE-ACCIONES SECTION.
006780     MOVE 1 TO WKS-I
006790     PERFORM ESCRIBE-LINEA-ACCION THRU ESCRIBE-LINEA-ACCION-E
006800        UNTIL WKS-I > WKS-NUM-ACCIONES.
006810 ESCRIBE-ACCIONES-E. EXIT.
006820
006830*--> ESCRIBE UNA LINEA DE PRECIO DE ACCION (JCPV2207)
006840 ESCRIBE-LINEA-ACCION SECTION.
006850     EVALUATE WKS-ACCION-COD (WKS-I)
006860        WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
006870        WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
006880        WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
006890        WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
006900        WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
006910        WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
006920     END-EVALUATE
006930     MOVE SPACES                    TO CFG-EVPOUT-ACCION
006940     MOVE WKS-ACCION-COD (WKS-I)    TO EVP-ACCION-COD
006950     MOVE WKS-PRECIO-ACCION         TO EVP-ACCION-PRECIO
006960     WRITE CFG-EVPOUT-ACCION
006970     ADD 1 TO WKS-I.
006980 ESCRIBE-LINEA-ACCION-E. EXIT.
006990
007000 CIERRA-ARCHIVOS SECTION.
007010     CLOSE TRANSACVAL
007020           EVENTPAGE.
007030 CIERRA-ARCHIVOS-E. EXIT.
