000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPSEM                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO PROMEDIO POR DIA DE LA SEMANA. *
000170*             : TOMA LOS 90 DIAS QUE TERMINAN EN LA FECHA DE    *
000180*             : CORTE RECIBIDA POR SYSIN, AGRUPA POR DIA DE LA  *
000190*             : SEMANA DE LA OPERACION Y PROMEDIA EL VALOR      *
000200*             : ABSOLUTO DEL IMPORTE                             *
000210* ARCHIVOS    : TRANSACVAL=E, WEEKDAYRPT=S                      *
000220* ACCION (ES) : R=REPORTE UNICO                                 *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA 90 DIAS E INDICE DIA)   *
000240* INSTALADO   : 09/02/2006                                      *
000250* BPM/RATIONAL: 228866                                          *
000260* NOMBRE      : REPORTE PROMEDIO POR DIA DE SEMANA              *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 09/02/2006 MRVQ SOL-02241 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000310* 17/07/2009 JCPV SOL-02616 SE REDONDEA EL PROMEDIO A 2           JCPV0907
000320*                 DECIMALES (ANTES TRUNCABA)                    *
000330* 11/09/2012 JCPV SOL-02981 VENTANA DE 90 DIAS A PRECISION DE     JCPV1209
000340*                 TIMESTAMP, EXCLUYE MOVIMIENTOS DEL DIA DE      *
000350*                 CORTE CON HORA MAYOR A MEDIANOCHE              *
000360******************************************************************
000370 ID DIVISION.
000380 PROGRAM-ID. CFRPSEM.
000390 AUTHOR. MARIA VILLAGRAN.
000400 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000410 DATE-WRITTEN. 09/02/2006.
000420 DATE-COMPILED.
000430 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000520            ORGANIZATION  IS SEQUENTIAL
000530            ACCESS        IS SEQUENTIAL
000540            FILE STATUS   IS FS-TRNVAL
000550                             FSE-TRNVAL.
000560
000570     SELECT WEEKDAYRPT   ASSIGN TO WEEKDAYRPT
000580            ORGANIZATION  IS SEQUENTIAL
000590            FILE STATUS   IS FS-SEMRPT.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630******************************************************************
000640*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000650******************************************************************
000660*   EXTRACTO DEPURADO DE MOVIMIENTOS
000670 FD TRANSACVAL.
000680     COPY CFTRNRG.
000690*   REPORTE DE PROMEDIO POR DIA DE LA SEMANA, HASTA 7 LINEAS
000700 FD WEEKDAYRPT.
000710 01  CFG-SEMRPT-REG.
000720     05  SEM-WEEKDAY-NAME       PIC X(12).
000730     05  FILLER                 PIC X(01).
000740     05  SEM-AVG-SPENT          PIC Z(7)9.99.
000750     05  FILLER                 PIC X(09).
000760
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000800******************************************************************
000810 01 WKS-FS-STATUS.
000820    02 WKS-STATUS.
000830       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000840       04 FSE-TRNVAL.
000850          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000860          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000870          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000880       04 FS-SEMRPT              PIC 9(02) VALUE ZEROES.
000890*      VARIABLES RUTINA DE FSE
000900       04 PROGRAMA               PIC X(08) VALUE SPACES.
000910       04 ARCHIVO                PIC X(08) VALUE SPACES.
000920       04 ACCION                 PIC X(10) VALUE SPACES.
000930       04 LLAVE                  PIC X(32) VALUE SPACES.
000940******************************************************************
000950*              P A R A M E T R O S   D E L   R E P O R T E       *
000960******************************************************************
000970 01  WKS-PARAM-FECHA            PIC 9(08).
000980 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
000990     02  WKS-PARAM-ANIO         PIC 9(04).
001000     02  WKS-PARAM-MES          PIC 9(02).
001010     02  WKS-PARAM-DIA          PIC 9(02).
001020******************************************************************
001030*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001040******************************************************************
001050 01  WKS-CFFECUT-LINK.
001060     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001070     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001080     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001090     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001100     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001110     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001120     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001130     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001140     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001150     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001160     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001170******************************************************************
001180*              R E C U R S O S   D E   T R A B A J O             *
001190******************************************************************
001200 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001210 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001220     02  WKS-OPER-ANIO          PIC 9(04).
001230     02  WKS-OPER-MES           PIC 9(02).
001240     02  WKS-OPER-DIA           PIC 9(02).
001250*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001260*--> VENTANA A PRECISION DE SEGUNDO (JCPV1209)
001270 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001280 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001290 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001300 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001310
001320 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001330
001340*--> INDICE 1=LUNES 2=MARTES 3=MIERCOLES 4=JUEVES 5=VIERNES
001350*--> 6=SABADO 7=DOMINGO (SE SUMA 1 AL INDICE QUE DEVUELVE CFFECUT)
001360 01  WKS-TABLA-DIAS-SEM.
001370     02  WKS-DIA-ENTRY OCCURS 7 TIMES.
001380         04  WKS-DIA-SUMA       PIC S9(11)V99 VALUE ZEROES.
001390         04  WKS-DIA-CONTADOR   PIC 9(07) COMP VALUE ZEROES.
001400
001410 01  WKS-NOMBRES-DIAS.
001420     02  FILLER  PIC X(12) VALUE 'LUNES       '.
001430     02  FILLER  PIC X(12) VALUE 'MARTES      '.
001440     02  FILLER  PIC X(12) VALUE 'MIERCOLES   '.
001450     02  FILLER  PIC X(12) VALUE 'JUEVES      '.
001460     02  FILLER  PIC X(12) VALUE 'VIERNES     '.
001470     02  FILLER  PIC X(12) VALUE 'SABADO      '.
001480     02  FILLER  PIC X(12) VALUE 'DOMINGO     '.
001490 01  WKS-NOMBRES-DIAS-R REDEFINES WKS-NOMBRES-DIAS.
001500     02  WKS-NOMBRE-DIA OCCURS 7 TIMES  PIC X(12).
001510
001520 01  WKS-VARIABLES-TRABAJO.
001530     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001540     02  WKS-POS-DIA             PIC 9(02) COMP VALUE ZEROES.
001550     02  FILLER                 PIC X(04) VALUE SPACES.
001560 01  WKS-FLAGS.
001570     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001580         88  FIN-TRNVAL                   VALUE 1.
001590
001600******************************************************************
001610 PROCEDURE DIVISION.
001620******************************************************************
001630*               S E C C I O N    P R I N C I P A L
001640******************************************************************
001650 000-MAIN SECTION.
001660     PERFORM APERTURA-ARCHIVOS
001670     PERFORM LEE-PARAMETROS
001680     PERFORM CALCULA-VENTANA-90-DIAS
001690     PERFORM LEE-TRANSACVAL
001700     PERFORM ACUMULA-DIA-SEMANA
001710        UNTIL FIN-TRNVAL
001720     PERFORM ESCRIBE-REPORTE-SEMANA
001730     PERFORM CIERRA-ARCHIVOS
001740     STOP RUN.
001750 000-MAIN-E. EXIT.
001760
001770 APERTURA-ARCHIVOS SECTION.
001780     MOVE   'CFRPSEM'   TO   PROGRAMA
001790     OPEN INPUT  TRANSACVAL
001800          OUTPUT WEEKDAYRPT
001810     IF FS-TRNVAL NOT EQUAL 0
001820        MOVE 'OPEN'        TO    ACCION
001830        MOVE SPACES        TO    LLAVE
001840        MOVE 'TRNVAL'      TO    ARCHIVO
001850        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001860                              FS-TRNVAL, FSE-TRNVAL
001870        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001880                UPON CONSOLE
001890        MOVE 91            TO    RETURN-CODE
001900        STOP RUN
001910     END-IF.
001920 APERTURA-ARCHIVOS-E. EXIT.
001930
001940 LEE-PARAMETROS SECTION.
001950     ACCEPT WKS-PARAM-FECHA      FROM SYSIN.
001960 LEE-PARAMETROS-E. EXIT.
001970
001980 CALCULA-VENTANA-90-DIAS SECTION.
001990     MOVE 2                      TO WKS-CF-FUNCION
002000     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002010     CALL 'CFFECUT' USING WKS-CF-FUNCION
002020                           WKS-CF-FECHA-ENTRADA
002030                           WKS-CF-HORA-ENTRADA
002040                           WKS-CF-HMS-ENTRADA
002050                           WKS-CF-PERIODO-COD
002060                           WKS-CF-FECHA-INICIO
002070                           WKS-CF-FECHA-FIN
002080                           WKS-CF-HMS-FIN
002090                           WKS-CF-INDICE-DIA
002100                           WKS-CF-SALUDO
002110                           WKS-CF-RETORNO
002120*--> WKS-CF-HMS-FIN LLEGA EN CERO PARA LA VENTANA DE 90 DIAS
002130*--> (JCPV1209)
002140     COMPUTE WKS-INICIO-TIMESTAMP =
002150             WKS-CF-FECHA-INICIO * 1000000
002160     COMPUTE WKS-FIN-TIMESTAMP =
002170             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002180 CALCULA-VENTANA-90-DIAS-E. EXIT.
002190
002200******************************************************************
002210*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA, OBTIENE EL      *
002220*    INDICE DE DIA DE LA SEMANA (CALL CFFECUT) Y ACUMULA         *
002230*    SUMA/CONTADOR EN LA TABLA (SOL-02241)                       *
002240******************************************************************
002250 ACUMULA-DIA-SEMANA SECTION.
002260     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002270     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002280     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002290     STRING TRN-OPER-HORA    DELIMITED BY SIZE
002300            TRN-OPER-MINUTO  DELIMITED BY SIZE
002310            TRN-OPER-SEGUNDO DELIMITED BY SIZE
002320       INTO WKS-OPER-HMS
002330     END-STRING
002340     COMPUTE WKS-OPER-TIMESTAMP =
002350             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
002360     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
002370        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
002380        MOVE 3                     TO WKS-CF-FUNCION
002390        MOVE WKS-OPER-FECHA        TO WKS-CF-FECHA-ENTRADA
002400        CALL 'CFFECUT' USING WKS-CF-FUNCION
002410                              WKS-CF-FECHA-ENTRADA
002420                              WKS-CF-HORA-ENTRADA
002430                              WKS-CF-HMS-ENTRADA
002440                              WKS-CF-PERIODO-COD
002450                              WKS-CF-FECHA-INICIO
002460                              WKS-CF-FECHA-FIN
002470                              WKS-CF-HMS-FIN
002480                              WKS-CF-INDICE-DIA
002490                              WKS-CF-SALUDO
002500                              WKS-CF-RETORNO
002510        COMPUTE WKS-POS-DIA = WKS-CF-INDICE-DIA + 1
002520        IF TRN-IMP-OPER < 0
002530           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002540        ELSE
002550           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
002560        END-IF
002570        ADD WKS-IMPORTE-ABS TO WKS-DIA-SUMA (WKS-POS-DIA)
002580        ADD 1                TO WKS-DIA-CONTADOR (WKS-POS-DIA)
002590     END-IF
002600     PERFORM LEE-TRANSACVAL.
002610 ACUMULA-DIA-SEMANA-E. EXIT.
002620
002630 LEE-TRANSACVAL SECTION.
002640     READ TRANSACVAL NEXT RECORD
002650        AT END
002660           MOVE 1 TO WKS-FIN-TRNVAL
002670     END-READ.
002680 LEE-TRANSACVAL-E. EXIT.
002690
002700******************************************************************
002710*    UNA LINEA POR DIA CON AL MENOS UN MOVIMIENTO EN LA VENTANA  *
002720*    (JCPV9709: PROMEDIO REDONDEADO A 2 DECIMALES)               *
002730******************************************************************
002740 ESCRIBE-REPORTE-SEMANA SECTION.
002750     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7
002760        IF WKS-DIA-CONTADOR (WKS-I) > 0
002770           MOVE SPACES                TO CFG-SEMRPT-REG
002780           MOVE WKS-NOMBRE-DIA (WKS-I) TO SEM-WEEKDAY-NAME
002790           COMPUTE SEM-AVG-SPENT ROUNDED =
002800                   WKS-DIA-SUMA (WKS-I) / WKS-DIA-CONTADOR (WKS-I)
002810           WRITE CFG-SEMRPT-REG
002820        END-IF
002830     END-PERFORM.
002840 ESCRIBE-REPORTE-SEMANA-E. EXIT.
002850
002860 CIERRA-ARCHIVOS SECTION.
002870     CLOSE TRANSACVAL
002880           WEEKDAYRPT.
002890 CIERRA-ARCHIVOS-E. EXIT.
