000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPCAT                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO POR CATEGORIA. TOMA LOS 90 DIAS*
000170*             : QUE TERMINAN EN LA FECHA DE CORTE RECIBIDA POR  *
000180*             : SYSIN, FILTRA POR LA CATEGORIA SOLICITADA Y     *
000190*             : SUMA EL IMPORTE POR MES CALENDARIO              *
000200* ARCHIVOS    : TRANSACVAL=E, CATEGORYRPT=S                     *
000210* ACCION (ES) : R=REPORTE UNICO                                 *
000220* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE 90 DIAS)             *
000230* INSTALADO   : 09/02/2006                                      *
000240* BPM/RATIONAL: 228866                                          *
000250* NOMBRE      : REPORTE GASTO POR CATEGORIA                     *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 09/02/2006 MRVQ SOL-02240 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000300* 17/07/2009 JCPV SOL-02615 SE AGREGA MENSAJE SIN DATOS           JCPV0907
000310*                 CUANDO LA SELECCION QUEDA VACIA                *
000320* 03/04/2012 MRVQ SOL-02910 TOPE DE 5 MESES EN LA TABLA DE        MRVQ1204
000330*                 ACUMULACION POR SEGURIDAD                     *
000340* 11/09/2012 JCPV SOL-02980 VENTANA DE 90 DIAS A PRECISION DE     JCPV1209
000350*                 TIMESTAMP (HORA/MINUTO/SEGUNDO) PARA EXCLUIR  *
000360*                 MOVIMIENTOS DEL DIA DE CORTE CON HORA MAYOR A *
000370*                 MEDIANOCHE                                    *
000380******************************************************************
000390 ID DIVISION.
000400 PROGRAM-ID. CFRPCAT.
000410 AUTHOR. MARIA VILLAGRAN.
000420 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000430 DATE-WRITTEN. 09/02/2006.
000440 DATE-COMPILED.
000450 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000540            ORGANIZATION  IS SEQUENTIAL
000550            ACCESS        IS SEQUENTIAL
000560            FILE STATUS   IS FS-TRNVAL
000570                             FSE-TRNVAL.
000580
000590     SELECT CATEGORYRPT  ASSIGN TO CATEGORYRPT
000600            ORGANIZATION  IS SEQUENTIAL
000610            FILE STATUS   IS FS-CATRPT.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650******************************************************************
000660*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000670******************************************************************
000680*   EXTRACTO DEPURADO DE MOVIMIENTOS
000690 FD TRANSACVAL.
000700     COPY CFTRNRG.
000710*   REPORTE DE GASTO POR CATEGORIA, UNA LINEA POR MES
000720 FD CATEGORYRPT.
000730 01  CFG-CATRPT-REG.
000740     05  CAT-MONTH              PIC X(07).
000750     05  FILLER                 PIC X(01).
000760     05  CAT-TOTAL-SPENT        PIC Z(7)9.99.
000770     05  FILLER                 PIC X(09).
000780 01  CFG-CATRPT-MSG REDEFINES CFG-CATRPT-REG.
000790     05  CAT-MSG                PIC X(40).
000800
000810 WORKING-STORAGE SECTION.
000820******************************************************************
000830*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000840******************************************************************
000850 01 WKS-FS-STATUS.
000860    02 WKS-STATUS.
000870       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000880       04 FSE-TRNVAL.
000890          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000910          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000920       04 FS-CATRPT              PIC 9(02) VALUE ZEROES.
000930*      VARIABLES RUTINA DE FSE
000940       04 PROGRAMA               PIC X(08) VALUE SPACES.
000950       04 ARCHIVO                PIC X(08) VALUE SPACES.
000960       04 ACCION                 PIC X(10) VALUE SPACES.
000970       04 LLAVE                  PIC X(32) VALUE SPACES.
000980******************************************************************
000990*              P A R A M E T R O S   D E L   R E P O R T E       *
001000******************************************************************
001010 01  WKS-PARAM-FECHA            PIC 9(08).
001020 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001030     02  WKS-PARAM-ANIO         PIC 9(04).
001040     02  WKS-PARAM-MES          PIC 9(02).
001050     02  WKS-PARAM-DIA          PIC 9(02).
001060 01  WKS-PARAMETROS.
001070     02  WKS-PARAM-CATEGORIA    PIC X(30).
001080     02  FILLER                 PIC X(04) VALUE SPACES.
001090******************************************************************
001100*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001110******************************************************************
001120 01  WKS-CFFECUT-LINK.
001130     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001140     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001150     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001160     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001170     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001180     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001190     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001200     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001210     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001220     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001230     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001240******************************************************************
001250*              R E C U R S O S   D E   T R A B A J O             *
001260******************************************************************
001270 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001280 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001290     02  WKS-OPER-ANIO          PIC 9(04).
001300     02  WKS-OPER-MES           PIC 9(02).
001310     02  WKS-OPER-DIA           PIC 9(02).
001320*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001330*--> VENTANA A PRECISION DE SEGUNDO (JCPV1209)
001340 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001350 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001360 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001370 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001380
001390 01  WKS-TABLA-MESES.
001400     02  WKS-MES-ENTRY OCCURS 5 TIMES.
001410         04  WKS-MES-CLAVE      PIC X(07) VALUE SPACES.
001420         04  WKS-MES-SUMA       PIC S9(09)V99 VALUE ZEROES.
001430 01  WKS-VARIABLES-TRABAJO.
001440     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001450     02  WKS-MES-USADOS         PIC 9(02) COMP VALUE ZEROES.
001460     02  WKS-MES-POS            PIC 9(02) COMP VALUE ZEROES.
001470     02  WKS-CLAVE-BUSCADA      PIC X(07) VALUE SPACES.
001480     02  FILLER                 PIC X(04) VALUE SPACES.
001490 01  WKS-FLAGS.
001500     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001510         88  FIN-TRNVAL                   VALUE 1.
001520
001530******************************************************************
001540 PROCEDURE DIVISION.
001550******************************************************************
001560*               S E C C I O N    P R I N C I P A L
001570******************************************************************
001580 000-MAIN SECTION.
001590     PERFORM APERTURA-ARCHIVOS
001600     PERFORM LEE-PARAMETROS
001610     PERFORM CALCULA-VENTANA-90-DIAS
001620     PERFORM LEE-TRANSACVAL
001630     PERFORM ACUMULA-CATEGORIA
001640        UNTIL FIN-TRNVAL
001650     PERFORM ESCRIBE-REPORTE-CATEGORIA
001660     PERFORM CIERRA-ARCHIVOS
001670     STOP RUN.
001680 000-MAIN-E. EXIT.
001690
001700 APERTURA-ARCHIVOS SECTION.
001710     MOVE   'CFRPCAT'   TO   PROGRAMA
001720     OPEN INPUT  TRANSACVAL
001730          OUTPUT CATEGORYRPT
001740     IF FS-TRNVAL NOT EQUAL 0
001750        MOVE 'OPEN'        TO    ACCION
001760        MOVE SPACES        TO    LLAVE
001770        MOVE 'TRNVAL'      TO    ARCHIVO
001780        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001790                              FS-TRNVAL, FSE-TRNVAL
001800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001810                UPON CONSOLE
001820        MOVE 91            TO    RETURN-CODE
001830        STOP RUN
001840     END-IF.
001850 APERTURA-ARCHIVOS-E. EXIT.
001860
001870 LEE-PARAMETROS SECTION.
001880     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
001890     ACCEPT WKS-PARAM-CATEGORIA  FROM SYSIN.
001900 LEE-PARAMETROS-E. EXIT.
001910
001920 CALCULA-VENTANA-90-DIAS SECTION.
001930     MOVE 2                      TO WKS-CF-FUNCION
001940     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
001950     CALL 'CFFECUT' USING WKS-CF-FUNCION
001960                           WKS-CF-FECHA-ENTRADA
001970                           WKS-CF-HORA-ENTRADA
001980                           WKS-CF-HMS-ENTRADA
001990                           WKS-CF-PERIODO-COD
002000                           WKS-CF-FECHA-INICIO
002010                           WKS-CF-FECHA-FIN
002020                           WKS-CF-HMS-FIN
002030                           WKS-CF-INDICE-DIA
002040                           WKS-CF-SALUDO
002050                           WKS-CF-RETORNO
002060*--> WKS-CF-FECHA-INICIO SE COMPARA SIEMPRE A MEDIANOCHE,
002070*--> WKS-CF-HMS-FIN LLEGA EN CERO PARA LA VENTANA DE 90 DIAS
002080*--> (JCPV1209)
002090     COMPUTE WKS-INICIO-TIMESTAMP =
002100             WKS-CF-FECHA-INICIO * 1000000
002110     COMPUTE WKS-FIN-TIMESTAMP =
002120             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002130 CALCULA-VENTANA-90-DIAS-E. EXIT.
002140
002150******************************************************************
002160*    UN REGISTRO A LA VEZ: VALIDA VENTANA Y CATEGORIA, ACUMULA   *
002170*    EN LA TABLA DE MESES (SOL-02240)                            *
002180******************************************************************
002190 ACUMULA-CATEGORIA SECTION.
002200     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002210     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002220     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002230     STRING TRN-OPER-HORA    DELIMITED BY SIZE
002240            TRN-OPER-MINUTO  DELIMITED BY SIZE
002250            TRN-OPER-SEGUNDO DELIMITED BY SIZE
002260       INTO WKS-OPER-HMS
002270     END-STRING
002280     COMPUTE WKS-OPER-TIMESTAMP =
002290             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
002300     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
002310        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP     AND
002320        TRN-CATEGORIA = WKS-PARAM-CATEGORIA
002330        PERFORM BUSCA-POSICION-MES
002340        IF WKS-MES-POS > 0
002350           ADD TRN-IMP-OPER TO WKS-MES-SUMA (WKS-MES-POS)
002360        END-IF
002370     END-IF
002380     PERFORM LEE-TRANSACVAL.
002390 ACUMULA-CATEGORIA-E. EXIT.
002400
002410******************************************************************
002420*    BUSCA LA CLAVE YYYY-MM EN LA TABLA, LA CREA SI NO EXISTE.   *
002430*    SI LA TABLA YA TIENE 5 MESES SE IGNORA EL REGISTRO (ESTO    *
002440*    NO OCURRE EN PRODUCCION, LA VENTANA ES DE 90 DIAS)          *
002450*    (MAXIMO 5 MESES, SOL-02910)                                 *
002460******************************************************************
002470 BUSCA-POSICION-MES SECTION.
002480     MOVE 0 TO WKS-MES-POS
002490     STRING WKS-OPER-ANIO DELIMITED BY SIZE
002500            '-'           DELIMITED BY SIZE
002510            WKS-OPER-MES  DELIMITED BY SIZE
002520       INTO WKS-CLAVE-BUSCADA
002530     END-STRING
002540     PERFORM VARYING WKS-I FROM 1 BY 1
002550             UNTIL WKS-I > WKS-MES-USADOS
002560        IF WKS-MES-CLAVE (WKS-I) = WKS-CLAVE-BUSCADA
002570           MOVE WKS-I TO WKS-MES-POS
002580        END-IF
002590     END-PERFORM
002600     IF WKS-MES-POS = 0 AND WKS-MES-USADOS < 5
002610        ADD 1                  TO WKS-MES-USADOS
002620        MOVE WKS-MES-USADOS    TO WKS-MES-POS
002630        MOVE WKS-CLAVE-BUSCADA TO WKS-MES-CLAVE (WKS-MES-POS)
002640     END-IF.
002650 BUSCA-POSICION-MES-E. EXIT.
002660
002670 LEE-TRANSACVAL SECTION.
002680     READ TRANSACVAL NEXT RECORD
002690        AT END
002700           MOVE 1 TO WKS-FIN-TRNVAL
002710     END-READ.
002720 LEE-TRANSACVAL-E. EXIT.
002730
002740******************************************************************
002750*    ESCRIBE UNA LINEA POR MES CON DATOS; SI LA SELECCION QUEDO  *
002760*    VACIA ESCRIBE EL MENSAJE SIN DATOS (SOL-02615)              *
002770******************************************************************
002780 ESCRIBE-REPORTE-CATEGORIA SECTION.
002790     IF WKS-MES-USADOS = 0
002800        MOVE SPACES          TO CFG-CATRPT-REG
002810        MOVE 'NO HAY DATOS PARA ESTA CATEGORIA' TO CAT-MSG
002820        WRITE CFG-CATRPT-MSG
002830     ELSE
002840        PERFORM VARYING WKS-I FROM 1 BY 1
002850                UNTIL WKS-I > WKS-MES-USADOS
002860           MOVE SPACES                   TO CFG-CATRPT-REG
002870           MOVE WKS-MES-CLAVE (WKS-I)    TO CAT-MONTH
002880           IF WKS-MES-SUMA (WKS-I) < 0
002890              COMPUTE CAT-TOTAL-SPENT =
002900                      WKS-MES-SUMA (WKS-I) * -1
002910           ELSE
002920              MOVE WKS-MES-SUMA (WKS-I)  TO CAT-TOTAL-SPENT
002930           END-IF
002940           WRITE CFG-CATRPT-REG
002950        END-PERFORM
002960     END-IF.
002970 ESCRIBE-REPORTE-CATEGORIA-E. EXIT.
002980
002990 CIERRA-ARCHIVOS SECTION.
003000     CLOSE TRANSACVAL
003010           CATEGORYRPT.
003020 CIERRA-ARCHIVOS-E. EXIT.
