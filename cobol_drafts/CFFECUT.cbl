000100******************************************************************
000110* FECHA       : 14/01/1991
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)
000130* APLICACION  : TARJETA CONSUMO PERSONAL
000140* PROGRAMA    : CFFECUT
000150* TIPO        : SUBPROGRAMA (CALL)
000160* DESCRIPCION : RUTINA DE FECHAS COMPARTIDA POR LOS PROGRAMAS DE
000170*             : REPORTES Y RESUMENES DE TARJETA. CALCULA VENTANAS
000180*             : DE FECHA (PERIODO W/M/Y/ALL Y VENTANA DE 90 DIAS),
000190*             : INDICE DE DIA DE LA SEMANA Y SALUDO POR HORA.
000200*             : NO UTILIZA FUNCIONES INTRINSECAS DE FECHA, TODO
000210*             : EL CALCULO SE HACE CON ARITMETICA DE TABLA, AL
000220*             : IGUAL QUE CIERRES1 (TLCU1C04).
000230* ARCHIVOS    : NO APLICA
000240* ACCION (ES) : 1=VENTANA PERIODO 2=VENTANA 90 DIAS
000250*             : 3=INDICE DIA SEMANA 4=SALUDO POR HORA
000260* PROGRAMA(S) : LLAMADO POR CFRPCAT, CFRPSEM, CFRPLAB, CFVWPRI,
000270*             : CFVWEVT
000280* INSTALADO   : 14/01/1991
000290* BPM/RATIONAL: 228866
000300* NOMBRE      : UTILERIA DE FECHAS TARJETA CONSUMO
000310* DESCRIPCION : MANTENIMIENTO
000320******************************************************************
000330*             C A M B I O S   A L   P R O G R A M A              *
000340******************************************************************
000350* 14/01/1991 PEDR SOL-00441 CREACION DEL PROGRAMA ORIGINAL        PEDR9101
000360* 03/05/1994 PEDR SOL-00919 AGREGA FUNCION 2 VENTANA 90 DIAS      PEDR9405
000370* 22/11/1998 JLCM SOL-01377 AMPLIACION A AAAA (MILENIO)           JLCM9811
000380* 09/04/1999 JLCM SOL-01402 PRUEBA DE BISIESTO ANIO 2000          JLCM9904
000390* 14/03/2003 MRVQ SOL-01960 AGREGA FUNCION 4 SALUDO HORA          MRVQ0303
000400* 09/02/2006 MRVQ SOL-02240 AGREGA FUNCION 1 VENTANA PERIODO      MRVQ0602
000410*             W/M/Y/ALL PARA RESUMENES DE PANTALLA                MRVQ0602
000420* 09/08/2008 MRVQ SOL-02715 CORRIGE FECHA-FIN DE VENTANA 'W',     MRVQ0809
000430*             NO SUMABA LOS 6 DIAS DESPUES DEL LUNES              MRVQ0809
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    CFFECUT.
000470 AUTHOR.        ERICK RAMIREZ.
000480 INSTALLATION.  BANCO - CENTRO DE COMPUTO.
000490 DATE-WRITTEN.  14/01/1991.
000500 DATE-COMPILED.
000510 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590******************************************************************
000600*              T A B L A   D E   D I A S   P O R   M E S        *
000610******************************************************************
000620 01  TABLA-DIAS.
000630     02  FILLER             PIC X(24) VALUE
000640         '312831303130313130313031'.
000650 01  TD REDEFINES TABLA-DIAS.
000660     02  DIA-FIN-MES        PIC 99 OCCURS 12 TIMES.
000670******************************************************************
000680*              C A M P O S   D E   T R A B A J O                *
000690******************************************************************
000700 01  WKS-VARIABLES-TRABAJO.
000710     02  WKS-ANIO               PIC 9(04)      VALUE ZEROES.
000720     02  WKS-MES                PIC 9(02)      VALUE ZEROES.
000730     02  WKS-DIA                PIC 9(02)      VALUE ZEROES.
000740     02  WKS-I                  PIC 9(03) COMP VALUE ZEROES.
000750     02  WKS-CONTADOR-DIAS      PIC 9(03) COMP VALUE ZEROES.
000760     02  FILLER                 PIC X(04)      VALUE SPACES.
000770*--> CAMPOS AUXILIARES DEL CALCULO DE BISIESTO
000780 01  WKS-BISIESTO.
000790     02  WKS-RES-4              PIC S9(04) COMP VALUE ZEROES.
000800     02  WKS-RES-100            PIC S9(04) COMP VALUE ZEROES.
000810     02  WKS-RES-400            PIC S9(04) COMP VALUE ZEROES.
000820     02  WKS-COC                PIC S9(08) COMP VALUE ZEROES.
000830     02  WKS-ES-BISIESTO        PIC 9(01)      VALUE ZEROES.
000840         88  ANIO-BISIESTO                     VALUE 1.
000850     02  FILLER                 PIC X(04)      VALUE SPACES.
000860*--> CAMPOS AUXILIARES DE LA CONGRUENCIA DE ZELLER (DIA SEMANA)
000870 01  WKS-ZELLER.
000880     02  WKS-Z-MES              PIC S9(04) COMP VALUE ZEROES.
000890     02  WKS-Z-ANIO             PIC S9(06) COMP VALUE ZEROES.
000900     02  WKS-Z-SIGLO            PIC S9(06) COMP VALUE ZEROES.
000910     02  WKS-Z-ANIO-SIGLO       PIC S9(06) COMP VALUE ZEROES.
000920     02  WKS-Z-TERMINO          PIC S9(08) COMP VALUE ZEROES.
000930     02  WKS-Z-COCIENTE         PIC S9(08) COMP VALUE ZEROES.
000940     02  WKS-Z-H                PIC S9(04) COMP VALUE ZEROES.
000950     02  FILLER                 PIC X(04)      VALUE SPACES.
000960******************************************************************
000970*              L I N K A G E   S E C T I O N                    *
000980******************************************************************
000990 LINKAGE SECTION.
001000 01  LNK-FUNCION                PIC 9(01).
001010*--> 1=VENTANA PERIODO 2=VENTANA 90 DIAS 3=INDICE DIA SEMANA
001020*--> 4=SALUDO POR HORA
001030 01  LNK-FECHA-ENTRADA           PIC 9(08).
001040 01  LNK-FECHA-ENTRADA-R REDEFINES LNK-FECHA-ENTRADA.
001050     02  LNK-ENT-ANIO            PIC 9(04).
001060     02  LNK-ENT-MES             PIC 9(02).
001070     02  LNK-ENT-DIA             PIC 9(02).
001080 01  LNK-HORA-ENTRADA            PIC 9(02).
001090 01  LNK-PERIODO-COD             PIC X(04).
001100*--> W=SEMANA M=MES Y=ANIO ALL=TODO OTRO=MES (SE ASUME M)
001110 01  LNK-FECHA-INICIO            PIC 9(08).
001120 01  LNK-FECHA-INICIO-R REDEFINES LNK-FECHA-INICIO.
001130     02  LNK-INI-ANIO            PIC 9(04).
001140     02  LNK-INI-MES             PIC 9(02).
001150     02  LNK-INI-DIA             PIC 9(02).
001160 01  LNK-FECHA-FIN                PIC 9(08).
001170 01  LNK-FECHA-FIN-R REDEFINES LNK-FECHA-FIN.
001180     02  LNK-FIN-ANIO            PIC 9(04).
001190     02  LNK-FIN-MES             PIC 9(02).
001200     02  LNK-FIN-DIA             PIC 9(02).
001210 01  LNK-INDICE-DIA               PIC 9(01).
001220*--> 0=LUNES 1=MARTES 2=MIERCOLES 3=JUEVES 4=VIERNES
001230*--> 5=SABADO 6=DOMINGO
001240 01  LNK-SALUDO                   PIC X(20).
001250 01  LNK-RETORNO                  PIC 9(02).
001260******************************************************************
001270 PROCEDURE DIVISION USING LNK-FUNCION      LNK-FECHA-ENTRADA
001280                           LNK-HORA-ENTRADA LNK-PERIODO-COD
001290                           LNK-FECHA-INICIO LNK-FECHA-FIN
001300                           LNK-INDICE-DIA   LNK-SALUDO
001310                           LNK-RETORNO.
001320******************************************************************
001330 000-MAIN SECTION.
001340     MOVE 0 TO LNK-RETORNO
001350     EVALUATE LNK-FUNCION
001360        WHEN 1 PERFORM CALC-VENTANA-PERIODO
001370        WHEN 2 PERFORM CALC-VENTANA-90-DIAS
001380        WHEN 3 PERFORM CALC-INDICE-DIA-SEM
001390        WHEN 4 PERFORM CALC-SALUDO-HORA
001400        WHEN OTHER MOVE 99 TO LNK-RETORNO
001410     END-EVALUATE
001420     GOBACK.
001430 000-MAIN-E. EXIT.
001440
001450******************************************************************
001460*        V E N T A N A   D E   P E R I O D O  (W/M/Y/ALL)        *
001470******************************************************************
001480 CALC-VENTANA-PERIODO SECTION.
001490     MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-FIN
001500     EVALUATE LNK-PERIODO-COD
001510        WHEN 'W'
001520           PERFORM CALC-INDICE-DIA-SEM
001530           MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-INICIO
001540           MOVE LNK-INDICE-DIA TO WKS-CONTADOR-DIAS
001550           PERFORM RESTAR-UN-DIA-INICIO
001560              WKS-CONTADOR-DIAS TIMES
001570           MOVE LNK-FECHA-INICIO TO LNK-FECHA-FIN
001580           PERFORM SUMAR-UN-DIA-FIN 6 TIMES
001590        WHEN 'Y'
001600           MOVE LNK-ENT-ANIO TO LNK-INI-ANIO
001610           MOVE 01           TO LNK-INI-MES
001620           MOVE 01           TO LNK-INI-DIA
001630        WHEN 'ALL'
001640*--> ALL: DESDE EL 01/01/1900
001650           MOVE 1900 TO LNK-INI-ANIO
001660           MOVE 01   TO LNK-INI-MES
001670           MOVE 01   TO LNK-INI-DIA
001680        WHEN OTHER
001690*--> 'M' O CUALQUIER CODIGO NO RECONOCIDO SE TRATA COMO MES
001700           MOVE LNK-ENT-ANIO TO LNK-INI-ANIO
001710           MOVE LNK-ENT-MES  TO LNK-INI-MES
001720           MOVE 01           TO LNK-INI-DIA
001730     END-EVALUATE.
001740 CALC-VENTANA-PERIODO-E. EXIT.
001750
001760******************************************************************
001770*     V E N T A N A   D E   9 0   D I A S   ( R E P O R T E S )  *
001780******************************************************************
001790 CALC-VENTANA-90-DIAS SECTION.
001800     MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-FIN
001810     MOVE LNK-FECHA-ENTRADA TO LNK-FECHA-INICIO
001820     PERFORM RESTAR-UN-DIA-INICIO 90 TIMES.
001830 CALC-VENTANA-90-DIAS-E. EXIT.
001840
001850******************************************************************
001860*   R E S T A   U N   D I A   A   L A   F E C H A   I N I C I O  *
001870******************************************************************
001880 RESTAR-UN-DIA-INICIO SECTION.
001890     IF LNK-INI-DIA > 1
001900        SUBTRACT 1 FROM LNK-INI-DIA
001910     ELSE
001920        IF LNK-INI-MES > 1
001930           SUBTRACT 1 FROM LNK-INI-MES
001940        ELSE
001950           MOVE 12 TO LNK-INI-MES
001960           SUBTRACT 1 FROM LNK-INI-ANIO
001970        END-IF
001980        MOVE LNK-INI-ANIO TO WKS-ANIO
001990        PERFORM CALC-BISIESTO
002000        IF LNK-INI-MES = 2 AND ANIO-BISIESTO
002010           MOVE 29 TO LNK-INI-DIA
002020        ELSE
002030           MOVE DIA-FIN-MES (LNK-INI-MES) TO LNK-INI-DIA
002040        END-IF
002050     END-IF.
002060 RESTAR-UN-DIA-INICIO-E. EXIT.
002070
002080******************************************************************
002090*   S U M A   U N   D I A   A   L A   F E C H A   F I N (PERIODO *
002100*   SEMANAL: LA VENTANA 'W' TERMINA 6 DIAS DESPUES DEL LUNES)    *
002110*   (MRVQ0809)                                                   *
002120******************************************************************
002130 SUMAR-UN-DIA-FIN SECTION.
002140     MOVE LNK-FIN-ANIO TO WKS-ANIO
002150     PERFORM CALC-BISIESTO
002160     IF LNK-FIN-MES = 2 AND ANIO-BISIESTO
002170        MOVE 29 TO WKS-DIA
002180     ELSE
002190        MOVE DIA-FIN-MES (LNK-FIN-MES) TO WKS-DIA
002200     END-IF
002210     IF LNK-FIN-DIA < WKS-DIA
002220        ADD 1 TO LNK-FIN-DIA
002230     ELSE
002240        MOVE 1 TO LNK-FIN-DIA
002250        IF LNK-FIN-MES < 12
002260           ADD 1 TO LNK-FIN-MES
002270        ELSE
002280           MOVE 1 TO LNK-FIN-MES
002290           ADD 1 TO LNK-FIN-ANIO
002300        END-IF
002310     END-IF.
002320 SUMAR-UN-DIA-FIN-E. EXIT.
002330
002340******************************************************************
002350*           C A L C U L A   S I   E L   A N I O   E S            *
002360*                       B I S I E S T O                          *
002370******************************************************************
002380 CALC-BISIESTO SECTION.
002390     DIVIDE WKS-ANIO BY 4   GIVING WKS-COC REMAINDER WKS-RES-4
002400     DIVIDE WKS-ANIO BY 100 GIVING WKS-COC REMAINDER WKS-RES-100
002410     DIVIDE WKS-ANIO BY 400 GIVING WKS-COC REMAINDER WKS-RES-400
002420     IF (WKS-RES-4 = 0 AND WKS-RES-100 NOT = 0)
002430        OR WKS-RES-400 = 0
002440        MOVE 1 TO WKS-ES-BISIESTO
002450     ELSE
002460        MOVE 0 TO WKS-ES-BISIESTO
002470     END-IF.
002480 CALC-BISIESTO-E. EXIT.
002490
002500******************************************************************
002510*   I N D I C E   D E L   D I A   D E   L A   S E M A N A        *
002520*       ( C O N G R U E N C I A   D E   Z E L L E R )            *
002530******************************************************************
002540 CALC-INDICE-DIA-SEM SECTION.
002550     MOVE LNK-ENT-MES  TO WKS-Z-MES
002560     MOVE LNK-ENT-ANIO TO WKS-Z-ANIO
002570     IF WKS-Z-MES < 3
002580        ADD 12 TO WKS-Z-MES
002590        SUBTRACT 1 FROM WKS-Z-ANIO
002600     END-IF
002610     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
002620                               REMAINDER WKS-Z-ANIO-SIGLO
002630     COMPUTE WKS-Z-TERMINO =
002640             LNK-ENT-DIA
002650           + ((13 * (WKS-Z-MES + 1)) / 5)
002660           + WKS-Z-ANIO-SIGLO
002670           + (WKS-Z-ANIO-SIGLO / 4)
002680           + (WKS-Z-SIGLO / 4)
002690           - (2 * WKS-Z-SIGLO)
002700           + 700
002710     DIVIDE WKS-Z-TERMINO BY 7 GIVING WKS-Z-COCIENTE
002720                                REMAINDER WKS-Z-H
002730*--> WKS-Z-H: 0=SABADO 1=DOMINGO 2=LUNES...6=VIERNES
002740     COMPUTE LNK-INDICE-DIA = (WKS-Z-H + 5)
002750     DIVIDE LNK-INDICE-DIA BY 7 GIVING WKS-Z-COCIENTE
002760                                 REMAINDER LNK-INDICE-DIA.
002770 CALC-INDICE-DIA-SEM-E. EXIT.
002780
002790******************************************************************
002800*          S A L U D O   S E G U N   L A   H O R A               *
002810******************************************************************
002820 CALC-SALUDO-HORA SECTION.
002830     EVALUATE TRUE
002840        WHEN LNK-HORA-ENTRADA >= 5 AND LNK-HORA-ENTRADA < 12
002850           MOVE 'BUENOS DIAS'   TO LNK-SALUDO
002860        WHEN LNK-HORA-ENTRADA >= 12 AND LNK-HORA-ENTRADA < 17
002870           MOVE 'BUENAS TARDES' TO LNK-SALUDO
002880        WHEN LNK-HORA-ENTRADA >= 17 AND LNK-HORA-ENTRADA < 23
002890           MOVE 'BUENAS NOCHES' TO LNK-SALUDO
002900        WHEN OTHER
002910           MOVE 'BUENAS MADRUGADAS' TO LNK-SALUDO
002920     END-EVALUATE.
002930 CALC-SALUDO-HORA-E. EXIT.
