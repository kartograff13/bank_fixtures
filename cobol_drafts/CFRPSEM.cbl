000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPSEM                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO PROMEDIO POR DIA DE LA SEMANA. *
000170*             : TOMA LOS 90 DIAS QUE TERMINAN EN LA FECHA DE    *
000180*             : CORTE RECIBIDA POR SYSIN, AGRUPA POR DIA DE LA  *
000190*             : SEMANA DE LA OPERACION Y PROMEDIA EL VALOR      *
000200*             : ABSOLUTO DEL IMPORTE                             *
000210* ARCHIVOS    : TRANSACVAL=E, WEEKDAYRPT=S                      *
000220* ACCION (ES) : R=REPORTE UNICO                                 *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA 90 DIAS E INDICE DIA)   *
000240* INSTALADO   : 09/02/2006                                      *
000250* BPM/RATIONAL: 228866                                          *
000260* NOMBRE      : REPORTE PROMEDIO POR DIA DE SEMANA              *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 09/02/2006 MRVQ SOL-02241 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000310* 17/07/2009 JCPV SOL-02616 SE REDONDEA EL PROMEDIO A 2           JCPV0907
000320*                 DECIMALES (ANTES TRUNCABA)                    *
000330******************************************************************
000340 ID DIVISION.
000350 PROGRAM-ID. CFRPSEM.
000360 AUTHOR. MARIA VILLAGRAN.
000370 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000380 DATE-WRITTEN. 09/02/2006.
000390 DATE-COMPILED.
000400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000490            ORGANIZATION  IS SEQUENTIAL
000500            ACCESS        IS SEQUENTIAL
000510            FILE STATUS   IS FS-TRNVAL
000520                             FSE-TRNVAL.
000530
000540     SELECT WEEKDAYRPT   ASSIGN TO WEEKDAYRPT
000550            ORGANIZATION  IS SEQUENTIAL
000560            FILE STATUS   IS FS-SEMRPT.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600******************************************************************
000610*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000620******************************************************************
000630*   EXTRACTO DEPURADO DE MOVIMIENTOS
000640 FD TRANSACVAL.
000650     COPY CFTRNRG.
000660*   REPORTE DE PROMEDIO POR DIA DE LA SEMANA, HASTA 7 LINEAS
000670 FD WEEKDAYRPT.
000680 01  CFG-SEMRPT-REG.
000690     05  SEM-WEEKDAY-NAME       PIC X(12).
000700     05  FILLER                 PIC X(01).
000710     05  SEM-AVG-SPENT          PIC Z(7)9.99.
000720     05  FILLER                 PIC X(09).
000730
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000770******************************************************************
000780 01 WKS-FS-STATUS.
000790    02 WKS-STATUS.
000800       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000810       04 FSE-TRNVAL.
000820          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000830          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000840          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000850       04 FS-SEMRPT              PIC 9(02) VALUE ZEROES.
000860*      VARIABLES RUTINA DE FSE
000870       04 PROGRAMA               PIC X(08) VALUE SPACES.
000880       04 ARCHIVO                PIC X(08) VALUE SPACES.
000890       04 ACCION                 PIC X(10) VALUE SPACES.
000900       04 LLAVE                  PIC X(32) VALUE SPACES.
000910******************************************************************
000920*              P A R A M E T R O S   D E L   R E P O R T E       *
000930******************************************************************
000940 01  WKS-PARAM-FECHA            PIC 9(08).
000950 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
000960     02  WKS-PARAM-ANIO         PIC 9(04).
000970     02  WKS-PARAM-MES          PIC 9(02).
000980     02  WKS-PARAM-DIA          PIC 9(02).
000990******************************************************************
001000*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001010******************************************************************
001020 01  WKS-CFFECUT-LINK.
001030     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001040     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001050     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001060     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001070     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001080     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001090     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001100     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001110     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001120******************************************************************
001130*              R E C U R S O S   D E   T R A B A J O             *
001140******************************************************************
001150 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001160 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001170     02  WKS-OPER-ANIO          PIC 9(04).
001180     02  WKS-OPER-MES           PIC 9(02).
001190     02  WKS-OPER-DIA           PIC 9(02).
001200
001210 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001220
001230*--> INDICE 1=LUNES 2=MARTES 3=MIERCOLES 4=JUEVES 5=VIERNES
001240*--> 6=SABADO 7=DOMINGO (SE SUMA 1 AL INDICE QUE DEVUELVE CFFECUT)
001250 01  WKS-TABLA-DIAS-SEM.
001260     02  WKS-DIA-ENTRY OCCURS 7 TIMES.
001270         04  WKS-DIA-SUMA       PIC S9(11)V99 VALUE ZEROES.
001280         04  WKS-DIA-CONTADOR   PIC 9(07) COMP VALUE ZEROES.
001290
001300 01  WKS-NOMBRES-DIAS.
001310     02  FILLER  PIC X(12) VALUE 'LUNES       '.
001320     02  FILLER  PIC X(12) VALUE 'MARTES      '.
001330     02  FILLER  PIC X(12) VALUE 'MIERCOLES   '.
001340     02  FILLER  PIC X(12) VALUE 'JUEVES      '.
001350     02  FILLER  PIC X(12) VALUE 'VIERNES     '.
001360     02  FILLER  PIC X(12) VALUE 'SABADO      '.
001370     02  FILLER  PIC X(12) VALUE 'DOMINGO     '.
001380 01  WKS-NOMBRES-DIAS-R REDEFINES WKS-NOMBRES-DIAS.
001390     02  WKS-NOMBRE-DIA OCCURS 7 TIMES  PIC X(12).
001400
001410 01  WKS-VARIABLES-TRABAJO.
001420     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001430     02  WKS-POS-DIA             PIC 9(02) COMP VALUE ZEROES.
001440     02  FILLER                 PIC X(04) VALUE SPACES.
001450 01  WKS-FLAGS.
001460     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001470         88  FIN-TRNVAL                   VALUE 1.
001480
001490******************************************************************
001500 PROCEDURE DIVISION.
001510******************************************************************
001520*               S E C C I O N    P R I N C I P A L
001530******************************************************************
001540 000-MAIN SECTION.
001550     PERFORM APERTURA-ARCHIVOS
001560     PERFORM LEE-PARAMETROS
001570     PERFORM CALCULA-VENTANA-90-DIAS
001580     PERFORM LEE-TRANSACVAL
001590     PERFORM ACUMULA-DIA-SEMANA
001600        UNTIL FIN-TRNVAL
001610     PERFORM ESCRIBE-REPORTE-SEMANA
001620     PERFORM CIERRA-ARCHIVOS
001630     STOP RUN.
001640 000-MAIN-E. EXIT.
001650
001660 APERTURA-ARCHIVOS SECTION.
001670     MOVE   'CFRPSEM'   TO   PROGRAMA
001680     OPEN INPUT  TRANSACVAL
001690          OUTPUT WEEKDAYRPT
001700     IF FS-TRNVAL NOT EQUAL 0
001710        MOVE 'OPEN'        TO    ACCION
001720        MOVE SPACES        TO    LLAVE
001730        MOVE 'TRNVAL'      TO    ARCHIVO
001740        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001750                              FS-TRNVAL, FSE-TRNVAL
001760        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001770                UPON CONSOLE
001780        MOVE 91            TO    RETURN-CODE
001790        STOP RUN
001800     END-IF.
001810 APERTURA-ARCHIVOS-E. EXIT.
001820
001830 LEE-PARAMETROS SECTION.
001840     ACCEPT WKS-PARAM-FECHA      FROM SYSIN.
001850 LEE-PARAMETROS-E. EXIT.
001860
001870 CALCULA-VENTANA-90-DIAS SECTION.
001880     MOVE 2                      TO WKS-CF-FUNCION
001890     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
001900     CALL 'CFFECUT' USING WKS-CF-FUNCION
001910                           WKS-CF-FECHA-ENTRADA
001920                           WKS-CF-HORA-ENTRADA
001930                           WKS-CF-PERIODO-COD
001940                           WKS-CF-FECHA-INICIO
001950                           WKS-CF-FECHA-FIN
001960                           WKS-CF-INDICE-DIA
001970                           WKS-CF-SALUDO
001980                           WKS-CF-RETORNO.
001990 CALCULA-VENTANA-90-DIAS-E. EXIT.
002000
002010******************************************************************
002020*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA, OBTIENE EL      *
002030*    INDICE DE DIA DE LA SEMANA (CALL CFFECUT) Y ACUMULA         *
002040*    SUMA/CONTADOR EN LA TABLA (SOL-02241)                       *
002050******************************************************************
002060 ACUMULA-DIA-SEMANA SECTION.
002070     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002080     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002090     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002100     IF WKS-OPER-FECHA >= WKS-CF-FECHA-INICIO AND
002110        WKS-OPER-FECHA <= WKS-CF-FECHA-FIN
002120        MOVE 3                     TO WKS-CF-FUNCION
002130        MOVE WKS-OPER-FECHA        TO WKS-CF-FECHA-ENTRADA
002140        CALL 'CFFECUT' USING WKS-CF-FUNCION
002150                              WKS-CF-FECHA-ENTRADA
002160                              WKS-CF-HORA-ENTRADA
002170                              WKS-CF-PERIODO-COD
002180                              WKS-CF-FECHA-INICIO
002190                              WKS-CF-FECHA-FIN
002200                              WKS-CF-INDICE-DIA
002210                              WKS-CF-SALUDO
002220                              WKS-CF-RETORNO
002230        COMPUTE WKS-POS-DIA = WKS-CF-INDICE-DIA + 1
002240        IF TRN-IMP-OPER < 0
002250           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002260        ELSE
002270           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
002280        END-IF
002290        ADD WKS-IMPORTE-ABS TO WKS-DIA-SUMA (WKS-POS-DIA)
002300        ADD 1                TO WKS-DIA-CONTADOR (WKS-POS-DIA)
002310     END-IF
002320     PERFORM LEE-TRANSACVAL.
002330 ACUMULA-DIA-SEMANA-E. EXIT.
002340
002350 LEE-TRANSACVAL SECTION.
002360     READ TRANSACVAL NEXT RECORD
002370        AT END
002380           MOVE 1 TO WKS-FIN-TRNVAL
002390     END-READ.
002400 LEE-TRANSACVAL-E. EXIT.
002410
002420******************************************************************
002430*    UNA LINEA POR DIA CON AL MENOS UN MOVIMIENTO EN LA VENTANA  *
002440*    (JCPV9709: PROMEDIO REDONDEADO A 2 DECIMALES)               *
002450******************************************************************
002460 ESCRIBE-REPORTE-SEMANA SECTION.
002470     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7
002480        IF WKS-DIA-CONTADOR (WKS-I) > 0
002490           MOVE SPACES                TO CFG-SEMRPT-REG
002500           MOVE WKS-NOMBRE-DIA (WKS-I) TO SEM-WEEKDAY-NAME
002510           COMPUTE SEM-AVG-SPENT ROUNDED =
002520                   WKS-DIA-SUMA (WKS-I) / WKS-DIA-CONTADOR (WKS-I)
002530           WRITE CFG-SEMRPT-REG
002540        END-IF
002550     END-PERFORM.
002560 ESCRIBE-REPORTE-SEMANA-E. EXIT.
002570
002580 CIERRA-ARCHIVOS SECTION.
002590     CLOSE TRANSACVAL
002600           WEEKDAYRPT.
002610 CIERRA-ARCHIVOS-E. EXIT.
