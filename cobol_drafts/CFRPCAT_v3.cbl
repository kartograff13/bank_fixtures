000100******************************************************************
000110* FECHA       : 09/02/2006                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFRPCAT                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : REPORTE DE GASTO POR CATEGORIA. TOMA LOS 90 DIAS*
000170*             : QUE TERMINAN EN LA FECHA DE CORTE RECIBIDA POR  *
000180*             : SYSIN, FILTRA POR LA CATEGORIA SOLICITADA Y     *
000190*             : SUMA EL IMPORTE POR MES CALENDARIO              *
000200* ARCHIVOS    : TRANSACVAL=E, CATEGORYRPT=S                     *
000210* ACCION (ES) : R=REPORTE UNICO                                 *
000220* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE 90 DIAS)             *
000230* INSTALADO   : 09/02/2006                                      *
000240* BPM/RATIONAL: 228866                                          *
000250* NOMBRE      : REPORTE GASTO POR CATEGORIA                     *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 09/02/2006 MRVQ SOL-02240 CREACION DEL PROGRAMA ORIGINAL        MRVQ0602
000300* 17/07/2009 JCPV SOL-02615 SE AGREGA MENSAJE SIN DATOS           JCPV0907
000310*                 CUANDO LA SELECCION QUEDA VACIA                *
000320* 03/04/2012 MRVQ SOL-02910 TOPE DE 5 MESES EN LA TABLA DE        MRVQ1204
000330*                 ACUMULACION POR SEGURIDAD                     *
000340* 11/09/2012 JCPV SOL-02980 VENTANA DE 90 DIAS A PRECISION DE     JCPV1209
000350*                 TIMESTAMP (HORA/MINUTO/SEGUNDO) PARA EXCLUIR  *
000360*                 MOVIMIENTOS DEL DIA DE CORTE CON HORA MAYOR A *
000370*                 MEDIANOCHE                                    *
000380* 15/07/2022 JCPV SOL-03907 REESCRIBE BUSCA-POSICION-MES Y        JCPV2207
000390*                 ESCRIBE-REPORTE-CATEGORIA COMO PARRAFOS       *
000400*                 PERFORM...THRU, SIN PERFORM VARYING EN LINEA  *
000410******************************************************************
000420 ID DIVISION.
000430 PROGRAM-ID. CFRPCAT.
000440 AUTHOR. MARIA VILLAGRAN.
000450 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000460 DATE-WRITTEN. 09/02/2006.
000470 DATE-COMPILED.
000480 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT TRANSACVAL   ASSIGN TO TRANSACVAL
000570            ORGANIZATION  IS SEQUENTIAL
000580            ACCESS        IS SEQUENTIAL
000590            FILE STATUS   IS FS-TRNVAL
000600                             FSE-TRNVAL.
000610
000620     SELECT CATEGORYRPT  ASSIGN TO CATEGORYRPT
000630            ORGANIZATION  IS SEQUENTIAL
000640            FILE STATUS   IS FS-CATRPT.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680******************************************************************
000690*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000700******************************************************************
000710*   EXTRACTO DEPURADO DE MOVIMIENTOS
000720 FD TRANSACVAL.
000730     COPY CFTRNRG.
000740*   REPORTE DE GASTO POR CATEGORIA, UNA LINEA POR MES
000750 FD CATEGORYRPT.
000760 01  CFG-CATRPT-REG.
000770     05  CAT-MONTH              PIC X(07).
000780     05  FILLER                 PIC X(01).
000790     05  CAT-TOTAL-SPENT        PIC Z(7)9.99.
000800     05  FILLER                 PIC X(09).
000810 01  CFG-CATRPT-MSG REDEFINES CFG-CATRPT-REG.
000820     05  CAT-MSG                PIC X(40).
000830
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000870******************************************************************
000880 01 WKS-FS-STATUS.
000890    02 WKS-STATUS.
000900       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000910       04 FSE-TRNVAL.
000920          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000930          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000940          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000950       04 FS-CATRPT              PIC 9(02) VALUE ZEROES.
000960*      VARIABLES RUTINA DE FSE
000970       04 PROGRAMA               PIC X(08) VALUE SPACES.
000980       04 ARCHIVO                PIC X(08) VALUE SPACES.
000990       04 ACCION                 PIC X(10) VALUE SPACES.
001000       04 LLAVE                  PIC X(32) VALUE SPACES.
001010******************************************************************
001020*              P A R A M E T R O S   D E L   R E P O R T E       *
001030******************************************************************
001040 01  WKS-PARAM-FECHA            PIC 9(08).
001050 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001060     02  WKS-PARAM-ANIO         PIC 9(04).
001070     02  WKS-PARAM-MES          PIC 9(02).
001080     02  WKS-PARAM-DIA          PIC 9(02).
001090 01  WKS-PARAMETROS.
001100     02  WKS-PARAM-CATEGORIA    PIC X(30).
001110     02  FILLER                 PIC X(04) VALUE SPACES.
001120******************************************************************
001130*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001140******************************************************************
001150 01  WKS-CFFECUT-LINK.
001160     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001170     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001180     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001190     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001200     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001210     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001220     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001230     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001240     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001250     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001260     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001270******************************************************************
001280*              R E C U R S O S   D E   T R A B A J O             *
001290******************************************************************
001300 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001310 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001320     02  WKS-OPER-ANIO          PIC 9(04).
001330     02  WKS-OPER-MES           PIC 9(02).
001340     02  WKS-OPER-DIA           PIC 9(02).
001350*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001360*--> VENTANA A PRECISION DE SEGUNDO (JCPV1209)
001370 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001380 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001390 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001400 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001410
001420 01  WKS-TABLA-MESES.
001430     02  WKS-MES-ENTRY OCCURS 5 TIMES.
001440         04  WKS-MES-CLAVE      PIC X(07) VALUE SPACES.
001450         04  WKS-MES-SUMA       PIC S9(09)V99 VALUE ZEROES.
001460 01  WKS-VARIABLES-TRABAJO.
001470     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001480     02  WKS-MES-USADOS         PIC 9(02) COMP VALUE ZEROES.
001490     02  WKS-MES-POS            PIC 9(02) COMP VALUE ZEROES.
001500     02  WKS-CLAVE-BUSCADA      PIC X(07) VALUE SPACES.
001510     02  FILLER                 PIC X(04) VALUE SPACES.
001520 01  WKS-FLAGS.
001530     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001540         88  FIN-TRNVAL                   VALUE 1.
001550
001560******************************************************************
001570 PROCEDURE DIVISION.
001580******************************************************************
001590*               S E C C I O N    P R I N C I P A L
001600******************************************************************
001610 000-MAIN SECTION.
001620     PERFORM APERTURA-ARCHIVOS
001630     PERFORM LEE-PARAMETROS
001640     PERFORM CALCULA-VENTANA-90-DIAS
001650     PERFORM LEE-TRANSACVAL
001660     PERFORM ACUMULA-CATEGORIA
001670        UNTIL FIN-TRNVAL
001680     PERFORM ESCRIBE-REPORTE-CATEGORIA
001690     PERFORM CIERRA-ARCHIVOS
001700     STOP RUN.
001710 000-MAIN-E. EXIT.
001720
001730 APERTURA-ARCHIVOS SECTION.
001740     MOVE   'CFRPCAT'   TO   PROGRAMA
001750     OPEN INPUT  TRANSACVAL
001760          OUTPUT CATEGORYRPT
001770     IF FS-TRNVAL NOT EQUAL 0
001780        MOVE 'OPEN'        TO    ACCION
001790        MOVE SPACES        TO    LLAVE
001800        MOVE 'TRNVAL'      TO    ARCHIVO
001810        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001820                              FS-TRNVAL, FSE-TRNVAL
001830        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001840                UPON CONSOLE
001850        MOVE 91            TO    RETURN-CODE
001860        STOP RUN
001870     END-IF.
001880 APERTURA-ARCHIVOS-E. EXIT.
001890
001900 LEE-PARAMETROS SECTION.
001910     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
001920     ACCEPT WKS-PARAM-CATEGORIA  FROM SYSIN.
001930 LEE-PARAMETROS-E. EXIT.
001940
001950 CALCULA-VENTANA-90-DIAS SECTION.
001960     MOVE 2                      TO WKS-CF-FUNCION
001970     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
001980     CALL 'CFFECUT' USING WKS-CF-FUNCION
001990                           WKS-CF-FECHA-ENTRADA
002000                           WKS-CF-HORA-ENTRADA
002010                           WKS-CF-HMS-ENTRADA
002020                           WKS-CF-PERIODO-COD
002030                           WKS-CF-FECHA-INICIO
002040                           WKS-CF-FECHA-FIN
002050                           WKS-CF-HMS-FIN
002060                           WKS-CF-INDICE-DIA
002070                           WKS-CF-SALUDO
002080                           WKS-CF-RETORNO
002090*--> WKS-CF-FECHA-INICIO SE COMPARA SIEMPRE A MEDIANOCHE,
002100*--> WKS-CF-HMS-FIN LLEGA EN CERO PARA LA VENTANA DE 90 DIAS
002110*--> (JCPV1209)
002120     COMPUTE WKS-INICIO-TIMESTAMP =
002130             WKS-CF-FECHA-INICIO * 1000000
002140     COMPUTE WKS-FIN-TIMESTAMP =
002150             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002160 CALCULA-VENTANA-90-DIAS-E. EXIT.
002170
002180******************************************************************
002190*    UN REGISTRO A LA VEZ: VALIDA VENTANA Y CATEGORIA, ACUMULA   *
002200*    EN LA TABLA DE MESES (SOL-02240)                            *
002210******************************************************************
002220 ACUMULA-CATEGORIA SECTION.
002230     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002240     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002250     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
002260     STRING TRN-OPER-HORA    DELIMITED BY SIZE
002270            TRN-OPER-MINUTO  DELIMITED BY SIZE
002280            TRN-OPER-SEGUNDO DELIMITED BY SIZE
002290       INTO WKS-OPER-HMS
002300     END-STRING
002310     COMPUTE WKS-OPER-TIMESTAMP =
002320             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
002330     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
002340        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP     AND
002350        TRN-CATEGORIA = WKS-PARAM-CATEGORIA
002360        PERFORM BUSCA-POSICION-MES
002370        IF WKS-MES-POS > 0
002380           ADD TRN-IMP-OPER TO WKS-MES-SUMA (WKS-MES-POS)
002390        END-IF
002400     END-IF
002410     PERFORM LEE-TRANSACVAL.
002420 ACUMULA-CATEGORIA-E. EXIT.
002430
002440******************************************************************
002450*    BUSCA LA CLAVE YYYY-MM EN LA TABLA, LA CREA SI NO EXISTE.   *
002460*    SI LA TABLA YA TIENE 5 MESES SE IGNORA EL REGISTRO (ESTO    *
002470*    NO OCURRE EN PRODUCCION, LA VENTANA ES DE 90 DIAS)          *
002480*    (MAXIMO 5 MESES, SOL-02910)                                 *
002490******************************************************************
002500 BUSCA-POSICION-MES SECTION.
002510     MOVE 0 TO WKS-MES-POS
002520     STRING WKS-OPER-ANIO DELIMITED BY SIZE
002530            '-'           DELIMITED BY SIZE
002540            WKS-OPER-MES  DELIMITED BY SIZE
002550       INTO WKS-CLAVE-BUSCADA
002560     END-STRING
002570     MOVE 1 TO WKS-I
002580     PERFORM BUSCA-COMPARA-MES THRU BUSCA-COMPARA-MES-E
002590        UNTIL WKS-I > WKS-MES-USADOS
002600     IF WKS-MES-POS = 0 AND WKS-MES-USADOS < 5
002610        ADD 1                  TO WKS-MES-USADOS
002620        MOVE WKS-MES-USADOS    TO WKS-MES-POS
002630        MOVE WKS-CLAVE-BUSCADA TO WKS-MES-CLAVE (WKS-MES-POS)
002640     END-IF.
002650 BUSCA-POSICION-MES-E. EXIT.
002660
002670*--> COMPARA UNA POSICION CONTRA LA CLAVE BUSCADA (JCPV2207)
002680 BUSCA-COMPARA-MES SECTION.
002690     IF WKS-MES-CLAVE (WKS-I) = WKS-CLAVE-BUSCADA
002700        MOVE WKS-I TO WKS-MES-POS
002710     END-IF
002720     ADD 1 TO WKS-I.
002730 BUSCA-COMPARA-MES-E. EXIT.
002740
002750 LEE-TRANSACVAL SECTION.
002760     READ TRANSACVAL NEXT RECORD
002770        AT END
002780           MOVE 1 TO WKS-FIN-TRNVAL
002790     END-READ.
002800 LEE-TRANSACVAL-E. EXIT.
002810
002820******************************************************************
002830*    ESCRIBE UNA LINEA POR MES CON DATOS; SI LA SELECCION QUEDO  *
002840*    VACIA ESCRIBE EL MENSAJE SIN DATOS (SOL-02615)              *
002850******************************************************************
002860 ESCRIBE-REPORTE-CATEGORIA SECTION.
002870     IF WKS-MES-USADOS = 0
002880        MOVE SPACES          TO CFG-CATRPT-REG
002890        MOVE 'NO HAY DATOS PARA ESTA CATEGORIA' TO CAT-MSG
002900        WRITE CFG-CATRPT-MSG
002910     ELSE
002920        MOVE 1 TO WKS-I
002930        PERFORM ESCRIBE-LINEA-MES THRU ESCRIBE-LINEA-MES-E
002940           UNTIL WKS-I > WKS-MES-USADOS
002950     END-IF.
002960 ESCRIBE-REPORTE-CATEGORIA-E. EXIT.
002970
002980*--> UNA LINEA POR MES CON DATOS (JCPV2207)
002990 ESCRIBE-LINEA-MES SECTION.
003000     MOVE SPACES                   TO CFG-CATRPT-REG
003010     MOVE WKS-MES-CLAVE (WKS-I)    TO CAT-MONTH
003020     IF WKS-MES-SUMA (WKS-I) < 0
003030        COMPUTE CAT-TOTAL-SPENT =
003040                WKS-MES-SUMA (WKS-I) * -1
003050     ELSE
003060        MOVE WKS-MES-SUMA (WKS-I)  TO CAT-TOTAL-SPENT
003070     END-IF
003080     WRITE CFG-CATRPT-REG
003090     ADD 1 TO WKS-I.
003100 ESCRIBE-LINEA-MES-E. EXIT.
003110
003120 CIERRA-ARCHIVOS SECTION.
003130     CLOSE TRANSACVAL
003140           CATEGORYRPT.
003150 CIERRA-ARCHIVOS-E. EXIT.
