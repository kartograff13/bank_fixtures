000100******************************************************************
000110* FECHA       : 11/05/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWPRI                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN PRINCIPAL DE PANTALLA (PAGINA PRINCIPAL).*
000170*             : SALUDO POR HORA, GASTO Y BONIFICACION POR        *
000180*             : TARJETA EN LO QUE VA DEL MES, TOP 5 MOVIMIENTOS  *
000190*             : POR IMPORTE ABSOLUTO, TASAS DE CAMBIO Y PRECIOS  *
000200*             : DE ACCIONES CONFIGURADOS POR EL TITULAR          *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), MAINPAGE=S        *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE MES Y SALUDO)         *
000240* INSTALADO   : 11/05/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA PRINCIPAL                         *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 11/05/2017 LFMJ SOL-03340 CREACION DEL PROGRAMA ORIGINAL        LFMJ1705
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 20/08/2021 MRVQ SOL-03799 TOPE DE 20 TARJETAS EN LA TABLA DE    MRVQ2108
000350*                 ACUMULACION POR SEGURIDAD                      *
000360* 14/03/2022 JCPV SOL-03860 EL PARAMETRO DE HORA SE RECIBE        JCPV2203
000370*                 COMPLETO (HHMMSS) PARA QUE LA VENTANA DEL MES  *
000380*                 SE COMPARE A PRECISION DE TIMESTAMP            *
000390******************************************************************
000400 ID DIVISION.
000410 PROGRAM-ID. CFVWPRI.
000420 AUTHOR. LUIS FERNANDO MEJIA.
000430 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000440 DATE-WRITTEN. 11/05/2017.
000450 DATE-COMPILED.
000460 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000550            ORGANIZATION  IS SEQUENTIAL
000560            ACCESS        IS SEQUENTIAL
000570            FILE STATUS   IS FS-TRNVAL
000580                              FSE-TRNVAL.
000590
000600     SELECT USERPARM      ASSIGN TO USERPARM
000610            OPTIONAL
000620            ORGANIZATION  IS SEQUENTIAL
000630            ACCESS        IS SEQUENTIAL
000640            FILE STATUS   IS FS-USRPRM.
000650
000660     SELECT MAINPAGE      ASSIGN TO MAINPAGE
000670            ORGANIZATION  IS SEQUENTIAL
000680            FILE STATUS   IS FS-MPGOUT.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720******************************************************************
000730*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000740******************************************************************
000750*   EXTRACTO DEPURADO DE MOVIMIENTOS
000760 FD TRANSACVAL.
000770     COPY CFTRNRG.
000780*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000790 FD USERPARM.
000800     COPY CFPARRG.
000810*   RESUMEN DE PAGINA PRINCIPAL, VARIAS CLASES DE LINEA
000820 FD MAINPAGE.
000830 01  CFG-MPGOUT-SALUDO.
000840     05  MPG-SALUDO             PIC X(20).
000850     05  FILLER                 PIC X(94).
000860 01  CFG-MPGOUT-TARJETA REDEFINES CFG-MPGOUT-SALUDO.
000870     05  MPG-TARJETA-ULT4       PIC X(04).
000880     05  FILLER                 PIC X(01).
000890     05  MPG-TARJETA-GASTO      PIC Z(7)9.99.
000900     05  FILLER                 PIC X(01).
000910     05  MPG-TARJETA-CASHBACK   PIC Z(6)9.99.
000920     05  FILLER                 PIC X(87).
000930 01  CFG-MPGOUT-TOP5 REDEFINES CFG-MPGOUT-SALUDO.
000940     05  MPG-TOP-FECHA          PIC X(10).
000950     05  FILLER                 PIC X(01).
000960     05  MPG-TOP-IMPORTE        PIC -(7)9.99.
000970     05  FILLER                 PIC X(01).
000980     05  MPG-TOP-CATEGORIA      PIC X(30).
000990     05  FILLER                 PIC X(01).
001000     05  MPG-TOP-DESCRIPCION    PIC X(60).
001010 01  CFG-MPGOUT-MONEDA REDEFINES CFG-MPGOUT-SALUDO.
001020     05  MPG-MONEDA-COD         PIC X(03).
001030     05  FILLER                 PIC X(01).
001040     05  MPG-MONEDA-TASA        PIC Z(4)9.99.
001050     05  FILLER                 PIC X(102).
001060 01  CFG-MPGOUT-ACCION REDEFINES CFG-MPGOUT-SALUDO.
001070     05  MPG-ACCION-COD         PIC X(05).
001080     05  FILLER                 PIC X(01).
001090     05  MPG-ACCION-PRECIO      PIC Z(6)9.99.
001100     05  FILLER                 PIC X(98).
001110
001120 WORKING-STORAGE SECTION.
001130******************************************************************
001140*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001150******************************************************************
001160 01 WKS-FS-STATUS.
001170    02 WKS-STATUS.
001180       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001190       04 FSE-TRNVAL.
001200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001210          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001220          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001230       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001240       04 FS-MPGOUT              PIC 9(02) VALUE ZEROES.
001250*      VARIABLES RUTINA DE FSE
001260       04 PROGRAMA               PIC X(08) VALUE SPACES.
001270       04 ARCHIVO                PIC X(08) VALUE SPACES.
001280       04 ACCION                 PIC X(10) VALUE SPACES.
001290       04 LLAVE                  PIC X(32) VALUE SPACES.
001300******************************************************************
001310*              P A R A M E T R O S   D E L   R E P O R T E       *
001320******************************************************************
001330 01  WKS-PARAM-FECHA            PIC 9(08).
001340 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001350     02  WKS-PARAM-ANIO         PIC 9(04).
001360     02  WKS-PARAM-MES          PIC 9(02).
001370     02  WKS-PARAM-DIA          PIC 9(02).
001380*--> HHMMSS COMPLETA DE LA HORA DE ANALISIS (JCPV2203)
001390 01  WKS-PARAM-HMS              PIC 9(06).
001400 01  WKS-PARAM-HMS-R REDEFINES WKS-PARAM-HMS.
001410     02  WKS-PARAM-HORA         PIC 9(02).
001420     02  WKS-PARAM-MINUTO       PIC 9(02).
001430     02  WKS-PARAM-SEGUNDO      PIC 9(02).
001440******************************************************************
001450*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001460******************************************************************
001470 01  WKS-CFFECUT-LINK.
001480     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001490     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001500     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001510     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001520     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001530     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001540     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001550     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001560     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001570     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001580     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001590******************************************************************
001600*              R E C U R S O S   D E   T R A B A J O             *
001610******************************************************************
001620 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001630 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001640     02  WKS-OPER-ANIO          PIC 9(04).
001650     02  WKS-OPER-MES           PIC 9(02).
001660     02  WKS-OPER-DIA           PIC 9(02).
001670*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001680*--> VENTANA DEL MES A PRECISION DE SEGUNDO (JCPV2203)
001690 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001700 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001710 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001720 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001730 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001740*--> TABLA DE ACUMULACION DE GASTO Y BONIFICACION POR TARJETA
001750 01  WKS-TABLA-TARJETAS.
001760     02  WKS-TARJ-ENTRY OCCURS 20 TIMES.
001770         04  WKS-TARJ-NUMERO    PIC X(16) VALUE SPACES.
001780         04  WKS-TARJ-ULT4      PIC X(04) VALUE SPACES.
001790         04  WKS-TARJ-GASTO     PIC S9(09)V99 VALUE ZEROES.
001800         04  WKS-TARJ-CASHBACK  PIC S9(07)V99 VALUE ZEROES.
001810*--> TABLA DE LOS 5 MOVIMIENTOS DE MAYOR IMPORTE ABSOLUTO
001820 01  WKS-TABLA-TOP5.
001830     02  WKS-TOP-ENTRY OCCURS 5 TIMES.
001840         04  WKS-TOP-ABS        PIC S9(09)V99 VALUE ZEROES.
001850         04  WKS-TOP-FECHA      PIC 9(08) VALUE ZEROES.
001860         04  WKS-TOP-IMPORTE    PIC S9(09)V99 VALUE ZEROES.
001870         04  WKS-TOP-CATEGORIA  PIC X(30) VALUE SPACES.
001880         04  WKS-TOP-DESCRIPCION PIC X(60) VALUE SPACES.
001890*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
001900 01  WKS-LISTA-MONEDAS.
001910     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
001920     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
001930         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
001940 01  WKS-LISTA-ACCIONES.
001950     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
001960     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
001970         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
001980 01  WKS-VARIABLES-TRABAJO.
001990     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
002000     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
002010     02  WKS-TARJ-USADAS        PIC 9(02) COMP VALUE ZEROES.
002020     02  WKS-TARJ-POS           PIC 9(02) COMP VALUE ZEROES.
002030     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
002040     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
002050 01  WKS-FLAGS.
002060     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
002070         88  FIN-TRNVAL                   VALUE 1.
002080
002090******************************************************************
002100 PROCEDURE DIVISION.
002110******************************************************************
002120*               S E C C I O N    P R I N C I P A L
002130******************************************************************
002140 000-MAIN SECTION.
002150     PERFORM APERTURA-ARCHIVOS
002160     PERFORM LEE-PARAMETROS
002170     PERFORM CALCULA-VENTANA-MES
002180     PERFORM CALCULA-SALUDO
002190     PERFORM CARGA-LISTA-USERPARM
002200     PERFORM LEE-TRANSACVAL
002210     PERFORM ACUMULA-MOVIMIENTO
002220        UNTIL FIN-TRNVAL
002230     PERFORM ESCRIBE-SALUDO
002240     PERFORM ESCRIBE-TARJETAS
002250     PERFORM ESCRIBE-TOP5
002260     PERFORM ESCRIBE-MONEDAS
002270     PERFORM ESCRIBE-ACCIONES
002280     PERFORM CIERRA-ARCHIVOS
002290     STOP RUN.
002300 000-MAIN-E. EXIT.
002310
002320 APERTURA-ARCHIVOS SECTION.
002330     MOVE   'CFVWPRI'   TO   PROGRAMA
002340     OPEN INPUT  TRANSACVAL
002350     IF FS-TRNVAL NOT EQUAL 0
002360        MOVE 'OPEN'        TO    ACCION
002370        MOVE SPACES        TO    LLAVE
002380        MOVE 'TRNVAL'      TO    ARCHIVO
002390        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002400                              FS-TRNVAL, FSE-TRNVAL
002410        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002420                UPON CONSOLE
002430        MOVE 91            TO    RETURN-CODE
002440        STOP RUN
002450     END-IF
002460     OPEN OUTPUT MAINPAGE.
002470 APERTURA-ARCHIVOS-E. EXIT.
002480
002490 LEE-PARAMETROS SECTION.
002500     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002510     ACCEPT WKS-PARAM-HMS        FROM SYSIN.
002520 LEE-PARAMETROS-E. EXIT.
002530
002540 CALCULA-VENTANA-MES SECTION.
002550     MOVE 1                      TO WKS-CF-FUNCION
002560     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002570     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002580     MOVE WKS-PARAM-HMS          TO WKS-CF-HMS-ENTRADA
002590     MOVE 'M'                    TO WKS-CF-PERIODO-COD
002600     CALL 'CFFECUT' USING WKS-CF-FUNCION
002610                           WKS-CF-FECHA-ENTRADA
002620                           WKS-CF-HORA-ENTRADA
002630                           WKS-CF-HMS-ENTRADA
002640                           WKS-CF-PERIODO-COD
002650                           WKS-CF-FECHA-INICIO
002660                           WKS-CF-FECHA-FIN
002670                           WKS-CF-HMS-FIN
002680                           WKS-CF-INDICE-DIA
002690                           WKS-CF-SALUDO
002700                           WKS-CF-RETORNO
002710*--> TIMESTAMPS DE LA VENTANA PARA EL COMPARATIVO DE ACUMULA-
002720*--> MOVIMIENTO (JCPV2203)
002730     COMPUTE WKS-INICIO-TIMESTAMP =
002740             WKS-CF-FECHA-INICIO * 1000000
002750     COMPUTE WKS-FIN-TIMESTAMP =
002760             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002770 CALCULA-VENTANA-MES-E. EXIT.
002780
002790 CALCULA-SALUDO SECTION.
002800     MOVE 4                      TO WKS-CF-FUNCION
002810     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002820     CALL 'CFFECUT' USING WKS-CF-FUNCION
002830                           WKS-CF-FECHA-ENTRADA
002840                           WKS-CF-HORA-ENTRADA
002850                           WKS-CF-HMS-ENTRADA
002860                           WKS-CF-PERIODO-COD
002870                           WKS-CF-FECHA-INICIO
002880                           WKS-CF-FECHA-FIN
002890                           WKS-CF-HMS-FIN
002900                           WKS-CF-INDICE-DIA
002910                           WKS-CF-SALUDO
002920                           WKS-CF-RETORNO.
002930 CALCULA-SALUDO-E. EXIT.
002940
002950******************************************************************
002960*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
002970*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
002980*    (JCPV1902)                                                  *
002990******************************************************************
003000 CARGA-LISTA-USERPARM SECTION.
003010     OPEN INPUT USERPARM
003020     IF FS-USRPRM = 0
003030        READ USERPARM
003040           AT END
003050              PERFORM CARGA-LISTA-DEFECTO
003060           NOT AT END
003070              PERFORM COPIA-LISTA-USERPARM
003080        END-READ
003090        CLOSE USERPARM
003100     ELSE
003110        PERFORM CARGA-LISTA-DEFECTO
003120     END-IF.
003130 CARGA-LISTA-USERPARM-E. EXIT.
003140
003150 COPIA-LISTA-USERPARM SECTION.
003160     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003170     PERFORM VARYING WKS-I FROM 1 BY 1
003180             UNTIL WKS-I > WKS-NUM-MONEDAS
003190        MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003200     END-PERFORM
003210     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003220     PERFORM VARYING WKS-I FROM 1 BY 1
003230             UNTIL WKS-I > WKS-NUM-ACCIONES
003240        MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003250     END-PERFORM.
003260 COPIA-LISTA-USERPARM-E. EXIT.
003270
003280 CARGA-LISTA-DEFECTO SECTION.
003290     MOVE 2              TO WKS-NUM-MONEDAS
003300     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003310     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003320     MOVE 5              TO WKS-NUM-ACCIONES
003330     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003340     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003350     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003360     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003370     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003380 CARGA-LISTA-DEFECTO-E. EXIT.
003390
003400 LEE-TRANSACVAL SECTION.
003410     READ TRANSACVAL NEXT RECORD
003420        AT END
003430           MOVE 1 TO WKS-FIN-TRNVAL
003440     END-READ.
003450 LEE-TRANSACVAL-E. EXIT.
003460
003470******************************************************************
003480*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL MES, ACUMULA *
003490*    GASTO/BONIFICACION POR TARJETA Y ACTUALIZA EL TOP 5         *
003500******************************************************************
003510 ACUMULA-MOVIMIENTO SECTION.
003520     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003530     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003540     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003550     STRING TRN-OPER-HORA    DELIMITED BY SIZE
003560            TRN-OPER-MINUTO  DELIMITED BY SIZE
003570            TRN-OPER-SEGUNDO DELIMITED BY SIZE
003580       INTO WKS-OPER-HMS
003590     END-STRING
003600     COMPUTE WKS-OPER-TIMESTAMP =
003610             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
003620     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
003630        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
003640        IF TRN-IMP-OPER < 0
003650           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003660        ELSE
003670           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
003680        END-IF
003690        IF TRN-IMP-OPER < 0 AND TRN-NUM-TARJETA NOT = SPACES
003700           PERFORM BUSCA-POSICION-TARJETA
003710           IF WKS-TARJ-POS > 0
003720              ADD WKS-IMPORTE-ABS
003730                 TO WKS-TARJ-GASTO (WKS-TARJ-POS)
003740           END-IF
003750        END-IF
003760        IF WKS-IMPORTE-ABS > WKS-TOP-ABS (5)
003770           PERFORM ACTUALIZA-TOP5
003780        END-IF
003790     END-IF
003800     PERFORM LEE-TRANSACVAL.
003810 ACUMULA-MOVIMIENTO-E. EXIT.
003820
003830******************************************************************
003840*    BUSCA EL NUMERO DE TARJETA EN LA TABLA, LA CREA SI NO       *
003850*    EXISTE. TOPE DE 20 TARJETAS POR SEGURIDAD (MRVQ2108)        *
003860******************************************************************
003870 BUSCA-POSICION-TARJETA SECTION.
003880     MOVE 0 TO WKS-TARJ-POS
003890     PERFORM VARYING WKS-I FROM 1 BY 1
003900             UNTIL WKS-I > WKS-TARJ-USADAS
003910        IF WKS-TARJ-NUMERO (WKS-I) = TRN-NUM-TARJETA
003920           MOVE WKS-I TO WKS-TARJ-POS
003930        END-IF
003940     END-PERFORM
003950     IF WKS-TARJ-POS = 0 AND WKS-TARJ-USADAS < 20
003960        ADD 1                      TO WKS-TARJ-USADAS
003970        MOVE WKS-TARJ-USADAS       TO WKS-TARJ-POS
003980        MOVE TRN-NUM-TARJETA       TO WKS-TARJ-NUMERO (WKS-TARJ-PO
003990        MOVE TRN-TARJETA-ULT4      TO WKS-TARJ-ULT4   (WKS-TARJ-PO
004000     END-IF.
004010 BUSCA-POSICION-TARJETA-E. EXIT.
004020
004030******************************************************************
004040*    INSERTA EL MOVIMIENTO ACTUAL EN LA TABLA DE LOS 5 DE MAYOR  *
004050*    IMPORTE ABSOLUTO, RECORRIENDO LA TABLA HACIA ABAJO (LFMJ1705)
004060******************************************************************
004070 ACTUALIZA-TOP5 SECTION.
004080     PERFORM VARYING WKS-I FROM 1 BY 1
004090             UNTIL WKS-I > 5 OR
004100                   WKS-TOP-ABS (WKS-I) < WKS-IMPORTE-ABS
004110        CONTINUE
004120     END-PERFORM
004130     PERFORM VARYING WKS-J FROM 5 BY -1
004140             UNTIL WKS-J <= WKS-I
004150        MOVE WKS-TOP-ABS         (WKS-J - 1)
004160                              TO WKS-TOP-ABS         (WKS-J)
004170        MOVE WKS-TOP-FECHA       (WKS-J - 1)
004180                              TO WKS-TOP-FECHA       (WKS-J)
004190        MOVE WKS-TOP-IMPORTE     (WKS-J - 1)
004200                              TO WKS-TOP-IMPORTE     (WKS-J)
004210        MOVE WKS-TOP-CATEGORIA   (WKS-J - 1)
004220                              TO WKS-TOP-CATEGORIA   (WKS-J)
004230        MOVE WKS-TOP-DESCRIPCION (WKS-J - 1)
004240                              TO WKS-TOP-DESCRIPCION (WKS-J)
004250     END-PERFORM
004260     MOVE WKS-IMPORTE-ABS       TO WKS-TOP-ABS         (WKS-I)
004270     MOVE WKS-OPER-FECHA        TO WKS-TOP-FECHA       (WKS-I)
004280     MOVE TRN-IMP-OPER          TO WKS-TOP-IMPORTE     (WKS-I)
004290     MOVE TRN-CATEGORIA         TO WKS-TOP-CATEGORIA   (WKS-I)
004300     MOVE TRN-DESCRIPCION       TO WKS-TOP-DESCRIPCION (WKS-I).
004310 ACTUALIZA-TOP5-E. EXIT.
004320
004330 ESCRIBE-SALUDO SECTION.
004340     MOVE SPACES               TO CFG-MPGOUT-SALUDO
004350     MOVE WKS-CF-SALUDO        TO MPG-SALUDO
004360     WRITE CFG-MPGOUT-SALUDO.
004370 ESCRIBE-SALUDO-E. EXIT.
004380
004390******************************************************************
004400*    UNA LINEA POR TARJETA CON GASTO Y BONIFICACION REDONDEADOS *
004410*    A DOS DECIMALES (BONIFICACION = 1% DEL GASTO, CFVWPRI)     *
004420******************************************************************
004430 ESCRIBE-TARJETAS SECTION.
004440     PERFORM VARYING WKS-I FROM 1 BY 1
004450             UNTIL WKS-I > WKS-TARJ-USADAS
004460        IF WKS-TARJ-GASTO (WKS-I) > 0
004470           COMPUTE WKS-TARJ-CASHBACK (WKS-I) ROUNDED =
004480                   WKS-TARJ-GASTO (WKS-I) * 0.01
004490           MOVE SPACES                     TO CFG-MPGOUT-TARJETA
004500           MOVE WKS-TARJ-ULT4 (WKS-I)      TO MPG-TARJETA-ULT4
004510           MOVE WKS-TARJ-GASTO (WKS-I)     TO MPG-TARJETA-GASTO
004520           MOVE WKS-TARJ-CASHBACK (WKS-I)  TO MPG-TARJETA-CASHBACK
004530           WRITE CFG-MPGOUT-TARJETA
004540        END-IF
004550     END-PERFORM.
004560 ESCRIBE-TARJETAS-E. EXIT.
004570
004580 ESCRIBE-TOP5 SECTION.
004590     PERFORM VARYING WKS-I FROM 1 BY 1
004600             UNTIL WKS-I > 5 OR WKS-TOP-ABS (WKS-I) = 0
004610        MOVE SPACES                        TO CFG-MPGOUT-TOP5
004620        STRING WKS-TOP-FECHA (WKS-I) (7:2) DELIMITED BY SIZE
004630               '.'                          DELIMITED BY SIZE
004640               WKS-TOP-FECHA (WKS-I) (5:2) DELIMITED BY SIZE
004650               '.'                          DELIMITED BY SIZE
004660               WKS-TOP-FECHA (WKS-I) (1:4) DELIMITED BY SIZE
004670          INTO MPG-TOP-FECHA
004680        END-STRING
004690        MOVE WKS-TOP-IMPORTE     (WKS-I)   TO MPG-TOP-IMPORTE
004700        MOVE WKS-TOP-CATEGORIA   (WKS-I)   TO MPG-TOP-CATEGORIA
004710        MOVE WKS-TOP-DESCRIPCION (WKS-I)   TO MPG-TOP-DESCRIPCION
004720        WRITE CFG-MPGOUT-TOP5
004730     END-PERFORM.
004740 ESCRIBE-TOP5-E. EXIT.
004750
004760******************************************************************
004770*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
004780******************************************************************
004790 ESCRIBE-MONEDAS SECTION.
004800     PERFORM VARYING WKS-I FROM 1 BY 1
004810             UNTIL WKS-I > WKS-NUM-MONEDAS
004820        EVALUATE WKS-MONEDA-COD (WKS-I)
004830           WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
004840           WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
004850           WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
004860           WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
004870        END-EVALUATE
004880        MOVE SPACES                   TO CFG-MPGOUT-MONEDA
004890        MOVE WKS-MONEDA-COD (WKS-I)   TO MPG-MONEDA-COD
004900        MOVE WKS-TASA-MONEDA          TO MPG-MONEDA-TASA
004910        WRITE CFG-MPGOUT-MONEDA
004920     END-PERFORM.
004930 ESCRIBE-MONEDAS-E. EXIT.
004940
004950******************************************************************
004960*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
004970*    MSFT=300.00 TSLA=200.00 OTRA=100.00
004980******************************************************************
004990 ESCRIBE-ACCIONES SECTION.
005000     PERFORM VARYING WKS-I FROM 1 BY 1
005010             UNTIL WKS-I > WKS-NUM-ACCIONES
005020        EVALUATE WKS-ACCION-COD (WKS-I)
005030           WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
005040           WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
005050           WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
005060           WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
005070           WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
005080           WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
005090        END-EVALUATE
005100        MOVE SPACES                    TO CFG-MPGOUT-ACCION
005110        MOVE WKS-ACCION-COD (WKS-I)    TO MPG-ACCION-COD
005120        MOVE WKS-PRECIO-ACCION         TO MPG-ACCION-PRECIO
005130        WRITE CFG-MPGOUT-ACCION
005140     END-PERFORM.
005150 ESCRIBE-ACCIONES-E. EXIT.
005160
005170 CIERRA-ARCHIVOS SECTION.
005180     CLOSE TRANSACVAL
005190           MAINPAGE.
005200 CIERRA-ARCHIVOS-E. EXIT.
