000100******************************************************************
000110* FECHA       : 19/06/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWEVT                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN DE MOVIMIENTOS (PAGINA DE EVENTOS).      *
000170*             : TOTALES Y DESGLOSE POR CATEGORIA DE CONSUMOS E   *
000180*             : INGRESOS EN LA VENTANA DE PERIODO SOLICITADA,    *
000190*             : SUBTOTAL DE EFECTIVO Y TRASPASOS, TASAS DE       *
000200*             : CAMBIO Y PRECIOS DE ACCIONES CONFIGURADOS        *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), EVENTPAGE=S       *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE PERIODO W/M/Y/ALL)    *
000240* INSTALADO   : 19/06/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA DE EVENTOS                        *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 19/06/2017 LFMJ SOL-03341 CREACION DEL PROGRAMA ORIGINAL        LFMJ1706
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 11/11/2020 MRVQ SOL-03750 SI EL CODIGO DE PERIODO NO ES         MRVQ2011
000350*                 VALIDO (W/M/Y/ALL) SE ASUME M                  *
000360******************************************************************
000370 ID DIVISION.
000380 PROGRAM-ID. CFVWEVT.
000390 AUTHOR. LUIS FERNANDO MEJIA.
000400 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000410 DATE-WRITTEN. 19/06/2017.
000420 DATE-COMPILED.
000430 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000520            ORGANIZATION  IS SEQUENTIAL
000530            ACCESS        IS SEQUENTIAL
000540            FILE STATUS   IS FS-TRNVAL
000550                              FSE-TRNVAL.
000560
000570     SELECT USERPARM      ASSIGN TO USERPARM
000580            OPTIONAL
000590            ORGANIZATION  IS SEQUENTIAL
000600            ACCESS        IS SEQUENTIAL
000610            FILE STATUS   IS FS-USRPRM.
000620
000630     SELECT EVENTPAGE     ASSIGN TO EVENTPAGE
000640            ORGANIZATION  IS SEQUENTIAL
000650            FILE STATUS   IS FS-EVPOUT.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690******************************************************************
000700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000710******************************************************************
000720*   EXTRACTO DEPURADO DE MOVIMIENTOS
000730 FD TRANSACVAL.
000740     COPY CFTRNRG.
000750*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000760 FD USERPARM.
000770     COPY CFPARRG.
000780*   RESUMEN DE PAGINA DE EVENTOS, VARIAS CLASES DE LINEA
000790 FD EVENTPAGE.
000800 01  CFG-EVPOUT-TOTAL.
000810     05  EVP-TOTAL-TIPO         PIC X(08).
000820     05  FILLER                 PIC X(01).
000830     05  EVP-TOTAL-MONTO        PIC Z(8)9.
000840     05  FILLER                 PIC X(42).
000850 01  CFG-EVPOUT-CATEGORIA REDEFINES CFG-EVPOUT-TOTAL.
000860     05  EVP-CAT-NOMBRE         PIC X(30).
000870     05  FILLER                 PIC X(01).
000880     05  EVP-CAT-MONTO          PIC -(7)9.99.
000890     05  FILLER                 PIC X(18).
000900 01  CFG-EVPOUT-MONEDA REDEFINES CFG-EVPOUT-TOTAL.
000910     05  EVP-MONEDA-COD         PIC X(03).
000920     05  FILLER                 PIC X(01).
000930     05  EVP-MONEDA-TASA        PIC Z(4)9.99.
000940     05  FILLER                 PIC X(48).
000950 01  CFG-EVPOUT-ACCION REDEFINES CFG-EVPOUT-TOTAL.
000960     05  EVP-ACCION-COD         PIC X(05).
000970     05  FILLER                 PIC X(01).
000980     05  EVP-ACCION-PRECIO      PIC Z(6)9.99.
000990     05  FILLER                 PIC X(44).
001000
001010 WORKING-STORAGE SECTION.
001020******************************************************************
001030*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001040******************************************************************
001050 01 WKS-FS-STATUS.
001060    02 WKS-STATUS.
001070       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001080       04 FSE-TRNVAL.
001090          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001110          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001120       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001130       04 FS-EVPOUT              PIC 9(02) VALUE ZEROES.
001140*      VARIABLES RUTINA DE FSE
001150       04 PROGRAMA               PIC X(08) VALUE SPACES.
001160       04 ARCHIVO                PIC X(08) VALUE SPACES.
001170       04 ACCION                 PIC X(10) VALUE SPACES.
001180       04 LLAVE                  PIC X(32) VALUE SPACES.
001190******************************************************************
001200*              P A R A M E T R O S   D E L   R E P O R T E       *
001210******************************************************************
001220 01  WKS-PARAM-FECHA            PIC 9(08).
001230 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001240     02  WKS-PARAM-ANIO         PIC 9(04).
001250     02  WKS-PARAM-MES          PIC 9(02).
001260     02  WKS-PARAM-DIA          PIC 9(02).
001270 01  WKS-PARAM-HORA             PIC 9(02).
001280 01  WKS-PARAM-PERIODO          PIC X(04).
001290******************************************************************
001300*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001310******************************************************************
001320 01  WKS-CFFECUT-LINK.
001330     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001340     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001350     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001360     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001370     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001380     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001390     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001400     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001410     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001420******************************************************************
001430*              R E C U R S O S   D E   T R A B A J O             *
001440******************************************************************
001450 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001460 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001470     02  WKS-OPER-ANIO          PIC 9(04).
001480     02  WKS-OPER-MES           PIC 9(02).
001490     02  WKS-OPER-DIA           PIC 9(02).
001500 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001510 01  WKS-TOTAL-GASTO            PIC S9(09)V99 VALUE ZEROES.
001520 01  WKS-TOTAL-GASTO-ENT        PIC S9(09)    VALUE ZEROES.
001530 01  WKS-TOTAL-INGRESO          PIC S9(09)V99 VALUE ZEROES.
001540 01  WKS-TOTAL-INGRESO-ENT      PIC S9(09)    VALUE ZEROES.
001550 01  WKS-REMANENTE-GASTO        PIC S9(09)V99 VALUE ZEROES.
001560*--> TABLA DE CATEGORIAS DE CONSUMO (TOPE 20, SOLO SE INFORMAN
001570*--> LAS 7 MAYORES, EL RESTO SE AGRUPA EN "OTROS")
001580 01  WKS-TABLA-CAT-GASTO.
001590     02  WKS-CATG-ENTRY OCCURS 20 TIMES.
001600         04  WKS-CATG-NOMBRE    PIC X(30) VALUE SPACES.
001610         04  WKS-CATG-MONTO     PIC S9(09)V99 VALUE ZEROES.
001620*--> TABLA DE CATEGORIAS DE INGRESO (TOPE 20)
001630 01  WKS-TABLA-CAT-INGRESO.
001640     02  WKS-CATI-ENTRY OCCURS 20 TIMES.
001650         04  WKS-CATI-NOMBRE    PIC X(30) VALUE SPACES.
001660         04  WKS-CATI-MONTO     PIC S9(09)V99 VALUE ZEROES.
001670*--> SUBTOTAL DE EFECTIVO Y TRASPASOS (SOLO 2 CATEGORIAS POSIBLES)
001680 01  WKS-TABLA-EFVO.
001690     02  WKS-EFVO-ENTRY OCCURS 2 TIMES.
001700         04  WKS-EFVO-NOMBRE    PIC X(30) VALUE SPACES.
001710         04  WKS-EFVO-MONTO     PIC S9(09)V99 VALUE ZEROES.
001720*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
001730 01  WKS-LISTA-MONEDAS.
001740     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
001750     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
001760         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
001770 01  WKS-LISTA-ACCIONES.
001780     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
001790     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
001800         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
001810 01  WKS-SWAP-NOMBRE            PIC X(30) VALUE SPACES.
001820 01  WKS-SWAP-MONTO             PIC S9(09)V99 VALUE ZEROES.
001830 01  WKS-VARIABLES-TRABAJO.
001840     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001850     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
001860     02  WKS-CATG-USADAS        PIC 9(02) COMP VALUE ZEROES.
001870     02  WKS-CATG-POS           PIC 9(02) COMP VALUE ZEROES.
001880     02  WKS-CATI-USADAS        PIC 9(02) COMP VALUE ZEROES.
001890     02  WKS-CATI-POS           PIC 9(02) COMP VALUE ZEROES.
001900     02  WKS-EFVO-USADAS        PIC 9(02) COMP VALUE ZEROES.
001910     02  WKS-EFVO-POS           PIC 9(02) COMP VALUE ZEROES.
001920     02  WKS-TOPE-DESGLOSE      PIC 9(02) COMP VALUE ZEROES.
001930     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
001940     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
001950 01  WKS-FLAGS.
001960     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001970         88  FIN-TRNVAL                   VALUE 1.
001980
001990******************************************************************
002000 PROCEDURE DIVISION.
002010******************************************************************
002020*               S E C C I O N    P R I N C I P A L
002030******************************************************************
002040 000-MAIN SECTION.
002050     PERFORM APERTURA-ARCHIVOS
002060     PERFORM LEE-PARAMETROS
002070     PERFORM VALIDA-PERIODO
002080     PERFORM CALCULA-VENTANA-PERIODO
002090     PERFORM CARGA-LISTA-USERPARM
002100     PERFORM LEE-TRANSACVAL
002110     PERFORM ACUMULA-MOVIMIENTO
002120        UNTIL FIN-TRNVAL
002130     PERFORM ORDENA-CATEGORIAS-GASTO
002140     PERFORM ORDENA-CATEGORIAS-INGRESO
002150     PERFORM ORDENA-EFECTIVO-TRASPASO
002160     PERFORM ESCRIBE-TOTAL-GASTO
002170     PERFORM ESCRIBE-CATEGORIAS-GASTO
002180     PERFORM ESCRIBE-EFECTIVO-TRASPASO
002190     PERFORM ESCRIBE-TOTAL-INGRESO
002200     PERFORM ESCRIBE-CATEGORIAS-INGRESO
002210     PERFORM ESCRIBE-MONEDAS
002220     PERFORM ESCRIBE-ACCIONES
002230     PERFORM CIERRA-ARCHIVOS
002240     STOP RUN.
002250 000-MAIN-E. EXIT.
002260
002270 APERTURA-ARCHIVOS SECTION.
002280     MOVE   'CFVWEVT'   TO   PROGRAMA
002290     OPEN INPUT  TRANSACVAL
002300     IF FS-TRNVAL NOT EQUAL 0
002310        MOVE 'OPEN'        TO    ACCION
002320        MOVE SPACES        TO    LLAVE
002330        MOVE 'TRNVAL'      TO    ARCHIVO
002340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002350                              FS-TRNVAL, FSE-TRNVAL
002360        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002370                UPON CONSOLE
002380        MOVE 91            TO    RETURN-CODE
002390        STOP RUN
002400     END-IF
002410     OPEN OUTPUT EVENTPAGE.
002420 APERTURA-ARCHIVOS-E. EXIT.
002430
002440 LEE-PARAMETROS SECTION.
002450     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002460     ACCEPT WKS-PARAM-HORA       FROM SYSIN
002470     ACCEPT WKS-PARAM-PERIODO    FROM SYSIN.
002480 LEE-PARAMETROS-E. EXIT.
002490
002500******************************************************************
002510*    SI EL CODIGO DE PERIODO NO ES W, M, Y O ALL SE ASUME M      *
002520*    (MRVQ2011)                                                  *
002530******************************************************************
002540 VALIDA-PERIODO SECTION.
002550     IF WKS-PARAM-PERIODO NOT = 'W   ' AND
002560        WKS-PARAM-PERIODO NOT = 'M   ' AND
002570        WKS-PARAM-PERIODO NOT = 'Y   ' AND
002580        WKS-PARAM-PERIODO NOT = 'ALL '
002590        MOVE 'M   ' TO WKS-PARAM-PERIODO
002600     END-IF.
002610 VALIDA-PERIODO-E. EXIT.
002620
002630 CALCULA-VENTANA-PERIODO SECTION.
002640     MOVE 1                      TO WKS-CF-FUNCION
002650     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002660     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002670     MOVE WKS-PARAM-PERIODO      TO WKS-CF-PERIODO-COD
002680     CALL 'CFFECUT' USING WKS-CF-FUNCION
002690                           WKS-CF-FECHA-ENTRADA
002700                           WKS-CF-HORA-ENTRADA
002710                           WKS-CF-PERIODO-COD
002720                           WKS-CF-FECHA-INICIO
002730                           WKS-CF-FECHA-FIN
002740                           WKS-CF-INDICE-DIA
002750                           WKS-CF-SALUDO
002760                           WKS-CF-RETORNO.
002770 CALCULA-VENTANA-PERIODO-E. EXIT.
002780
002790******************************************************************
002800*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
002810*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
002820*    (JCPV1902)                                                  *
002830******************************************************************
002840 CARGA-LISTA-USERPARM SECTION.
002850     OPEN INPUT USERPARM
002860     IF FS-USRPRM = 0
002870        READ USERPARM
002880           AT END
002890              PERFORM CARGA-LISTA-DEFECTO
002900           NOT AT END
002910              PERFORM COPIA-LISTA-USERPARM
002920        END-READ
002930        CLOSE USERPARM
002940     ELSE
002950        PERFORM CARGA-LISTA-DEFECTO
002960     END-IF.
002970 CARGA-LISTA-USERPARM-E. EXIT.
002980
002990 COPIA-LISTA-USERPARM SECTION.
003000     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003010     PERFORM VARYING WKS-I FROM 1 BY 1
003020             UNTIL WKS-I > WKS-NUM-MONEDAS
003030        MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003040     END-PERFORM
003050     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003060     PERFORM VARYING WKS-I FROM 1 BY 1
003070             UNTIL WKS-I > WKS-NUM-ACCIONES
003080        MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003090     END-PERFORM.
003100 COPIA-LISTA-USERPARM-E. EXIT.
003110
003120 CARGA-LISTA-DEFECTO SECTION.
003130     MOVE 2              TO WKS-NUM-MONEDAS
003140     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003150     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003160     MOVE 5              TO WKS-NUM-ACCIONES
003170     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003180     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003190     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003200     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003210     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003220 CARGA-LISTA-DEFECTO-E. EXIT.
003230
003240 LEE-TRANSACVAL SECTION.
003250     READ TRANSACVAL NEXT RECORD
003260        AT END
003270           MOVE 1 TO WKS-FIN-TRNVAL
003280     END-READ.
003290 LEE-TRANSACVAL-E. EXIT.
003300
003310******************************************************************
003320*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL PERIODO,     *
003330*    ACUMULA GASTO O INGRESO POR CATEGORIA SEGUN EL SIGNO DEL    *
003340*    IMPORTE (CFVWEVT)                                           *
003350******************************************************************
003360 ACUMULA-MOVIMIENTO SECTION.
003370     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003380     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003390     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003400     IF WKS-OPER-FECHA >= WKS-CF-FECHA-INICIO AND
003410        WKS-OPER-FECHA <= WKS-CF-FECHA-FIN
003420        IF TRN-IMP-OPER < 0
003430           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003440           ADD WKS-IMPORTE-ABS TO WKS-TOTAL-GASTO
003450           PERFORM BUSCA-POSICION-CATG
003460           IF WKS-CATG-POS > 0
003470              ADD WKS-IMPORTE-ABS TO WKS-CATG-MONTO (WKS-CATG-POS)
003480           END-IF
003490           IF TRN-CATEGORIA = 'EFECTIVO' OR
003500              TRN-CATEGORIA = 'TRASPASOS'
003510              PERFORM BUSCA-POSICION-EFVO
003520              IF WKS-EFVO-POS > 0
003530                 ADD WKS-IMPORTE-ABS
003540                    TO WKS-EFVO-MONTO (WKS-EFVO-POS)
003550              END-IF
003560           END-IF
003570        ELSE
003580           IF TRN-IMP-OPER > 0
003590              ADD TRN-IMP-OPER TO WKS-TOTAL-INGRESO
003600              PERFORM BUSCA-POSICION-CATI
003610              IF WKS-CATI-POS > 0
003620                 ADD TRN-IMP-OPER
003630                    TO WKS-CATI-MONTO (WKS-CATI-POS)
003640              END-IF
003650           END-IF
003660        END-IF
003670     END-IF
003680     PERFORM LEE-TRANSACVAL.
003690 ACUMULA-MOVIMIENTO-E. EXIT.
003700
003710 BUSCA-POSICION-CATG SECTION.
003720     MOVE 0 TO WKS-CATG-POS
003730     PERFORM VARYING WKS-I FROM 1 BY 1
003740             UNTIL WKS-I > WKS-CATG-USADAS
003750        IF WKS-CATG-NOMBRE (WKS-I) = TRN-CATEGORIA
003760           MOVE WKS-I TO WKS-CATG-POS
003770        END-IF
003780     END-PERFORM
003790     IF WKS-CATG-POS = 0 AND WKS-CATG-USADAS < 20
003800        ADD 1                       TO WKS-CATG-USADAS
003810        MOVE WKS-CATG-USADAS        TO WKS-CATG-POS
003820        MOVE TRN-CATEGORIA          TO WKS-CATG-NOMBRE (WKS-CATG-P
003830     END-IF.
003840 BUSCA-POSICION-CATG-E. EXIT.
003850
003860 BUSCA-POSICION-CATI SECTION.
003870     MOVE 0 TO WKS-CATI-POS
003880     PERFORM VARYING WKS-I FROM 1 BY 1
003890             UNTIL WKS-I > WKS-CATI-USADAS
003900        IF WKS-CATI-NOMBRE (WKS-I) = TRN-CATEGORIA
003910           MOVE WKS-I TO WKS-CATI-POS
003920        END-IF
003930     END-PERFORM
003940     IF WKS-CATI-POS = 0 AND WKS-CATI-USADAS < 20
003950        ADD 1                       TO WKS-CATI-USADAS
003960        MOVE WKS-CATI-USADAS        TO WKS-CATI-POS
003970        MOVE TRN-CATEGORIA          TO WKS-CATI-NOMBRE (WKS-CATI-P
003980     END-IF.
003990 BUSCA-POSICION-CATI-E. EXIT.
004000
004010 BUSCA-POSICION-EFVO SECTION.
004020     MOVE 0 TO WKS-EFVO-POS
004030     PERFORM VARYING WKS-I FROM 1 BY 1
004040             UNTIL WKS-I > WKS-EFVO-USADAS
004050        IF WKS-EFVO-NOMBRE (WKS-I) = TRN-CATEGORIA
004060           MOVE WKS-I TO WKS-EFVO-POS
004070        END-IF
004080     END-PERFORM
004090     IF WKS-EFVO-POS = 0 AND WKS-EFVO-USADAS < 2
004100        ADD 1                       TO WKS-EFVO-USADAS
004110        MOVE WKS-EFVO-USADAS        TO WKS-EFVO-POS
004120        MOVE TRN-CATEGORIA          TO WKS-EFVO-NOMBRE (WKS-EFVO-P
004130     END-IF.
004140 BUSCA-POSICION-EFVO-E. EXIT.
004150
004160******************************************************************
004170*    ORDENA LA TABLA DE CATEGORIAS DE CONSUMO DE MAYOR A MENOR   *
004180*    IMPORTE (BURBUJA, LA TABLA NUNCA PASA DE 20 RENGLONES)      *
004190******************************************************************
004200 ORDENA-CATEGORIAS-GASTO SECTION.
004210     PERFORM VARYING WKS-I FROM 1 BY 1
004220             UNTIL WKS-I >= WKS-CATG-USADAS
004230        PERFORM VARYING WKS-J FROM 1 BY 1
004240                UNTIL WKS-J >= WKS-CATG-USADAS - WKS-I + 1
004250           IF WKS-CATG-MONTO (WKS-J) < WKS-CATG-MONTO (WKS-J + 1)
004260              MOVE WKS-CATG-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
004270              MOVE WKS-CATG-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
004280              MOVE WKS-CATG-NOMBRE (WKS-J + 1) TO WKS-CATG-NOMBRE
004290              MOVE WKS-CATG-MONTO  (WKS-J + 1) TO WKS-CATG-MONTO
004300              MOVE WKS-SWAP-NOMBRE             TO WKS-CATG-NOMBRE
004310              MOVE WKS-SWAP-MONTO              TO WKS-CATG-MONTO
004320           END-IF
004330        END-PERFORM
004340     END-PERFORM.
004350 ORDENA-CATEGORIAS-GASTO-E. EXIT.
004360
004370 ORDENA-CATEGORIAS-INGRESO SECTION.
004380     PERFORM VARYING WKS-I FROM 1 BY 1
004390             UNTIL WKS-I >= WKS-CATI-USADAS
004400        PERFORM VARYING WKS-J FROM 1 BY 1
004410                UNTIL WKS-J >= WKS-CATI-USADAS - WKS-I + 1
004420           IF WKS-CATI-MONTO (WKS-J) < WKS-CATI-MONTO (WKS-J + 1)
004430              MOVE WKS-CATI-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
004440              MOVE WKS-CATI-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
004450              MOVE WKS-CATI-NOMBRE (WKS-J + 1) TO WKS-CATI-NOMBRE
004460              MOVE WKS-CATI-MONTO  (WKS-J + 1) TO WKS-CATI-MONTO
004470              MOVE WKS-SWAP-NOMBRE             TO WKS-CATI-NOMBRE
004480              MOVE WKS-SWAP-MONTO              TO WKS-CATI-MONTO
004490           END-IF
004500        END-PERFORM
004510     END-PERFORM.
004520 ORDENA-CATEGORIAS-INGRESO-E. EXIT.
004530
004540 ORDENA-EFECTIVO-TRASPASO SECTION.
004550     IF WKS-EFVO-USADAS = 2 AND
004560        WKS-EFVO-MONTO (1) < WKS-EFVO-MONTO (2)
004570        MOVE WKS-EFVO-NOMBRE (1) TO WKS-SWAP-NOMBRE
004580        MOVE WKS-EFVO-MONTO  (1) TO WKS-SWAP-MONTO
004590        MOVE WKS-EFVO-NOMBRE (2) TO WKS-EFVO-NOMBRE (1)
004600        MOVE WKS-EFVO-MONTO  (2) TO WKS-EFVO-MONTO  (1)
004610        MOVE WKS-SWAP-NOMBRE     TO WKS-EFVO-NOMBRE (2)
004620        MOVE WKS-SWAP-MONTO      TO WKS-EFVO-MONTO  (2)
004630     END-IF.
004640 ORDENA-EFECTIVO-TRASPASO-E. EXIT.
004650
004660 ESCRIBE-TOTAL-GASTO SECTION.
004670     COMPUTE WKS-TOTAL-GASTO-ENT ROUNDED = WKS-TOTAL-GASTO
004680     MOVE SPACES               TO CFG-EVPOUT-TOTAL
004690     MOVE 'GASTO   '           TO EVP-TOTAL-TIPO
004700     MOVE WKS-TOTAL-GASTO-ENT  TO EVP-TOTAL-MONTO
004710     WRITE CFG-EVPOUT-TOTAL.
004720 ESCRIBE-TOTAL-GASTO-E. EXIT.
004730
004740******************************************************************
004750*    LAS 7 CATEGORIAS DE MAYOR CONSUMO, EL RESTO SE AGRUPA EN    *
004760*    LA CATEGORIA "OTROS" SI EL REMANENTE ES MAYOR A CERO        *
004770******************************************************************
004780 ESCRIBE-CATEGORIAS-GASTO SECTION.
004790     MOVE 7 TO WKS-TOPE-DESGLOSE
004800     IF WKS-CATG-USADAS < 7
004810        MOVE WKS-CATG-USADAS TO WKS-TOPE-DESGLOSE
004820     END-IF
004830     PERFORM VARYING WKS-I FROM 1 BY 1
004840             UNTIL WKS-I > WKS-TOPE-DESGLOSE
004850        MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
004860        MOVE WKS-CATG-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
004870        MOVE WKS-CATG-MONTO  (WKS-I)   TO EVP-CAT-MONTO
004880        WRITE CFG-EVPOUT-CATEGORIA
004890     END-PERFORM
004900     MOVE 0 TO WKS-REMANENTE-GASTO
004910     IF WKS-CATG-USADAS > 7
004920        PERFORM VARYING WKS-I FROM 8 BY 1
004930                UNTIL WKS-I > WKS-CATG-USADAS
004940           ADD WKS-CATG-MONTO (WKS-I) TO WKS-REMANENTE-GASTO
004950        END-PERFORM
004960        IF WKS-REMANENTE-GASTO > 0
004970           MOVE SPACES               TO CFG-EVPOUT-CATEGORIA
004980           MOVE 'OTROS'              TO EVP-CAT-NOMBRE
004990           MOVE WKS-REMANENTE-GASTO  TO EVP-CAT-MONTO
005000           WRITE CFG-EVPOUT-CATEGORIA
005010        END-IF
005020     END-IF.
005030 ESCRIBE-CATEGORIAS-GASTO-E. EXIT.
005040
005050 ESCRIBE-EFECTIVO-TRASPASO SECTION.
005060     PERFORM VARYING WKS-I FROM 1 BY 1
005070             UNTIL WKS-I > WKS-EFVO-USADAS
005080        IF WKS-EFVO-MONTO (WKS-I) > 0
005090           MOVE SPACES                  TO CFG-EVPOUT-CATEGORIA
005100           MOVE WKS-EFVO-NOMBRE (WKS-I) TO EVP-CAT-NOMBRE
005110           MOVE WKS-EFVO-MONTO  (WKS-I) TO EVP-CAT-MONTO
005120           WRITE CFG-EVPOUT-CATEGORIA
005130        END-IF
005140     END-PERFORM.
005150 ESCRIBE-EFECTIVO-TRASPASO-E. EXIT.
005160
005170 ESCRIBE-TOTAL-INGRESO SECTION.
005180     COMPUTE WKS-TOTAL-INGRESO-ENT ROUNDED = WKS-TOTAL-INGRESO
005190     MOVE SPACES                 TO CFG-EVPOUT-TOTAL
005200     MOVE 'INGRESO '             TO EVP-TOTAL-TIPO
005210     MOVE WKS-TOTAL-INGRESO-ENT  TO EVP-TOTAL-MONTO
005220     WRITE CFG-EVPOUT-TOTAL.
005230 ESCRIBE-TOTAL-INGRESO-E. EXIT.
005240
005250 ESCRIBE-CATEGORIAS-INGRESO SECTION.
005260     PERFORM VARYING WKS-I FROM 1 BY 1
005270             UNTIL WKS-I > WKS-CATI-USADAS
005280        MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
005290        MOVE WKS-CATI-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
005300        MOVE WKS-CATI-MONTO  (WKS-I)   TO EVP-CAT-MONTO
005310        WRITE CFG-EVPOUT-CATEGORIA
005320     END-PERFORM.
005330 ESCRIBE-CATEGORIAS-INGRESO-E. EXIT.
005340
005350******************************************************************
005360*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
005370******************************************************************
005380 ESCRIBE-MONEDAS SECTION.
005390     PERFORM VARYING WKS-I FROM 1 BY 1
005400             UNTIL WKS-I > WKS-NUM-MONEDAS
005410        EVALUATE WKS-MONEDA-COD (WKS-I)
005420           WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
005430           WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
005440           WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
005450           WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
005460        END-EVALUATE
005470        MOVE SPACES                   TO CFG-EVPOUT-MONEDA
005480        MOVE WKS-MONEDA-COD (WKS-I)   TO EVP-MONEDA-COD
005490        MOVE WKS-TASA-MONEDA          TO EVP-MONEDA-TASA
005500        WRITE CFG-EVPOUT-MONEDA
005510     END-PERFORM.
005520 ESCRIBE-MONEDAS-E. EXIT.
005530
005540******************************************************************
005550*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
005560*    MSFT=300.00 TSLA=200.00 OTRA=100.00
005570******************************************************************
005580 ESCRIBE-ACCIONES SECTION.
005590     PERFORM VARYING WKS-I FROM 1 BY 1
005600             UNTIL WKS-I > WKS-NUM-ACCIONES
005610        EVALUATE WKS-ACCION-COD (WKS-I)
005620           WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
005630           WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
005640           WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
005650           WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
005660           WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
005670           WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
005680        END-EVALUATE
005690        MOVE SPACES                    TO CFG-EVPOUT-ACCION
005700        MOVE WKS-ACCION-COD (WKS-I)    TO EVP-ACCION-COD
005710        MOVE WKS-PRECIO-ACCION         TO EVP-ACCION-PRECIO
005720        WRITE CFG-EVPOUT-ACCION
005730     END-PERFORM.
005740 ESCRIBE-ACCIONES-E. EXIT.
005750
005760 CIERRA-ARCHIVOS SECTION.
005770     CLOSE TRANSACVAL
005780           EVENTPAGE.
005790 CIERRA-ARCHIVOS-E. EXIT.
