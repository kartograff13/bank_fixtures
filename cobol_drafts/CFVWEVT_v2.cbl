000100******************************************************************
000110* FECHA       : 19/06/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWEVT                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN DE MOVIMIENTOS (PAGINA DE EVENTOS).      *
000170*             : TOTALES Y DESGLOSE POR CATEGORIA DE CONSUMOS E   *
000180*             : INGRESOS EN LA VENTANA DE PERIODO SOLICITADA,    *
000190*             : SUBTOTAL DE EFECTIVO Y TRASPASOS, TASAS DE       *
000200*             : CAMBIO Y PRECIOS DE ACCIONES CONFIGURADOS        *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), EVENTPAGE=S       *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE PERIODO W/M/Y/ALL)    *
000240* INSTALADO   : 19/06/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA DE EVENTOS                        *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 19/06/2017 LFMJ SOL-03341 CREACION DEL PROGRAMA ORIGINAL        LFMJ1706
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 11/11/2020 MRVQ SOL-03750 SI EL CODIGO DE PERIODO NO ES         MRVQ2011
000350*                 VALIDO (W/M/Y/ALL) SE ASUME M                  *
000360* 14/03/2022 JCPV SOL-03861 EL PARAMETRO DE HORA SE RECIBE        JCPV2203
000370*                 COMPLETO (HHMMSS) PARA QUE LA VENTANA DE
000380*                 PERIODO SE COMPARE A PRECISION DE TIMESTAMP
000390* 02/07/2022 JCPV SOL-03902 CORRIGE EL SUBTOTAL DE EFECTIVO/      JCPV2207
000400*                 TRASPASOS: COMPARABA CONTRA LITERALES EN
000410*                 ESPANOL, LA CATEGORIA LLEGA DEL ARCHIVO EN EL
000420*                 IDIOMA ORIGINAL DEL EMISOR
000430******************************************************************
000440 ID DIVISION.
000450 PROGRAM-ID. CFVWEVT.
000460 AUTHOR. LUIS FERNANDO MEJIA.
000470 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000480 DATE-WRITTEN. 19/06/2017.
000490 DATE-COMPILED.
000500 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000590            ORGANIZATION  IS SEQUENTIAL
000600            ACCESS        IS SEQUENTIAL
000610            FILE STATUS   IS FS-TRNVAL
000620                              FSE-TRNVAL.
000630
000640     SELECT USERPARM      ASSIGN TO USERPARM
000650            OPTIONAL
000660            ORGANIZATION  IS SEQUENTIAL
000670            ACCESS        IS SEQUENTIAL
000680            FILE STATUS   IS FS-USRPRM.
000690
000700     SELECT EVENTPAGE     ASSIGN TO EVENTPAGE
000710            ORGANIZATION  IS SEQUENTIAL
000720            FILE STATUS   IS FS-EVPOUT.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760******************************************************************
000770*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000780******************************************************************
000790*   EXTRACTO DEPURADO DE MOVIMIENTOS
000800 FD TRANSACVAL.
000810     COPY CFTRNRG.
000820*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000830 FD USERPARM.
000840     COPY CFPARRG.
000850*   RESUMEN DE PAGINA DE EVENTOS, VARIAS CLASES DE LINEA
000860 FD EVENTPAGE.
000870 01  CFG-EVPOUT-TOTAL.
000880     05  EVP-TOTAL-TIPO         PIC X(08).
000890     05  FILLER                 PIC X(01).
000900     05  EVP-TOTAL-MONTO        PIC Z(8)9.
000910     05  FILLER                 PIC X(42).
000920 01  CFG-EVPOUT-CATEGORIA REDEFINES CFG-EVPOUT-TOTAL.
000930     05  EVP-CAT-NOMBRE         PIC X(30).
000940     05  FILLER                 PIC X(01).
000950     05  EVP-CAT-MONTO          PIC -(7)9.99.
000960     05  FILLER                 PIC X(18).
000970 01  CFG-EVPOUT-MONEDA REDEFINES CFG-EVPOUT-TOTAL.
000980     05  EVP-MONEDA-COD         PIC X(03).
000990     05  FILLER                 PIC X(01).
001000     05  EVP-MONEDA-TASA        PIC Z(4)9.99.
001010     05  FILLER                 PIC X(48).
001020 01  CFG-EVPOUT-ACCION REDEFINES CFG-EVPOUT-TOTAL.
001030     05  EVP-ACCION-COD         PIC X(05).
001040     05  FILLER                 PIC X(01).
001050     05  EVP-ACCION-PRECIO      PIC Z(6)9.99.
001060     05  FILLER                 PIC X(44).
001070
001080 WORKING-STORAGE SECTION.
001090******************************************************************
001100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001110******************************************************************
001120 01 WKS-FS-STATUS.
001130    02 WKS-STATUS.
001140       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001150       04 FSE-TRNVAL.
001160          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001170          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001180          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001190       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001200       04 FS-EVPOUT              PIC 9(02) VALUE ZEROES.
001210*      VARIABLES RUTINA DE FSE
001220       04 PROGRAMA               PIC X(08) VALUE SPACES.
001230       04 ARCHIVO                PIC X(08) VALUE SPACES.
001240       04 ACCION                 PIC X(10) VALUE SPACES.
001250       04 LLAVE                  PIC X(32) VALUE SPACES.
001260******************************************************************
001270*              P A R A M E T R O S   D E L   R E P O R T E       *
001280******************************************************************
001290 01  WKS-PARAM-FECHA            PIC 9(08).
001300 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001310     02  WKS-PARAM-ANIO         PIC 9(04).
001320     02  WKS-PARAM-MES          PIC 9(02).
001330     02  WKS-PARAM-DIA          PIC 9(02).
001340*--> HHMMSS COMPLETA DE LA HORA DE ANALISIS (JCPV2203)
001350 01  WKS-PARAM-HMS              PIC 9(06).
001360 01  WKS-PARAM-HMS-R REDEFINES WKS-PARAM-HMS.
001370     02  WKS-PARAM-HORA         PIC 9(02).
001380     02  WKS-PARAM-MINUTO       PIC 9(02).
001390     02  WKS-PARAM-SEGUNDO      PIC 9(02).
001400 01  WKS-PARAM-PERIODO          PIC X(04).
001410******************************************************************
001420*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001430******************************************************************
001440 01  WKS-CFFECUT-LINK.
001450     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001460     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001470     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001480     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001490     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001500     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001510     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001520     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001530     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001540     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001550     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001560******************************************************************
001570*              R E C U R S O S   D E   T R A B A J O             *
001580******************************************************************
001590 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001600 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001610     02  WKS-OPER-ANIO          PIC 9(04).
001620     02  WKS-OPER-MES           PIC 9(02).
001630     02  WKS-OPER-DIA           PIC 9(02).
001640*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001650*--> VENTANA DE PERIODO A PRECISION DE SEGUNDO (JCPV2203)
001660 01  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001670 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001680 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001690 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001700 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001710 01  WKS-TOTAL-GASTO            PIC S9(09)V99 VALUE ZEROES.
001720 01  WKS-TOTAL-GASTO-ENT        PIC S9(09)    VALUE ZEROES.
001730 01  WKS-TOTAL-INGRESO          PIC S9(09)V99 VALUE ZEROES.
001740 01  WKS-TOTAL-INGRESO-ENT      PIC S9(09)    VALUE ZEROES.
001750 01  WKS-REMANENTE-GASTO        PIC S9(09)V99 VALUE ZEROES.
001760*--> TABLA DE CATEGORIAS DE CONSUMO (TOPE 20, SOLO SE INFORMAN
001770*--> LAS 7 MAYORES, EL RESTO SE AGRUPA EN "OTROS")
001780 01  WKS-TABLA-CAT-GASTO.
001790     02  WKS-CATG-ENTRY OCCURS 20 TIMES.
001800         04  WKS-CATG-NOMBRE    PIC X(30) VALUE SPACES.
001810         04  WKS-CATG-MONTO     PIC S9(09)V99 VALUE ZEROES.
001820*--> TABLA DE CATEGORIAS DE INGRESO (TOPE 20)
001830 01  WKS-TABLA-CAT-INGRESO.
001840     02  WKS-CATI-ENTRY OCCURS 20 TIMES.
001850         04  WKS-CATI-NOMBRE    PIC X(30) VALUE SPACES.
001860         04  WKS-CATI-MONTO     PIC S9(09)V99 VALUE ZEROES.
001870*--> SUBTOTAL DE EFECTIVO Y TRASPASOS (SOLO 2 CATEGORIAS POSIBLES)
001880 01  WKS-TABLA-EFVO.
001890     02  WKS-EFVO-ENTRY OCCURS 2 TIMES.
001900         04  WKS-EFVO-NOMBRE    PIC X(30) VALUE SPACES.
001910         04  WKS-EFVO-MONTO     PIC S9(09)V99 VALUE ZEROES.
001920*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
001930 01  WKS-LISTA-MONEDAS.
001940     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
001950     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
001960         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
001970 01  WKS-LISTA-ACCIONES.
001980     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
001990     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
002000         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
002010 01  WKS-SWAP-NOMBRE            PIC X(30) VALUE SPACES.
002020 01  WKS-SWAP-MONTO             PIC S9(09)V99 VALUE ZEROES.
002030 01  WKS-VARIABLES-TRABAJO.
002040     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
002050     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
002060     02  WKS-CATG-USADAS        PIC 9(02) COMP VALUE ZEROES.
002070     02  WKS-CATG-POS           PIC 9(02) COMP VALUE ZEROES.
002080     02  WKS-CATI-USADAS        PIC 9(02) COMP VALUE ZEROES.
002090     02  WKS-CATI-POS           PIC 9(02) COMP VALUE ZEROES.
002100     02  WKS-EFVO-USADAS        PIC 9(02) COMP VALUE ZEROES.
002110     02  WKS-EFVO-POS           PIC 9(02) COMP VALUE ZEROES.
002120     02  WKS-TOPE-DESGLOSE      PIC 9(02) COMP VALUE ZEROES.
002130     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
002140     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
002150 01  WKS-FLAGS.
002160     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
002170         88  FIN-TRNVAL                   VALUE 1.
002180
002190******************************************************************
002200 PROCEDURE DIVISION.
002210******************************************************************
002220*               S E C C I O N    P R I N C I P A L
002230******************************************************************
002240 000-MAIN SECTION.
002250     PERFORM APERTURA-ARCHIVOS
002260     PERFORM LEE-PARAMETROS
002270     PERFORM VALIDA-PERIODO
002280     PERFORM CALCULA-VENTANA-PERIODO
002290     PERFORM CARGA-LISTA-USERPARM
002300     PERFORM LEE-TRANSACVAL
002310     PERFORM ACUMULA-MOVIMIENTO
002320        UNTIL FIN-TRNVAL
002330     PERFORM ORDENA-CATEGORIAS-GASTO
002340     PERFORM ORDENA-CATEGORIAS-INGRESO
002350     PERFORM ORDENA-EFECTIVO-TRASPASO
002360     PERFORM ESCRIBE-TOTAL-GASTO
002370     PERFORM ESCRIBE-CATEGORIAS-GASTO
002380     PERFORM ESCRIBE-EFECTIVO-TRASPASO
002390     PERFORM ESCRIBE-TOTAL-INGRESO
002400     PERFORM ESCRIBE-CATEGORIAS-INGRESO
002410     PERFORM ESCRIBE-MONEDAS
002420     PERFORM ESCRIBE-ACCIONES
002430     PERFORM CIERRA-ARCHIVOS
002440     STOP RUN.
002450 000-MAIN-E. EXIT.
002460
002470 APERTURA-ARCHIVOS SECTION.
002480     MOVE   'CFVWEVT'   TO   PROGRAMA
002490     OPEN INPUT  TRANSACVAL
002500     IF FS-TRNVAL NOT EQUAL 0
002510        MOVE 'OPEN'        TO    ACCION
002520        MOVE SPACES        TO    LLAVE
002530        MOVE 'TRNVAL'      TO    ARCHIVO
002540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002550                              FS-TRNVAL, FSE-TRNVAL
002560        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002570                UPON CONSOLE
002580        MOVE 91            TO    RETURN-CODE
002590        STOP RUN
002600     END-IF
002610     OPEN OUTPUT EVENTPAGE.
002620 APERTURA-ARCHIVOS-E. EXIT.
002630
002640 LEE-PARAMETROS SECTION.
002650     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002660     ACCEPT WKS-PARAM-HMS        FROM SYSIN
002670     ACCEPT WKS-PARAM-PERIODO    FROM SYSIN.
002680 LEE-PARAMETROS-E. EXIT.
002690
002700******************************************************************
002710*    SI EL CODIGO DE PERIODO NO ES W, M, Y O ALL SE ASUME M      *
002720*    (MRVQ2011)                                                  *
002730******************************************************************
002740 VALIDA-PERIODO SECTION.
002750     IF WKS-PARAM-PERIODO NOT = 'W   ' AND
002760        WKS-PARAM-PERIODO NOT = 'M   ' AND
002770        WKS-PARAM-PERIODO NOT = 'Y   ' AND
002780        WKS-PARAM-PERIODO NOT = 'ALL '
002790        MOVE 'M   ' TO WKS-PARAM-PERIODO
002800     END-IF.
002810 VALIDA-PERIODO-E. EXIT.
002820
002830 CALCULA-VENTANA-PERIODO SECTION.
002840     MOVE 1                      TO WKS-CF-FUNCION
002850     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002860     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002870     MOVE WKS-PARAM-HMS          TO WKS-CF-HMS-ENTRADA
002880     MOVE WKS-PARAM-PERIODO      TO WKS-CF-PERIODO-COD
002890     CALL 'CFFECUT' USING WKS-CF-FUNCION
002900                           WKS-CF-FECHA-ENTRADA
002910                           WKS-CF-HORA-ENTRADA
002920                           WKS-CF-HMS-ENTRADA
002930                           WKS-CF-PERIODO-COD
002940                           WKS-CF-FECHA-INICIO
002950                           WKS-CF-FECHA-FIN
002960                           WKS-CF-HMS-FIN
002970                           WKS-CF-INDICE-DIA
002980                           WKS-CF-SALUDO
002990                           WKS-CF-RETORNO
003000*--> TIMESTAMPS DE LA VENTANA PARA EL COMPARATIVO DE ACUMULA-
003010*--> MOVIMIENTO (JCPV2203)
003020     COMPUTE WKS-INICIO-TIMESTAMP =
003030             WKS-CF-FECHA-INICIO * 1000000
003040     COMPUTE WKS-FIN-TIMESTAMP =
003050             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
003060 CALCULA-VENTANA-PERIODO-E. EXIT.
003070
003080******************************************************************
003090*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
003100*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
003110*    (JCPV1902)                                                  *
003120******************************************************************
003130 CARGA-LISTA-USERPARM SECTION.
003140     OPEN INPUT USERPARM
003150     IF FS-USRPRM = 0
003160        READ USERPARM
003170           AT END
003180              PERFORM CARGA-LISTA-DEFECTO
003190           NOT AT END
003200              PERFORM COPIA-LISTA-USERPARM
003210        END-READ
003220        CLOSE USERPARM
003230     ELSE
003240        PERFORM CARGA-LISTA-DEFECTO
003250     END-IF.
003260 CARGA-LISTA-USERPARM-E. EXIT.
003270
003280 COPIA-LISTA-USERPARM SECTION.
003290     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003300     PERFORM VARYING WKS-I FROM 1 BY 1
003310             UNTIL WKS-I > WKS-NUM-MONEDAS
003320        MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003330     END-PERFORM
003340     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003350     PERFORM VARYING WKS-I FROM 1 BY 1
003360             UNTIL WKS-I > WKS-NUM-ACCIONES
003370        MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003380     END-PERFORM.
003390 COPIA-LISTA-USERPARM-E. EXIT.
003400
003410 CARGA-LISTA-DEFECTO SECTION.
003420     MOVE 2              TO WKS-NUM-MONEDAS
003430     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003440     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003450     MOVE 5              TO WKS-NUM-ACCIONES
003460     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003470     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003480     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003490     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003500     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003510 CARGA-LISTA-DEFECTO-E. EXIT.
003520
003530 LEE-TRANSACVAL SECTION.
003540     READ TRANSACVAL NEXT RECORD
003550        AT END
003560           MOVE 1 TO WKS-FIN-TRNVAL
003570     END-READ.
003580 LEE-TRANSACVAL-E. EXIT.
003590
003600******************************************************************
003610*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL PERIODO,     *
003620*    ACUMULA GASTO O INGRESO POR CATEGORIA SEGUN EL SIGNO DEL    *
003630*    IMPORTE (CFVWEVT)                                           *
003640******************************************************************
003650 ACUMULA-MOVIMIENTO SECTION.
003660     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003670     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003680     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003690     STRING TRN-OPER-HORA    DELIMITED BY SIZE
003700            TRN-OPER-MINUTO  DELIMITED BY SIZE
003710            TRN-OPER-SEGUNDO DELIMITED BY SIZE
003720       INTO WKS-OPER-HMS
003730     END-STRING
003740     COMPUTE WKS-OPER-TIMESTAMP =
003750             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
003760     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
003770        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
003780        IF TRN-IMP-OPER < 0
003790           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003800           ADD WKS-IMPORTE-ABS TO WKS-TOTAL-GASTO
003810           PERFORM BUSCA-POSICION-CATG
003820           IF WKS-CATG-POS > 0
003830              ADD WKS-IMPORTE-ABS TO WKS-CATG-MONTO (WKS-CATG-POS)
003840           END-IF
003850*--> SUBTOTAL DE EFECTIVO/TRASPASOS: LA CATEGORIA LLEGA DEL
003860*--> ARCHIVO EN SU IDIOMA ORIGINAL, NO SE TRADUCE (JCPV2207)
003870           IF TRN-CATEGORIA = 'Наличные' OR
003880              TRN-CATEGORIA = 'Переводы'
003890              PERFORM BUSCA-POSICION-EFVO
003900              IF WKS-EFVO-POS > 0
003910                 ADD WKS-IMPORTE-ABS
003920                    TO WKS-EFVO-MONTO (WKS-EFVO-POS)
003930              END-IF
003940           END-IF
003950        ELSE
003960           IF TRN-IMP-OPER > 0
003970              ADD TRN-IMP-OPER TO WKS-TOTAL-INGRESO
003980              PERFORM BUSCA-POSICION-CATI
003990              IF WKS-CATI-POS > 0
004000                 ADD TRN-IMP-OPER
004010                    TO WKS-CATI-MONTO (WKS-CATI-POS)
004020              END-IF
004030           END-IF
004040        END-IF
004050     END-IF
004060     PERFORM LEE-TRANSACVAL.
004070 ACUMULA-MOVIMIENTO-E. EXIT.
004080
004090 BUSCA-POSICION-CATG SECTION.
004100     MOVE 0 TO WKS-CATG-POS
004110     PERFORM VARYING WKS-I FROM 1 BY 1
004120             UNTIL WKS-I > WKS-CATG-USADAS
004130        IF WKS-CATG-NOMBRE (WKS-I) = TRN-CATEGORIA
004140           MOVE WKS-I TO WKS-CATG-POS
004150        END-IF
004160     END-PERFORM
004170     IF WKS-CATG-POS = 0 AND WKS-CATG-USADAS < 20
004180        ADD 1                       TO WKS-CATG-USADAS
004190        MOVE WKS-CATG-USADAS        TO WKS-CATG-POS
004200        MOVE TRN-CATEGORIA          TO WKS-CATG-NOMBRE (WKS-CATG-P
004210     END-IF.
004220 BUSCA-POSICION-CATG-E. EXIT.
004230
004240 BUSCA-POSICION-CATI SECTION.
004250     MOVE 0 TO WKS-CATI-POS
004260     PERFORM VARYING WKS-I FROM 1 BY 1
004270             UNTIL WKS-I > WKS-CATI-USADAS
004280        IF WKS-CATI-NOMBRE (WKS-I) = TRN-CATEGORIA
004290           MOVE WKS-I TO WKS-CATI-POS
004300        END-IF
004310     END-PERFORM
004320     IF WKS-CATI-POS = 0 AND WKS-CATI-USADAS < 20
004330        ADD 1                       TO WKS-CATI-USADAS
004340        MOVE WKS-CATI-USADAS        TO WKS-CATI-POS
004350        MOVE TRN-CATEGORIA          TO WKS-CATI-NOMBRE (WKS-CATI-P
004360     END-IF.
004370 BUSCA-POSICION-CATI-E. EXIT.
004380
004390 BUSCA-POSICION-EFVO SECTION.
004400     MOVE 0 TO WKS-EFVO-POS
004410     PERFORM VARYING WKS-I FROM 1 BY 1
004420             UNTIL WKS-I > WKS-EFVO-USADAS
004430        IF WKS-EFVO-NOMBRE (WKS-I) = TRN-CATEGORIA
004440           MOVE WKS-I TO WKS-EFVO-POS
004450        END-IF
004460     END-PERFORM
004470     IF WKS-EFVO-POS = 0 AND WKS-EFVO-USADAS < 2
004480        ADD 1                       TO WKS-EFVO-USADAS
004490        MOVE WKS-EFVO-USADAS        TO WKS-EFVO-POS
004500        MOVE TRN-CATEGORIA          TO WKS-EFVO-NOMBRE (WKS-EFVO-P
004510     END-IF.
004520 BUSCA-POSICION-EFVO-E. EXIT.
004530
004540******************************************************************
004550*    ORDENA LA TABLA DE CATEGORIAS DE CONSUMO DE MAYOR A MENOR   *
004560*    IMPORTE (BURBUJA, LA TABLA NUNCA PASA DE 20 RENGLONES)      *
004570******************************************************************
004580 ORDENA-CATEGORIAS-GASTO SECTION.
004590     PERFORM VARYING WKS-I FROM 1 BY 1
004600             UNTIL WKS-I >= WKS-CATG-USADAS
004610        PERFORM VARYING WKS-J FROM 1 BY 1
004620                UNTIL WKS-J >= WKS-CATG-USADAS - WKS-I + 1
004630           IF WKS-CATG-MONTO (WKS-J) < WKS-CATG-MONTO (WKS-J + 1)
004640              MOVE WKS-CATG-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
004650              MOVE WKS-CATG-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
004660              MOVE WKS-CATG-NOMBRE (WKS-J + 1) TO WKS-CATG-NOMBRE
004670              MOVE WKS-CATG-MONTO  (WKS-J + 1) TO WKS-CATG-MONTO
004680              MOVE WKS-SWAP-NOMBRE             TO WKS-CATG-NOMBRE
004690              MOVE WKS-SWAP-MONTO              TO WKS-CATG-MONTO
004700           END-IF
004710        END-PERFORM
004720     END-PERFORM.
004730 ORDENA-CATEGORIAS-GASTO-E. EXIT.
004740
004750 ORDENA-CATEGORIAS-INGRESO SECTION.
004760     PERFORM VARYING WKS-I FROM 1 BY 1
004770             UNTIL WKS-I >= WKS-CATI-USADAS
004780        PERFORM VARYING WKS-J FROM 1 BY 1
004790                UNTIL WKS-J >= WKS-CATI-USADAS - WKS-I + 1
004800           IF WKS-CATI-MONTO (WKS-J) < WKS-CATI-MONTO (WKS-J + 1)
004810              MOVE WKS-CATI-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
004820              MOVE WKS-CATI-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
004830              MOVE WKS-CATI-NOMBRE (WKS-J + 1) TO WKS-CATI-NOMBRE
004840              MOVE WKS-CATI-MONTO  (WKS-J + 1) TO WKS-CATI-MONTO
004850              MOVE WKS-SWAP-NOMBRE             TO WKS-CATI-NOMBRE
004860              MOVE WKS-SWAP-MONTO              TO WKS-CATI-MONTO
004870           END-IF
004880        END-PERFORM
004890     END-PERFORM.
004900 ORDENA-CATEGORIAS-INGRESO-E. EXIT.
004910
004920 ORDENA-EFECTIVO-TRASPASO SECTION.
004930     IF WKS-EFVO-USADAS = 2 AND
004940        WKS-EFVO-MONTO (1) < WKS-EFVO-MONTO (2)
004950        MOVE WKS-EFVO-NOMBRE (1) TO WKS-SWAP-NOMBRE
004960        MOVE WKS-EFVO-MONTO  (1) TO WKS-SWAP-MONTO
004970        MOVE WKS-EFVO-NOMBRE (2) TO WKS-EFVO-NOMBRE (1)
004980        MOVE WKS-EFVO-MONTO  (2) TO WKS-EFVO-MONTO  (1)
004990        MOVE WKS-SWAP-NOMBRE     TO WKS-EFVO-NOMBRE (2)
005000        MOVE WKS-SWAP-MONTO      TO WKS-EFVO-MONTO  (2)
005010     END-IF.
005020 ORDENA-EFECTIVO-TRASPASO-E. EXIT.
005030
005040 ESCRIBE-TOTAL-GASTO SECTION.
005050     COMPUTE WKS-TOTAL-GASTO-ENT ROUNDED = WKS-TOTAL-GASTO
005060     MOVE SPACES               TO CFG-EVPOUT-TOTAL
005070     MOVE 'GASTO   '           TO EVP-TOTAL-TIPO
005080     MOVE WKS-TOTAL-GASTO-ENT  TO EVP-TOTAL-MONTO
005090     WRITE CFG-EVPOUT-TOTAL.
005100 ESCRIBE-TOTAL-GASTO-E. EXIT.
005110
005120******************************************************************
005130*    LAS 7 CATEGORIAS DE MAYOR CONSUMO, EL RESTO SE AGRUPA EN    *
005140*    LA CATEGORIA "OTROS" SI EL REMANENTE ES MAYOR A CERO        *
005150******************************************************************
005160 ESCRIBE-CATEGORIAS-GASTO SECTION.
005170     MOVE 7 TO WKS-TOPE-DESGLOSE
005180     IF WKS-CATG-USADAS < 7
005190        MOVE WKS-CATG-USADAS TO WKS-TOPE-DESGLOSE
005200     END-IF
005210     PERFORM VARYING WKS-I FROM 1 BY 1
005220             UNTIL WKS-I > WKS-TOPE-DESGLOSE
005230        MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
005240        MOVE WKS-CATG-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
005250        MOVE WKS-CATG-MONTO  (WKS-I)   TO EVP-CAT-MONTO
005260        WRITE CFG-EVPOUT-CATEGORIA
005270     END-PERFORM
005280     MOVE 0 TO WKS-REMANENTE-GASTO
005290     IF WKS-CATG-USADAS > 7
005300        PERFORM VARYING WKS-I FROM 8 BY 1
005310                UNTIL WKS-I > WKS-CATG-USADAS
005320           ADD WKS-CATG-MONTO (WKS-I) TO WKS-REMANENTE-GASTO
005330        END-PERFORM
005340        IF WKS-REMANENTE-GASTO > 0
005350           MOVE SPACES               TO CFG-EVPOUT-CATEGORIA
005360           MOVE 'OTROS'              TO EVP-CAT-NOMBRE
005370           MOVE WKS-REMANENTE-GASTO  TO EVP-CAT-MONTO
005380           WRITE CFG-EVPOUT-CATEGORIA
005390        END-IF
005400     END-IF.
005410 ESCRIBE-CATEGORIAS-GASTO-E. EXIT.
005420
005430 ESCRIBE-EFECTIVO-TRASPASO SECTION.
005440     PERFORM VARYING WKS-I FROM 1 BY 1
005450             UNTIL WKS-I > WKS-EFVO-USADAS
005460        IF WKS-EFVO-MONTO (WKS-I) > 0
005470           MOVE SPACES                  TO CFG-EVPOUT-CATEGORIA
005480           MOVE WKS-EFVO-NOMBRE (WKS-I) TO EVP-CAT-NOMBRE
005490           MOVE WKS-EFVO-MONTO  (WKS-I) TO EVP-CAT-MONTO
005500           WRITE CFG-EVPOUT-CATEGORIA
005510        END-IF
005520     END-PERFORM.
005530 ESCRIBE-EFECTIVO-TRASPASO-E. EXIT.
005540
005550 ESCRIBE-TOTAL-INGRESO SECTION.
005560     COMPUTE WKS-TOTAL-INGRESO-ENT ROUNDED = WKS-TOTAL-INGRESO
005570     MOVE SPACES                 TO CFG-EVPOUT-TOTAL
005580     MOVE 'INGRESO '             TO EVP-TOTAL-TIPO
005590     MOVE WKS-TOTAL-INGRESO-ENT  TO EVP-TOTAL-MONTO
005600     WRITE CFG-EVPOUT-TOTAL.
005610 ESCRIBE-TOTAL-INGRESO-E. EXIT.
005620
005630 ESCRIBE-CATEGORIAS-INGRESO SECTION.
005640     PERFORM VARYING WKS-I FROM 1 BY 1
005650             UNTIL WKS-I > WKS-CATI-USADAS
005660        MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
005670        MOVE WKS-CATI-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
005680        MOVE WKS-CATI-MONTO  (WKS-I)   TO EVP-CAT-MONTO
005690        WRITE CFG-EVPOUT-CATEGORIA
005700     END-PERFORM.
005710 ESCRIBE-CATEGORIAS-INGRESO-E. EXIT.
005720
005730******************************************************************
005740*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
005750******************************************************************
005760 ESCRIBE-MONEDAS SECTION.
005770     PERFORM VARYING WKS-I FROM 1 BY 1
005780             UNTIL WKS-I > WKS-NUM-MONEDAS
005790        EVALUATE WKS-MONEDA-COD (WKS-I)
005800           WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
005810           WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
005820           WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
005830           WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
005840        END-EVALUATE
005850        MOVE SPACES                   TO CFG-EVPOUT-MONEDA
005860        MOVE WKS-MONEDA-COD (WKS-I)   TO EVP-MONEDA-COD
005870        MOVE WKS-TASA-MONEDA          TO EVP-MONEDA-TASA
005880        WRITE CFG-EVPOUT-MONEDA
005890     END-PERFORM.
005900 ESCRIBE-MONEDAS-E. EXIT.
005910
005920******************************************************************
005930*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
005940*    MSFT=300.00 TSLA=200.00 OTRA=100.00
005950******************************************************************
005960 ESCRIBE-ACCIONES SECTION.
005970     PERFORM VARYING WKS-I FROM 1 BY 1
005980             UNTIL WKS-I > WKS-NUM-ACCIONES
005990        EVALUATE WKS-ACCION-COD (WKS-I)
006000           WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
006010           WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
006020           WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
006030           WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
006040           WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
006050           WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
006060        END-EVALUATE
006070        MOVE SPACES                    TO CFG-EVPOUT-ACCION
006080        MOVE WKS-ACCION-COD (WKS-I)    TO EVP-ACCION-COD
006090        MOVE WKS-PRECIO-ACCION         TO EVP-ACCION-PRECIO
006100        WRITE CFG-EVPOUT-ACCION
006110     END-PERFORM.
006120 ESCRIBE-ACCIONES-E. EXIT.
006130
006140 CIERRA-ARCHIVOS SECTION.
006150     CLOSE TRANSACVAL
006160           EVENTPAGE.
006170 CIERRA-ARCHIVOS-E. EXIT.
