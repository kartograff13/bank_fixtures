000100******************************************************************
000110* FECHA       : 14/09/2015                                      *
000120* PROGRAMADOR : JOSE CARLOS PORTILLO (JCPV)                     *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFSVBUS                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : BUSQUEDA DE MOVIMIENTOS POR TRES MODALIDADES:   *
000170*             : S=TEXTO SIMPLE EN DESCRIPCION O CATEGORIA,      *
000180*             : T=NUMERO TELEFONICO EN LA DESCRIPCION,          *
000190*             : P=TRASPASO A PERSONA (NOMBRE ABREVIADO)         *
000200* ARCHIVOS    : TRANSACVAL=E, SEARCHRPT=S                       *
000210* ACCION (ES) : S=SIMPLE, T=TELEFONO, P=PERSONA (POR SYSIN)     *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 14/09/2015                                      *
000240* BPM/RATIONAL: 252018                                          *
000250* NOMBRE      : REPORTE DE BUSQUEDA DE MOVIMIENTOS              *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 14/09/2015 JCPV SOL-03103 CREACION DEL PROGRAMA ORIGINAL        JCPV1509
000300* 02/11/2017 MRVQ SOL-03288 SE AGREGA MODALIDAD DE BUSQUEDA       MRVQ1711
000310*                 DE TRASPASO A PERSONA                         *
000320* 02/07/2022 JCPV SOL-03903 CORRIGE EL PREFIJO TELEFONICO (SOLO   JCPV2207
000330*                 +7, NO CUALQUIER DIGITO) Y LA CATEGORIA EXACTA *
000340*                 DE TRASPASO, QUE LLEGA DEL ARCHIVO EN EL       *
000350*                 IDIOMA ORIGINAL DEL EMISOR, NO EN ESPANOL      *
000360* 15/07/2022 JCPV SOL-03910 LA MODALIDAD DE TRASPASO A PERSONA    JCPV1507
000370*                 NUNCA ENCONTRABA NOMBRES, PORQUE LA            *
000380*                 DESCRIPCION LLEGA EN CIRILICO Y SE COMPARABA   *
000390*                 CONTRA RANGOS A-Z/a-z. AHORA COMPARA LOS 2     *
000400*                 BYTES UTF-8 DE CADA LETRA CIRILICA. REESCRIBE  *
000410*                 LOS PARRAFOS DE BUSQUEDA COMO PERFORM...THRU,  *
000420*                 SIN PERFORM VARYING EN LINEA                  *
000430******************************************************************
000440 ID DIVISION.
000450 PROGRAM-ID. CFSVBUS.
000460 AUTHOR. JOSE CARLOS PORTILLO.
000470 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000480 DATE-WRITTEN. 14/09/2015.
000490 DATE-COMPILED.
000500 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000590            ORGANIZATION  IS SEQUENTIAL
000600            ACCESS        IS SEQUENTIAL
000610            FILE STATUS   IS FS-TRNVAL
000620                             FSE-TRNVAL.
000630
000640     SELECT SEARCHRPT    ASSIGN TO SEARCHRPT
000650            ORGANIZATION  IS SEQUENTIAL
000660            FILE STATUS   IS FS-BUSRPT.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700******************************************************************
000710*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000720******************************************************************
000730*   EXTRACTO DEPURADO DE MOVIMIENTOS
000740 FD TRANSACVAL.
000750     COPY CFTRNRG.
000760*   REPORTE DE BUSQUEDA, UNA LINEA POR COINCIDENCIA Y UN TOTAL
000770 FD SEARCHRPT.
000780 01  CFG-BUSRPT-REG.
000790     05  BUS-FECHA              PIC X(10).
000800     05  FILLER                 PIC X(01).
000810     05  BUS-IMPORTE             PIC -(7)9.99.
000820     05  FILLER                 PIC X(01).
000830     05  BUS-DESCRIPCION        PIC X(60).
000840 01  CFG-BUSRPT-MSG REDEFINES CFG-BUSRPT-REG.
000850     05  BUS-MSG                PIC X(40).
000860     05  FILLER                 PIC X(39).
000870
000880 WORKING-STORAGE SECTION.
000890******************************************************************
000900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000910******************************************************************
000920 01 WKS-FS-STATUS.
000930    02 WKS-STATUS.
000940       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000950       04 FSE-TRNVAL.
000960          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000970          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000980          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000990       04 FS-BUSRPT              PIC 9(02) VALUE ZEROES.
001000*      VARIABLES RUTINA DE FSE
001010       04 PROGRAMA               PIC X(08) VALUE SPACES.
001020       04 ARCHIVO                PIC X(08) VALUE SPACES.
001030       04 ACCION                 PIC X(10) VALUE SPACES.
001040       04 LLAVE                  PIC X(32) VALUE SPACES.
001050******************************************************************
001060*              P A R A M E T R O S   D E L   R E P O R T E       *
001070******************************************************************
001080 01  WKS-PARAM-LINEA            PIC X(41) VALUE SPACES.
001090 01  WKS-PARAM-LINEA-R REDEFINES WKS-PARAM-LINEA.
001100     02  WKS-PARAM-MODO         PIC X(01).
001110         88  MODO-SIMPLE    VALUE 'S'.
001120         88  MODO-TELEFONO  VALUE 'T'.
001130         88  MODO-PERSONA   VALUE 'P'.
001140     02  WKS-PARAM-QUERY        PIC X(40).
001150******************************************************************
001160*              R E C U R S O S   D E   T R A B A J O             *
001170******************************************************************
001180 01  WKS-QUERY-MAYUS            PIC X(40) VALUE SPACES.
001190 01  WKS-LARGO-QUERY            PIC 9(02) COMP VALUE ZEROES.
001200 01  WKS-DESC-MAYUS             PIC X(60) VALUE SPACES.
001210 01  WKS-CAT-MAYUS              PIC X(30) VALUE SPACES.
001220
001230*--> VENTANA DE 20 CARACTERES PARA RASTREAR EL PATRON TELEFONICO
001240 01  WKS-VENTANA-TEL            PIC X(20) VALUE SPACES.
001250 01  WKS-VENTANA-TEL-R REDEFINES WKS-VENTANA-TEL.
001260     02  WKS-VT-CARACTER OCCURS 20 TIMES PIC X(01).
001270
001280 01  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
001290 01  WKS-J                      PIC 9(02) COMP VALUE ZEROES.
001300 01  WKS-P                      PIC 9(02) COMP VALUE ZEROES.
001310 01  WKS-TIENE-PAREN            PIC 9(01) COMP VALUE ZEROES.
001320 01  WKS-LARGO-VENTANA          PIC 9(02) COMP VALUE ZEROES.
001330 01  WKS-SIGUE-CIRILICO         PIC 9(01) COMP VALUE ZEROES.
001340 01  WKS-ENCONTRADO             PIC 9(01) VALUE ZEROES.
001350     88  COINCIDE                         VALUE 1.
001360 01  WKS-CONTADOR-COINCIDENCIAS PIC 9(07) COMP VALUE ZEROES.
001370
001380 01  WKS-FLAGS.
001390     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001400         88  FIN-TRNVAL                   VALUE 1.
001410
001420******************************************************************
001430 PROCEDURE DIVISION.
001440******************************************************************
001450*               S E C C I O N    P R I N C I P A L
001460******************************************************************
001470 000-MAIN SECTION.
001480     PERFORM APERTURA-ARCHIVOS
001490     PERFORM LEE-PARAMETROS
001500     PERFORM LEE-TRANSACVAL
001510     PERFORM EVALUA-MOVIMIENTO
001520        UNTIL FIN-TRNVAL
001530     PERFORM ESCRIBE-TOTAL-COINCIDENCIAS
001540     PERFORM CIERRA-ARCHIVOS
001550     STOP RUN.
001560 000-MAIN-E. EXIT.
001570
001580 APERTURA-ARCHIVOS SECTION.
001590     MOVE   'CFSVBUS'   TO   PROGRAMA
001600     OPEN INPUT  TRANSACVAL
001610          OUTPUT SEARCHRPT
001620     IF FS-TRNVAL NOT EQUAL 0
001630        MOVE 'OPEN'        TO    ACCION
001640        MOVE SPACES        TO    LLAVE
001650        MOVE 'TRNVAL'      TO    ARCHIVO
001660        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001670                              FS-TRNVAL, FSE-TRNVAL
001680        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001690                UPON CONSOLE
001700        MOVE 91            TO    RETURN-CODE
001710        STOP RUN
001720     END-IF.
001730 APERTURA-ARCHIVOS-E. EXIT.
001740
001750 LEE-PARAMETROS SECTION.
001760     ACCEPT WKS-PARAM-LINEA      FROM SYSIN
001770     MOVE WKS-PARAM-QUERY        TO WKS-QUERY-MAYUS
001780     INSPECT WKS-QUERY-MAYUS CONVERTING
001790        'abcdefghijklmnopqrstuvwxyz' TO
001800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001810     MOVE 0 TO WKS-LARGO-QUERY
001820     MOVE 40 TO WKS-I
001830     PERFORM BUSCA-LARGO-QUERY THRU BUSCA-LARGO-QUERY-E
001840        UNTIL WKS-I < 1.
001850 LEE-PARAMETROS-E. EXIT.
001860
001870*--> ULTIMA POSICION NO BLANCO DEL QUERY, DE DERECHA A IZQUIERDA
001880*--> (JCPV1507)
001890 BUSCA-LARGO-QUERY SECTION.
001900     IF WKS-LARGO-QUERY = 0 AND
001910        WKS-QUERY-MAYUS (WKS-I:1) NOT = SPACE
001920        MOVE WKS-I TO WKS-LARGO-QUERY
001930     END-IF
001940     SUBTRACT 1 FROM WKS-I.
001950 BUSCA-LARGO-QUERY-E. EXIT.
001960
001970******************************************************************
001980*    DESPACHA AL PARRAFO DE VERIFICACION DE LA MODALIDAD PEDIDA  *
001990*    Y ESCRIBE LA LINEA DE RESULTADO SI HUBO COINCIDENCIA        *
002000******************************************************************
002010 EVALUA-MOVIMIENTO SECTION.
002020     MOVE 0 TO WKS-ENCONTRADO
002030     IF MODO-SIMPLE
002040        PERFORM VERIFICA-TEXTO-SIMPLE
002050     ELSE
002060        IF MODO-TELEFONO
002070           PERFORM VERIFICA-PATRON-TELEFONO
002080        ELSE
002090           IF MODO-PERSONA
002100              PERFORM VERIFICA-TRASPASO-PERSONA
002110           END-IF
002120        END-IF
002130     END-IF
002140     IF COINCIDE
002150        ADD 1 TO WKS-CONTADOR-COINCIDENCIAS
002160        PERFORM ESCRIBE-LINEA-COINCIDENCIA
002170     END-IF
002180     PERFORM LEE-TRANSACVAL.
002190 EVALUA-MOVIMIENTO-E. EXIT.
002200
002210******************************************************************
002220*    BUSQUEDA SIMPLE: EL TEXTO PEDIDO ES SUBCADENA, SIN          *
002230*    DISTINGUIR MAYUSCULAS, DE LA DESCRIPCION O DE LA CATEGORIA  *
002240******************************************************************
002250 VERIFICA-TEXTO-SIMPLE SECTION.
002260     IF WKS-LARGO-QUERY = 0
002270        GO TO VERIFICA-TEXTO-SIMPLE-E
002280     END-IF
002290     MOVE TRN-DESCRIPCION TO WKS-DESC-MAYUS
002300     INSPECT WKS-DESC-MAYUS CONVERTING
002310        'abcdefghijklmnopqrstuvwxyz' TO
002320        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002330     MOVE TRN-CATEGORIA   TO WKS-CAT-MAYUS
002340     INSPECT WKS-CAT-MAYUS CONVERTING
002350        'abcdefghijklmnopqrstuvwxyz' TO
002360        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002370     MOVE 1 TO WKS-I
002380     PERFORM BUSCA-QUERY-EN-DESC THRU BUSCA-QUERY-EN-DESC-E
002390        UNTIL WKS-I > (61 - WKS-LARGO-QUERY)
002400     IF COINCIDE
002410        GO TO VERIFICA-TEXTO-SIMPLE-E
002420     END-IF
002430     MOVE 1 TO WKS-I
002440     PERFORM BUSCA-QUERY-EN-CAT THRU BUSCA-QUERY-EN-CAT-E
002450        UNTIL WKS-I > (31 - WKS-LARGO-QUERY).
002460 VERIFICA-TEXTO-SIMPLE-E. EXIT.
002470
002480*--> COMPARA EL QUERY VS LA VENTANA DE DESCRIPCION (JCPV1507)
002490 BUSCA-QUERY-EN-DESC SECTION.
002500     IF WKS-DESC-MAYUS (WKS-I : WKS-LARGO-QUERY) =
002510        WKS-QUERY-MAYUS (1 : WKS-LARGO-QUERY)
002520        MOVE 1 TO WKS-ENCONTRADO
002530     END-IF
002540     ADD 1 TO WKS-I.
002550 BUSCA-QUERY-EN-DESC-E. EXIT.
002560
002570*--> COMPARA EL QUERY VS LA VENTANA DE CATEGORIA (JCPV1507)
002580 BUSCA-QUERY-EN-CAT SECTION.
002590     IF WKS-CAT-MAYUS (WKS-I : WKS-LARGO-QUERY) =
002600        WKS-QUERY-MAYUS (1 : WKS-LARGO-QUERY)
002610        MOVE 1 TO WKS-ENCONTRADO
002620     END-IF
002630     ADD 1 TO WKS-I.
002640 BUSCA-QUERY-EN-CAT-E. EXIT.
002650
002660******************************************************************
002670*    BUSQUEDA DE TELEFONO EN LA DESCRIPCION: PREFIJO "+" MAS UN  *
002680*    DIGITO, O PREFIJO "8"; LUEGO GRUPOS 3-3-2-2 DIGITOS, CON    *
002690*    PARENTESIS OPCIONAL EN EL PRIMER GRUPO Y SEPARADOR OPCIONAL *
002700*    (ESPACIO O GUION) ENTRE GRUPOS (MRVQ1711)                   *
002710******************************************************************
002720 VERIFICA-PATRON-TELEFONO SECTION.
002730     MOVE 1 TO WKS-I
002740     PERFORM BARRE-POSICION-TELEFONO
002750        THRU BARRE-POSICION-TELEFONO-E
002760        UNTIL WKS-I > 60.
002770 VERIFICA-PATRON-TELEFONO-E. EXIT.
002780
002790*--> INTENTA EL PATRON DE TELEFONO DESDE UNA POSICION (JCPV1507)
002800 BARRE-POSICION-TELEFONO SECTION.
002810     IF NOT COINCIDE
002820        PERFORM INTENTA-TELEFONO-DESDE
002830     END-IF
002840     ADD 1 TO WKS-I.
002850 BARRE-POSICION-TELEFONO-E. EXIT.
002860
002870 INTENTA-TELEFONO-DESDE SECTION.
002880     COMPUTE WKS-LARGO-VENTANA = 61 - WKS-I
002890     IF WKS-LARGO-VENTANA > 20
002900        MOVE 20 TO WKS-LARGO-VENTANA
002910     END-IF
002920     IF WKS-LARGO-VENTANA < 10
002930        GO TO INTENTA-TELEFONO-DESDE-E
002940     END-IF
002950     MOVE SPACES TO WKS-VENTANA-TEL
002960     MOVE TRN-DESCRIPCION (WKS-I : WKS-LARGO-VENTANA) TO
002970          WKS-VENTANA-TEL (1 : WKS-LARGO-VENTANA)
002980     MOVE 0 TO WKS-TIENE-PAREN
002990     IF WKS-VT-CARACTER (1) = '+'
003000        IF WKS-VT-CARACTER (2) NOT = '7'
003010           GO TO INTENTA-TELEFONO-DESDE-E
003020        END-IF
003030        MOVE 3 TO WKS-P
003040     ELSE
003050        IF WKS-VT-CARACTER (1) = '8'
003060           MOVE 2 TO WKS-P
003070        ELSE
003080           GO TO INTENTA-TELEFONO-DESDE-E
003090        END-IF
003100     END-IF
003110     IF WKS-VT-CARACTER (WKS-P) = '('
003120        MOVE 1 TO WKS-TIENE-PAREN
003130        ADD 1 TO WKS-P
003140     END-IF
003150     IF WKS-P + 2 > 20
003160        GO TO INTENTA-TELEFONO-DESDE-E
003170     END-IF
003180     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003190        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC OR
003200        WKS-VT-CARACTER (WKS-P + 2) NOT NUMERIC
003210        GO TO INTENTA-TELEFONO-DESDE-E
003220     END-IF
003230     ADD 3 TO WKS-P
003240     IF WKS-TIENE-PAREN = 1
003250        IF WKS-P > 20 OR WKS-VT-CARACTER (WKS-P) NOT = ')'
003260           GO TO INTENTA-TELEFONO-DESDE-E
003270        END-IF
003280        ADD 1 TO WKS-P
003290     END-IF
003300     IF WKS-P <= 20 AND
003310        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003320         WKS-VT-CARACTER (WKS-P) = '-')
003330        ADD 1 TO WKS-P
003340     END-IF
003350     IF WKS-P + 2 > 20
003360        GO TO INTENTA-TELEFONO-DESDE-E
003370     END-IF
003380     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003390        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC OR
003400        WKS-VT-CARACTER (WKS-P + 2) NOT NUMERIC
003410        GO TO INTENTA-TELEFONO-DESDE-E
003420     END-IF
003430     ADD 3 TO WKS-P
003440     IF WKS-P <= 20 AND
003450        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003460         WKS-VT-CARACTER (WKS-P) = '-')
003470        ADD 1 TO WKS-P
003480     END-IF
003490     IF WKS-P + 1 > 20
003500        GO TO INTENTA-TELEFONO-DESDE-E
003510     END-IF
003520     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003530        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC
003540        GO TO INTENTA-TELEFONO-DESDE-E
003550     END-IF
003560     ADD 2 TO WKS-P
003570     IF WKS-P <= 20 AND
003580        (WKS-VT-CARACTER (WKS-P) = SPACE OR
003590         WKS-VT-CARACTER (WKS-P) = '-')
003600        ADD 1 TO WKS-P
003610     END-IF
003620     IF WKS-P + 1 > 20
003630        GO TO INTENTA-TELEFONO-DESDE-E
003640     END-IF
003650     IF WKS-VT-CARACTER (WKS-P)     NOT NUMERIC OR
003660        WKS-VT-CARACTER (WKS-P + 1) NOT NUMERIC
003670        GO TO INTENTA-TELEFONO-DESDE-E
003680     END-IF
003690     MOVE 1 TO WKS-ENCONTRADO.
003700 INTENTA-TELEFONO-DESDE-E. EXIT.
003710
003720******************************************************************
003730*    TRASPASO A PERSONA: CATEGORIA EXACTA "Переводы" Y, EN LA    *
003740*    DESCRIPCION, UNA PALABRA CAPITALIZADA, ESPACIO, UNA LETRA   *
003750*    MAYUSCULA Y UN PUNTO (EJEMPLO "JUAN P.") (MRVQ1711)        *
003760*    LA CATEGORIA LLEGA DEL ARCHIVO EN SU IDIOMA ORIGINAL, NO    *
003770*    SE TRADUCE (JCPV2207)                                       *
003780******************************************************************
003790 VERIFICA-TRASPASO-PERSONA SECTION.
003800     IF TRN-CATEGORIA NOT = 'Переводы'
003810        GO TO VERIFICA-TRASPASO-PERSONA-E
003820     END-IF
003830     MOVE 1 TO WKS-I
003840     PERFORM BARRE-POSICION-NOMBRE THRU BARRE-POSICION-NOMBRE-E
003850        UNTIL WKS-I > 60.
003860 VERIFICA-TRASPASO-PERSONA-E. EXIT.
003870
003880*--> INTENTA EL PATRON DE NOMBRE DESDE UNA POSICION (JCPV1507)
003890 BARRE-POSICION-NOMBRE SECTION.
003900     IF NOT COINCIDE
003910        PERFORM INTENTA-NOMBRE-DESDE
003920     END-IF
003930     ADD 1 TO WKS-I.
003940 BARRE-POSICION-NOMBRE-E. EXIT.
003950
003960*--> LA DESCRIPCION LLEGA DEL ARCHIVO EN CIRILICO (UTF-8); *
003970*--> CADA LETRA OCUPA 2 BYTES: X'D0' O X'D1' COMO PRIMER   *
003980*--> BYTE, SEGUIDO DE UN SEGUNDO BYTE QUE DISTINGUE         *
003990*--> MAYUSCULA DE MINUSCULA (JCPV1507)
004000 INTENTA-NOMBRE-DESDE SECTION.
004010     IF TRN-DESCRIPCION (WKS-I : 1)       NOT = X'D0' OR
004020        TRN-DESCRIPCION (WKS-I + 1 : 1)   < X'90'      OR
004030        TRN-DESCRIPCION (WKS-I + 1 : 1)   > X'AF'
004040        GO TO INTENTA-NOMBRE-DESDE-E
004050     END-IF
004060     COMPUTE WKS-P = WKS-I + 2
004070     MOVE 0 TO WKS-J
004080     MOVE 1 TO WKS-SIGUE-CIRILICO
004090     PERFORM CUENTA-MINUSCULA-CIRILICA
004100        THRU CUENTA-MINUSCULA-CIRILICA-E
004110        UNTIL WKS-SIGUE-CIRILICO = 0
004120     IF WKS-J < 1 OR WKS-P + 2 > 60
004130        GO TO INTENTA-NOMBRE-DESDE-E
004140     END-IF
004150     IF TRN-DESCRIPCION (WKS-P : 1) NOT = SPACE
004160        GO TO INTENTA-NOMBRE-DESDE-E
004170     END-IF
004180     ADD 1 TO WKS-P
004190     IF TRN-DESCRIPCION (WKS-P : 1)       NOT = X'D0' OR
004200        TRN-DESCRIPCION (WKS-P + 1 : 1)   < X'90'      OR
004210        TRN-DESCRIPCION (WKS-P + 1 : 1)   > X'AF'
004220        GO TO INTENTA-NOMBRE-DESDE-E
004230     END-IF
004240     ADD 2 TO WKS-P
004250     IF TRN-DESCRIPCION (WKS-P : 1) NOT = '.'
004260        GO TO INTENTA-NOMBRE-DESDE-E
004270     END-IF
004280     MOVE 1 TO WKS-ENCONTRADO.
004290 INTENTA-NOMBRE-DESDE-E. EXIT.
004300
004310*--> CUENTA UNA LETRA MINUSCULA CIRILICA DE 2 BYTES, SI LA HAY, Y
004320*--> AVANZA EL PUNTERO; SI NO HAY MAS, DETIENE EL CICLO (JCPV1507)
004330 CUENTA-MINUSCULA-CIRILICA SECTION.
004340     IF WKS-P > 58
004350        MOVE 0 TO WKS-SIGUE-CIRILICO
004360     ELSE
004370        IF (TRN-DESCRIPCION (WKS-P : 1) = X'D0' AND
004380            TRN-DESCRIPCION (WKS-P + 1 : 1) >= X'B0' AND
004390            TRN-DESCRIPCION (WKS-P + 1 : 1) <= X'BF') OR
004400           (TRN-DESCRIPCION (WKS-P : 1) = X'D1' AND
004410            TRN-DESCRIPCION (WKS-P + 1 : 1) >= X'80' AND
004420            TRN-DESCRIPCION (WKS-P + 1 : 1) <= X'8F')
004430           ADD 2 TO WKS-P
004440           ADD 1 TO WKS-J
004450        ELSE
004460           MOVE 0 TO WKS-SIGUE-CIRILICO
004470        END-IF
004480     END-IF.
004490 CUENTA-MINUSCULA-CIRILICA-E. EXIT.
004500
004510******************************************************************
004520*    UNA LINEA POR MOVIMIENTO COINCIDENTE: FECHA, IMPORTE CON    *
004530*    SIGNO Y DESCRIPCION, COMO LO PIDE EL FORMATO DE REPORTE     *
004540******************************************************************
004550 ESCRIBE-LINEA-COINCIDENCIA SECTION.
004560     MOVE SPACES               TO CFG-BUSRPT-REG
004570     STRING TRN-OPER-DIA  DELIMITED BY SIZE
004580            '.'           DELIMITED BY SIZE
004590            TRN-OPER-MES  DELIMITED BY SIZE
004600            '.'           DELIMITED BY SIZE
004610            TRN-OPER-ANIO DELIMITED BY SIZE
004620       INTO BUS-FECHA
004630     END-STRING
004640     MOVE TRN-IMP-OPER          TO BUS-IMPORTE
004650     MOVE TRN-DESCRIPCION       TO BUS-DESCRIPCION
004660     WRITE CFG-BUSRPT-REG.
004670 ESCRIBE-LINEA-COINCIDENCIA-E. EXIT.
004680
004690 LEE-TRANSACVAL SECTION.
004700     READ TRANSACVAL NEXT RECORD
004710        AT END
004720           MOVE 1 TO WKS-FIN-TRNVAL
004730     END-READ.
004740 LEE-TRANSACVAL-E. EXIT.
004750
004760******************************************************************
004770*    LINEA FINAL CON EL TOTAL DE MOVIMIENTOS ENCONTRADOS         *
004780******************************************************************
004790 ESCRIBE-TOTAL-COINCIDENCIAS SECTION.
004800     MOVE SPACES TO CFG-BUSRPT-MSG
004810     MOVE 'TOTAL DE COINCIDENCIAS : ' TO BUS-MSG
004820     MOVE WKS-CONTADOR-COINCIDENCIAS TO
004830          BUS-MSG (27:7)
004840     WRITE CFG-BUSRPT-MSG.
004850 ESCRIBE-TOTAL-COINCIDENCIAS-E. EXIT.
004860
004870 CIERRA-ARCHIVOS SECTION.
004880     CLOSE TRANSACVAL
004890           SEARCHRPT.
004900 CIERRA-ARCHIVOS-E. EXIT.
