000100******************************************************************
000110* FECHA       : 19/06/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWEVT                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN DE MOVIMIENTOS (PAGINA DE EVENTOS).      *
000170*             : TOTALES Y DESGLOSE POR CATEGORIA DE CONSUMOS E   *
000180*             : INGRESOS EN LA VENTANA DE PERIODO SOLICITADA,    *
000190*             : SUBTOTAL DE EFECTIVO Y TRASPASOS, TASAS DE       *
000200*             : CAMBIO Y PRECIOS DE ACCIONES CONFIGURADOS        *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), EVENTPAGE=S       *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE PERIODO W/M/Y/ALL)    *
000240* INSTALADO   : 19/06/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA DE EVENTOS                        *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 19/06/2017 LFMJ SOL-03341 CREACION DEL PROGRAMA ORIGINAL        LFMJ1706
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 11/11/2020 MRVQ SOL-03750 SI EL CODIGO DE PERIODO NO ES         MRVQ2011
000350*                 VALIDO (W/M/Y/ALL) SE ASUME M                  *
000360* 14/03/2022 JCPV SOL-03861 EL PARAMETRO DE HORA SE RECIBE        JCPV2203
000370*                 COMPLETO (HHMMSS) PARA QUE LA VENTANA DE
000380*                 PERIODO SE COMPARE A PRECISION DE TIMESTAMP
000390* 02/07/2022 JCPV SOL-03902 CORRIGE EL SUBTOTAL DE EFECTIVO/      JCPV2207
000400*                 TRASPASOS: COMPARABA CONTRA LITERALES EN
000410*                 ESPANOL, LA CATEGORIA LLEGA DEL ARCHIVO EN EL
000420*                 IDIOMA ORIGINAL DEL EMISOR
000430* 15/07/2022 JCPV SOL-03909 LA CATEGORIA SOBRANTE SE ESCRIBE      JCPV1507
000440*                 EN EL IDIOMA ORIGINAL DEL EMISOR (RUSO), NO
000450*                 COMO "OTROS". CORRIGE TRUNCAMIENTOS DE
000460*                 INSTRUCCION EN LA BUSQUEDA Y EN LA PERMUTA DE
000470*                 LA BURBUJA. REESCRIBE TODOS LOS PARRAFOS CON
000480*                 CICLOS COMO PERFORM...THRU, SIN PERFORM
000490*                 VARYING EN LINEA
000500* 18/07/2022 JCPV SOL-03913 REGRESA AL NIVEL 77 PARA LA HORA      JCPV1807
000510*                 DE CORTE Y EL INDICE DE CICLO, COMO EN LOS
000520*                 PROGRAMAS DE PANTALLA ORIGINALES
000530******************************************************************
000540 ID DIVISION.
000550 PROGRAM-ID. CFVWEVT.
000560 AUTHOR. LUIS FERNANDO MEJIA.
000570 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000580 DATE-WRITTEN. 19/06/2017.
000590 DATE-COMPILED.
000600 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000610
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000690            ORGANIZATION  IS SEQUENTIAL
000700            ACCESS        IS SEQUENTIAL
000710            FILE STATUS   IS FS-TRNVAL
000720                              FSE-TRNVAL.
000730
000740     SELECT USERPARM      ASSIGN TO USERPARM
000750            OPTIONAL
000760            ORGANIZATION  IS SEQUENTIAL
000770            ACCESS        IS SEQUENTIAL
000780            FILE STATUS   IS FS-USRPRM.
000790
000800     SELECT EVENTPAGE     ASSIGN TO EVENTPAGE
000810            ORGANIZATION  IS SEQUENTIAL
000820            FILE STATUS   IS FS-EVPOUT.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860******************************************************************
000870*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000880******************************************************************
000890*   EXTRACTO DEPURADO DE MOVIMIENTOS
000900 FD TRANSACVAL.
000910     COPY CFTRNRG.
000920*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000930 FD USERPARM.
000940     COPY CFPARRG.
000950*   RESUMEN DE PAGINA DE EVENTOS, VARIAS CLASES DE LINEA
000960 FD EVENTPAGE.
000970 01  CFG-EVPOUT-TOTAL.
000980     05  EVP-TOTAL-TIPO         PIC X(08).
000990     05  FILLER                 PIC X(01).
001000     05  EVP-TOTAL-MONTO        PIC Z(8)9.
001010     05  FILLER                 PIC X(42).
001020 01  CFG-EVPOUT-CATEGORIA REDEFINES CFG-EVPOUT-TOTAL.
001030     05  EVP-CAT-NOMBRE         PIC X(30).
001040     05  FILLER                 PIC X(01).
001050     05  EVP-CAT-MONTO          PIC -(7)9.99.
001060     05  FILLER                 PIC X(18).
001070 01  CFG-EVPOUT-MONEDA REDEFINES CFG-EVPOUT-TOTAL.
001080     05  EVP-MONEDA-COD         PIC X(03).
001090     05  FILLER                 PIC X(01).
001100     05  EVP-MONEDA-TASA        PIC Z(4)9.99.
001110     05  FILLER                 PIC X(48).
001120 01  CFG-EVPOUT-ACCION REDEFINES CFG-EVPOUT-TOTAL.
001130     05  EVP-ACCION-COD         PIC X(05).
001140     05  FILLER                 PIC X(01).
001150     05  EVP-ACCION-PRECIO      PIC Z(6)9.99.
001160     05  FILLER                 PIC X(44).
001170
001180 WORKING-STORAGE SECTION.
001190******************************************************************
001200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001210******************************************************************
001220 01 WKS-FS-STATUS.
001230    02 WKS-STATUS.
001240       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001250       04 FSE-TRNVAL.
001260          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001270          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001280          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001290       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001300       04 FS-EVPOUT              PIC 9(02) VALUE ZEROES.
001310*      VARIABLES RUTINA DE FSE
001320       04 PROGRAMA               PIC X(08) VALUE SPACES.
001330       04 ARCHIVO                PIC X(08) VALUE SPACES.
001340       04 ACCION                 PIC X(10) VALUE SPACES.
001350       04 LLAVE                  PIC X(32) VALUE SPACES.
001360******************************************************************
001370*              P A R A M E T R O S   D E L   R E P O R T E       *
001380******************************************************************
001390 01  WKS-PARAM-FECHA            PIC 9(08).
001400 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001410     02  WKS-PARAM-ANIO         PIC 9(04).
001420     02  WKS-PARAM-MES          PIC 9(02).
001430     02  WKS-PARAM-DIA          PIC 9(02).
001440*--> HHMMSS COMPLETA DE LA HORA DE ANALISIS (JCPV2203)
001450 01  WKS-PARAM-HMS              PIC 9(06).
001460 01  WKS-PARAM-HMS-R REDEFINES WKS-PARAM-HMS.
001470     02  WKS-PARAM-HORA         PIC 9(02).
001480     02  WKS-PARAM-MINUTO       PIC 9(02).
001490     02  WKS-PARAM-SEGUNDO      PIC 9(02).
001500 01  WKS-PARAM-PERIODO          PIC X(04).
001510******************************************************************
001520*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001530******************************************************************
001540 01  WKS-CFFECUT-LINK.
001550     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001560     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001570     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001580     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001590     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001600     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001610     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001620     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001630     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001640     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001650     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001660******************************************************************
001670*              R E C U R S O S   D E   T R A B A J O             *
001680******************************************************************
001690 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001700 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001710     02  WKS-OPER-ANIO          PIC 9(04).
001720     02  WKS-OPER-MES           PIC 9(02).
001730     02  WKS-OPER-DIA           PIC 9(02).
001740*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001750*--> VENTANA DE PERIODO A PRECISION DE SEGUNDO (JCPV2203)
001760*--> HORA DEL MOVIMIENTO E IMPORTE ABSOLUTO DE TRABAJO, A NIVEL
001770*--> 77 COMO EN LOS PROGRAMAS DE PANTALLA ORIGINALES (JCPV1807)
001780 77  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001790 77  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001800 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001810 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001820 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001830 01  WKS-TOTAL-GASTO            PIC S9(09)V99 VALUE ZEROES.
001840 01  WKS-TOTAL-GASTO-ENT        PIC S9(09)    VALUE ZEROES.
001850 01  WKS-TOTAL-INGRESO          PIC S9(09)V99 VALUE ZEROES.
001860 01  WKS-TOTAL-INGRESO-ENT      PIC S9(09)    VALUE ZEROES.
001870 01  WKS-REMANENTE-GASTO        PIC S9(09)V99 VALUE ZEROES.
001880*--> TABLA DE CATEGORIAS DE CONSUMO (TOPE 20, SOLO SE INFORMAN
001890*--> LAS 7 MAYORES, EL RESTO SE AGRUPA EN "Остальное")
001900 01  WKS-TABLA-CAT-GASTO.
001910     02  WKS-CATG-ENTRY OCCURS 20 TIMES.
001920         04  WKS-CATG-NOMBRE    PIC X(30) VALUE SPACES.
001930         04  WKS-CATG-MONTO     PIC S9(09)V99 VALUE ZEROES.
001940*--> TABLA DE CATEGORIAS DE INGRESO (TOPE 20)
001950 01  WKS-TABLA-CAT-INGRESO.
001960     02  WKS-CATI-ENTRY OCCURS 20 TIMES.
001970         04  WKS-CATI-NOMBRE    PIC X(30) VALUE SPACES.
001980         04  WKS-CATI-MONTO     PIC S9(09)V99 VALUE ZEROES.
001990*--> SUBTOTAL DE EFECTIVO Y TRASPASOS (SOLO 2 CATEGORIAS POSIBLES)
002000 01  WKS-TABLA-EFVO.
002010     02  WKS-EFVO-ENTRY OCCURS 2 TIMES.
002020         04  WKS-EFVO-NOMBRE    PIC X(30) VALUE SPACES.
002030         04  WKS-EFVO-MONTO     PIC S9(09)V99 VALUE ZEROES.
002040*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
002050 01  WKS-LISTA-MONEDAS.
002060     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
002070     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
002080         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
002090 01  WKS-LISTA-ACCIONES.
002100     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
002110     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
002120         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
002130 01  WKS-SWAP-NOMBRE            PIC X(30) VALUE SPACES.
002140 01  WKS-SWAP-MONTO             PIC S9(09)V99 VALUE ZEROES.
002150*--> INDICE DE CICLO A NIVEL 77, COMO EN LOS PROGRAMAS DE
002160*--> PANTALLA ORIGINALES (JCPV1807)
002170 77  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
002180 01  WKS-VARIABLES-TRABAJO.
002190     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
002200     02  WKS-CATG-USADAS        PIC 9(02) COMP VALUE ZEROES.
002210     02  WKS-CATG-POS           PIC 9(02) COMP VALUE ZEROES.
002220     02  WKS-CATI-USADAS        PIC 9(02) COMP VALUE ZEROES.
002230     02  WKS-CATI-POS           PIC 9(02) COMP VALUE ZEROES.
002240     02  WKS-EFVO-USADAS        PIC 9(02) COMP VALUE ZEROES.
002250     02  WKS-EFVO-POS           PIC 9(02) COMP VALUE ZEROES.
002260     02  WKS-TOPE-DESGLOSE      PIC 9(02) COMP VALUE ZEROES.
002270     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
002280     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
002290 01  WKS-FLAGS.
002300     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
002310         88  FIN-TRNVAL                   VALUE 1.
002320
002330******************************************************************
002340 PROCEDURE DIVISION.
002350******************************************************************
002360*               S E C C I O N    P R I N C I P A L
002370******************************************************************
002380 000-MAIN SECTION.
002390     PERFORM APERTURA-ARCHIVOS
002400     PERFORM LEE-PARAMETROS
002410     PERFORM VALIDA-PERIODO
002420     PERFORM CALCULA-VENTANA-PERIODO
002430     PERFORM CARGA-LISTA-USERPARM
002440     PERFORM LEE-TRANSACVAL
002450     PERFORM ACUMULA-MOVIMIENTO
002460        UNTIL FIN-TRNVAL
002470     PERFORM ORDENA-CATEGORIAS-GASTO
002480     PERFORM ORDENA-CATEGORIAS-INGRESO
002490     PERFORM ORDENA-EFECTIVO-TRASPASO
002500     PERFORM ESCRIBE-TOTAL-GASTO
002510     PERFORM ESCRIBE-CATEGORIAS-GASTO
002520     PERFORM ESCRIBE-EFECTIVO-TRASPASO
002530     PERFORM ESCRIBE-TOTAL-INGRESO
002540     PERFORM ESCRIBE-CATEGORIAS-INGRESO
002550     PERFORM ESCRIBE-MONEDAS
002560     PERFORM ESCRIBE-ACCIONES
002570     PERFORM CIERRA-ARCHIVOS
002580     STOP RUN.
002590 000-MAIN-E. EXIT.
002600
002610 APERTURA-ARCHIVOS SECTION.
002620     MOVE   'CFVWEVT'   TO   PROGRAMA
002630     OPEN INPUT  TRANSACVAL
002640     IF FS-TRNVAL NOT EQUAL 0
002650        MOVE 'OPEN'        TO    ACCION
002660        MOVE SPACES        TO    LLAVE
002670        MOVE 'TRNVAL'      TO    ARCHIVO
002680        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002690                              FS-TRNVAL, FSE-TRNVAL
002700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002710                UPON CONSOLE
002720        MOVE 91            TO    RETURN-CODE
002730        STOP RUN
002740     END-IF
002750     OPEN OUTPUT EVENTPAGE.
002760 APERTURA-ARCHIVOS-E. EXIT.
002770
002780 LEE-PARAMETROS SECTION.
002790     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002800     ACCEPT WKS-PARAM-HMS        FROM SYSIN
002810     ACCEPT WKS-PARAM-PERIODO    FROM SYSIN.
002820 LEE-PARAMETROS-E. EXIT.
002830
002840******************************************************************
002850*    SI EL CODIGO DE PERIODO NO ES W, M, Y O ALL SE ASUME M      *
002860*    (MRVQ2011)                                                  *
002870******************************************************************
002880 VALIDA-PERIODO SECTION.
002890     IF WKS-PARAM-PERIODO NOT = 'W   ' AND
002900        WKS-PARAM-PERIODO NOT = 'M   ' AND
002910        WKS-PARAM-PERIODO NOT = 'Y   ' AND
002920        WKS-PARAM-PERIODO NOT = 'ALL '
002930        MOVE 'M   ' TO WKS-PARAM-PERIODO
002940     END-IF.
002950 VALIDA-PERIODO-E. EXIT.
002960
002970 CALCULA-VENTANA-PERIODO SECTION.
002980     MOVE 1                      TO WKS-CF-FUNCION
002990     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
003000     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
003010     MOVE WKS-PARAM-HMS          TO WKS-CF-HMS-ENTRADA
003020     MOVE WKS-PARAM-PERIODO      TO WKS-CF-PERIODO-COD
003030     CALL 'CFFECUT' USING WKS-CF-FUNCION
003040                           WKS-CF-FECHA-ENTRADA
003050                           WKS-CF-HORA-ENTRADA
003060                           WKS-CF-HMS-ENTRADA
003070                           WKS-CF-PERIODO-COD
003080                           WKS-CF-FECHA-INICIO
003090                           WKS-CF-FECHA-FIN
003100                           WKS-CF-HMS-FIN
003110                           WKS-CF-INDICE-DIA
003120                           WKS-CF-SALUDO
003130                           WKS-CF-RETORNO
003140*--> TIMESTAMPS DE LA VENTANA PARA EL COMPARATIVO DE ACUMULA-
003150*--> MOVIMIENTO (JCPV2203)
003160     COMPUTE WKS-INICIO-TIMESTAMP =
003170             WKS-CF-FECHA-INICIO * 1000000
003180     COMPUTE WKS-FIN-TIMESTAMP =
003190             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
003200 CALCULA-VENTANA-PERIODO-E. EXIT.
003210
003220******************************************************************
003230*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
003240*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
003250*    (JCPV1902)                                                  *
003260******************************************************************
003270 CARGA-LISTA-USERPARM SECTION.
003280     OPEN INPUT USERPARM
003290     IF FS-USRPRM = 0
003300        READ USERPARM
003310           AT END
003320              PERFORM CARGA-LISTA-DEFECTO
003330           NOT AT END
003340              PERFORM COPIA-LISTA-USERPARM
003350        END-READ
003360        CLOSE USERPARM
003370     ELSE
003380        PERFORM CARGA-LISTA-DEFECTO
003390     END-IF.
003400 CARGA-LISTA-USERPARM-E. EXIT.
003410
003420 COPIA-LISTA-USERPARM SECTION.
003430     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003440     MOVE 1 TO WKS-I
003450     PERFORM COPIA-MONEDA-USERPARM THRU COPIA-MONEDA-USERPARM-E
003460        UNTIL WKS-I > WKS-NUM-MONEDAS
003470     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003480     MOVE 1 TO WKS-I
003490     PERFORM COPIA-ACCION-USERPARM THRU COPIA-ACCION-USERPARM-E
003500        UNTIL WKS-I > WKS-NUM-ACCIONES.
003510 COPIA-LISTA-USERPARM-E. EXIT.
003520
003530*--> COPIA UNA MONEDA DEL USERPARM A LA LISTA (JCPV2207)
003540 COPIA-MONEDA-USERPARM SECTION.
003550     MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003560     ADD 1 TO WKS-I.
003570 COPIA-MONEDA-USERPARM-E. EXIT.
003580
003590*--> COPIA UNA ACCION DEL USERPARM A LA LISTA (JCPV2207)
003600 COPIA-ACCION-USERPARM SECTION.
003610     MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003620     ADD 1 TO WKS-I.
003630 COPIA-ACCION-USERPARM-E. EXIT.
003640
003650 CARGA-LISTA-DEFECTO SECTION.
003660     MOVE 2              TO WKS-NUM-MONEDAS
003670     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003680     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003690     MOVE 5              TO WKS-NUM-ACCIONES
003700     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003710     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003720     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003730     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003740     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003750 CARGA-LISTA-DEFECTO-E. EXIT.
003760
003770 LEE-TRANSACVAL SECTION.
003780     READ TRANSACVAL NEXT RECORD
003790        AT END
003800           MOVE 1 TO WKS-FIN-TRNVAL
003810     END-READ.
003820 LEE-TRANSACVAL-E. EXIT.
003830
003840******************************************************************
003850*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL PERIODO,     *
003860*    ACUMULA GASTO O INGRESO POR CATEGORIA SEGUN EL SIGNO DEL    *
003870*    IMPORTE (CFVWEVT)                                           *
003880******************************************************************
003890 ACUMULA-MOVIMIENTO SECTION.
003900     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003910     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003920     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003930     STRING TRN-OPER-HORA    DELIMITED BY SIZE
003940            TRN-OPER-MINUTO  DELIMITED BY SIZE
003950            TRN-OPER-SEGUNDO DELIMITED BY SIZE
003960       INTO WKS-OPER-HMS
003970     END-STRING
003980     COMPUTE WKS-OPER-TIMESTAMP =
003990             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
004000     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
004010        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
004020        IF TRN-IMP-OPER < 0
004030           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
004040           ADD WKS-IMPORTE-ABS TO WKS-TOTAL-GASTO
004050           PERFORM BUSCA-POSICION-CATG
004060           IF WKS-CATG-POS > 0
004070              ADD WKS-IMPORTE-ABS TO WKS-CATG-MONTO (WKS-CATG-POS)
004080           END-IF
004090*--> SUBTOTAL DE EFECTIVO/TRASPASOS: LA CATEGORIA LLEGA DEL
004100*--> ARCHIVO EN SU IDIOMA ORIGINAL, NO SE TRADUCE (JCPV2207)
004110           IF TRN-CATEGORIA = 'Наличные' OR
004120              TRN-CATEGORIA = 'Переводы'
004130              PERFORM BUSCA-POSICION-EFVO
004140              IF WKS-EFVO-POS > 0
004150                 ADD WKS-IMPORTE-ABS
004160                    TO WKS-EFVO-MONTO (WKS-EFVO-POS)
004170              END-IF
004180           END-IF
004190        ELSE
004200           IF TRN-IMP-OPER > 0
004210              ADD TRN-IMP-OPER TO WKS-TOTAL-INGRESO
004220              PERFORM BUSCA-POSICION-CATI
004230              IF WKS-CATI-POS > 0
004240                 ADD TRN-IMP-OPER
004250                    TO WKS-CATI-MONTO (WKS-CATI-POS)
004260              END-IF
004270           END-IF
004280        END-IF
004290     END-IF
004300     PERFORM LEE-TRANSACVAL.
004310 ACUMULA-MOVIMIENTO-E. EXIT.
004320
004330 BUSCA-POSICION-CATG SECTION.
004340     MOVE 0 TO WKS-CATG-POS
004350     MOVE 1 TO WKS-I
004360     PERFORM BUSCA-COMPARA-CATG THRU BUSCA-COMPARA-CATG-E
004370        UNTIL WKS-I > WKS-CATG-USADAS
004380     IF WKS-CATG-POS = 0 AND WKS-CATG-USADAS < 20
004390        ADD 1                       TO WKS-CATG-USADAS
004400        MOVE WKS-CATG-USADAS        TO WKS-CATG-POS
004410        MOVE TRN-CATEGORIA TO WKS-CATG-NOMBRE (WKS-CATG-POS)
004420     END-IF.
004430 BUSCA-POSICION-CATG-E. EXIT.
004440
004450*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
004460 BUSCA-COMPARA-CATG SECTION.
004470     IF WKS-CATG-NOMBRE (WKS-I) = TRN-CATEGORIA
004480        MOVE WKS-I TO WKS-CATG-POS
004490     END-IF
004500     ADD 1 TO WKS-I.
004510 BUSCA-COMPARA-CATG-E. EXIT.
004520
004530 BUSCA-POSICION-CATI SECTION.
004540     MOVE 0 TO WKS-CATI-POS
004550     MOVE 1 TO WKS-I
004560     PERFORM BUSCA-COMPARA-CATI THRU BUSCA-COMPARA-CATI-E
004570        UNTIL WKS-I > WKS-CATI-USADAS
004580     IF WKS-CATI-POS = 0 AND WKS-CATI-USADAS < 20
004590        ADD 1                       TO WKS-CATI-USADAS
004600        MOVE WKS-CATI-USADAS        TO WKS-CATI-POS
004610        MOVE TRN-CATEGORIA TO WKS-CATI-NOMBRE (WKS-CATI-POS)
004620     END-IF.
004630 BUSCA-POSICION-CATI-E. EXIT.
004640
004650*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
004660 BUSCA-COMPARA-CATI SECTION.
004670     IF WKS-CATI-NOMBRE (WKS-I) = TRN-CATEGORIA
004680        MOVE WKS-I TO WKS-CATI-POS
004690     END-IF
004700     ADD 1 TO WKS-I.
004710 BUSCA-COMPARA-CATI-E. EXIT.
004720
004730 BUSCA-POSICION-EFVO SECTION.
004740     MOVE 0 TO WKS-EFVO-POS
004750     MOVE 1 TO WKS-I
004760     PERFORM BUSCA-COMPARA-EFVO THRU BUSCA-COMPARA-EFVO-E
004770        UNTIL WKS-I > WKS-EFVO-USADAS
004780     IF WKS-EFVO-POS = 0 AND WKS-EFVO-USADAS < 2
004790        ADD 1                       TO WKS-EFVO-USADAS
004800        MOVE WKS-EFVO-USADAS        TO WKS-EFVO-POS
004810        MOVE TRN-CATEGORIA TO WKS-EFVO-NOMBRE (WKS-EFVO-POS)
004820     END-IF.
004830 BUSCA-POSICION-EFVO-E. EXIT.
004840
004850*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
004860 BUSCA-COMPARA-EFVO SECTION.
004870     IF WKS-EFVO-NOMBRE (WKS-I) = TRN-CATEGORIA
004880        MOVE WKS-I TO WKS-EFVO-POS
004890     END-IF
004900     ADD 1 TO WKS-I.
004910 BUSCA-COMPARA-EFVO-E. EXIT.
004920
004930******************************************************************
004940*    ORDENA LA TABLA DE CATEGORIAS DE CONSUMO DE MAYOR A MENOR   *
004950*    IMPORTE (BURBUJA, LA TABLA NUNCA PASA DE 20 RENGLONES)      *
004960******************************************************************
004970 ORDENA-CATEGORIAS-GASTO SECTION.
004980     MOVE 1 TO WKS-I
004990     PERFORM ORDENA-PASADA-CATG THRU ORDENA-PASADA-CATG-E
005000        UNTIL WKS-I >= WKS-CATG-USADAS.
005010 ORDENA-CATEGORIAS-GASTO-E. EXIT.
005020
005030*--> UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE GASTO (JCPV2207)
005040 ORDENA-PASADA-CATG SECTION.
005050     MOVE 1 TO WKS-J
005060     PERFORM ORDENA-COMPARA-CATG THRU ORDENA-COMPARA-CATG-E
005070        UNTIL WKS-J >= WKS-CATG-USADAS - WKS-I + 1
005080     ADD 1 TO WKS-I.
005090 ORDENA-PASADA-CATG-E. EXIT.
005100
005110*--> COMPARA Y PERMUTA UN PAR ADYACENTE DE LA TABLA (JCPV2207)
005120 ORDENA-COMPARA-CATG SECTION.
005130     IF WKS-CATG-MONTO (WKS-J) < WKS-CATG-MONTO (WKS-J + 1)
005140        MOVE WKS-CATG-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
005150        MOVE WKS-CATG-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
005160        MOVE WKS-CATG-NOMBRE (WKS-J + 1)
005170             TO WKS-CATG-NOMBRE (WKS-J)
005180        MOVE WKS-CATG-MONTO  (WKS-J + 1)
005190             TO WKS-CATG-MONTO (WKS-J)
005200        MOVE WKS-SWAP-NOMBRE        TO WKS-CATG-NOMBRE (WKS-J + 1)
005210        MOVE WKS-SWAP-MONTO         TO WKS-CATG-MONTO  (WKS-J + 1)
005220     END-IF
005230     ADD 1 TO WKS-J.
005240 ORDENA-COMPARA-CATG-E. EXIT.
005250
005260 ORDENA-CATEGORIAS-INGRESO SECTION.
005270     MOVE 1 TO WKS-I
005280     PERFORM ORDENA-PASADA-CATI THRU ORDENA-PASADA-CATI-E
005290        UNTIL WKS-I >= WKS-CATI-USADAS.
005300 ORDENA-CATEGORIAS-INGRESO-E. EXIT.
005310
005320*--> UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE INGRESO (JCPV2207)
005330 ORDENA-PASADA-CATI SECTION.
005340     MOVE 1 TO WKS-J
005350     PERFORM ORDENA-COMPARA-CATI THRU ORDENA-COMPARA-CATI-E
005360        UNTIL WKS-J >= WKS-CATI-USADAS - WKS-I + 1
005370     ADD 1 TO WKS-I.
005380 ORDENA-PASADA-CATI-E. EXIT.
005390
005400*--> COMPARA Y PERMUTA UN PAR ADYACENTE DE LA TABLA (JCPV2207)
005410 ORDENA-COMPARA-CATI SECTION.
005420     IF WKS-CATI-MONTO (WKS-J) < WKS-CATI-MONTO (WKS-J + 1)
005430        MOVE WKS-CATI-NOMBRE (WKS-J)     TO WKS-SWAP-NOMBRE
005440        MOVE WKS-CATI-MONTO  (WKS-J)     TO WKS-SWAP-MONTO
005450        MOVE WKS-CATI-NOMBRE (WKS-J + 1)
005460             TO WKS-CATI-NOMBRE (WKS-J)
005470        MOVE WKS-CATI-MONTO  (WKS-J + 1)
005480             TO WKS-CATI-MONTO (WKS-J)
005490        MOVE WKS-SWAP-NOMBRE        TO WKS-CATI-NOMBRE (WKS-J + 1)
005500        MOVE WKS-SWAP-MONTO         TO WKS-CATI-MONTO  (WKS-J + 1)
005510     END-IF
005520     ADD 1 TO WKS-J.
005530 ORDENA-COMPARA-CATI-E. EXIT.
005540
005550 ORDENA-EFECTIVO-TRASPASO SECTION.
005560     IF WKS-EFVO-USADAS = 2 AND
005570        WKS-EFVO-MONTO (1) < WKS-EFVO-MONTO (2)
005580        MOVE WKS-EFVO-NOMBRE (1) TO WKS-SWAP-NOMBRE
005590        MOVE WKS-EFVO-MONTO  (1) TO WKS-SWAP-MONTO
005600        MOVE WKS-EFVO-NOMBRE (2) TO WKS-EFVO-NOMBRE (1)
005610        MOVE WKS-EFVO-MONTO  (2) TO WKS-EFVO-MONTO  (1)
005620        MOVE WKS-SWAP-NOMBRE     TO WKS-EFVO-NOMBRE (2)
005630        MOVE WKS-SWAP-MONTO      TO WKS-EFVO-MONTO  (2)
005640     END-IF.
005650 ORDENA-EFECTIVO-TRASPASO-E. EXIT.
005660
005670 ESCRIBE-TOTAL-GASTO SECTION.
005680     COMPUTE WKS-TOTAL-GASTO-ENT ROUNDED = WKS-TOTAL-GASTO
005690     MOVE SPACES               TO CFG-EVPOUT-TOTAL
005700     MOVE 'GASTO   '           TO EVP-TOTAL-TIPO
005710     MOVE WKS-TOTAL-GASTO-ENT  TO EVP-TOTAL-MONTO
005720     WRITE CFG-EVPOUT-TOTAL.
005730 ESCRIBE-TOTAL-GASTO-E. EXIT.
005740
005750******************************************************************
005760*    LAS 7 CATEGORIAS DE MAYOR CONSUMO, EL RESTO SE AGRUPA EN    *
005770*    LA CATEGORIA "Остальное" SI EL REMANENTE ES MAYOR A CERO    *
005780******************************************************************
005790 ESCRIBE-CATEGORIAS-GASTO SECTION.
005800     MOVE 7 TO WKS-TOPE-DESGLOSE
005810     IF WKS-CATG-USADAS < 7
005820        MOVE WKS-CATG-USADAS TO WKS-TOPE-DESGLOSE
005830     END-IF
005840     MOVE 1 TO WKS-I
005850     PERFORM ESCRIBE-LINEA-CATG THRU ESCRIBE-LINEA-CATG-E
005860        UNTIL WKS-I > WKS-TOPE-DESGLOSE
005870     MOVE 0 TO WKS-REMANENTE-GASTO
005880     IF WKS-CATG-USADAS > 7
005890        MOVE 8 TO WKS-I
005900        PERFORM SUMA-REMANENTE-CATG THRU SUMA-REMANENTE-CATG-E
005910           UNTIL WKS-I > WKS-CATG-USADAS
005920        IF WKS-REMANENTE-GASTO > 0
005930           MOVE SPACES               TO CFG-EVPOUT-CATEGORIA
005940           MOVE 'Остальное'          TO EVP-CAT-NOMBRE
005950           MOVE WKS-REMANENTE-GASTO  TO EVP-CAT-MONTO
005960           WRITE CFG-EVPOUT-CATEGORIA
005970        END-IF
005980     END-IF.
005990 ESCRIBE-CATEGORIAS-GASTO-E. EXIT.
006000
006010*--> ESCRIBE UNA LINEA DE LAS 7 MAYORES (JCPV2207)
006020 ESCRIBE-LINEA-CATG SECTION.
006030     MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
006040     MOVE WKS-CATG-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
006050     MOVE WKS-CATG-MONTO  (WKS-I)   TO EVP-CAT-MONTO
006060     WRITE CFG-EVPOUT-CATEGORIA
006070     ADD 1 TO WKS-I.
006080 ESCRIBE-LINEA-CATG-E. EXIT.
006090
006100*--> ACUMULA EL REMANENTE DE CATEGORIAS 8 EN ADELANTE (JCPV2207)
006110 SUMA-REMANENTE-CATG SECTION.
006120     ADD WKS-CATG-MONTO (WKS-I) TO WKS-REMANENTE-GASTO
006130     ADD 1 TO WKS-I.
006140 SUMA-REMANENTE-CATG-E. EXIT.
006150
006160 ESCRIBE-EFECTIVO-TRASPASO SECTION.
006170     MOVE 1 TO WKS-I
006180     PERFORM ESCRIBE-LINEA-EFVO THRU ESCRIBE-LINEA-EFVO-E
006190        UNTIL WKS-I > WKS-EFVO-USADAS.
006200 ESCRIBE-EFECTIVO-TRASPASO-E. EXIT.
006210
006220*--> ESCRIBE UNA LINEA SI LA CATEGORIA TUVO MONTO (JCPV2207)
006230 ESCRIBE-LINEA-EFVO SECTION.
006240     IF WKS-EFVO-MONTO (WKS-I) > 0
006250        MOVE SPACES                  TO CFG-EVPOUT-CATEGORIA
006260        MOVE WKS-EFVO-NOMBRE (WKS-I) TO EVP-CAT-NOMBRE
006270        MOVE WKS-EFVO-MONTO  (WKS-I) TO EVP-CAT-MONTO
006280        WRITE CFG-EVPOUT-CATEGORIA
006290     END-IF
006300     ADD 1 TO WKS-I.
006310 ESCRIBE-LINEA-EFVO-E. EXIT.
006320
006330 ESCRIBE-TOTAL-INGRESO SECTION.
006340     COMPUTE WKS-TOTAL-INGRESO-ENT ROUNDED = WKS-TOTAL-INGRESO
006350     MOVE SPACES                 TO CFG-EVPOUT-TOTAL
006360     MOVE 'INGRESO '             TO EVP-TOTAL-TIPO
006370     MOVE WKS-TOTAL-INGRESO-ENT  TO EVP-TOTAL-MONTO
006380     WRITE CFG-EVPOUT-TOTAL.
006390 ESCRIBE-TOTAL-INGRESO-E. EXIT.
006400
006410 ESCRIBE-CATEGORIAS-INGRESO SECTION.
006420     MOVE 1 TO WKS-I
006430     PERFORM ESCRIBE-LINEA-CATI THRU ESCRIBE-LINEA-CATI-E
006440        UNTIL WKS-I > WKS-CATI-USADAS.
006450 ESCRIBE-CATEGORIAS-INGRESO-E. EXIT.
006460
006470*--> ESCRIBE UNA LINEA DE CATEGORIA DE INGRESO (JCPV2207)
006480 ESCRIBE-LINEA-CATI SECTION.
006490     MOVE SPACES                    TO CFG-EVPOUT-CATEGORIA
006500     MOVE WKS-CATI-NOMBRE (WKS-I)   TO EVP-CAT-NOMBRE
006510     MOVE WKS-CATI-MONTO  (WKS-I)   TO EVP-CAT-MONTO
006520     WRITE CFG-EVPOUT-CATEGORIA
006530     ADD 1 TO WKS-I.
006540 ESCRIBE-LINEA-CATI-E. EXIT.
006550
006560******************************************************************
006570*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
006580******************************************************************
006590 ESCRIBE-MONEDAS SECTION.
006600     MOVE 1 TO WKS-I
006610     PERFORM ESCRIBE-LINEA-MONEDA THRU ESCRIBE-LINEA-MONEDA-E
006620        UNTIL WKS-I > WKS-NUM-MONEDAS.
006630 ESCRIBE-MONEDAS-E. EXIT.
006640
006650*--> ESCRIBE UNA LINEA DE TASA DE MONEDA (JCPV2207)
006660 ESCRIBE-LINEA-MONEDA SECTION.
006670     EVALUATE WKS-MONEDA-COD (WKS-I)
006680        WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
006690        WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
006700        WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
006710        WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
006720     END-EVALUATE
006730     MOVE SPACES                   TO CFG-EVPOUT-MONEDA
006740     MOVE WKS-MONEDA-COD (WKS-I)   TO EVP-MONEDA-COD
006750     MOVE WKS-TASA-MONEDA          TO EVP-MONEDA-TASA
006760     WRITE CFG-EVPOUT-MONEDA
006770     ADD 1 TO WKS-I.
006780 ESCRIBE-LINEA-MONEDA-E. EXIT.
006790
006800******************************************************************
006810*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
006820*    MSFT=300.00 TSLA=200.00 OTRA=100.00
006830******************************************************************
006840 ESCRIBE-ACCIONES SECTION.
006850     MOVE 1 TO WKS-I
006860     PERFORM ESCRIBE-LINEA-ACCION THRU ESCRIBE-LINEA-ACCION-E
006870        UNTIL WKS-I > WKS-NUM-ACCIONES.
006880 ESCRIBE-ACCIONES-E. EXIT.
006890
006900*--> ESCRIBE UNA LINEA DE PRECIO DE ACCION (JCPV2207)
006910 ESCRIBE-LINEA-ACCION SECTION.
006920     EVALUATE WKS-ACCION-COD (WKS-I)
006930        WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
006940        WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
006950        WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
006960        WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
006970        WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
006980        WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
006990     END-EVALUATE
007000     MOVE SPACES                    TO CFG-EVPOUT-ACCION
007010     MOVE WKS-ACCION-COD (WKS-I)    TO EVP-ACCION-COD
007020     MOVE WKS-PRECIO-ACCION         TO EVP-ACCION-PRECIO
007030     WRITE CFG-EVPOUT-ACCION
007040     ADD 1 TO WKS-I.
007050 ESCRIBE-LINEA-ACCION-E. EXIT.
007060
007070 CIERRA-ARCHIVOS SECTION.
007080     CLOSE TRANSACVAL
007090           EVENTPAGE.
007100 CIERRA-ARCHIVOS-E. EXIT.
