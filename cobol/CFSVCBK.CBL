000100******************************************************************
000110* FECHA       : 03/04/2012                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFSVCBK                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : CALCULO DE BONIFICACION (CASHBACK) GANADA POR   *
000170*             : CATEGORIA EN UN ANIO-MES DADO. TOMA SOLO LOS    *
000180*             : MOVIMIENTOS DE CONSUMO (IMPORTE NEGATIVO) Y     *
000190*             : ACUMULA EL 1% DEL VALOR ABSOLUTO POR CATEGORIA  *
000200* ARCHIVOS    : TRANSACVAL=E, CASHBACKRPT=S                     *
000210* ACCION (ES) : R=REPORTE UNICO                                 *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 03/04/2012                                      *
000240* BPM/RATIONAL: 241190                                          *
000250* NOMBRE      : REPORTE DE BONIFICACION POR CATEGORIA           *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 03/04/2012 MRVQ SOL-02911 CREACION DEL PROGRAMA ORIGINAL        MRVQ1204
000300* 14/09/2015 JCPV SOL-03102 CATEGORIA EN BLANCO AGRUPA EN         JCPV1509
000310*                 "OTRA CATEGORIA" EN LUGAR DE RECHAZARSE       *
000320* 15/07/2022 JCPV SOL-03908 LA CATEGORIA EN BLANCO AGRUPA EN      JCPV2207
000330*                 EL IDIOMA ORIGINAL DEL EMISOR (RUSO), NO EN   *
000340*                 "OTRA CATEGORIA". REESCRIBE LOS PARRAFOS DE   *
000350*                 BUSQUEDA Y ESCRITURA COMO PERFORM...THRU, SIN *
000360*                 PERFORM VARYING EN LINEA                      *
000370******************************************************************
000380 ID DIVISION.
000390 PROGRAM-ID. CFSVCBK.
000400 AUTHOR. MARIA VILLAGRAN.
000410 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000420 DATE-WRITTEN. 03/04/2012.
000430 DATE-COMPILED.
000440 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000530            ORGANIZATION  IS SEQUENTIAL
000540            ACCESS        IS SEQUENTIAL
000550            FILE STATUS   IS FS-TRNVAL
000560                             FSE-TRNVAL.
000570
000580     SELECT CASHBACKRPT  ASSIGN TO CASHBACKRPT
000590            ORGANIZATION  IS SEQUENTIAL
000600            FILE STATUS   IS FS-CBKRPT.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640******************************************************************
000650*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000660******************************************************************
000670*   EXTRACTO DEPURADO DE MOVIMIENTOS
000680 FD TRANSACVAL.
000690     COPY CFTRNRG.
000700*   REPORTE DE BONIFICACION POR CATEGORIA, UNA LINEA POR CATEGORIA
000710 FD CASHBACKRPT.
000720 01  CFG-CBKRPT-REG.
000730     05  CBK-CATEGORY           PIC X(30).
000740     05  FILLER                 PIC X(01).
000750     05  CBK-TOTAL-CASHBACK     PIC Z(6)9.99.
000760     05  FILLER                 PIC X(09).
000770 01  CFG-CBKRPT-MSG REDEFINES CFG-CBKRPT-REG.
000780     05  CBK-MSG                PIC X(40).
000790
000800 WORKING-STORAGE SECTION.
000810******************************************************************
000820*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000830******************************************************************
000840 01 WKS-FS-STATUS.
000850    02 WKS-STATUS.
000860       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000870       04 FSE-TRNVAL.
000880          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000890          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000910       04 FS-CBKRPT              PIC 9(02) VALUE ZEROES.
000920*      VARIABLES RUTINA DE FSE
000930       04 PROGRAMA               PIC X(08) VALUE SPACES.
000940       04 ARCHIVO                PIC X(08) VALUE SPACES.
000950       04 ACCION                 PIC X(10) VALUE SPACES.
000960       04 LLAVE                  PIC X(32) VALUE SPACES.
000970******************************************************************
000980*              P A R A M E T R O S   D E L   R E P O R T E       *
000990******************************************************************
001000 01  WKS-PARAM-PERIODO          PIC 9(06).
001010 01  WKS-PARAM-PERIODO-R REDEFINES WKS-PARAM-PERIODO.
001020     02  WKS-PARAM-ANIO         PIC 9(04).
001030     02  WKS-PARAM-MES          PIC 9(02).
001040******************************************************************
001050*              R E C U R S O S   D E   T R A B A J O             *
001060******************************************************************
001070 01  WKS-OPER-PERIODO            PIC 9(06) VALUE ZEROES.
001080 01  WKS-OPER-PERIODO-R REDEFINES WKS-OPER-PERIODO.
001090     02  WKS-OPER-ANIO          PIC 9(04).
001100     02  WKS-OPER-MES           PIC 9(02).
001110
001120 01  WKS-IMPORTE-ABS             PIC S9(09)V99 VALUE ZEROES.
001130 01  WKS-CASHBACK-MOVTO          PIC S9(07)V99 VALUE ZEROES.
001140 01  WKS-CATEGORIA-TRABAJO       PIC X(30) VALUE SPACES.
001150
001160*--> TABLA DE ACUMULACION DE BONIFICACION POR CATEGORIA
001170 01  WKS-TABLA-CATEGORIAS.
001180     02  WKS-CAT-ENTRY OCCURS 20 TIMES.
001190         04  WKS-CAT-NOMBRE     PIC X(30).
001200         04  WKS-CAT-CASHBACK   PIC S9(09)V99.
001210
001220 01  WKS-VARIABLES-TRABAJO.
001230     02  WKS-I                  PIC 9(02) COMP VALUE ZEROES.
001240     02  WKS-CAT-USADAS         PIC 9(02) COMP VALUE ZEROES.
001250     02  WKS-CAT-POS            PIC 9(02) COMP VALUE ZEROES.
001260 01  WKS-FLAGS.
001270     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001280         88  FIN-TRNVAL                   VALUE 1.
001290
001300******************************************************************
001310 PROCEDURE DIVISION.
001320******************************************************************
001330*               S E C C I O N    P R I N C I P A L
001340******************************************************************
001350 000-MAIN SECTION.
001360     PERFORM APERTURA-ARCHIVOS
001370     PERFORM LEE-PARAMETROS
001380     PERFORM LEE-TRANSACVAL
001390     PERFORM ACUMULA-CASHBACK
001400        UNTIL FIN-TRNVAL
001410     PERFORM ESCRIBE-REPORTE-CASHBACK
001420     PERFORM CIERRA-ARCHIVOS
001430     STOP RUN.
001440 000-MAIN-E. EXIT.
001450
001460 APERTURA-ARCHIVOS SECTION.
001470     MOVE   'CFSVCBK'   TO   PROGRAMA
001480     OPEN INPUT  TRANSACVAL
001490          OUTPUT CASHBACKRPT
001500     IF FS-TRNVAL NOT EQUAL 0
001510        MOVE 'OPEN'        TO    ACCION
001520        MOVE SPACES        TO    LLAVE
001530        MOVE 'TRNVAL'      TO    ARCHIVO
001540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001550                              FS-TRNVAL, FSE-TRNVAL
001560        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001570                UPON CONSOLE
001580        MOVE 91            TO    RETURN-CODE
001590        STOP RUN
001600     END-IF.
001610 APERTURA-ARCHIVOS-E. EXIT.
001620
001630 LEE-PARAMETROS SECTION.
001640     ACCEPT WKS-PARAM-PERIODO    FROM SYSIN.
001650 LEE-PARAMETROS-E. EXIT.
001660
001670******************************************************************
001680*    SOLO CONSUMOS (IMPORTE NEGATIVO) DEL ANIO-MES SOLICITADO.   *
001690*    CATEGORIA EN BLANCO CUENTA COMO "Другое" (SOL-03908)        *
001700******************************************************************
001710 ACUMULA-CASHBACK SECTION.
001720     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
001730     MOVE TRN-OPER-MES  TO WKS-OPER-MES
001740     IF WKS-OPER-PERIODO = WKS-PARAM-PERIODO AND
001750        TRN-IMP-OPER < 0
001760        IF TRN-CATEGORIA = SPACES
001770           MOVE 'Другое'           TO WKS-CATEGORIA-TRABAJO
001780        ELSE
001790           MOVE TRN-CATEGORIA      TO WKS-CATEGORIA-TRABAJO
001800        END-IF
001810        COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
001820        COMPUTE WKS-CASHBACK-MOVTO ROUNDED =
001830                WKS-IMPORTE-ABS * 0.01
001840        PERFORM BUSCA-POSICION-CATEGORIA
001850        IF WKS-CAT-POS > 0
001860           ADD WKS-CASHBACK-MOVTO
001870               TO WKS-CAT-CASHBACK (WKS-CAT-POS)
001880        END-IF
001890     END-IF
001900     PERFORM LEE-TRANSACVAL.
001910 ACUMULA-CASHBACK-E. EXIT.
001920
001930******************************************************************
001940*    BUSQUEDA LINEAL DE LA CATEGORIA EN LA TABLA; SI NO EXISTE   *
001950*    Y HAY ESPACIO, SE INSERTA AL FINAL                          *
001960******************************************************************
001970 BUSCA-POSICION-CATEGORIA SECTION.
001980     MOVE 0 TO WKS-CAT-POS
001990     MOVE 1 TO WKS-I
002000     PERFORM BUSCA-COMPARA-CATG THRU BUSCA-COMPARA-CATG-E
002010        UNTIL WKS-I > WKS-CAT-USADAS
002020     IF WKS-CAT-POS = 0 AND WKS-CAT-USADAS < 20
002030        ADD 1                        TO WKS-CAT-USADAS
002040        MOVE WKS-CAT-USADAS          TO WKS-CAT-POS
002050        MOVE WKS-CATEGORIA-TRABAJO   TO
002060             WKS-CAT-NOMBRE (WKS-CAT-POS)
002070        MOVE ZEROES                  TO
002080             WKS-CAT-CASHBACK (WKS-CAT-POS)
002090     END-IF.
002100 BUSCA-POSICION-CATEGORIA-E. EXIT.
002110
002120*--> COMPARA UNA POSICION CONTRA LA CATEGORIA BUSCADA (JCPV2207)
002130 BUSCA-COMPARA-CATG SECTION.
002140     IF WKS-CAT-NOMBRE (WKS-I) = WKS-CATEGORIA-TRABAJO
002150        MOVE WKS-I TO WKS-CAT-POS
002160     END-IF
002170     ADD 1 TO WKS-I.
002180 BUSCA-COMPARA-CATG-E. EXIT.
002190
002200 LEE-TRANSACVAL SECTION.
002210     READ TRANSACVAL NEXT RECORD
002220        AT END
002230           MOVE 1 TO WKS-FIN-TRNVAL
002240     END-READ.
002250 LEE-TRANSACVAL-E. EXIT.
002260
002270******************************************************************
002280*    UNA LINEA POR CATEGORIA CON BONIFICACION; SI NO HUBO        *
002290*    MOVIMIENTOS EN EL PERIODO, SE AVISA EN UNA SOLA LINEA       *
002300******************************************************************
002310 ESCRIBE-REPORTE-CASHBACK SECTION.
002320     IF WKS-CAT-USADAS = 0
002330        MOVE SPACES TO CFG-CBKRPT-MSG
002340        MOVE 'NO HAY BONIFICACION PARA EL PERIODO SOLICITADO'
002350          TO CBK-MSG
002360        WRITE CFG-CBKRPT-MSG
002370     ELSE
002380        MOVE 1 TO WKS-I
002390        PERFORM ESCRIBE-LINEA-CATG THRU ESCRIBE-LINEA-CATG-E
002400           UNTIL WKS-I > WKS-CAT-USADAS
002410     END-IF.
002420 ESCRIBE-REPORTE-CASHBACK-E. EXIT.
002430
002440*--> UNA LINEA POR CATEGORIA CON BONIFICACION (JCPV2207)
002450 ESCRIBE-LINEA-CATG SECTION.
002460     MOVE SPACES                    TO CFG-CBKRPT-REG
002470     MOVE WKS-CAT-NOMBRE (WKS-I)    TO CBK-CATEGORY
002480     MOVE WKS-CAT-CASHBACK (WKS-I)  TO CBK-TOTAL-CASHBACK
002490     WRITE CFG-CBKRPT-REG
002500     ADD 1 TO WKS-I.
002510 ESCRIBE-LINEA-CATG-E. EXIT.
002520
002530 CIERRA-ARCHIVOS SECTION.
002540     CLOSE TRANSACVAL
002550           CASHBACKRPT.
002560 CIERRA-ARCHIVOS-E. EXIT.
