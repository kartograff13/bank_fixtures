000100******************************************************************
000110* COPY MEMBER : CFPARRG                                         *
000120* FECHA       : 02/09/1997                                      *
000130* PROGRAMADOR : J. LOPEZ (JLCM)                                 *
000140* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000150* DESCRIPCION : LAYOUT DEL PARAMETRO DE CONFIGURACION DEL       *
000160*             : TITULAR (USER-SETTINGS). LISTA DE MONEDAS Y     *
000170*             : ACCIONES A INFORMAR EN LAS PANTALLAS RESUMEN.   *
000180*             : SI EL ARCHIVO NO EXISTE SE USAN LOS VALORES      *
000190*             : POR DEFECTO (VER WKS-DEFECTO EN CFVWPRI/EVT).   *
000200* USADO POR   : CFVWPRI, CFVWEVT                                *
000210******************************************************************
000220*             C A M B I O S   A L   C O P Y   M E M B E R       *
000230******************************************************************
000240* 02/09/1997 JLCM SOL-01102 CREACION DEL LAYOUT ORIGINAL         *
000250* 14/03/2003 MRVQ SOL-01960 SE AMPLIA TABLA DE ACCIONES DE 3 A 5 *
000260******************************************************************
000270 01  CFG-PARAM-REG.
000280*--> MONEDAS A INFORMAR EN EL RESUMEN (CODIGO ISO DE 3 POSIC.)
000290     05  PAR-NUM-MONEDAS        PIC 9(01).
000300     05  PAR-TABLA-MONEDAS OCCURS 5 TIMES.
000310         10  PAR-MONEDA-COD     PIC X(03).
000320*--> ACCIONES (SIMBOLOS BURSATILES) A INFORMAR EN EL RESUMEN
000330     05  PAR-NUM-ACCIONES       PIC 9(01).
000340     05  PAR-TABLA-ACCIONES OCCURS 5 TIMES.
000350         10  PAR-ACCION-COD     PIC X(05).
000360     05  FILLER                 PIC X(20).
