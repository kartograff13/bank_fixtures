000100******************************************************************
000110* FECHA       : 11/05/2017                                      *
000120* PROGRAMADOR : LUIS FERNANDO MEJIA (LFMJ)                       *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFVWPRI                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : RESUMEN PRINCIPAL DE PANTALLA (PAGINA PRINCIPAL).*
000170*             : SALUDO POR HORA, GASTO Y BONIFICACION POR        *
000180*             : TARJETA EN LO QUE VA DEL MES, TOP 5 MOVIMIENTOS  *
000190*             : POR IMPORTE ABSOLUTO, TASAS DE CAMBIO Y PRECIOS  *
000200*             : DE ACCIONES CONFIGURADOS POR EL TITULAR          *
000210* ARCHIVOS    : TRANSACVAL=E, USERPARM=E(OPC), MAINPAGE=S        *
000220* ACCION (ES) : R=REPORTE UNICO                                  *
000230* PROGRAMA(S) : CALL A CFFECUT (VENTANA DE MES Y SALUDO)         *
000240* INSTALADO   : 11/05/2017                                      *
000250* BPM/RATIONAL: 255031                                          *
000260* NOMBRE      : RESUMEN PAGINA PRINCIPAL                         *
000270******************************************************************
000280*             C A M B I O S   A L   P R O G R A M A              *
000290******************************************************************
000300* 11/05/2017 LFMJ SOL-03340 CREACION DEL PROGRAMA ORIGINAL        LFMJ1705
000310* 06/02/2019 JCPV SOL-03588 SE AGREGA LECTURA OPCIONAL DE         JCPV1902
000320*                 USERPARM, SI NO EXISTE SE USAN LOS VALORES     *
000330*                 POR DEFECTO DE MONEDAS Y ACCIONES              *
000340* 20/08/2021 MRVQ SOL-03799 TOPE DE 20 TARJETAS EN LA TABLA DE    MRVQ2108
000350*                 ACUMULACION POR SEGURIDAD                      *
000360* 14/03/2022 JCPV SOL-03860 EL PARAMETRO DE HORA SE RECIBE        JCPV2203
000370*                 COMPLETO (HHMMSS) PARA QUE LA VENTANA DEL MES  *
000380*                 SE COMPARE A PRECISION DE TIMESTAMP            *
000390* 15/07/2022 JCPV SOL-03911 CORRIGE EL TRUNCAMIENTO DE            JCPV1507
000400*                 INSTRUCCION AL CREAR UNA TARJETA NUEVA EN LA   *
000410*                 TABLA DE ACUMULACION. REESCRIBE TODOS LOS      *
000420*                 PARRAFOS CON CICLOS COMO PERFORM...THRU, SIN   *
000430*                 PERFORM VARYING EN LINEA                      *
000440* 18/07/2022 JCPV SOL-03912 REGRESA AL NIVEL 77 PARA LA HORA      JCPV1807
000450*                 DE CORTE Y EL INDICE DE CICLO, COMO EN LOS     *
000460*                 PROGRAMAS DE PANTALLA ORIGINALES              *
000470******************************************************************
000480 ID DIVISION.
000490 PROGRAM-ID. CFVWPRI.
000500 AUTHOR. LUIS FERNANDO MEJIA.
000510 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000520 DATE-WRITTEN. 11/05/2017.
000530 DATE-COMPILED.
000540 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000630            ORGANIZATION  IS SEQUENTIAL
000640            ACCESS        IS SEQUENTIAL
000650            FILE STATUS   IS FS-TRNVAL
000660                              FSE-TRNVAL.
000670
000680     SELECT USERPARM      ASSIGN TO USERPARM
000690            OPTIONAL
000700            ORGANIZATION  IS SEQUENTIAL
000710            ACCESS        IS SEQUENTIAL
000720            FILE STATUS   IS FS-USRPRM.
000730
000740     SELECT MAINPAGE      ASSIGN TO MAINPAGE
000750            ORGANIZATION  IS SEQUENTIAL
000760            FILE STATUS   IS FS-MPGOUT.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800******************************************************************
000810*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000820******************************************************************
000830*   EXTRACTO DEPURADO DE MOVIMIENTOS
000840 FD TRANSACVAL.
000850     COPY CFTRNRG.
000860*   CONFIGURACION OPCIONAL DEL TITULAR (MONEDAS Y ACCIONES)
000870 FD USERPARM.
000880     COPY CFPARRG.
000890*   RESUMEN DE PAGINA PRINCIPAL, VARIAS CLASES DE LINEA
000900 FD MAINPAGE.
000910 01  CFG-MPGOUT-SALUDO.
000920     05  MPG-SALUDO             PIC X(20).
000930     05  FILLER                 PIC X(94).
000940 01  CFG-MPGOUT-TARJETA REDEFINES CFG-MPGOUT-SALUDO.
000950     05  MPG-TARJETA-ULT4       PIC X(04).
000960     05  FILLER                 PIC X(01).
000970     05  MPG-TARJETA-GASTO      PIC Z(7)9.99.
000980     05  FILLER                 PIC X(01).
000990     05  MPG-TARJETA-CASHBACK   PIC Z(6)9.99.
001000     05  FILLER                 PIC X(87).
001010 01  CFG-MPGOUT-TOP5 REDEFINES CFG-MPGOUT-SALUDO.
001020     05  MPG-TOP-FECHA          PIC X(10).
001030     05  FILLER                 PIC X(01).
001040     05  MPG-TOP-IMPORTE        PIC -(7)9.99.
001050     05  FILLER                 PIC X(01).
001060     05  MPG-TOP-CATEGORIA      PIC X(30).
001070     05  FILLER                 PIC X(01).
001080     05  MPG-TOP-DESCRIPCION    PIC X(60).
001090 01  CFG-MPGOUT-MONEDA REDEFINES CFG-MPGOUT-SALUDO.
001100     05  MPG-MONEDA-COD         PIC X(03).
001110     05  FILLER                 PIC X(01).
001120     05  MPG-MONEDA-TASA        PIC Z(4)9.99.
001130     05  FILLER                 PIC X(102).
001140 01  CFG-MPGOUT-ACCION REDEFINES CFG-MPGOUT-SALUDO.
001150     05  MPG-ACCION-COD         PIC X(05).
001160     05  FILLER                 PIC X(01).
001170     05  MPG-ACCION-PRECIO      PIC Z(6)9.99.
001180     05  FILLER                 PIC X(98).
001190
001200 WORKING-STORAGE SECTION.
001210******************************************************************
001220*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001230******************************************************************
001240 01 WKS-FS-STATUS.
001250    02 WKS-STATUS.
001260       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
001270       04 FSE-TRNVAL.
001280          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001290          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001310       04 FS-USRPRM              PIC 9(02) VALUE ZEROES.
001320       04 FS-MPGOUT              PIC 9(02) VALUE ZEROES.
001330*      VARIABLES RUTINA DE FSE
001340       04 PROGRAMA               PIC X(08) VALUE SPACES.
001350       04 ARCHIVO                PIC X(08) VALUE SPACES.
001360       04 ACCION                 PIC X(10) VALUE SPACES.
001370       04 LLAVE                  PIC X(32) VALUE SPACES.
001380******************************************************************
001390*              P A R A M E T R O S   D E L   R E P O R T E       *
001400******************************************************************
001410 01  WKS-PARAM-FECHA            PIC 9(08).
001420 01  WKS-PARAM-FECHA-R REDEFINES WKS-PARAM-FECHA.
001430     02  WKS-PARAM-ANIO         PIC 9(04).
001440     02  WKS-PARAM-MES          PIC 9(02).
001450     02  WKS-PARAM-DIA          PIC 9(02).
001460*--> HHMMSS COMPLETA DE LA HORA DE ANALISIS (JCPV2203)
001470 01  WKS-PARAM-HMS              PIC 9(06).
001480 01  WKS-PARAM-HMS-R REDEFINES WKS-PARAM-HMS.
001490     02  WKS-PARAM-HORA         PIC 9(02).
001500     02  WKS-PARAM-MINUTO       PIC 9(02).
001510     02  WKS-PARAM-SEGUNDO      PIC 9(02).
001520******************************************************************
001530*         A R E A   D E   E N L A C E   C O N   C F F E C U T    *
001540******************************************************************
001550 01  WKS-CFFECUT-LINK.
001560     02  WKS-CF-FUNCION         PIC 9(01) VALUE ZEROES.
001570     02  WKS-CF-FECHA-ENTRADA   PIC 9(08) VALUE ZEROES.
001580     02  WKS-CF-HORA-ENTRADA    PIC 9(02) VALUE ZEROES.
001590     02  WKS-CF-PERIODO-COD     PIC X(04) VALUE SPACES.
001600     02  WKS-CF-FECHA-INICIO    PIC 9(08) VALUE ZEROES.
001610     02  WKS-CF-FECHA-FIN       PIC 9(08) VALUE ZEROES.
001620     02  WKS-CF-HMS-ENTRADA     PIC 9(06) VALUE ZEROES.
001630     02  WKS-CF-HMS-FIN         PIC 9(06) VALUE ZEROES.
001640     02  WKS-CF-INDICE-DIA      PIC 9(01) VALUE ZEROES.
001650     02  WKS-CF-SALUDO          PIC X(20) VALUE SPACES.
001660     02  WKS-CF-RETORNO         PIC 9(02) VALUE ZEROES.
001670******************************************************************
001680*              R E C U R S O S   D E   T R A B A J O             *
001690******************************************************************
001700 01  WKS-OPER-FECHA             PIC 9(08) VALUE ZEROES.
001710 01  WKS-OPER-FECHA-R REDEFINES WKS-OPER-FECHA.
001720     02  WKS-OPER-ANIO          PIC 9(04).
001730     02  WKS-OPER-MES           PIC 9(02).
001740     02  WKS-OPER-DIA           PIC 9(02).
001750*--> TIMESTAMP DE 14 DIGITOS (FECHA+HMS) PARA COMPARAR LA
001760*--> VENTANA DEL MES A PRECISION DE SEGUNDO (JCPV2203)
001770*--> HORA DEL MOVIMIENTO E IMPORTE ABSOLUTO DE TRABAJO, A NIVEL
001780*--> 77 COMO EN LOS PROGRAMAS DE PANTALLA ORIGINALES (JCPV1807)
001790 77  WKS-OPER-HMS               PIC 9(06) VALUE ZEROES.
001800 77  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001810 01  WKS-OPER-TIMESTAMP         PIC 9(14) VALUE ZEROES.
001820 01  WKS-INICIO-TIMESTAMP       PIC 9(14) VALUE ZEROES.
001830 01  WKS-FIN-TIMESTAMP          PIC 9(14) VALUE ZEROES.
001840*--> TABLA DE ACUMULACION DE GASTO Y BONIFICACION POR TARJETA
001850 01  WKS-TABLA-TARJETAS.
001860     02  WKS-TARJ-ENTRY OCCURS 20 TIMES.
001870         04  WKS-TARJ-NUMERO    PIC X(16) VALUE SPACES.
001880         04  WKS-TARJ-ULT4      PIC X(04) VALUE SPACES.
001890         04  WKS-TARJ-GASTO     PIC S9(09)V99 VALUE ZEROES.
001900         04  WKS-TARJ-CASHBACK  PIC S9(07)V99 VALUE ZEROES.
001910*--> TABLA DE LOS 5 MOVIMIENTOS DE MAYOR IMPORTE ABSOLUTO
001920 01  WKS-TABLA-TOP5.
001930     02  WKS-TOP-ENTRY OCCURS 5 TIMES.
001940         04  WKS-TOP-ABS        PIC S9(09)V99 VALUE ZEROES.
001950         04  WKS-TOP-FECHA      PIC 9(08) VALUE ZEROES.
001960         04  WKS-TOP-IMPORTE    PIC S9(09)V99 VALUE ZEROES.
001970         04  WKS-TOP-CATEGORIA  PIC X(30) VALUE SPACES.
001980         04  WKS-TOP-DESCRIPCION PIC X(60) VALUE SPACES.
001990*--> LISTA DE MONEDAS Y ACCIONES A INFORMAR (DEL USERPARM O DEFECT
002000 01  WKS-LISTA-MONEDAS.
002010     02  WKS-NUM-MONEDAS        PIC 9(01) VALUE ZEROES.
002020     02  WKS-MONEDA-ENTRY OCCURS 5 TIMES.
002030         04  WKS-MONEDA-COD     PIC X(03) VALUE SPACES.
002040 01  WKS-LISTA-ACCIONES.
002050     02  WKS-NUM-ACCIONES       PIC 9(01) VALUE ZEROES.
002060     02  WKS-ACCION-ENTRY OCCURS 5 TIMES.
002070         04  WKS-ACCION-COD     PIC X(05) VALUE SPACES.
002080*--> INDICE DE CICLO A NIVEL 77, COMO EN LOS PROGRAMAS DE
002090*--> PANTALLA ORIGINALES (JCPV1807)
002100 77  WKS-I                      PIC 9(02) COMP VALUE ZEROES.
002110 01  WKS-VARIABLES-TRABAJO.
002120     02  WKS-J                  PIC 9(02) COMP VALUE ZEROES.
002130     02  WKS-TARJ-USADAS        PIC 9(02) COMP VALUE ZEROES.
002140     02  WKS-TARJ-POS           PIC 9(02) COMP VALUE ZEROES.
002150     02  WKS-TASA-MONEDA        PIC 9(04)V99 VALUE ZEROES.
002160     02  WKS-PRECIO-ACCION      PIC 9(06)V99 VALUE ZEROES.
002170 01  WKS-FLAGS.
002180     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
002190         88  FIN-TRNVAL                   VALUE 1.
002200
002210******************************************************************
002220 PROCEDURE DIVISION.
002230******************************************************************
002240*               S E C C I O N    P R I N C I P A L
002250******************************************************************
002260 000-MAIN SECTION.
002270     PERFORM APERTURA-ARCHIVOS
002280     PERFORM LEE-PARAMETROS
002290     PERFORM CALCULA-VENTANA-MES
002300     PERFORM CALCULA-SALUDO
002310     PERFORM CARGA-LISTA-USERPARM
002320     PERFORM LEE-TRANSACVAL
002330     PERFORM ACUMULA-MOVIMIENTO
002340        UNTIL FIN-TRNVAL
002350     PERFORM ESCRIBE-SALUDO
002360     PERFORM ESCRIBE-TARJETAS
002370     PERFORM ESCRIBE-TOP5
002380     PERFORM ESCRIBE-MONEDAS
002390     PERFORM ESCRIBE-ACCIONES
002400     PERFORM CIERRA-ARCHIVOS
002410     STOP RUN.
002420 000-MAIN-E. EXIT.
002430
002440 APERTURA-ARCHIVOS SECTION.
002450     MOVE   'CFVWPRI'   TO   PROGRAMA
002460     OPEN INPUT  TRANSACVAL
002470     IF FS-TRNVAL NOT EQUAL 0
002480        MOVE 'OPEN'        TO    ACCION
002490        MOVE SPACES        TO    LLAVE
002500        MOVE 'TRNVAL'      TO    ARCHIVO
002510        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002520                              FS-TRNVAL, FSE-TRNVAL
002530        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
002540                UPON CONSOLE
002550        MOVE 91            TO    RETURN-CODE
002560        STOP RUN
002570     END-IF
002580     OPEN OUTPUT MAINPAGE.
002590 APERTURA-ARCHIVOS-E. EXIT.
002600
002610 LEE-PARAMETROS SECTION.
002620     ACCEPT WKS-PARAM-FECHA      FROM SYSIN
002630     ACCEPT WKS-PARAM-HMS        FROM SYSIN.
002640 LEE-PARAMETROS-E. EXIT.
002650
002660 CALCULA-VENTANA-MES SECTION.
002670     MOVE 1                      TO WKS-CF-FUNCION
002680     MOVE WKS-PARAM-FECHA        TO WKS-CF-FECHA-ENTRADA
002690     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002700     MOVE WKS-PARAM-HMS          TO WKS-CF-HMS-ENTRADA
002710     MOVE 'M'                    TO WKS-CF-PERIODO-COD
002720     CALL 'CFFECUT' USING WKS-CF-FUNCION
002730                           WKS-CF-FECHA-ENTRADA
002740                           WKS-CF-HORA-ENTRADA
002750                           WKS-CF-HMS-ENTRADA
002760                           WKS-CF-PERIODO-COD
002770                           WKS-CF-FECHA-INICIO
002780                           WKS-CF-FECHA-FIN
002790                           WKS-CF-HMS-FIN
002800                           WKS-CF-INDICE-DIA
002810                           WKS-CF-SALUDO
002820                           WKS-CF-RETORNO
002830*--> TIMESTAMPS DE LA VENTANA PARA EL COMPARATIVO DE ACUMULA-
002840*--> MOVIMIENTO (JCPV2203)
002850     COMPUTE WKS-INICIO-TIMESTAMP =
002860             WKS-CF-FECHA-INICIO * 1000000
002870     COMPUTE WKS-FIN-TIMESTAMP =
002880             (WKS-CF-FECHA-FIN * 1000000) + WKS-CF-HMS-FIN.
002890 CALCULA-VENTANA-MES-E. EXIT.
002900
002910 CALCULA-SALUDO SECTION.
002920     MOVE 4                      TO WKS-CF-FUNCION
002930     MOVE WKS-PARAM-HORA         TO WKS-CF-HORA-ENTRADA
002940     CALL 'CFFECUT' USING WKS-CF-FUNCION
002950                           WKS-CF-FECHA-ENTRADA
002960                           WKS-CF-HORA-ENTRADA
002970                           WKS-CF-HMS-ENTRADA
002980                           WKS-CF-PERIODO-COD
002990                           WKS-CF-FECHA-INICIO
003000                           WKS-CF-FECHA-FIN
003010                           WKS-CF-HMS-FIN
003020                           WKS-CF-INDICE-DIA
003030                           WKS-CF-SALUDO
003040                           WKS-CF-RETORNO.
003050 CALCULA-SALUDO-E. EXIT.
003060
003070******************************************************************
003080*    LEE USERPARM SI EXISTE, SI NO, CARGA LA LISTA POR DEFECTO   *
003090*    DE MONEDAS (USD,EUR) Y ACCIONES (AAPL,AMZN,GOOGL,MSFT,TSLA) *
003100*    (JCPV1902)                                                  *
003110******************************************************************
003120 CARGA-LISTA-USERPARM SECTION.
003130     OPEN INPUT USERPARM
003140     IF FS-USRPRM = 0
003150        READ USERPARM
003160           AT END
003170              PERFORM CARGA-LISTA-DEFECTO
003180           NOT AT END
003190              PERFORM COPIA-LISTA-USERPARM
003200        END-READ
003210        CLOSE USERPARM
003220     ELSE
003230        PERFORM CARGA-LISTA-DEFECTO
003240     END-IF.
003250 CARGA-LISTA-USERPARM-E. EXIT.
003260
003270 COPIA-LISTA-USERPARM SECTION.
003280     MOVE PAR-NUM-MONEDAS         TO WKS-NUM-MONEDAS
003290     MOVE 1 TO WKS-I
003300     PERFORM COPIA-MONEDA-USERPARM THRU COPIA-MONEDA-USERPARM-E
003310        UNTIL WKS-I > WKS-NUM-MONEDAS
003320     MOVE PAR-NUM-ACCIONES        TO WKS-NUM-ACCIONES
003330     MOVE 1 TO WKS-I
003340     PERFORM COPIA-ACCION-USERPARM THRU COPIA-ACCION-USERPARM-E
003350        UNTIL WKS-I > WKS-NUM-ACCIONES.
003360 COPIA-LISTA-USERPARM-E. EXIT.
003370
003380*--> COPIA UNA MONEDA DEL USERPARM A LA LISTA (JCPV1507)
003390 COPIA-MONEDA-USERPARM SECTION.
003400     MOVE PAR-MONEDA-COD (WKS-I) TO WKS-MONEDA-COD (WKS-I)
003410     ADD 1 TO WKS-I.
003420 COPIA-MONEDA-USERPARM-E. EXIT.
003430
003440*--> COPIA UNA ACCION DEL USERPARM A LA LISTA (JCPV1507)
003450 COPIA-ACCION-USERPARM SECTION.
003460     MOVE PAR-ACCION-COD (WKS-I) TO WKS-ACCION-COD (WKS-I)
003470     ADD 1 TO WKS-I.
003480 COPIA-ACCION-USERPARM-E. EXIT.
003490
003500 CARGA-LISTA-DEFECTO SECTION.
003510     MOVE 2              TO WKS-NUM-MONEDAS
003520     MOVE 'USD'           TO WKS-MONEDA-COD (1)
003530     MOVE 'EUR'           TO WKS-MONEDA-COD (2)
003540     MOVE 5              TO WKS-NUM-ACCIONES
003550     MOVE 'AAPL '         TO WKS-ACCION-COD (1)
003560     MOVE 'AMZN '         TO WKS-ACCION-COD (2)
003570     MOVE 'GOOGL'         TO WKS-ACCION-COD (3)
003580     MOVE 'MSFT '         TO WKS-ACCION-COD (4)
003590     MOVE 'TSLA '         TO WKS-ACCION-COD (5).
003600 CARGA-LISTA-DEFECTO-E. EXIT.
003610
003620 LEE-TRANSACVAL SECTION.
003630     READ TRANSACVAL NEXT RECORD
003640        AT END
003650           MOVE 1 TO WKS-FIN-TRNVAL
003660     END-READ.
003670 LEE-TRANSACVAL-E. EXIT.
003680
003690******************************************************************
003700*    UN REGISTRO A LA VEZ: SI CAE EN LA VENTANA DEL MES, ACUMULA *
003710*    GASTO/BONIFICACION POR TARJETA Y ACTUALIZA EL TOP 5         *
003720******************************************************************
003730 ACUMULA-MOVIMIENTO SECTION.
003740     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
003750     MOVE TRN-OPER-MES  TO WKS-OPER-MES
003760     MOVE TRN-OPER-DIA  TO WKS-OPER-DIA
003770     STRING TRN-OPER-HORA    DELIMITED BY SIZE
003780            TRN-OPER-MINUTO  DELIMITED BY SIZE
003790            TRN-OPER-SEGUNDO DELIMITED BY SIZE
003800       INTO WKS-OPER-HMS
003810     END-STRING
003820     COMPUTE WKS-OPER-TIMESTAMP =
003830             (WKS-OPER-FECHA * 1000000) + WKS-OPER-HMS
003840     IF WKS-OPER-TIMESTAMP >= WKS-INICIO-TIMESTAMP AND
003850        WKS-OPER-TIMESTAMP <= WKS-FIN-TIMESTAMP
003860        IF TRN-IMP-OPER < 0
003870           COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
003880        ELSE
003890           MOVE TRN-IMP-OPER TO WKS-IMPORTE-ABS
003900        END-IF
003910        IF TRN-IMP-OPER < 0 AND TRN-NUM-TARJETA NOT = SPACES
003920           PERFORM BUSCA-POSICION-TARJETA
003930           IF WKS-TARJ-POS > 0
003940              ADD WKS-IMPORTE-ABS
003950                 TO WKS-TARJ-GASTO (WKS-TARJ-POS)
003960           END-IF
003970        END-IF
003980        IF WKS-IMPORTE-ABS > WKS-TOP-ABS (5)
003990           PERFORM ACTUALIZA-TOP5
004000        END-IF
004010     END-IF
004020     PERFORM LEE-TRANSACVAL.
004030 ACUMULA-MOVIMIENTO-E. EXIT.
004040
004050******************************************************************
004060*    BUSCA EL NUMERO DE TARJETA EN LA TABLA, LA CREA SI NO       *
004070*    EXISTE. TOPE DE 20 TARJETAS POR SEGURIDAD (MRVQ2108)        *
004080******************************************************************
004090 BUSCA-POSICION-TARJETA SECTION.
004100     MOVE 0 TO WKS-TARJ-POS
004110     MOVE 1 TO WKS-I
004120     PERFORM BUSCA-COMPARA-TARJ THRU BUSCA-COMPARA-TARJ-E
004130        UNTIL WKS-I > WKS-TARJ-USADAS
004140     IF WKS-TARJ-POS = 0 AND WKS-TARJ-USADAS < 20
004150        ADD 1                      TO WKS-TARJ-USADAS
004160        MOVE WKS-TARJ-USADAS       TO WKS-TARJ-POS
004170        MOVE TRN-NUM-TARJETA       TO
004180             WKS-TARJ-NUMERO (WKS-TARJ-POS)
004190        MOVE TRN-TARJETA-ULT4      TO
004200             WKS-TARJ-ULT4   (WKS-TARJ-POS)
004210     END-IF.
004220 BUSCA-POSICION-TARJETA-E. EXIT.
004230
004240*--> COMPARA UNA POSICION CONTRA LA TARJETA BUSCADA (JCPV1507)
004250 BUSCA-COMPARA-TARJ SECTION.
004260     IF WKS-TARJ-NUMERO (WKS-I) = TRN-NUM-TARJETA
004270        MOVE WKS-I TO WKS-TARJ-POS
004280     END-IF
004290     ADD 1 TO WKS-I.
004300 BUSCA-COMPARA-TARJ-E. EXIT.
004310
004320******************************************************************
004330*    INSERTA EL MOVIMIENTO ACTUAL EN LA TABLA DE LOS 5 DE MAYOR  *
004340*    IMPORTE ABSOLUTO, RECORRIENDO LA TABLA HACIA ABAJO (LFMJ1705)
004350******************************************************************
004360 ACTUALIZA-TOP5 SECTION.
004370     MOVE 1 TO WKS-I
004380     PERFORM BUSCA-POSICION-TOP5 THRU BUSCA-POSICION-TOP5-E
004390        UNTIL WKS-I > 5 OR
004400              WKS-TOP-ABS (WKS-I) < WKS-IMPORTE-ABS
004410     MOVE 5 TO WKS-J
004420     PERFORM DESPLAZA-TOP5 THRU DESPLAZA-TOP5-E
004430        UNTIL WKS-J <= WKS-I
004440     MOVE WKS-IMPORTE-ABS       TO WKS-TOP-ABS         (WKS-I)
004450     MOVE WKS-OPER-FECHA        TO WKS-TOP-FECHA       (WKS-I)
004460     MOVE TRN-IMP-OPER          TO WKS-TOP-IMPORTE     (WKS-I)
004470     MOVE TRN-CATEGORIA         TO WKS-TOP-CATEGORIA   (WKS-I)
004480     MOVE TRN-DESCRIPCION       TO WKS-TOP-DESCRIPCION (WKS-I).
004490 ACTUALIZA-TOP5-E. EXIT.
004500
004510*--> AVANZA HASTA LA POSICION DONDE CABE EL NUEVO TOP5 (JCPV1507)
004520 BUSCA-POSICION-TOP5 SECTION.
004530     ADD 1 TO WKS-I.
004540 BUSCA-POSICION-TOP5-E. EXIT.
004550
004560*--> RECORRE LA TABLA TOP5 HACIA ABAJO PARA ABRIR ESPACIO
004570*--> (JCPV1507)
004580 DESPLAZA-TOP5 SECTION.
004590     MOVE WKS-TOP-ABS         (WKS-J - 1)
004600                           TO WKS-TOP-ABS         (WKS-J)
004610     MOVE WKS-TOP-FECHA       (WKS-J - 1)
004620                           TO WKS-TOP-FECHA       (WKS-J)
004630     MOVE WKS-TOP-IMPORTE     (WKS-J - 1)
004640                           TO WKS-TOP-IMPORTE     (WKS-J)
004650     MOVE WKS-TOP-CATEGORIA   (WKS-J - 1)
004660                           TO WKS-TOP-CATEGORIA   (WKS-J)
004670     MOVE WKS-TOP-DESCRIPCION (WKS-J - 1)
004680                           TO WKS-TOP-DESCRIPCION (WKS-J)
004690     SUBTRACT 1 FROM WKS-J.
004700 DESPLAZA-TOP5-E. EXIT.
004710
004720 ESCRIBE-SALUDO SECTION.
004730     MOVE SPACES               TO CFG-MPGOUT-SALUDO
004740     MOVE WKS-CF-SALUDO        TO MPG-SALUDO
004750     WRITE CFG-MPGOUT-SALUDO.
004760 ESCRIBE-SALUDO-E. EXIT.
004770
004780******************************************************************
004790*    UNA LINEA POR TARJETA CON GASTO Y BONIFICACION REDONDEADOS *
004800*    A DOS DECIMALES (BONIFICACION = 1% DEL GASTO, CFVWPRI)     *
004810******************************************************************
004820 ESCRIBE-TARJETAS SECTION.
004830     MOVE 1 TO WKS-I
004840     PERFORM ESCRIBE-LINEA-TARJETA THRU ESCRIBE-LINEA-TARJETA-E
004850        UNTIL WKS-I > WKS-TARJ-USADAS.
004860 ESCRIBE-TARJETAS-E. EXIT.
004870
004880*--> ESCRIBE UNA LINEA DE TARJETA SI TUVO GASTO (JCPV1507)
004890 ESCRIBE-LINEA-TARJETA SECTION.
004900     IF WKS-TARJ-GASTO (WKS-I) > 0
004910        COMPUTE WKS-TARJ-CASHBACK (WKS-I) ROUNDED =
004920                WKS-TARJ-GASTO (WKS-I) * 0.01
004930        MOVE SPACES                     TO CFG-MPGOUT-TARJETA
004940        MOVE WKS-TARJ-ULT4 (WKS-I)      TO MPG-TARJETA-ULT4
004950        MOVE WKS-TARJ-GASTO (WKS-I)     TO MPG-TARJETA-GASTO
004960        MOVE WKS-TARJ-CASHBACK (WKS-I)  TO MPG-TARJETA-CASHBACK
004970        WRITE CFG-MPGOUT-TARJETA
004980     END-IF
004990     ADD 1 TO WKS-I.
005000 ESCRIBE-LINEA-TARJETA-E. EXIT.
005010
005020 ESCRIBE-TOP5 SECTION.
005030     MOVE 1 TO WKS-I
005040     PERFORM ESCRIBE-LINEA-TOP5 THRU ESCRIBE-LINEA-TOP5-E
005050        UNTIL WKS-I > 5 OR WKS-TOP-ABS (WKS-I) = 0.
005060 ESCRIBE-TOP5-E. EXIT.
005070
005080*--> ESCRIBE UNA LINEA DE LOS 5 MAYORES MOVIMIENTOS (JCPV1507)
005090 ESCRIBE-LINEA-TOP5 SECTION.
005100     MOVE SPACES                        TO CFG-MPGOUT-TOP5
005110     STRING WKS-TOP-FECHA (WKS-I) (7:2) DELIMITED BY SIZE
005120            '.'                          DELIMITED BY SIZE
005130            WKS-TOP-FECHA (WKS-I) (5:2) DELIMITED BY SIZE
005140            '.'                          DELIMITED BY SIZE
005150            WKS-TOP-FECHA (WKS-I) (1:4) DELIMITED BY SIZE
005160       INTO MPG-TOP-FECHA
005170     END-STRING
005180     MOVE WKS-TOP-IMPORTE     (WKS-I)   TO MPG-TOP-IMPORTE
005190     MOVE WKS-TOP-CATEGORIA   (WKS-I)   TO MPG-TOP-CATEGORIA
005200     MOVE WKS-TOP-DESCRIPCION (WKS-I)   TO MPG-TOP-DESCRIPCION
005210     WRITE CFG-MPGOUT-TOP5
005220     ADD 1 TO WKS-I.
005230 ESCRIBE-LINEA-TOP5-E. EXIT.
005240
005250******************************************************************
005260*    TASAS FIJAS: USD=80.00 EUR=90.00 GBP=100.00 OTRA=1.00       *
005270******************************************************************
005280 ESCRIBE-MONEDAS SECTION.
005290     MOVE 1 TO WKS-I
005300     PERFORM ESCRIBE-LINEA-MONEDA THRU ESCRIBE-LINEA-MONEDA-E
005310        UNTIL WKS-I > WKS-NUM-MONEDAS.
005320 ESCRIBE-MONEDAS-E. EXIT.
005330
005340*--> ESCRIBE UNA LINEA DE TASA DE CAMBIO (JCPV1507)
005350 ESCRIBE-LINEA-MONEDA SECTION.
005360     EVALUATE WKS-MONEDA-COD (WKS-I)
005370        WHEN 'USD' MOVE 80.00  TO WKS-TASA-MONEDA
005380        WHEN 'EUR' MOVE 90.00  TO WKS-TASA-MONEDA
005390        WHEN 'GBP' MOVE 100.00 TO WKS-TASA-MONEDA
005400        WHEN OTHER MOVE 1.00   TO WKS-TASA-MONEDA
005410     END-EVALUATE
005420     MOVE SPACES                   TO CFG-MPGOUT-MONEDA
005430     MOVE WKS-MONEDA-COD (WKS-I)   TO MPG-MONEDA-COD
005440     MOVE WKS-TASA-MONEDA          TO MPG-MONEDA-TASA
005450     WRITE CFG-MPGOUT-MONEDA
005460     ADD 1 TO WKS-I.
005470 ESCRIBE-LINEA-MONEDA-E. EXIT.
005480
005490******************************************************************
005500*    PRECIOS FIJOS: AAPL=150.00 AMZN=130.00 GOOGL=140.00         *
005510*    MSFT=300.00 TSLA=200.00 OTRA=100.00
005520******************************************************************
005530 ESCRIBE-ACCIONES SECTION.
005540     MOVE 1 TO WKS-I
005550     PERFORM ESCRIBE-LINEA-ACCION THRU ESCRIBE-LINEA-ACCION-E
005560        UNTIL WKS-I > WKS-NUM-ACCIONES.
005570 ESCRIBE-ACCIONES-E. EXIT.
005580
005590*--> ESCRIBE UNA LINEA DE PRECIO DE ACCION (JCPV1507)
005600 ESCRIBE-LINEA-ACCION SECTION.
005610     EVALUATE WKS-ACCION-COD (WKS-I)
005620        WHEN 'AAPL ' MOVE 150.00 TO WKS-PRECIO-ACCION
005630        WHEN 'AMZN ' MOVE 130.00 TO WKS-PRECIO-ACCION
005640        WHEN 'GOOGL' MOVE 140.00 TO WKS-PRECIO-ACCION
005650        WHEN 'MSFT ' MOVE 300.00 TO WKS-PRECIO-ACCION
005660        WHEN 'TSLA ' MOVE 200.00 TO WKS-PRECIO-ACCION
005670        WHEN OTHER   MOVE 100.00 TO WKS-PRECIO-ACCION
005680     END-EVALUATE
005690     MOVE SPACES                    TO CFG-MPGOUT-ACCION
005700     MOVE WKS-ACCION-COD (WKS-I)    TO MPG-ACCION-COD
005710     MOVE WKS-PRECIO-ACCION         TO MPG-ACCION-PRECIO
005720     WRITE CFG-MPGOUT-ACCION
005730     ADD 1 TO WKS-I.
005740 ESCRIBE-LINEA-ACCION-E. EXIT.
005750
005760 CIERRA-ARCHIVOS SECTION.
005770     CLOSE TRANSACVAL
005780           MAINPAGE.
005790 CIERRA-ARCHIVOS-E. EXIT.
