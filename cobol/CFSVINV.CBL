000100******************************************************************
000110* FECHA       : 21/08/2012                                      *
000120* PROGRAMADOR : MARIA VILLAGRAN (MRVQ)                          *
000130* APLICACION  : TARJETA CONSUMO PERSONAL                        *
000140* PROGRAMA    : CFSVINV                                         *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : CALCULO DEL REDONDEO PARA AHORRO/INVERSION.     *
000170*             : POR CADA CONSUMO DEL MES SOLICITADO, REDONDEA   *
000180*             : EL VALOR ABSOLUTO AL SIGUIENTE MULTIPLO DE L Y  *
000190*             : SUMA LA DIFERENCIA (EL "VUELTO") DE TODOS ELLOS *
000200* ARCHIVOS    : TRANSACVAL=E, INVESTRPT=S                       *
000210* ACCION (ES) : R=REPORTE UNICO                                 *
000220* PROGRAMA(S) : NINGUNO                                         *
000230* INSTALADO   : 21/08/2012                                      *
000240* BPM/RATIONAL: 241755                                          *
000250* NOMBRE      : REPORTE DE REDONDEO PARA AHORRO                 *
000260******************************************************************
000270*             C A M B I O S   A L   P R O G R A M A              *
000280******************************************************************
000290* 21/08/2012 MRVQ SOL-02958 CREACION DEL PROGRAMA ORIGINAL        MRVQ1208
000300* 05/03/2014 JCPV SOL-03041 MES O LIMITE INVALIDO REPORTAN        JCPV1403
000310*                 RESULTADO CERO EN LUGAR DE ABORTAR            *
000320******************************************************************
000330 ID DIVISION.
000340 PROGRAM-ID. CFSVINV.
000350 AUTHOR. MARIA VILLAGRAN.
000360 INSTALLATION. BANCO - CENTRO DE COMPUTO.
000370 DATE-WRITTEN. 21/08/2012.
000380 DATE-COMPILED.
000390 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT TRANSACVAL    ASSIGN TO TRANSACVAL
000480            ORGANIZATION  IS SEQUENTIAL
000490            ACCESS        IS SEQUENTIAL
000500            FILE STATUS   IS FS-TRNVAL
000510                             FSE-TRNVAL.
000520
000530     SELECT INVESTRPT    ASSIGN TO INVESTRPT
000540            ORGANIZATION  IS SEQUENTIAL
000550            FILE STATUS   IS FS-INVRPT.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590******************************************************************
000600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000610******************************************************************
000620*   EXTRACTO DEPURADO DE MOVIMIENTOS
000630 FD TRANSACVAL.
000640     COPY CFTRNRG.
000650*   REPORTE DE REDONDEO PARA AHORRO, UNA LINEA UNICA
000660 FD INVESTRPT.
000670 01  CFG-INVRPT-REG.
000680     05  INV-MONTH              PIC X(07).
000690     05  FILLER                 PIC X(01).
000700     05  INV-ROUNDUP-TOTAL      PIC Z(7)9.99.
000710     05  FILLER                 PIC X(09).
000720
000730 WORKING-STORAGE SECTION.
000740******************************************************************
000750*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000760******************************************************************
000770 01 WKS-FS-STATUS.
000780    02 WKS-STATUS.
000790       04 FS-TRNVAL              PIC 9(02) VALUE ZEROES.
000800       04 FSE-TRNVAL.
000810          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000820          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000830          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000840       04 FS-INVRPT              PIC 9(02) VALUE ZEROES.
000850*      VARIABLES RUTINA DE FSE
000860       04 PROGRAMA               PIC X(08) VALUE SPACES.
000870       04 ARCHIVO                PIC X(08) VALUE SPACES.
000880       04 ACCION                 PIC X(10) VALUE SPACES.
000890       04 LLAVE                  PIC X(32) VALUE SPACES.
000900******************************************************************
000910*              P A R A M E T R O S   D E L   R E P O R T E       *
000920******************************************************************
000930 01  WKS-PARAM-MES-ALFA         PIC X(07) VALUE SPACES.
000940 01  WKS-PARAM-MES-ALFA-R REDEFINES WKS-PARAM-MES-ALFA.
000950     02  WKS-PARAM-ANIO-ALFA    PIC X(04).
000960     02  WKS-PARAM-GUION        PIC X(01).
000970     02  WKS-PARAM-MES-SOLO     PIC X(02).
000980
000990 01  WKS-PARAM-LIMITE-ALFA      PIC X(05) VALUE SPACES.
001000 01  WKS-PARAM-LIMITE-R REDEFINES WKS-PARAM-LIMITE-ALFA.
001010     02  WKS-PARAM-LIMITE-NUM   PIC 9(05).
001020
001030 01  WKS-PARAM-ANIO-NUM         PIC 9(04) VALUE ZEROES.
001040 01  WKS-PARAM-MES-NUM          PIC 9(02) VALUE ZEROES.
001050******************************************************************
001060*              R E C U R S O S   D E   T R A B A J O             *
001070******************************************************************
001080 01  WKS-OPER-PERIODO           PIC 9(06) VALUE ZEROES.
001090 01  WKS-OPER-PERIODO-R REDEFINES WKS-OPER-PERIODO.
001100     02  WKS-OPER-ANIO          PIC 9(04).
001110     02  WKS-OPER-MES           PIC 9(02).
001120
001130 01  WKS-PARAM-PERIODO          PIC 9(06) VALUE ZEROES.
001140 01  WKS-PARAM-PERIODO-R REDEFINES WKS-PARAM-PERIODO.
001150     02  WKS-PP-ANIO            PIC 9(04).
001160     02  WKS-PP-MES             PIC 9(02).
001170
001180 01  WKS-IMPORTE-ABS            PIC S9(09)V99 VALUE ZEROES.
001190 01  WKS-REDONDEADO             PIC S9(09)V99 VALUE ZEROES.
001200 01  WKS-COCIENTE               PIC 9(09) COMP VALUE ZEROES.
001210 01  WKS-RESIDUO                PIC S9(09)V99 VALUE ZEROES.
001220 01  WKS-SUMA-VUELTO            PIC S9(11)V99 VALUE ZEROES.
001230
001240 01  WKS-PARAMETROS-VALIDOS     PIC 9(01) VALUE ZEROES.
001250     88  PARAMETROS-VALIDOS               VALUE 1.
001260
001270 01  WKS-FLAGS.
001280     02  WKS-FIN-TRNVAL         PIC 9(01) VALUE ZEROES.
001290         88  FIN-TRNVAL                   VALUE 1.
001300
001310******************************************************************
001320 PROCEDURE DIVISION.
001330******************************************************************
001340*               S E C C I O N    P R I N C I P A L
001350******************************************************************
001360 000-MAIN SECTION.
001370     PERFORM APERTURA-ARCHIVOS
001380     PERFORM LEE-PARAMETROS
001390     PERFORM VALIDA-PARAMETROS
001400     IF PARAMETROS-VALIDOS
001410        PERFORM LEE-TRANSACVAL
001420        PERFORM ACUMULA-REDONDEO
001430           UNTIL FIN-TRNVAL
001440     END-IF
001450     PERFORM ESCRIBE-REPORTE-INVERSION
001460     PERFORM CIERRA-ARCHIVOS
001470     STOP RUN.
001480 000-MAIN-E. EXIT.
001490
001500 APERTURA-ARCHIVOS SECTION.
001510     MOVE   'CFSVINV'   TO   PROGRAMA
001520     OPEN INPUT  TRANSACVAL
001530          OUTPUT INVESTRPT
001540     IF FS-TRNVAL NOT EQUAL 0
001550        MOVE 'OPEN'        TO    ACCION
001560        MOVE SPACES        TO    LLAVE
001570        MOVE 'TRNVAL'      TO    ARCHIVO
001580        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001590                              FS-TRNVAL, FSE-TRNVAL
001600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TRANSACVAL <<<'
001610                UPON CONSOLE
001620        MOVE 91            TO    RETURN-CODE
001630        STOP RUN
001640     END-IF.
001650 APERTURA-ARCHIVOS-E. EXIT.
001660
001670 LEE-PARAMETROS SECTION.
001680     ACCEPT WKS-PARAM-MES-ALFA   FROM SYSIN
001690     ACCEPT WKS-PARAM-LIMITE-ALFA FROM SYSIN.
001700 LEE-PARAMETROS-E. EXIT.
001710
001720******************************************************************
001730*    MES AAAA-MM Y LIMITE DEBEN SER NUMERICOS Y EL MES ESTAR     *
001740*    ENTRE 01 Y 12, Y EL GUION EN SU LUGAR; SI NO, RESULTADO CERO*
001750*    (JCPV1403)                                                  *
001760******************************************************************
001770 VALIDA-PARAMETROS SECTION.
001780     MOVE 0 TO WKS-PARAMETROS-VALIDOS
001790     IF WKS-PARAM-ANIO-ALFA IS NUMERIC     AND
001800        WKS-PARAM-MES-SOLO IS NUMERIC      AND
001810        WKS-PARAM-GUION = '-'              AND
001820        WKS-PARAM-LIMITE-ALFA IS NUMERIC   AND
001830        WKS-PARAM-LIMITE-NUM > 0
001840        MOVE WKS-PARAM-ANIO-ALFA TO WKS-PARAM-ANIO-NUM
001850        MOVE WKS-PARAM-MES-SOLO  TO WKS-PARAM-MES-NUM
001860        IF WKS-PARAM-MES-NUM >= 1 AND WKS-PARAM-MES-NUM <= 12
001870           MOVE WKS-PARAM-ANIO-NUM TO WKS-PP-ANIO
001880           MOVE WKS-PARAM-MES-NUM  TO WKS-PP-MES
001890           MOVE 1 TO WKS-PARAMETROS-VALIDOS
001900        END-IF
001910     END-IF.
001920 VALIDA-PARAMETROS-E. EXIT.
001930
001940******************************************************************
001950*    SOLO CONSUMOS (IMPORTE NEGATIVO) DEL MES SOLICITADO.        *
001960*    REDONDEO MANUAL AL SIGUIENTE MULTIPLO DE L (SIN FUNCIONES  *
001970*    INTRINSECAS): COCIENTE ENTERO, SI HAY RESIDUO SE SUBE UNO  *
001980******************************************************************
001990 ACUMULA-REDONDEO SECTION.
002000     MOVE TRN-OPER-ANIO TO WKS-OPER-ANIO
002010     MOVE TRN-OPER-MES  TO WKS-OPER-MES
002020     IF WKS-OPER-PERIODO = WKS-PARAM-PERIODO AND
002030        TRN-IMP-OPER < 0
002040        COMPUTE WKS-IMPORTE-ABS = TRN-IMP-OPER * -1
002050        COMPUTE WKS-COCIENTE = WKS-IMPORTE-ABS /
002060                               WKS-PARAM-LIMITE-NUM
002070        COMPUTE WKS-RESIDUO = WKS-IMPORTE-ABS -
002080                (WKS-COCIENTE * WKS-PARAM-LIMITE-NUM)
002090        IF WKS-RESIDUO > 0
002100           COMPUTE WKS-REDONDEADO =
002110                   (WKS-COCIENTE + 1) * WKS-PARAM-LIMITE-NUM
002120        ELSE
002130           COMPUTE WKS-REDONDEADO =
002140                   WKS-COCIENTE * WKS-PARAM-LIMITE-NUM
002150        END-IF
002160        ADD WKS-REDONDEADO TO WKS-SUMA-VUELTO
002170        SUBTRACT WKS-IMPORTE-ABS FROM WKS-SUMA-VUELTO
002180     END-IF
002190     PERFORM LEE-TRANSACVAL.
002200 ACUMULA-REDONDEO-E. EXIT.
002210
002220 LEE-TRANSACVAL SECTION.
002230     READ TRANSACVAL NEXT RECORD
002240        AT END
002250           MOVE 1 TO WKS-FIN-TRNVAL
002260     END-READ.
002270 LEE-TRANSACVAL-E. EXIT.
002280
002290******************************************************************
002300*    UNA SOLA LINEA CON EL MES Y EL TOTAL ACUMULADO PARA AHORRO  *
002310******************************************************************
002320 ESCRIBE-REPORTE-INVERSION SECTION.
002330     MOVE SPACES               TO CFG-INVRPT-REG
002340     MOVE WKS-PARAM-MES-ALFA   TO INV-MONTH
002350     MOVE WKS-SUMA-VUELTO      TO INV-ROUNDUP-TOTAL
002360     WRITE CFG-INVRPT-REG.
002370 ESCRIBE-REPORTE-INVERSION-E. EXIT.
002380
002390 CIERRA-ARCHIVOS SECTION.
002400     CLOSE TRANSACVAL
002410           INVESTRPT.
002420 CIERRA-ARCHIVOS-E. EXIT.
